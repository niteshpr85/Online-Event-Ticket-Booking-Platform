000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXSEATTAB                                      *
000130*   Contains    : In-memory SEAT table, loaded from the sorted   *
000140*                 SEATS master, searched with SEARCH ALL, and    *
000150*                 rewritten to a new SEATS master at end of run. *
000160*                                                                *
000170******************************************************************
000180*
000190 01  TX-SEA-TAB-CTL.
000200     05  TX-SEA-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000210     05  TX-SEA-TAB-MAX             PIC S9(5) COMP VALUE 20000.
000220*
000230 01  TX-SEA-TABLE.
000240     05  TX-SEA-TAB-ENTRY OCCURS 20000 TIMES
000250             ASCENDING KEY IS TX-STB-ID
000260             INDEXED BY TX-STB-IX.
000270         10  TX-STB-ID              PIC 9(6).
000280         10  TX-STB-EVENT-ID        PIC 9(6).
000290         10  TX-STB-ROW-LABEL       PIC X(2).
000300         10  TX-STB-NUMBER          PIC 9(3).
000310         10  TX-STB-AVAILABLE       PIC X(1).
000320         10  TX-STB-PRICE-OVR       PIC S9(7)V99.
000330         10  TX-STB-HAS-OVR         PIC X(1).
000340*
000350* *************** END OF COPYBOOK TXSEATTAB ***********************
