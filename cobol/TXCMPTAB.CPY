000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXCMPTAB                                       *
000130*   Contains    : In-memory COMPLAINT table, searched with       *
000140*                 SEARCH ALL on the complaint id and rewritten   *
000150*                 to a new COMPLAINTS master at end of run.      *
000160*                                                                *
000170******************************************************************
000180*
000190 01  TX-CMP-TAB-CTL.
000200     05  TX-CMP-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000210     05  TX-CMP-TAB-MAX             PIC S9(5) COMP VALUE 2000.
000220*
000230 01  TX-CMP-TABLE.
000240     05  TX-CMP-TAB-ENTRY OCCURS 2000 TIMES
000250             ASCENDING KEY IS TX-CTB-ID
000260             INDEXED BY TX-CTB-IX.
000270         10  TX-CTB-ID              PIC 9(6).
000280         10  TX-CTB-CUSTOMER-ID     PIC 9(6).
000290         10  TX-CTB-BOOKING-ID      PIC 9(6).
000300         10  TX-CTB-EVENT-ID        PIC 9(6).
000310         10  TX-CTB-SUBJECT         PIC X(40).
000320         10  TX-CTB-DESCRIPTION     PIC X(80).
000330         10  TX-CTB-STATUS          PIC X(2).
000340         10  TX-CTB-ASSIGNED-TO     PIC 9(6).
000350         10  TX-CTB-RESOLUTION      PIC X(80).
000360*
000370* *************** END OF COPYBOOK TXCMPTAB ************************
