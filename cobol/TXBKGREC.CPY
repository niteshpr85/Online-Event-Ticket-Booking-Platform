000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXBKGREC                                       *
000130*   Contains    : BOOKINGS file record - a multi-record-type     *
000140*                 file.  TX-BKG-REC-TYPE tells you which of the  *
000150*                 three redefinitions below is populated:        *
000160*                    "B" - the booking header (one per booking)  *
000170*                    "S" - a booking-seat line (one per seat)    *
000180*                    "P" - the payment record (one per booking)  *
000190*   File        : BOOKINGS  (in/out - rewritten every run)       *
000200*   Record len  : 70                                             *
000210*                                                                *
000220******************************************************************
000230*
000240 01  TX-BOOKING-FILE-REC.
000250     05  TX-BKG-REC-TYPE            PIC X(1).
000260         88  TX-BKG-REC-IS-HEADER   VALUE "B".
000270         88  TX-BKG-REC-IS-SEAT     VALUE "S".
000280         88  TX-BKG-REC-IS-PAYMENT  VALUE "P".
000290     05  TX-BKG-BODY                PIC X(69).
000300*
000310     05  TX-BKG-HDR REDEFINES TX-BKG-BODY.
000320         10  TX-BKG-ID              PIC 9(6).
000330         10  TX-BKG-CUSTOMER-ID     PIC 9(6).
000340         10  TX-BKG-EVENT-ID        PIC 9(6).
000350         10  TX-BKG-STATUS          PIC X(2).
000360             88  TX-BKG-IS-PENDING     VALUE "PP".
000370             88  TX-BKG-IS-CONFIRMED   VALUE "CF".
000380             88  TX-BKG-IS-CANCELLED   VALUE "CX".
000390             88  TX-BKG-IS-REF-REQ     VALUE "RR".
000400             88  TX-BKG-IS-REFUNDED    VALUE "RF".
000410         10  TX-BKG-SUBTOTAL        PIC S9(7)V99.
000420         10  TX-BKG-DISCOUNT        PIC S9(7)V99.
000430         10  TX-BKG-TAX             PIC S9(7)V99.
000440         10  TX-BKG-TOTAL           PIC S9(7)V99.
000450         10  TX-BKG-OFFER-CODE      PIC X(10).
000460         10  TX-BKG-SEAT-COUNT      PIC 9(2).
000470         10  FILLER                 PIC X(1).
000480*
000490     05  TX-BKG-SEAT REDEFINES TX-BKG-BODY.
000500         10  TX-BST-BOOKING-ID      PIC 9(6).
000510         10  TX-BST-SEAT-ID         PIC 9(6).
000520         10  TX-BST-TICKET-PRICE    PIC S9(7)V99.
000530         10  FILLER                 PIC X(48).
000540*
000550     05  TX-BKG-PAYMENT REDEFINES TX-BKG-BODY.
000560         10  TX-PAY-BOOKING-ID      PIC 9(6).
000570         10  TX-PAY-AMOUNT          PIC S9(7)V99.
000580         10  TX-PAY-STATUS          PIC X(2).
000590             88  TX-PAY-IS-INITIATED   VALUE "IN".
000600             88  TX-PAY-IS-PAID        VALUE "PD".
000610             88  TX-PAY-IS-FAILED      VALUE "FA".
000620             88  TX-PAY-IS-REFUNDED    VALUE "RF".
000630         10  TX-PAY-METHOD          PIC X(10).
000640         10  TX-PAY-TXN-REF         PIC X(16).
000650         10  TX-PAY-TXN-REF-R REDEFINES TX-PAY-TXN-REF.
000660             15  TX-PAY-TXN-PREFIX  PIC X(4).
000670             15  TX-PAY-TXN-SUFFIX  PIC X(12).
000680         10  TX-PAY-PAID-AT         PIC 9(12).
000690         10  FILLER                 PIC X(14).
000700*
000710* *************** END OF COPYBOOK TXBKGREC ************************
