000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXCMPREC                                       *
000130*   Contains    : COMPLAINT master record - a customer support   *
000140*                 ticket, optionally tied back to a booking      *
000150*                 and/or an event.                                *
000160*   File        : COMPLAINTS  (in/out - rewritten every run)     *
000170*   Record len  : 240 (232 data + 8 filler)                      *
000180*                                                                *
000190******************************************************************
000200*
000210 01  TX-COMPLAINT-REC.
000220     05  TX-CMP-ID                  PIC 9(6).
000230     05  TX-CMP-CUSTOMER-ID         PIC 9(6).
000240     05  TX-CMP-BOOKING-ID          PIC 9(6).
000250     05  TX-CMP-EVENT-ID            PIC 9(6).
000260     05  TX-CMP-SUBJECT             PIC X(40).
000270     05  TX-CMP-DESCRIPTION         PIC X(80).
000280     05  TX-CMP-STATUS              PIC X(2).
000290         88  TX-CMP-IS-OPEN         VALUE "OP".
000300         88  TX-CMP-IS-IN-PROGRESS  VALUE "IP".
000310         88  TX-CMP-IS-RESOLVED     VALUE "RS".
000320         88  TX-CMP-IS-CLOSED       VALUE "CL".
000330     05  TX-CMP-ASSIGNED-TO         PIC 9(6).
000340     05  TX-CMP-RESOLUTION          PIC X(80).
000350     05  FILLER                     PIC X(8).
000360*
000370* *************** END OF COPYBOOK TXCMPREC ************************
