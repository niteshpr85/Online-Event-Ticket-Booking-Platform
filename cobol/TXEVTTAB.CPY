000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXEVTTAB                                       *
000130*   Contains    : In-memory EVENT table, loaded from the sorted  *
000140*                 EVENTS master, searched with SEARCH ALL, and   *
000150*                 rewritten to a new EVENTS master at end of run.*
000160*                                                                *
000170******************************************************************
000180*
000190 01  TX-EVT-TAB-CTL.
000200     05  TX-EVT-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000210     05  TX-EVT-TAB-MAX             PIC S9(5) COMP VALUE 200.
000220*
000230 01  TX-EVT-TABLE.
000240     05  TX-EVT-TAB-ENTRY OCCURS 200 TIMES
000250             ASCENDING KEY IS TX-ETB-ID
000260             INDEXED BY TX-ETB-IX.
000270         10  TX-ETB-ID              PIC 9(6).
000280         10  TX-ETB-TITLE           PIC X(40).
000290         10  TX-ETB-VENUE           PIC X(30).
000300         10  TX-ETB-START           PIC 9(12).
000310         10  TX-ETB-END             PIC 9(12).
000320         10  TX-ETB-BASE-PRICE      PIC S9(7)V99.
000330         10  TX-ETB-STATUS          PIC X(2).
000340         10  TX-ETB-ORGANIZER-ID    PIC 9(6).
000350*
000360* *************** END OF COPYBOOK TXEVTTAB ************************
