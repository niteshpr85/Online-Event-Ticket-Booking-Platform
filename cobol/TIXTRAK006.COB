000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK006                                            *
000150*   PROGRAM NAME : TICKET GATE VALIDATOR                                 *
000160*   SUMMARY      : APPLIES EACH TURNSTILE SCAN OFF GATEREQS AGAINST THE  *
000170*                  TICKET MASTER.  THE SCANNING ENTRY MANAGER MUST BE AN *
000180*                  ACTIVE EM-ROLE USER.  A TICKET CLEARS THE GATE ONLY IF*
000190*                  IT IS FOUND, NOT ALREADY USED, STATUS IS ISSUED, ITS  *
000200*               BOOKING IS CONFIRMED AND ITS EVENT IS NOT CANCELLED - IN *
000210*                  THAT ORDER, FIRST FAILURE WINS.                       *
000220*                                                                        *
000230*   FILES   USED : GATEREQS       (INPUT)                                *
000240*                : USERS          (INPUT)                                *
000250*                : EVENTS         (INPUT-OUTPUT)                         *
000260*                : BOOKINGS       (INPUT-OUTPUT)                         *
000270*                : TICKETS        (INPUT-OUTPUT)                         *
000280*                : RPTFILE        (OUTPUT)                               *
000290*                : RUNPARM        (INPUT)                                *
000300*                                                                        *
000310**************************************************************************
000320*
000330 PROGRAM-ID.  TIXTRAK006.
000340 AUTHOR.  S K NAKAMURA.
000350 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000360 DATE-WRITTEN.  11-03-95.
000370 DATE-COMPILED.
000380 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000390*
000400**************************************************************************
000410*   C H A N G E   L O G                                                  *
000420**************************************************************************
000430*   DATE      BY     REQUEST     DESCRIPTION                             *
000440*  -------- ----- ---------- --------------------------------------------*
000450*   11-03-95  SKN    TIX-0102 ORIGINAL PROGRAM - TURNSTILE HAND SCANNERS *
000460*                                REPLACED THE TORN-STUB GATE PROCEDURE.  *
000470*   07-09-95  SKN   TIX-0111 ENTRY MANAGER MUST NOW BE AN ACTIVE EM-ROLE *
000480*                              USER - EARLIER RELEASE TRUSTED THE BADGE. *
000490*   16-05-96  TLM    TIX-0140    BOOKING-STATUS CHECK ADDED - A REFUNDED *
000500*                            BOOKING'S TICKETS WERE STILL CLEARING GATE. *
000510*   30-10-97  CAP    TIX-0161    EVENT-CANCELLED CHECK ADDED AS THE LAST *
000520*                                STEP OF THE FALLBACK CHAIN.             *
000530*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000540*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000550*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000560*   19-07-00  DWH    TIX-0201 GATE RESULTS NOW LOGGED TO RPTFILE FOR THE *
000570*                                OVERNIGHT RECONCILIATION RUN.           *
000580*   08-04-03  JFC    TIX-0247  VALIDATED-AT TIMESTAMP NOW TAKEN FROM THE *
000590*                                RUN-PARAMETER CARD, NOT SET TO ZERO.    *
000600**************************************************************************
000610*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640     SOURCE-COMPUTER. VAX-8650.
000650     OBJECT-COMPUTER. VAX-8650.
000660     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000670                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT RUNPARM      ASSIGN TO "RUNPARM"
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS IS TX-RUNPARM-STATUS.
000730     SELECT GATEREQS     ASSIGN TO "GATEREQS"
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS IS TX-GATEREQS-STATUS.
000760     SELECT USERS        ASSIGN TO "USERS"
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS IS TX-USERS-STATUS.
000790     SELECT EVENTS-IN    ASSIGN TO "EVENTS-OLD"
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS IS TX-EVENTS-IN-STATUS.
000820     SELECT EVENTS-OUT   ASSIGN TO "EVENTS-NEW"
000830            ORGANIZATION IS SEQUENTIAL
000840            FILE STATUS IS TX-EVENTS-OUT-STATUS.
000850     SELECT BOOKINGS-IN  ASSIGN TO "BOOKINGS-OLD"
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS IS TX-BOOKINGS-IN-STATUS.
000880     SELECT BOOKINGS-OUT ASSIGN TO "BOOKINGS-NEW"
000890            ORGANIZATION IS SEQUENTIAL
000900            FILE STATUS IS TX-BOOKINGS-OUT-STATUS.
000910     SELECT TICKETS-IN   ASSIGN TO "TICKETS-OLD"
000920            ORGANIZATION IS SEQUENTIAL
000930            FILE STATUS IS TX-TICKETS-IN-STATUS.
000940     SELECT TICKETS-OUT  ASSIGN TO "TICKETS-NEW"
000950            ORGANIZATION IS SEQUENTIAL
000960            FILE STATUS IS TX-TICKETS-OUT-STATUS.
000970     SELECT RPTFILE      ASSIGN TO "RPTFILE"
000980            ORGANIZATION IS SEQUENTIAL.
000990*
001000 DATA DIVISION.
001010 FILE SECTION.
001020*
001030 FD  RUNPARM
001040     LABEL RECORDS ARE STANDARD.
001050 01  TX-RUN-PARM-FILE-REC             PIC X(25).
001060*
001070 FD  GATEREQS
001080     LABEL RECORDS ARE STANDARD.
001090     COPY TXGVQREC.
001100*
001110 FD  USERS
001120     LABEL RECORDS ARE STANDARD.
001130 01  TX-USER-IN-REC                   PIC X(74).
001140*
001150 FD  EVENTS-IN
001160     LABEL RECORDS ARE STANDARD.
001170 01  TX-EVENT-IN-REC                  PIC X(120).
001180*
001190 FD  EVENTS-OUT
001200     LABEL RECORDS ARE STANDARD.
001210 01  TX-EVENT-OUT-REC                 PIC X(120).
001220*
001230 FD  BOOKINGS-IN
001240     LABEL RECORDS ARE STANDARD.
001250 01  TX-BOOKING-IN-REC                PIC X(70).
001260*
001270 FD  BOOKINGS-OUT
001280     LABEL RECORDS ARE STANDARD.
001290 01  TX-BOOKING-OUT-REC               PIC X(70).
001300*
001310 FD  TICKETS-IN
001320     LABEL RECORDS ARE STANDARD.
001330 01  TX-TICKET-IN-REC                 PIC X(60).
001340*
001350 FD  TICKETS-OUT
001360     LABEL RECORDS ARE STANDARD.
001370 01  TX-TICKET-OUT-REC                PIC X(60).
001380*
001390 FD  RPTFILE
001400     LABEL RECORDS ARE STANDARD.
001410 01  TX-RPT-OUT-REC                   PIC X(132).
001420*
001430 WORKING-STORAGE SECTION.
001440*
001450*    TX-REJECT-REASON IS CARRIED AS A STANDALONE 77-LEVEL - THE
001460*    FIRST-FAILURE-WINS CHECK CHAIN IN 3050-3500 SETS IT ONCE
001470*    AND 7200-LOG-REJECTED READS IT BACK, NEVER AS A MEMBER OF
001480*    TX-LOOKUP-WORK BELOW.
001490 77  TX-REJECT-REASON                 PIC X(40).
001500*
001510     COPY TXCOMWRK.
001520     COPY TXUSRTAB.
001530     COPY TXEVTTAB.
001540     COPY TXBKGTAB.
001550     COPY TXTKTTAB.
001560*
001570 01  TX-USER-REC.
001580     COPY TXUSRREC.
001590*
001600 01  TX-EVENT-REC.
001610     COPY TXEVTREC.
001620*
001630 01  TX-BOOKING-FILE-REC.
001640     COPY TXBKGREC.
001650*
001660 01  TX-TICKET-REC.
001670     COPY TXTKTREC.
001680*
001690 01  TX-RPT-LINE-WORK.
001700     COPY TXRPTREC.
001710*
001720 01  TX-FILE-STATUSES.
001730     05  TX-RUNPARM-STATUS            PIC X(2).
001740     05  TX-GATEREQS-STATUS           PIC X(2).
001750         88  TX-GATEREQS-EOF           VALUE "10".
001760     05  TX-USERS-STATUS              PIC X(2).
001770         88  TX-USERS-EOF              VALUE "10".
001780     05  TX-EVENTS-IN-STATUS          PIC X(2).
001790         88  TX-EVENTS-IN-EOF          VALUE "10".
001800     05  TX-EVENTS-OUT-STATUS         PIC X(2).
001810     05  TX-BOOKINGS-IN-STATUS        PIC X(2).
001820         88  TX-BOOKINGS-IN-EOF        VALUE "10".
001830     05  TX-BOOKINGS-OUT-STATUS       PIC X(2).
001840     05  TX-TICKETS-IN-STATUS         PIC X(2).
001850         88  TX-TICKETS-IN-EOF         VALUE "10".
001860     05  TX-TICKETS-OUT-STATUS        PIC X(2).
001870*
001880 01  TX-SWITCHES.
001890     05  TX-RERUN-SWITCH              PIC X(1).
001900     05  TX-GATEREQS-EOF-FLAG         PIC X(1)  VALUE "N".
001910         88  TX-GATEREQS-EOF-YES       VALUE "Y".
001920     05  TX-ACTOR-OK-FLAG             PIC X(1)  VALUE "N".
001930         88  TX-ACTOR-OK-YES           VALUE "Y".
001940     05  TX-TICKET-FOUND-FLAG         PIC X(1)  VALUE "N".
001950         88  TX-TICKET-FOUND-YES       VALUE "Y".
001960     05  TX-BOOKING-FOUND-FLAG        PIC X(1)  VALUE "N".
001970         88  TX-BOOKING-FOUND-YES      VALUE "Y".
001980     05  TX-EVENT-FOUND-FLAG          PIC X(1)  VALUE "N".
001990         88  TX-EVENT-FOUND-YES        VALUE "Y".
002000     05  TX-REQUEST-OK-FLAG           PIC X(1)  VALUE "N".
002010         88  TX-REQUEST-OK-YES         VALUE "Y".
002020*
002030 01  TX-LOOKUP-WORK.
002040     05  TX-UTB-TAB-IX                PIC S9(5) COMP.
002050     05  TX-TTB-TAB-IX                PIC S9(5) COMP.
002060     05  TX-KTB-TAB-IX                PIC S9(5) COMP.
002070     05  TX-EVT-TAB-IX                PIC S9(5) COMP.
002080*
002090 PROCEDURE DIVISION.
002100*
002110*    THE GATE RUN IS THE ONLY PROGRAM IN THE SUITE THAT UPDATES
002120*    FIVE MASTERS FROM A SINGLE PASS OF SCAN TRANSACTIONS - THE
002130*    OTHERS TOUCH AT MOST THREE.  EVENTS, BOOKINGS AND TICKETS
002140*    ARE ALL CARRIED FORWARD EVEN WHEN A GIVEN RUN NEVER TOUCHES
002150*    THEM, SO THE OLD/NEW GENERATION-DATA-SET PAIR STAYS COMPLETE.
002160 0000-MAIN-LINE.
002170*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
002180*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
002190*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
002200*    SEPARATELY.
002210     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
002220     PERFORM 3000-PROCESS-GATE-REQUESTS
002230             UNTIL TX-GATEREQS-EOF-YES.
002240     PERFORM 8000-REWRITE-MASTERS.
002250     GO TO 9900-EXIT.
002260*
002270*    RUNPARM SUPPLIES THE VALIDATED-AT TIMESTAMP STAMPED ON
002280*    EVERY TICKET THIS RUN CLEARS (TIX-0247 BELOW) - AN EMPTY
002290*    CARD IS TOLERATED SO A TEST RUN CAN STILL EXECUTE, BUT A
002300*    PRODUCTION RUN WITH A BLANK PARM WOULD STAMP EVERY SCAN
002310*    WITH LOW-VALUES AND MUST BE CAUGHT AT THE OPERATOR LEVEL.
002320 1000-INITIALISATION.
002330     OPEN INPUT  RUNPARM GATEREQS USERS EVENTS-IN BOOKINGS-IN
002340                 TICKETS-IN.
002350     OPEN OUTPUT EVENTS-OUT BOOKINGS-OUT TICKETS-OUT RPTFILE.
002360     READ RUNPARM INTO TX-RUN-PARM-REC
002370         AT END MOVE SPACES TO TX-RUN-PARM-REC.
002380     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
002390*
002400*    LOAD ORDER MATTERS ONLY IN ONE RESPECT HERE - TICKETS MUST
002410*    BE FULLY IN TABLE BEFORE THE GATE LOOP CAN SEARCH ALL FOR A
002420*    SCANNED CODE, SO IT IS LOADED LAST OF THE FOUR.  USERS,
002430*    EVENTS AND BOOKINGS ARE ALL LOOKED AT BY THE FALLBACK CHAIN
002440*    TOO BUT ONLY AFTER A TICKET IS FOUND, SO THEIR RELATIVE
002450*    ORDER AMONG THEMSELVES DOES NOT MATTER.
002460 2000-LOAD-MASTERS.
002470     PERFORM 2100-LOAD-USER-TABLE     UNTIL TX-USERS-EOF.
002480     PERFORM 2200-LOAD-EVENT-TABLE    UNTIL TX-EVENTS-IN-EOF.
002490     PERFORM 2300-LOAD-BOOKINGS-TABLE UNTIL TX-BOOKINGS-IN-EOF.
002500     PERFORM 2400-LOAD-TICKET-TABLE   UNTIL TX-TICKETS-IN-EOF.
002510*
002520*    ONLY THE ENTRY MANAGER'S OWN RECORD IS EVER LOOKED AT OUT
002530*    OF THIS TABLE (SEE 3050 BELOW) BUT THE WHOLE FILE IS LOADED
002540*    SORTED-BY-ID THE SAME AS EVERY OTHER PROGRAM IN THE SUITE
002550*    SO SEARCH ALL CAN BE USED CONSISTENTLY.
002560 2100-LOAD-USER-TABLE.
002570     READ USERS INTO TX-USER-REC
002580         AT END SET TX-USERS-EOF TO TRUE
002590         NOT AT END
002600             ADD 1 TO TX-USR-TAB-COUNT
002610             MOVE TX-USR-ID     TO TX-UTB-ID (TX-USR-TAB-COUNT)
002620             MOVE TX-USR-NAME   TO TX-UTB-NAME (TX-USR-TAB-COUNT)
002630             MOVE TX-USR-EMAIL  TO TX-UTB-EMAIL (TX-USR-TAB-COUNT)
002640             MOVE TX-USR-ROLE   TO TX-UTB-ROLE (TX-USR-TAB-COUNT)
002650             MOVE TX-USR-ACTIVE TO TX-UTB-ACTIVE (TX-USR-TAB-COUNT)
002660     END-READ.
002670*
002680*    HELD IN TABLE PURELY FOR THE TIX-0161 CANCELLED-EVENT CHECK
002690*    AT STEP 5 OF THE FALLBACK CHAIN - THIS RUN NEVER CHANGES
002700*    EVENT STATUS, IT ONLY READS IT.
002710 2200-LOAD-EVENT-TABLE.
002720     READ EVENTS-IN INTO TX-EVENT-REC
002730         AT END SET TX-EVENTS-IN-EOF TO TRUE
002740         NOT AT END
002750             ADD 1 TO TX-EVT-TAB-COUNT
002760             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
002770             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
002780             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
002790             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
002800             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
002810             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
002820                                       (TX-EVT-TAB-COUNT)
002830             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
002840             MOVE TX-EVT-ORGANIZER-ID
002850                                    TO TX-ETB-ORGANIZER-ID
002860                                       (TX-EVT-TAB-COUNT)
002870     END-READ.
002880*
002890*    BOOKINGS IS THE SAME MULTI-RECORD-TYPE FILE USED BY
002900*    TIXTRAK002 THROUGH TIXTRAK005 - HEADER, SEAT AND PAYMENT
002910*    SUB-RECORDS SHARE ONE FD AND ARE SORTED OUT ON REC-TYPE.
002920*    THIS RUN ONLY EVER READS THE HEADER STATUS (TIX-0140 BELOW)
002930*    BUT THE SEAT AND PAYMENT ROWS STILL HAVE TO BE LOADED SO
002940*    THEY CAN BE CARRIED FORWARD UNCHANGED AT REWRITE TIME.
002950 2300-LOAD-BOOKINGS-TABLE.
002960     READ BOOKINGS-IN INTO TX-BOOKING-FILE-REC
002970         AT END SET TX-BOOKINGS-IN-EOF TO TRUE
002980         NOT AT END
002990             EVALUATE TRUE
003000                 WHEN TX-BKG-REC-IS-HEADER
003010                     ADD 1 TO TX-BKG-TAB-COUNT
003020                     MOVE TX-BKG-ID TO TX-KTB-ID (TX-BKG-TAB-COUNT)
003030                     MOVE TX-BKG-CUSTOMER-ID TO
003040                          TX-KTB-CUSTOMER-ID (TX-BKG-TAB-COUNT)
003050                     MOVE TX-BKG-EVENT-ID TO
003060                          TX-KTB-EVENT-ID (TX-BKG-TAB-COUNT)
003070                     MOVE TX-BKG-STATUS TO
003080                          TX-KTB-STATUS (TX-BKG-TAB-COUNT)
003090                     MOVE TX-BKG-SUBTOTAL TO
003100                          TX-KTB-SUBTOTAL (TX-BKG-TAB-COUNT)
003110                     MOVE TX-BKG-DISCOUNT TO
003120                          TX-KTB-DISCOUNT (TX-BKG-TAB-COUNT)
003130                     MOVE TX-BKG-TAX TO
003140                          TX-KTB-TAX (TX-BKG-TAB-COUNT)
003150                     MOVE TX-BKG-TOTAL TO
003160                          TX-KTB-TOTAL (TX-BKG-TAB-COUNT)
003170                     MOVE TX-BKG-OFFER-CODE TO
003180                          TX-KTB-OFFER-CODE (TX-BKG-TAB-COUNT)
003190                     MOVE TX-BKG-SEAT-COUNT TO
003200                          TX-KTB-SEAT-COUNT (TX-BKG-TAB-COUNT)
003210                 WHEN TX-BKG-REC-IS-SEAT
003220                     ADD 1 TO TX-BST-TAB-COUNT
003230                     MOVE TX-BST-BOOKING-ID TO
003240                          TX-XST-BOOKING-ID (TX-BST-TAB-COUNT)
003250                     MOVE TX-BST-SEAT-ID TO
003260                          TX-XST-SEAT-ID (TX-BST-TAB-COUNT)
003270                     MOVE TX-BST-TICKET-PRICE TO
003280                          TX-XST-TICKET-PRICE (TX-BST-TAB-COUNT)
003290                 WHEN TX-BKG-REC-IS-PAYMENT
003300                     ADD 1 TO TX-PAY-TAB-COUNT
003310                     MOVE TX-PAY-BOOKING-ID TO
003320                          TX-PTB-BOOKING-ID (TX-PAY-TAB-COUNT)
003330                     MOVE TX-PAY-AMOUNT TO
003340                          TX-PTB-AMOUNT (TX-PAY-TAB-COUNT)
003350                     MOVE TX-PAY-STATUS TO
003360                          TX-PTB-STATUS (TX-PAY-TAB-COUNT)
003370                     MOVE TX-PAY-METHOD TO
003380                          TX-PTB-METHOD (TX-PAY-TAB-COUNT)
003390                     MOVE TX-PAY-TXN-REF TO
003400                          TX-PTB-TXN-REF (TX-PAY-TAB-COUNT)
003410                     MOVE TX-PAY-PAID-AT TO
003420                          TX-PTB-PAID-AT (TX-PAY-TAB-COUNT)
003430                 WHEN OTHER
003440                     CONTINUE
003450             END-EVALUATE
003460     END-READ.
003470*
003480*    LOADED LAST AND SEARCHED FIRST - THIS IS THE TABLE STEP 1
003490*    OF THE FALLBACK CHAIN SEARCHES ALL AGAINST, SO EVERY ROW
003500*    MUST BE ON FILE BEFORE THE GATE LOOP STARTS READING
003510*    GATEREQS.
003520 2400-LOAD-TICKET-TABLE.
003530     READ TICKETS-IN INTO TX-TICKET-REC
003540         AT END SET TX-TICKETS-IN-EOF TO TRUE
003550         NOT AT END
003560             ADD 1 TO TX-TKT-TAB-COUNT
003570             MOVE TX-TKT-CODE          TO
003580                  TX-TTB-CODE (TX-TKT-TAB-COUNT)
003590             MOVE TX-TKT-BOOKING-ID    TO
003600                  TX-TTB-BOOKING-ID (TX-TKT-TAB-COUNT)
003610             MOVE TX-TKT-SEAT-ID       TO
003620                  TX-TTB-SEAT-ID (TX-TKT-TAB-COUNT)
003630             MOVE TX-TKT-STATUS        TO
003640                  TX-TTB-STATUS (TX-TKT-TAB-COUNT)
003650             MOVE TX-TKT-VALIDATED-AT  TO
003660                  TX-TTB-VALIDATED-AT (TX-TKT-TAB-COUNT)
003670             MOVE TX-TKT-ENTRY-MGR-ID  TO
003680                  TX-TTB-ENTRY-MGR-ID (TX-TKT-TAB-COUNT)
003690     END-READ.
003700*
003710*    ---------------------------------------------------------
003720*    3000 SERIES - APPLY ONE TURNSTILE SCAN
003730*    ---------------------------------------------------------
003740*    THE FALLBACK CHAIN BELOW IS NESTED RATHER THAN FIVE
003750*    INDEPENDENT IFS SO A HIGH-ORDER FAILURE (ACTOR REJECT,
003760*    TICKET NOT FOUND) SHORT-CIRCUITS EVERY LOWER CHECK - A
003770*    SEARCH ALL AGAINST AN UNRESOLVED SUBSCRIPT WOULD OTHERWISE
003780*    BE UNDEFINED.  TX-REJECT-REASON DOUBLES AS THE "STILL
003790*    CLEAN" FLAG FOR STEPS 2 THROUGH 5 - AS LONG AS IT HOLDS
003800*    SPACES THE SCAN IS STILL ALIVE.
003810 3000-PROCESS-GATE-REQUESTS.
003820     READ GATEREQS
003830         AT END SET TX-GATEREQS-EOF-YES TO TRUE
003840         NOT AT END
003850             ADD 1 TO TX-RECS-READ
003860             MOVE "N" TO TX-REQUEST-OK-FLAG
003870             MOVE SPACES TO TX-REJECT-REASON
003880             PERFORM 3050-VALIDATE-ACTOR
003890             IF TX-ACTOR-OK-YES
003900                 PERFORM 3100-CHECK-1-FOUND
003910                 IF TX-TICKET-FOUND-YES
003920                     PERFORM 3200-CHECK-2-USED
003930                     IF TX-REJECT-REASON = SPACES
003940                         PERFORM 3300-CHECK-3-STATUS
003950                         IF TX-REJECT-REASON = SPACES
003960                             PERFORM 3400-CHECK-4-BOOKING
003970                             IF TX-REJECT-REASON = SPACES
003980                                 PERFORM 3500-CHECK-5-EVENT
003990                                 IF TX-REJECT-REASON = SPACES
004000                                     PERFORM 3600-MARK-VALIDATED
004010                                     MOVE "Y" TO TX-REQUEST-OK-FLAG
004020                                 END-IF
004030                             END-IF
004040                         END-IF
004050                     END-IF
004060                 END-IF
004070             END-IF
004080             IF TX-REQUEST-OK-YES
004090                 ADD 1 TO TX-RECS-ACCEPTED
004100                 PERFORM 7100-LOG-ACCEPTED
004110             ELSE
004120                 ADD 1 TO TX-RECS-REJECTED
004130                 PERFORM 7200-LOG-REJECTED
004140             END-IF
004150     END-READ.
004160*
004170*    07-09-95 SKN TIX-0111 - ENTRY MANAGER MUST BE AN ACTIVE
004180*    EM-ROLE USER BEFORE ANY OF THE FALLBACK CHAIN IS RUN.
004190*    RUN FIRST OF THE FIVE CHECKS BECAUSE AN UNTRUSTED SCANNER
004200*    BADGE MAKES EVERY DOWNSTREAM RESULT MEANINGLESS - THE
004210*    EARLIER RELEASE THIS TICKET REPLACED TRUSTED WHATEVER
004220*    ENTRY-MGR-ID CAME IN ON THE SCAN RECORD WITH NO LOOKUP AT
004230*    ALL.
004240 3050-VALIDATE-ACTOR.                                             TIX0111
004250     MOVE "N" TO TX-ACTOR-OK-FLAG.
004260     MOVE "ENTRY MANAGER NOT FOUND" TO TX-REJECT-REASON.
004270     SET TX-UTB-IX TO 1.
004280     SEARCH ALL TX-USR-TAB-ENTRY
004290         AT END
004300             CONTINUE
004310         WHEN TX-UTB-ID (TX-UTB-IX) = TX-GVQ-ENTRY-MGR-ID
004320             IF TX-UTB-ROLE (TX-UTB-IX) NOT = "EM"
004330                 MOVE "ENTRY MANAGER IS NOT AN EM ROLE USER" TO
004340                      TX-REJECT-REASON
004350             ELSE
004360                 IF TX-UTB-ACTIVE (TX-UTB-IX) NOT = "Y"
004370                     MOVE "ENTRY MANAGER IS NOT ACTIVE" TO
004380                          TX-REJECT-REASON
004390                 ELSE
004400                     MOVE SPACES TO TX-REJECT-REASON
004410                     MOVE "Y" TO TX-ACTOR-OK-FLAG
004420                 END-IF
004430             END-IF
004440     END-SEARCH.
004450*
004460*    STEP 1 OF THE CHAIN - THE TICKET CODE MUST BE ON FILE.
004470*    A CODE THAT IS NOT ON FILE AT ALL IS TREATED AS A PLAIN
004480*    REJECT RATHER THAN AN ABEND - HAND SCANNERS MISREAD BAR
004490*    CODES OFTEN ENOUGH THAT THIS MUST BE A ROUTINE OUTCOME, NOT
004500*    AN EXCEPTION CONDITION.
004510 3100-CHECK-1-FOUND.
004520     MOVE "N" TO TX-TICKET-FOUND-FLAG.
004530     MOVE "TICKET NOT FOUND" TO TX-REJECT-REASON.
004540     SET TX-TTB-IX TO 1.
004550     SEARCH ALL TX-TKT-TAB-ENTRY
004560         AT END
004570             CONTINUE
004580         WHEN TX-TTB-CODE (TX-TTB-IX) = TX-GVQ-TICKET-CODE
004590             MOVE TX-TTB-IX TO TX-TTB-TAB-IX
004600             MOVE SPACES TO TX-REJECT-REASON
004610             MOVE "Y" TO TX-TICKET-FOUND-FLAG
004620     END-SEARCH.
004630*
004640*    STEP 2 - A USED TICKET NEVER CLEARS THE GATE AGAIN.
004650*    CHECKED SEPARATELY FROM STEP 3 SO THE RPTFILE REJECT REASON
004660*    CAN DISTINGUISH "ALREADY USED" FROM "NOT VALID FOR ENTRY" -
004670*    THE OVERNIGHT RECONCILIATION RUN (TIX-0201) COUNTS DUPLICATE
004680*    SCANS SEPARATELY FROM GENUINE FRAUD ATTEMPTS.
004690 3200-CHECK-2-USED.
004700     IF TX-TTB-STATUS (TX-TTB-TAB-IX) = "US"
004710         MOVE "TICKET ALREADY USED" TO TX-REJECT-REASON
004720     END-IF.
004730*
004740*    STEP 3 - ANYTHING OTHER THAN ISSUED IS NOT GATE-READY.
004750*    CATCHES A TICKET THAT WAS INVALIDATED BY A REFUND CASCADE
004760*    (SEE TIXTRAK005'S 3233-INVALIDATE-ONE-TICKET) OR BY THE
004770*    EVENT CANCELLATION CASCADE IN TIXTRAK002 - EITHER WAY THE
004780*    STATUS NO LONGER READS "IS" AND THE GATE CLOSES.
004790 3300-CHECK-3-STATUS.
004800     IF TX-TTB-STATUS (TX-TTB-TAB-IX) NOT = "IS"
004810         MOVE "TICKET IS NOT VALID FOR ENTRY" TO TX-REJECT-REASON
004820     END-IF.
004830*
004840*    16-05-96 TLM TIX-0140 - STEP 4 - THE OWNING BOOKING MUST
004850*    STILL BE CONFIRMED.
004860*    ADDED AFTER A PRODUCTION INCIDENT WHERE A TICKET'S OWN
004870*    STATUS STILL READ ISSUED BUT ITS BOOKING HAD ALREADY BEEN
004880*    REFUNDED - THE TICKET-LEVEL INVALIDATION IN THE REFUND
004890*    CASCADE HAD NOT YET BEEN WRITTEN AT THAT TIME.  THIS STEP
004900*    IS A BELT-AND-SUSPENDERS CHECK AGAINST THE BOOKING ITSELF
004910*    RATHER THAN TRUSTING THE TICKET STATUS ALONE.
004920 3400-CHECK-4-BOOKING.                                            TIX0140
004930     MOVE "N" TO TX-BOOKING-FOUND-FLAG.
004940     SET TX-KTB-IX TO 1.
004950     SEARCH ALL TX-BKG-TAB-ENTRY
004960         AT END
004970             CONTINUE
004980         WHEN TX-KTB-ID (TX-KTB-IX) = TX-TTB-BOOKING-ID (TX-TTB-TAB-IX)
004990             MOVE TX-KTB-IX TO TX-KTB-TAB-IX
005000             SET TX-BOOKING-FOUND-YES TO TRUE
005010     END-SEARCH.
005020     IF TX-BOOKING-FOUND-YES
005030         IF TX-KTB-STATUS (TX-KTB-TAB-IX) NOT = "CF"
005040             MOVE "BOOKING IS NOT ACTIVE" TO TX-REJECT-REASON
005050         END-IF
005060     ELSE
005070         MOVE "BOOKING IS NOT ACTIVE" TO TX-REJECT-REASON
005080     END-IF.
005090*
005100*    30-10-97 CAP TIX-0161 - STEP 5 - A CANCELLED EVENT CLOSES
005110*    THE GATE TO EVERY TICKET AGAINST IT.
005120*    RUN LAST OF THE FIVE BECAUSE THE EVENT ROW IS ONLY NEEDED
005130*    IF EVERY OTHER CHECK HAS ALREADY PASSED - LOOKING IT UP
005140*    ANY EARLIER WOULD WASTE A SEARCH ALL ON TICKETS THAT WOULD
005150*    HAVE BEEN REJECTED ANYWAY.  A MISSING EVENT ROW IS NOT
005160*    TREATED AS AN ERROR HERE BECAUSE THE OWNING BOOKING WOULD
005170*    ALREADY HAVE FAILED STEP 4 IF ITS EVENT DID NOT EXIST.
005180 3500-CHECK-5-EVENT.                                              TIX0161
005190     MOVE "N" TO TX-EVENT-FOUND-FLAG.
005200     SET TX-ETB-IX TO 1.
005210     SEARCH ALL TX-EVT-TAB-ENTRY
005220         AT END
005230             CONTINUE
005240         WHEN TX-ETB-ID (TX-ETB-IX) = TX-KTB-EVENT-ID (TX-KTB-TAB-IX)
005250             MOVE TX-ETB-IX TO TX-EVT-TAB-IX
005260             SET TX-EVENT-FOUND-YES TO TRUE
005270     END-SEARCH.
005280     IF TX-EVENT-FOUND-YES
005290         IF TX-ETB-STATUS (TX-EVT-TAB-IX) = "CA"
005300             MOVE "EVENT IS CANCELLED" TO TX-REJECT-REASON
005310         END-IF
005320     END-IF.
005330*
005340*    08-04-03 JFC TIX-0247 - SUCCESSFUL SCANS MARK THE TICKET
005350*    USED AND STAMP THE ENTRY MANAGER AND VALIDATION TIME.
005360*    BEFORE THIS FIX VALIDATED-AT WAS LEFT AT ZERO, WHICH MADE
005370*    IT IMPOSSIBLE TO TELL A TRUE MIDNIGHT SCAN FROM ONE THAT
005380*    HAD NEVER BEEN VALIDATED AT ALL - THE RUN-PARAMETER CARD
005390*    NOW SUPPLIES A REAL TIMESTAMP FOR EVERY TICKET THIS RUN
005400*    CLEARS.
005410 3600-MARK-VALIDATED.                                             TIX0247
005420     MOVE "US" TO TX-TTB-STATUS (TX-TTB-TAB-IX).
005430     MOVE TX-GVQ-ENTRY-MGR-ID TO TX-TTB-ENTRY-MGR-ID (TX-TTB-TAB-IX).
005440     MOVE TX-RUN-TIMESTAMP TO TX-TTB-VALIDATED-AT (TX-TTB-TAB-IX).
005450*
005460*    19-07-00 DWH TIX-0201 - RESULT LOGGING PARAGRAPHS.
005470*    THE LOG KEY ON AN ACCEPTED SCAN IS THE BOOKING-ID RATHER
005480*    THAN THE TICKET CODE SO THE OVERNIGHT RECONCILIATION RUN
005490*    CAN TIE GATE ACTIVITY BACK TO A CUSTOMER'S ORDER WITHOUT A
005500*    SEPARATE TICKET-TO-BOOKING LOOKUP.
005510 7100-LOG-ACCEPTED.                                               TIX0201
005520     MOVE SPACES TO TX-RPT-LINE-WORK.
005530     MOVE "GATE    " TO TX-LOG-TXN-TYPE.
005540     MOVE TX-TTB-BOOKING-ID (TX-TTB-TAB-IX) TO TX-LOG-KEY.
005550     MOVE "VALID   " TO TX-LOG-DISPOSITION.
005560     MOVE "TICKET VALIDATED" TO TX-LOG-REASON.
005570     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005580*
005590*    THE LOG KEY IS ZERO RATHER THAN A BOOKING-ID HERE BECAUSE A
005600*    REJECTION AT STEP 1 OR STEP 3 OF THE ACTOR CHECK MAY NEVER
005610*    HAVE RESOLVED A BOOKING SUBSCRIPT AT ALL - TX-REJECT-REASON
005620*    CARRIES THE ONLY DETAIL THE RECONCILIATION RUN NEEDS.
005630 7200-LOG-REJECTED.
005640     MOVE SPACES TO TX-RPT-LINE-WORK.
005650     MOVE "GATE    " TO TX-LOG-TXN-TYPE.
005660     MOVE 0 TO TX-LOG-KEY.
005670     MOVE "REJECTED" TO TX-LOG-DISPOSITION.
005680     MOVE TX-REJECT-REASON TO TX-LOG-REASON.
005690     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005700*
005710*    ---------------------------------------------------------
005720*    8000 SERIES - REWRITE EVERY MASTER TOUCHED BY THIS RUN
005730*    ---------------------------------------------------------
005740*    ALL FIVE TABLES ARE REWRITTEN IN FULL EVEN THOUGH THE GATE
005750*    RUN ONLY EVER CHANGES TICKET STATUS/VALIDATED-AT/ENTRY-MGR -
005760*    THIS IS THE SAME OLD-MASTER/NEW-MASTER GENERATION-DATA-SET
005770*    DISCIPLINE USED THROUGHOUT THE SUITE SO A RERUN NEVER HAS TO
005780*    RECONSTRUCT A PARTIAL MASTER FROM A FAILED PRIOR ATTEMPT.
005790 8000-REWRITE-MASTERS.
005800     PERFORM 8100-REWRITE-EVENTS
005810             VARYING TX-ETB-IX FROM 1 BY 1
005820             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT.
005830     PERFORM 8200-REWRITE-BOOKING-HDRS
005840             VARYING TX-KTB-IX FROM 1 BY 1
005850             UNTIL TX-KTB-IX > TX-BKG-TAB-COUNT.
005860     PERFORM 8300-REWRITE-BOOKING-SEATS
005870             VARYING TX-STX-IX FROM 1 BY 1
005880             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
005890     PERFORM 8400-REWRITE-PAYMENTS
005900             VARYING TX-PTB-IX FROM 1 BY 1
005910             UNTIL TX-PTB-IX > TX-PAY-TAB-COUNT.
005920     PERFORM 8500-REWRITE-TICKETS
005930             VARYING TX-TTB-IX FROM 1 BY 1
005940             UNTIL TX-TTB-IX > TX-TKT-TAB-COUNT.
005950*
005960*    EVENTS IS CARRIED FORWARD UNCHANGED - THIS RUN ONLY READS
005970*    EVENT STATUS AT STEP 5, IT NEVER SETS IT.
005980 8100-REWRITE-EVENTS.
005990     MOVE TX-ETB-ID (TX-ETB-IX)          TO TX-EVT-ID.
006000     MOVE TX-ETB-TITLE (TX-ETB-IX)       TO TX-EVT-TITLE.
006010     MOVE TX-ETB-VENUE (TX-ETB-IX)       TO TX-EVT-VENUE.
006020     MOVE TX-ETB-START (TX-ETB-IX)       TO TX-EVT-START.
006030     MOVE TX-ETB-END (TX-ETB-IX)         TO TX-EVT-END.
006040     MOVE TX-ETB-BASE-PRICE (TX-ETB-IX)  TO TX-EVT-BASE-PRICE.
006050     MOVE TX-ETB-STATUS (TX-ETB-IX)      TO TX-EVT-STATUS.
006060     MOVE TX-ETB-ORGANIZER-ID (TX-ETB-IX) TO TX-EVT-ORGANIZER-ID.
006070     WRITE TX-EVENT-OUT-REC FROM TX-EVENT-REC.
006080*
006090*    BOOKING HEADERS ALSO PASS THROUGH UNCHANGED - THE GATE
006100*    NEVER TRANSITIONS A BOOKING'S OWN STATUS, IT ONLY READS IT
006110*    AT STEP 4.
006120 8200-REWRITE-BOOKING-HDRS.
006130     SET TX-BKG-REC-IS-HEADER TO TRUE.
006140     MOVE TX-KTB-ID (TX-KTB-IX)          TO TX-BKG-ID.
006150     MOVE TX-KTB-CUSTOMER-ID (TX-KTB-IX) TO TX-BKG-CUSTOMER-ID.
006160     MOVE TX-KTB-EVENT-ID (TX-KTB-IX)    TO TX-BKG-EVENT-ID.
006170     MOVE TX-KTB-STATUS (TX-KTB-IX)      TO TX-BKG-STATUS.
006180     MOVE TX-KTB-SUBTOTAL (TX-KTB-IX)    TO TX-BKG-SUBTOTAL.
006190     MOVE TX-KTB-DISCOUNT (TX-KTB-IX)    TO TX-BKG-DISCOUNT.
006200     MOVE TX-KTB-TAX (TX-KTB-IX)         TO TX-BKG-TAX.
006210     MOVE TX-KTB-TOTAL (TX-KTB-IX)       TO TX-BKG-TOTAL.
006220     MOVE TX-KTB-OFFER-CODE (TX-KTB-IX)  TO TX-BKG-OFFER-CODE.
006230     MOVE TX-KTB-SEAT-COUNT (TX-KTB-IX)  TO TX-BKG-SEAT-COUNT.
006240     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
006250*
006260*    SEAT SUB-RECORDS ARE NEVER TOUCHED BY A GATE SCAN - THEY
006270*    ARE REWRITTEN HERE PURELY TO KEEP THE BOOKINGS-NEW FILE
006280*    COMPLETE FOR THE PROGRAMS THAT RUN AFTER THIS ONE.
006290 8300-REWRITE-BOOKING-SEATS.
006300     SET TX-BKG-REC-IS-SEAT TO TRUE.
006310     MOVE TX-XST-BOOKING-ID (TX-STX-IX)   TO TX-BST-BOOKING-ID.
006320     MOVE TX-XST-SEAT-ID (TX-STX-IX)      TO TX-BST-SEAT-ID.
006330     MOVE TX-XST-TICKET-PRICE (TX-STX-IX) TO TX-BST-TICKET-PRICE.
006340     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
006350*
006360*    PAYMENT SUB-RECORDS PASS THROUGH UNCHANGED FOR THE SAME
006370*    REASON AS THE SEAT ROWS ABOVE - THE GATE HAS NO BUSINESS
006380*    WITH MONEY.
006390 8400-REWRITE-PAYMENTS.
006400     SET TX-BKG-REC-IS-PAYMENT TO TRUE.
006410     MOVE TX-PTB-BOOKING-ID (TX-PTB-IX)  TO TX-PAY-BOOKING-ID.
006420     MOVE TX-PTB-AMOUNT (TX-PTB-IX)      TO TX-PAY-AMOUNT.
006430     MOVE TX-PTB-STATUS (TX-PTB-IX)      TO TX-PAY-STATUS.
006440     MOVE TX-PTB-METHOD (TX-PTB-IX)      TO TX-PAY-METHOD.
006450     MOVE TX-PTB-TXN-REF (TX-PTB-IX)     TO TX-PAY-TXN-REF.
006460     MOVE TX-PTB-PAID-AT (TX-PTB-IX)     TO TX-PAY-PAID-AT.
006470     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
006480*
006490*    THE ONE MASTER THIS RUN ACTUALLY CHANGES - STATUS,
006500*    VALIDATED-AT AND ENTRY-MGR-ID ARE ALL WRITTEN FROM THE TABLE
006510*    RATHER THAN THE ORIGINAL INPUT RECORD, SO ANY UPDATE MADE
006520*    BY 3600-MARK-VALIDATED SURVIVES INTO TICKETS-NEW.
006530 8500-REWRITE-TICKETS.
006540     MOVE TX-TTB-CODE (TX-TTB-IX)          TO TX-TKT-CODE.
006550     MOVE TX-TTB-BOOKING-ID (TX-TTB-IX)    TO TX-TKT-BOOKING-ID.
006560     MOVE TX-TTB-SEAT-ID (TX-TTB-IX)       TO TX-TKT-SEAT-ID.
006570     MOVE TX-TTB-STATUS (TX-TTB-IX)        TO TX-TKT-STATUS.
006580     MOVE TX-TTB-VALIDATED-AT (TX-TTB-IX)  TO TX-TKT-VALIDATED-AT.
006590     MOVE TX-TTB-ENTRY-MGR-ID (TX-TTB-IX)  TO TX-TKT-ENTRY-MGR-ID.
006600     WRITE TX-TICKET-OUT-REC FROM TX-TICKET-REC.
006610*
006620*    ---------------------------------------------------------
006630*    9900 SERIES - CLOSE DOWN AND RETURN
006640*    ---------------------------------------------------------
006650*    ALL NINE FILES ARE CLOSED IN A SINGLE STATEMENT SO A SHORT
006660*    ON DISK SPACE MID-CLOSE STILL LEAVES A CONSISTENT FILE
006670*    STATUS TRAIL FOR THE OPERATOR TO READ FROM THE JOB LOG.
006680 9900-EXIT.
006690     CLOSE RUNPARM GATEREQS USERS EVENTS-IN EVENTS-OUT BOOKINGS-IN
006700           BOOKINGS-OUT TICKETS-IN TICKETS-OUT RPTFILE.
006710     STOP RUN.
006720*
006730* *************** END OF PROGRAM TIXTRAK006 ***************************


