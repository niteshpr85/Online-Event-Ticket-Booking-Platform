000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXTKTREC                                       *
000130*   Contains    : TICKET master record - one row per admitted    *
000140*                 seat.  TKT-CODE is split by a redefinition     *
000150*                 into its fixed "TKT-" prefix and its unique    *
000160*                 16-character suffix, the way a boarding pass   *
000170*                 or a bank card number gets split on this shop's*
000180*                 other systems.                                 *
000190*   File        : TICKETS  (in/out - rewritten every run)        *
000200*   Record len  : 60 (52 data + 8 filler)                        *
000210*                                                                *
000220******************************************************************
000230*
000240 01  TX-TICKET-REC.
000250     05  TX-TKT-CODE                PIC X(20).
000260     05  TX-TKT-CODE-R REDEFINES TX-TKT-CODE.
000270         10  TX-TKT-CODE-PREFIX     PIC X(4).
000280         10  TX-TKT-CODE-SUFFIX     PIC X(16).
000290     05  TX-TKT-BOOKING-ID          PIC 9(6).
000300     05  TX-TKT-SEAT-ID             PIC 9(6).
000310     05  TX-TKT-STATUS              PIC X(2).
000320         88  TX-TKT-IS-ISSUED       VALUE "IS".
000330         88  TX-TKT-IS-USED         VALUE "US".
000340         88  TX-TKT-IS-INVALID      VALUE "IV".
000350     05  TX-TKT-VALIDATED-AT        PIC 9(12).
000360     05  TX-TKT-ENTRY-MGR-ID        PIC 9(6).
000370     05  FILLER                     PIC X(8).
000380*
000390* *************** END OF COPYBOOK TXTKTREC ************************
