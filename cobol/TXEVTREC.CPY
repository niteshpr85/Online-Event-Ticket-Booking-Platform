000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXEVTREC                                       *
000130*   Contains    : EVENT master record - one row per event in     *
000140*                 the catalog, plus a redefinition of the start  *
000150*                 timestamp into calendar/clock fields for the   *
000160*                 past-event and report-heading checks.          *
000170*   File        : EVENTS  (in/out - rewritten every run)         *
000180*   Record len  : 120 (117 data + 3 filler)                      *
000190*                                                                *
000200******************************************************************
000210*
000220 01  TX-EVENT-REC.
000230     05  TX-EVT-ID                  PIC 9(6).
000240     05  TX-EVT-TITLE               PIC X(40).
000250     05  TX-EVT-VENUE               PIC X(30).
000260     05  TX-EVT-START               PIC 9(12).
000270     05  TX-EVT-START-R REDEFINES TX-EVT-START.
000280         10  TX-EVT-START-CCYY      PIC 9(4).
000290         10  TX-EVT-START-MM        PIC 9(2).
000300         10  TX-EVT-START-DD        PIC 9(2).
000310         10  TX-EVT-START-HH        PIC 9(2).
000320         10  TX-EVT-START-MI        PIC 9(2).
000330     05  TX-EVT-END                 PIC 9(12).
000340     05  TX-EVT-BASE-PRICE          PIC S9(7)V99.
000350     05  TX-EVT-STATUS              PIC X(2).
000360         88  TX-EVT-IS-DRAFT        VALUE "DR".
000370         88  TX-EVT-IS-PUBLISHED    VALUE "PU".
000380         88  TX-EVT-IS-SOLD-OUT     VALUE "SO".
000390         88  TX-EVT-IS-CANCELLED    VALUE "CA".
000400         88  TX-EVT-IS-COMPLETED    VALUE "CO".
000410     05  TX-EVT-ORGANIZER-ID        PIC 9(6).
000420     05  FILLER                     PIC X(3).
000430*
000440* *************** END OF COPYBOOK TXEVTREC ***********************
