000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXRPTREC                                       *
000130*   Contains    : Print-line layouts for RPTFILE.  One 132-byte  *
000140*                 print area, redefined three ways depending on  *
000150*                 which report a program is building - the same *
000160*                 one-area-many-redefinitions trick this shop    *
000170*                 uses for the BOOKINGS file record types.       *
000180*   File        : RPTFILE  (out, line sequential)                *
000190*                                                                *
000200******************************************************************
000210*
000220 01  TX-RPT-LINE                    PIC X(132).
000230*
000240 01  TX-RPT-INVENTORY-LINE REDEFINES TX-RPT-LINE.
000250     05  TX-INV-EVENT-ID            PIC 9(6).
000260     05  FILLER                     PIC X(2).
000270     05  TX-INV-TITLE               PIC X(40).
000280     05  FILLER                     PIC X(2).
000290     05  TX-INV-STATUS              PIC X(2).
000300     05  FILLER                     PIC X(3).
000310     05  TX-INV-TOTAL-SEATS         PIC ZZZZ9.
000320     05  FILLER                     PIC X(3).
000330     05  TX-INV-AVAIL-SEATS         PIC ZZZZ9.
000340     05  FILLER                     PIC X(3).
000350     05  TX-INV-BASE-PRICE          PIC ZZZ,ZZ9.99.
000360     05  FILLER                     PIC X(51).
000370*
000380 01  TX-RPT-INVENTORY-FOOT REDEFINES TX-RPT-LINE.
000390     05  FILLER                     PIC X(15) VALUE
000400         "EVENT COUNT -- ".
000410     05  TX-INV-FOOT-COUNT          PIC ZZZZ9.
000420     05  FILLER                     PIC X(112).
000430*
000440 01  TX-RPT-ANALYTICS-LINE REDEFINES TX-RPT-LINE.
000450     05  FILLER                     PIC X(16) VALUE
000460         "TOTAL BOOKINGS: ".
000470     05  TX-ANL-TOTAL-BKGS          PIC Z(5)9.
000480     05  FILLER                     PIC X(4).
000490     05  FILLER                     PIC X(11) VALUE
000500         "CONFIRMED: ".
000510     05  TX-ANL-CONFIRMED           PIC Z(5)9.
000520     05  FILLER                     PIC X(4).
000530     05  FILLER                     PIC X(10) VALUE
000540         "REFUNDED: ".
000550     05  TX-ANL-REFUNDED            PIC Z(5)9.
000560     05  FILLER                     PIC X(4).
000570     05  FILLER                     PIC X(13) VALUE
000580         "GROSS SALES: ".
000590     05  TX-ANL-GROSS-SALES         PIC Z,ZZZ,ZZ9.99.
000600     05  FILLER                     PIC X(41).
000610*
000620 01  TX-RPT-NOTICE-LINE REDEFINES TX-RPT-LINE.
000630     05  TX-NOT-LABEL               PIC X(20).
000640     05  FILLER                     PIC X(2).
000650     05  TX-NOT-TEXT                PIC X(100).
000660     05  FILLER                     PIC X(10).
000670*
000680 01  TX-RPT-RESULT-LINE REDEFINES TX-RPT-LINE.
000690     05  TX-LOG-TXN-TYPE            PIC X(8).
000700     05  FILLER                     PIC X(1).
000710     05  TX-LOG-KEY                 PIC 9(6).
000720     05  FILLER                     PIC X(1).
000730     05  TX-LOG-DISPOSITION         PIC X(8).
000740     05  FILLER                     PIC X(1).
000750     05  TX-LOG-REASON              PIC X(40).
000760     05  FILLER                     PIC X(1).
000770     05  TX-LOG-SUBTOTAL            PIC -ZZZZZZ9.99.
000780     05  FILLER                     PIC X(1).
000790     05  TX-LOG-DISCOUNT            PIC -ZZZZZZ9.99.
000800     05  FILLER                     PIC X(1).
000810     05  TX-LOG-TAX                 PIC -ZZZZZZ9.99.
000820     05  FILLER                     PIC X(1).
000830     05  TX-LOG-TOTAL               PIC -ZZZZZZ9.99.
000840     05  FILLER                     PIC X(6).
000850*
000860* *************** END OF COPYBOOK TXRPTREC ************************
