000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXPRQREC                                       *
000130*   Contains    : Payment-capture-request transaction, one per   *
000140*                 gateway callback the acquiring bank posts back *
000150*                 to us.                                         *
000160*   File        : PAYREQS  (in)                                  *
000170*   Record len  : 30 (23 data + 7 filler)                        *
000180*                                                                *
000190******************************************************************
000200*
000210 01  TX-PAY-REQ-REC.
000220     05  TX-PRQ-BOOKING-ID          PIC 9(6).
000230     05  TX-PRQ-CUSTOMER-ID         PIC 9(6).
000240     05  TX-PRQ-METHOD              PIC X(10).
000250     05  TX-PRQ-SUCCESS-FLAG        PIC X(1).
000260         88  TX-PRQ-SUCCEEDED       VALUE "Y".
000270         88  TX-PRQ-FAILED          VALUE "N".
000280     05  FILLER                     PIC X(7).
000290*
000300* *************** END OF COPYBOOK TXPRQREC ************************
