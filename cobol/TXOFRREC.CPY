000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXOFRREC                                       *
000130*   Contains    : OFFER master record - promotional codes, with  *
000140*                 a redefinition of OFFER-VALUE so the type-P    *
000150*                 (percentage) and type-F (fixed amount) callers *
000160*                 can each look at the field under its own name. *
000170*   File        : OFFERS  (in/out - rewritten every run;         *
000180*                 USED-COUNT is the field the run increments)    *
000190*   Record len  : 50 (41 data + 9 filler)                        *
000200*                                                                *
000210******************************************************************
000220*
000230 01  TX-OFFER-REC.
000240     05  TX-OFR-CODE                PIC X(10).
000250     05  TX-OFR-TYPE                PIC X(1).
000260         88  TX-OFR-IS-PERCENT      VALUE "P".
000270         88  TX-OFR-IS-FIXED        VALUE "F".
000280     05  TX-OFR-VALUE               PIC S9(5)V99.
000290     05  TX-OFR-VALUE-R REDEFINES TX-OFR-VALUE.
000300         10  TX-OFR-PERCENT-VIEW    PIC S9(5)V99.
000310     05  TX-OFR-ACTIVE              PIC X(1).
000320         88  TX-OFR-ACTIVE-YES      VALUE "Y".
000330         88  TX-OFR-ACTIVE-NO       VALUE "N".
000340     05  TX-OFR-USAGE-LIMIT         PIC 9(5).
000350     05  TX-OFR-USED-COUNT          PIC 9(5).
000360     05  TX-OFR-VALID-UNTIL         PIC 9(12).
000370     05  FILLER                     PIC X(9).
000380*
000390* *************** END OF COPYBOOK TXOFRREC ************************
