000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXTKTTAB                                       *
000130*   Contains    : In-memory TICKET table, searched with          *
000140*                 SEARCH ALL on the ticket code and rewritten    *
000150*                 to a new TICKETS master at end of run.         *
000160*                                                                *
000170******************************************************************
000180*
000190 01  TX-TKT-TAB-CTL.
000200     05  TX-TKT-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000210     05  TX-TKT-TAB-MAX             PIC S9(5) COMP VALUE 20000.
000220*
000230 01  TX-TKT-TABLE.
000240     05  TX-TKT-TAB-ENTRY OCCURS 20000 TIMES
000250             ASCENDING KEY IS TX-TTB-CODE
000260             INDEXED BY TX-TTB-IX.
000270         10  TX-TTB-CODE            PIC X(20).
000280         10  TX-TTB-BOOKING-ID      PIC 9(6).
000290         10  TX-TTB-SEAT-ID         PIC 9(6).
000300         10  TX-TTB-STATUS          PIC X(2).
000310         10  TX-TTB-VALIDATED-AT    PIC 9(12).
000320         10  TX-TTB-ENTRY-MGR-ID    PIC 9(6).
000330*
000340* *************** END OF COPYBOOK TXTKTTAB ************************
