000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK008                                            *
000150*   PROGRAM NAME : BOOKING ANALYTICS SUMMARIZER                          *
000160*   SUMMARY      : SCANS THE BOOKING-HEADER RECORDS ON THE BOOKINGS FILE *
000170*                  AND PRODUCES A SINGLE SUMMARY LINE - TOTAL BOOKINGS,  *
000180*                  CONFIRMED COUNT, REFUNDED COUNT, AND GROSS SALES (THE *
000190*               SUM OF BOOKING TOTALS FOR CONFIRMED AND REFUND-REQUESTED *
000200*                  BOOKINGS ONLY).  READ-ONLY - NO MASTER IS REWRITTEN.  *
000210*                                                                        *
000220*   FILES   USED : BOOKINGS       (INPUT)                                *
000230*                : RPTFILE        (OUTPUT)                               *
000240*                : RUNPARM        (INPUT)                                *
000250*                                                                        *
000260**************************************************************************
000270*
000280 PROGRAM-ID.  TIXTRAK008.
000290 AUTHOR.  T L MERCHANT.
000300 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000310 DATE-WRITTEN.  27-07-94.
000320 DATE-COMPILED.
000330 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000340*
000350**************************************************************************
000360*   C H A N G E   L O G                                                  *
000370**************************************************************************
000380*   DATE      BY     REQUEST     DESCRIPTION                             *
000390*  -------- ----- ---------- --------------------------------------------*
000400*   27-07-94  TLM    TIX-0088    ORIGINAL PROGRAM - MONTH-END BOOKING    *
000410*                                COUNTS WERE PREVIOUSLY HAND-TALLIED FROM*
000420*                                THE PRINTED REGISTER.                   *
000430*   19-01-96  SKN    TIX-0128    REFUNDED-BOOKING COUNT ADDED ALONGSIDE  *
000440*                                CONFIRMED.                              *
000450*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000460*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000470*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000480*   30-08-99  CAP    TIX-0184  GROSS SALES NOW INCLUDES REFUND-REQUESTED *
000490*                              BOOKINGS, NOT JUST CONFIRMED - REQUEST OF *
000500*                                THE FINANCE DEPARTMENT.                 *
000510*   17-11-01  DWH    TIX-0219    GROSS SALES ROUNDED HALF-UP TO TWO      *
000520*                                DECIMALS BEFORE IT IS EDITED FOR PRINT. *
000530**************************************************************************
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570     SOURCE-COMPUTER. VAX-8650.
000580     OBJECT-COMPUTER. VAX-8650.
000590     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000600                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT RUNPARM      ASSIGN TO "RUNPARM"
000640            ORGANIZATION IS SEQUENTIAL
000650            FILE STATUS IS TX-RUNPARM-STATUS.
000660     SELECT BOOKINGS-IN  ASSIGN TO "BOOKINGS-OLD"
000670            ORGANIZATION IS SEQUENTIAL
000680            FILE STATUS IS TX-BOOKINGS-IN-STATUS.
000690     SELECT RPTFILE      ASSIGN TO "RPTFILE"
000700            ORGANIZATION IS SEQUENTIAL.
000710*
000720 DATA DIVISION.
000730 FILE SECTION.
000740*
000750 FD  RUNPARM
000760     LABEL RECORDS ARE STANDARD.
000770 01  TX-RUN-PARM-FILE-REC             PIC X(25).
000780*
000790 FD  BOOKINGS-IN
000800     LABEL RECORDS ARE STANDARD.
000810 01  TX-BOOKING-IN-REC                PIC X(70).
000820*
000830 FD  RPTFILE
000840     LABEL RECORDS ARE STANDARD.
000850 01  TX-RPT-OUT-REC                   PIC X(132).
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890*    TX-ANL-GROSS-ROUNDED IS CARRIED AS A STANDALONE 77-LEVEL -
000900*    A ONE-SHOT PRINT-TIME COPY OF TX-ANL-GROSS-ACCUM MADE ONLY
000910*    IN 6000-PRINT-SUMMARY, NEVER PART OF ANY GROUP MOVE, SO IT
000920*    IS CUT LOOSE FROM TX-ANALYTICS-WORK BELOW.
000930 77  TX-ANL-GROSS-ROUNDED             PIC S9(9)V99   VALUE 0.
000940*
000950     COPY TXCOMWRK.
000960*
000970 01  TX-BOOKING-FILE-REC.
000980     COPY TXBKGREC.
000990*
001000 01  TX-RPT-LINE-WORK.
001010     COPY TXRPTREC.
001020*
001030 01  TX-FILE-STATUSES.
001040     05  TX-RUNPARM-STATUS            PIC X(2).
001050     05  TX-BOOKINGS-IN-STATUS        PIC X(2).
001060         88  TX-BOOKINGS-IN-EOF        VALUE "10".
001070*
001080 01  TX-SWITCHES.
001090     05  TX-RERUN-SWITCH              PIC X(1).
001100*
001110 01  TX-ANALYTICS-WORK.
001120     05  TX-ANL-TOTAL-COUNT           PIC S9(7) COMP VALUE 0.
001130     05  TX-ANL-CONFIRMED-COUNT       PIC S9(7) COMP VALUE 0.
001140     05  TX-ANL-REFUNDED-COUNT        PIC S9(7) COMP VALUE 0.
001150     05  TX-ANL-GROSS-ACCUM           PIC S9(9)V99   VALUE 0.
001160*
001170 PROCEDURE DIVISION.
001180*
001190*    THE SHORTEST RUN IN THE SUITE - A SINGLE PASS OVER BOOKINGS
001200*    PRODUCING ONE PRINT LINE, NO MASTER REWRITTEN AND NO
001210*    TRANSACTION FILE CONSUMED.  RUNS AS THE LAST STEP OF THE
001220*    MONTH-END JOB STREAM, AFTER EVERY OTHER PROGRAM HAS ALREADY
001230*    POSTED ITS UPDATES TO BOOKINGS-NEW.
001240 0000-MAIN-LINE.
001250     PERFORM 1000-INITIALISATION.
001260     PERFORM 3000-ACCUMULATE UNTIL TX-BOOKINGS-IN-EOF.
001270*    PRINT AND CLOSEDOWN RUN AS ONE RANGE - THE OLD "GO TO
001280*    9900-EXIT" AFTER THE PRINT STEP IS FOLDED INTO THIS SINGLE
001290*    PERFORM SINCE NOTHING ELSE IN THE PROGRAM EVER BRANCHES INTO
001300*    9900-EXIT.
001310     PERFORM 6000-PRINT-SUMMARY THRU 9900-EXIT.
001320*
001330*    RUNPARM IS READ HERE PURELY FOR CONSISTENCY WITH THE REST
001340*    OF THE SUITE'S STARTUP SHAPE - THIS PROGRAM HAS NO
001350*    TIMESTAMP OR RUN-DATE FIELD TO STAMP ANYTHING WITH.
001360 1000-INITIALISATION.
001370     OPEN INPUT  RUNPARM BOOKINGS-IN.
001380     OPEN OUTPUT RPTFILE.
001390     READ RUNPARM INTO TX-RUN-PARM-REC
001400         AT END MOVE SPACES TO TX-RUN-PARM-REC.
001410     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
001420*
001430*    27-07-94 TLM TIX-0088 - ONLY BOOKING-HEADER RECORDS ARE
001440*    COUNTED - THE SEAT AND PAYMENT LINES ON THIS FILE ARE
001450*    SKIPPED.
001460 3000-ACCUMULATE.                                                 TIX0088 
001470     READ BOOKINGS-IN INTO TX-BOOKING-FILE-REC
001480         AT END SET TX-BOOKINGS-IN-EOF TO TRUE
001490         NOT AT END
001500             IF TX-BKG-REC-IS-HEADER
001510                 ADD 1 TO TX-RECS-READ
001520                 PERFORM 3100-TALLY-ONE-BOOKING
001530             END-IF
001540     END-READ.
001550*
001560*    19-01-96 SKN TIX-0128 / 30-08-99 CAP TIX-0184 - CONFIRMED
001570*    AND REFUND-REQUESTED BOOKINGS BOTH COUNT TOWARD GROSS
001580*    SALES; REFUNDED (RF), CANCELLED (CX) AND STILL-PENDING (PP)
001590*    BOOKINGS DO NOT.
001600 3100-TALLY-ONE-BOOKING.                                          TIX0128 
001610     ADD 1 TO TX-ANL-TOTAL-COUNT.
001620*    THE FOUR-WAY EVALUATE BELOW IS THE WHOLE OF THE FINANCE
001630*    DEPARTMENT'S GROSS-SALES DEFINITION - CONFIRMED (CF) AND
001640*    REFUND-REQUESTED (RR) BOOKINGS STILL COUNT AS REVENUE
001650*    BECAUSE THE MONEY HAS BEEN TAKEN AND MAY YET BE KEPT, WHILE
001660*    A FULLY REFUNDED (RF) BOOKING NEVER ADDS TO THE ACCUMULATOR
001670*    EVEN THOUGH IT IS STILL COUNTED FOR THE REFUNDED-COUNT LINE.
001680     EVALUATE TRUE
001690         WHEN TX-BKG-STATUS = "CF"
001700             ADD 1 TO TX-ANL-CONFIRMED-COUNT
001710             ADD TX-BKG-TOTAL TO TX-ANL-GROSS-ACCUM
001720         WHEN TX-BKG-STATUS = "RR"
001730             ADD TX-BKG-TOTAL TO TX-ANL-GROSS-ACCUM
001740         WHEN TX-BKG-STATUS = "RF"
001750             ADD 1 TO TX-ANL-REFUNDED-COUNT
001760         WHEN OTHER
001770             CONTINUE
001780     END-EVALUATE.
001790*
001800*    17-11-01 DWH TIX-0219 - ROUND THE ACCUMULATOR TO TWO
001810*    DECIMALS BEFORE IT GOES ON THE PRINT LINE.
001820 6000-PRINT-SUMMARY.                                              TIX0219 
001830*    THE MOVE BELOW IS WHERE TIX-0219'S ROUNDING ACTUALLY
001840*    HAPPENS - TX-ANL-GROSS-ACCUM AND TX-ANL-GROSS-ROUNDED SHARE
001850*    THE SAME PIC S9(9)V99 SHAPE SO NO EXPLICIT ROUNDED PHRASE IS
001860*    NEEDED, BUT THE FIELD IS KEPT SEPARATE FROM THE ACCUMULATOR
001870*    SO A RERUN OF THIS PARAGRAPH WOULD NOT COMPOUND ROUNDING
001880*    ERROR INTO THE RUNNING TOTAL.
001890     MOVE TX-ANL-GROSS-ACCUM TO TX-ANL-GROSS-ROUNDED.
001900     MOVE SPACES TO TX-RPT-LINE-WORK.
001910     MOVE TX-ANL-TOTAL-COUNT     TO TX-ANL-TOTAL-BKGS.
001920     MOVE TX-ANL-CONFIRMED-COUNT TO TX-ANL-CONFIRMED.
001930     MOVE TX-ANL-REFUNDED-COUNT  TO TX-ANL-REFUNDED.
001940     MOVE TX-ANL-GROSS-ROUNDED   TO TX-ANL-GROSS-SALES.
001950     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
001960     ADD 1 TO TX-RECS-ACCEPTED.
001970*
001980*    ---------------------------------------------------------
001990*    9900 SERIES - CLOSE DOWN AND RETURN
002000*    ---------------------------------------------------------
002010*    ONLY THREE FILES TO CLOSE - THE SMALLEST FOOTPRINT OF ANY
002020*    PROGRAM IN THE SUITE, MATCHING ITS READ-ONLY, SINGLE-MASTER
002030*    SCOPE.
002040 9900-EXIT.
002050     CLOSE RUNPARM BOOKINGS-IN RPTFILE.
002060     STOP RUN.
002070*
002080* *************** END OF PROGRAM TIXTRAK008 ***************************


