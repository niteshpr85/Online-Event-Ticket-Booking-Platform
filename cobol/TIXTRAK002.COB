000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK002                                            *
000150*   PROGRAM NAME : EVENT STATUS TRANSITION PROCESSOR                     *
000160*   SUMMARY      : APPLIES STATUS-TRANSITION REQUESTS OFF STATREQS TO THE*
000170*                  EVENT MASTER.  A TRANSITION TO CANCELLED CASCADES TO  *
000180*                  EVERY OPEN BOOKING OF THE EVENT - THE BOOKING, ITS    *
000190*                  PAYMENT AND ITS TICKETS ARE UNWOUND AND ITS SEATS ARE *
000200*                 RELEASED. THE SOLD-OUT TOGGLE IS RE-RUN AFTER ANY SEAT *
000210*                  AVAILABILITY CHANGE.                                  *
000220*                                                                        *
000230*   FILES   USED : STATREQS       (INPUT)                                *
000240*                : EVENTS         (INPUT-OUTPUT)                         *
000250*                : SEATS          (INPUT-OUTPUT)                         *
000260*                : BOOKINGS       (INPUT-OUTPUT)                         *
000270*                : TICKETS        (INPUT-OUTPUT)                         *
000280*                : RUNPARM        (INPUT)                                *
000290*                                                                        *
000300**************************************************************************
000310*
000320 PROGRAM-ID.  TIXTRAK002.
000330 AUTHOR.  T L MARSH.
000340 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000350 DATE-WRITTEN.  11-01-92.
000360 DATE-COMPILED.
000370 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000380*
000390**************************************************************************
000400*   C H A N G E   L O G                                                  *
000410**************************************************************************
000420*   DATE      BY     REQUEST     DESCRIPTION                             *
000430*  -------- ----- ---------- --------------------------------------------*
000440*   11-01-92  TLM    TIX-0011    ORIGINAL PROGRAM.                       *
000450*   04-05-92  TLM    TIX-0022    ADDED CANCELLATION CASCADE TO BOOKINGS. *
000460*   30-09-92  RBW    TIX-0041 CASCADE NOW RELEASES SEATS AND INVALIDATES *
000470*                              ISSUED TICKETS, NOT JUST THE BOOKING ROW. *
000480*   18-03-93  CAP    TIX-0059 TRANSITION MATRIX ENFORCED - PRIOR RELEASE *
000490*                                ALLOWED ANY STATUS TO FOLLOW ANY STATUS.*
000500*   25-07-94  DWH  TIX-0097 SOLD-OUT TOGGLE ADDED AFTER CASCADE RELEASES *
000510*                                SEATS BACK TO AVAILABLE.                *
000520*   12-12-95  SKN    TIX-0126  SAME-STATUS REQUEST IS NOW A SILENT NO-OP *
000530*                                RATHER THAN A REJECTION.                *
000540*   08-06-96  SKN    TIX-0140 PAYMENT MARKED REFUNDED ON CASCADE EVEN IF *
000550*                                THE BOOKING WAS STILL PENDING PAYMENT.  *
000560*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000570*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000580*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000590*   19-07-01  CAP    TIX-0219 REJECTED TRANSITIONS NOW LOGGED TO RPTFILE *
000600*                                RATHER THAN SILENTLY DROPPED.           *
000610*   14-02-04  DWH    TIX-0251    SOLD-OUT TOGGLE FACTORED INTO ITS OWN   *
000620*                                PARAGRAPH SO TIXTRAK004/005/006 CAN COPY*
000630*                                THE SAME LOGIC BACK OUT OF THIS LISTING.*
000640**************************************************************************
000650*
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680     SOURCE-COMPUTER. VAX-8650.
000690     OBJECT-COMPUTER. VAX-8650.
000700     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000710                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT RUNPARM     ASSIGN TO "RUNPARM"
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS IS TX-RUNPARM-STATUS.
000770     SELECT STATREQS    ASSIGN TO "STATREQS"
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS IS TX-STATREQS-STATUS.
000800     SELECT EVENTS-IN   ASSIGN TO "EVENTS-OLD"
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS IS TX-EVENTS-IN-STATUS.
000830     SELECT EVENTS-OUT  ASSIGN TO "EVENTS-NEW"
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS IS TX-EVENTS-OUT-STATUS.
000860     SELECT SEATS-IN    ASSIGN TO "SEATS-OLD"
000870            ORGANIZATION IS SEQUENTIAL
000880            FILE STATUS IS TX-SEATS-IN-STATUS.
000890     SELECT SEATS-OUT   ASSIGN TO "SEATS-NEW"
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS IS TX-SEATS-OUT-STATUS.
000920     SELECT BOOKINGS-IN ASSIGN TO "BOOKINGS-OLD"
000930            ORGANIZATION IS SEQUENTIAL
000940            FILE STATUS IS TX-BOOKINGS-IN-STATUS.
000950     SELECT BOOKINGS-OUT ASSIGN TO "BOOKINGS-NEW"
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS IS TX-BOOKINGS-OUT-STATUS.
000980     SELECT TICKETS-IN  ASSIGN TO "TICKETS-OLD"
000990            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS TX-TICKETS-IN-STATUS.
001010     SELECT TICKETS-OUT ASSIGN TO "TICKETS-NEW"
001020            ORGANIZATION IS SEQUENTIAL
001030            FILE STATUS IS TX-TICKETS-OUT-STATUS.
001040     SELECT RPTFILE     ASSIGN TO "RPTFILE"
001050            ORGANIZATION IS SEQUENTIAL.
001060*
001070 DATA DIVISION.
001080 FILE SECTION.
001090*
001100 FD  RUNPARM
001110     LABEL RECORDS ARE STANDARD.
001120 01  TX-RUN-PARM-FILE-REC             PIC X(25).
001130*
001140 FD  STATREQS
001150     LABEL RECORDS ARE STANDARD.
001160     COPY TXSTQREC.
001170*
001180 FD  EVENTS-IN
001190     LABEL RECORDS ARE STANDARD.
001200 01  TX-EVENT-IN-REC                  PIC X(120).
001210*
001220 FD  EVENTS-OUT
001230     LABEL RECORDS ARE STANDARD.
001240 01  TX-EVENT-OUT-REC                 PIC X(120).
001250*
001260 FD  SEATS-IN
001270     LABEL RECORDS ARE STANDARD.
001280 01  TX-SEAT-IN-REC                   PIC X(30).
001290*
001300 FD  SEATS-OUT
001310     LABEL RECORDS ARE STANDARD.
001320 01  TX-SEAT-OUT-REC                  PIC X(30).
001330*
001340 FD  BOOKINGS-IN
001350     LABEL RECORDS ARE STANDARD.
001360 01  TX-BOOKING-IN-REC                PIC X(70).
001370*
001380 FD  BOOKINGS-OUT
001390     LABEL RECORDS ARE STANDARD.
001400 01  TX-BOOKING-OUT-REC               PIC X(70).
001410*
001420 FD  TICKETS-IN
001430     LABEL RECORDS ARE STANDARD.
001440 01  TX-TICKET-IN-REC                 PIC X(60).
001450*
001460 FD  TICKETS-OUT
001470     LABEL RECORDS ARE STANDARD.
001480 01  TX-TICKET-OUT-REC                PIC X(60).
001490*
001500 FD  RPTFILE
001510     LABEL RECORDS ARE STANDARD.
001520 01  TX-RPT-OUT-REC                   PIC X(132).
001530*
001540 WORKING-STORAGE SECTION.
001550*
001560*    TX-REJECT-REASON IS CARRIED AS A STANDALONE 77-LEVEL -
001570*    ONE FREE-TEXT SCRATCH FIELD SET BY WHICHEVER VALIDATION
001580*    PARAGRAPH FAILS AND READ BACK BY 7200-LOG-REJECTED, NEVER
001590*    PART OF ANY GROUP MOVE, SO IT DOES NOT BELONG FOLDED INTO
001600*    TX-TRANSITION-WORK BELOW.
001610 77  TX-REJECT-REASON                 PIC X(40).
001620*
001630     COPY TXCOMWRK.
001640     COPY TXEVTTAB.
001650     COPY TXSEATTAB.
001660     COPY TXBKGTAB.
001670     COPY TXTKTTAB.
001680*
001690 01  TX-BOOKING-FILE-REC.
001700     COPY TXBKGREC.
001710*
001720 01  TX-TICKET-REC.
001730     COPY TXTKTREC.
001740*
001750 01  TX-RPT-LINE-WORK.
001760     COPY TXRPTREC.
001770*
001780 01  TX-FILE-STATUSES.
001790     05  TX-RUNPARM-STATUS            PIC X(2).
001800     05  TX-STATREQS-STATUS           PIC X(2).
001810         88  TX-STATREQS-OK            VALUE "00".
001820         88  TX-STATREQS-EOF           VALUE "10".
001830     05  TX-EVENTS-IN-STATUS          PIC X(2).
001840         88  TX-EVENTS-IN-EOF          VALUE "10".
001850     05  TX-EVENTS-OUT-STATUS         PIC X(2).
001860     05  TX-SEATS-IN-STATUS           PIC X(2).
001870         88  TX-SEATS-IN-EOF           VALUE "10".
001880     05  TX-SEATS-OUT-STATUS          PIC X(2).
001890     05  TX-BOOKINGS-IN-STATUS        PIC X(2).
001900         88  TX-BOOKINGS-IN-EOF        VALUE "10".
001910     05  TX-BOOKINGS-OUT-STATUS       PIC X(2).
001920     05  TX-TICKETS-IN-STATUS         PIC X(2).
001930         88  TX-TICKETS-IN-EOF         VALUE "10".
001940     05  TX-TICKETS-OUT-STATUS        PIC X(2).
001950*
001960 01  TX-SWITCHES.
001970     05  TX-RERUN-SWITCH              PIC X(1).
001980     05  TX-STATREQS-EOF-FLAG         PIC X(1)  VALUE "N".
001990         88  TX-STATREQS-EOF-YES       VALUE "Y".
002000     05  TX-TRANSITION-OK-FLAG        PIC X(1)  VALUE "N".
002010         88  TX-TRANSITION-OK-YES      VALUE "Y".
002020     05  TX-EVENT-FOUND-FLAG          PIC X(1)  VALUE "N".
002030         88  TX-EVENT-FOUND-YES        VALUE "Y".
002040*
002050 01  TX-TRANSITION-WORK.
002060     05  TX-EVT-TAB-IX                PIC S9(5) COMP.
002070     05  TX-CURRENT-STATUS            PIC X(2).
002080*
002090 PROCEDURE DIVISION.
002100*
002110*    EVENT-STATUS AND EVENT-CANCEL BATCH, RUN NIGHTLY OFF THE
002120*    ORGANIZER PORTAL'S STATUS-CHANGE QUEUE - LOAD, APPLY,
002130*    REWRITE - NO PARTIAL OUTPUT, THE SAME ALL-OR-NOTHING RULE
002140*    AS EVERY OTHER PROGRAM IN THIS SUITE.
002150 0000-MAIN-LINE.
002160*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
002170*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
002180*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
002190*    SEPARATELY.
002200     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
002210     PERFORM 3000-PROCESS-STAT-REQUESTS
002220             UNTIL TX-STATREQS-EOF-YES.
002230     PERFORM 8000-REWRITE-MASTERS.
002240     GO TO 9900-EXIT.
002250*
002260*    FIVE MASTER FILES OPEN INPUT-SIDE, FIVE OPEN OUTPUT-SIDE -
002270*    EVERY MASTER THIS PROGRAM COULD TOUCH FROM A CANCELLATION
002280*    CASCADE, WHETHER OR NOT THIS RUN ACTUALLY CASCADES ONE.
002290 1000-INITIALISATION.
002300     OPEN INPUT  RUNPARM STATREQS EVENTS-IN SEATS-IN
002310                 BOOKINGS-IN TICKETS-IN.
002320     OPEN OUTPUT EVENTS-OUT SEATS-OUT BOOKINGS-OUT TICKETS-OUT
002330                 RPTFILE.
002340     READ RUNPARM INTO TX-RUN-PARM-REC
002350         AT END MOVE SPACES TO TX-RUN-PARM-REC.
002360     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
002370*
002380*    LOAD ORDER HERE IS EVENTS, SEATS, BOOKINGS, TICKETS - THE
002390*    CANCELLATION CASCADE IN 3200 NEEDS THE BOOKING, SEAT AND
002400*    TICKET TABLES ALL FULLY LOADED BEFORE ANY STATUS REQUEST
002410*    IS PROCESSED, SINCE A SINGLE CANCEL CAN TOUCH ALL THREE.
002420 2000-LOAD-MASTERS.
002430     PERFORM 2100-LOAD-EVENT-TABLE
002440             UNTIL TX-EVENTS-IN-EOF.
002450     PERFORM 2200-LOAD-SEAT-TABLE
002460             UNTIL TX-SEATS-IN-EOF.
002470     PERFORM 2300-LOAD-BOOKINGS-TABLE
002480             UNTIL TX-BOOKINGS-IN-EOF.
002490     PERFORM 2400-LOAD-TICKET-TABLE
002500             UNTIL TX-TICKETS-IN-EOF.
002510*
002520*    STANDARD MASTER-TO-TABLE LOAD, ONE ROW PER EVENT ON FILE.
002530 2100-LOAD-EVENT-TABLE.
002540     READ EVENTS-IN INTO TX-EVENT-REC
002550         AT END SET TX-EVENTS-IN-EOF TO TRUE
002560         NOT AT END
002570             ADD 1 TO TX-EVT-TAB-COUNT
002580             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
002590             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
002600             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
002610             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
002620             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
002630             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
002640                                       (TX-EVT-TAB-COUNT)
002650             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
002660             MOVE TX-EVT-ORGANIZER-ID
002670                                    TO TX-ETB-ORGANIZER-ID
002680                                       (TX-EVT-TAB-COUNT)
002690     END-READ.
002700*
002710*    STANDARD MASTER-TO-TABLE LOAD, ONE ROW PER SEAT ON FILE -
002720*    3220 FLIPS TX-STB-AVAILABLE BACK TO "Y" HERE FOR ANY SEAT
002730*    RELEASED BY A CANCELLATION CASCADE.
002740 2200-LOAD-SEAT-TABLE.
002750     READ SEATS-IN INTO TX-SEAT-REC
002760         AT END SET TX-SEATS-IN-EOF TO TRUE
002770         NOT AT END
002780             ADD 1 TO TX-SEA-TAB-COUNT
002790             MOVE TX-SEA-ID         TO TX-STB-ID (TX-SEA-TAB-COUNT)
002800             MOVE TX-SEA-EVENT-ID   TO TX-STB-EVENT-ID
002810                                       (TX-SEA-TAB-COUNT)
002820             MOVE TX-SEA-ROW-LABEL  TO TX-STB-ROW-LABEL
002830                                       (TX-SEA-TAB-COUNT)
002840             MOVE TX-SEA-NUMBER     TO TX-STB-NUMBER (TX-SEA-TAB-COUNT)
002850             MOVE TX-SEA-AVAILABLE  TO TX-STB-AVAILABLE
002860                                       (TX-SEA-TAB-COUNT)
002870             MOVE TX-SEA-PRICE-OVR  TO TX-STB-PRICE-OVR
002880                                       (TX-SEA-TAB-COUNT)
002890             MOVE TX-SEA-HAS-OVR    TO TX-STB-HAS-OVR
002900                                       (TX-SEA-TAB-COUNT)
002910     END-READ.
002920*
002930*    BOOKINGS-IN CARRIES THREE RECORD SHAPES UNDER ONE FD - THE
002940*    REC-TYPE 88-LEVEL ON THE RECORD SAYS WHICH OF THE THREE
002950*    IN-MEMORY TABLES (HEADER/SEAT-LINE/PAYMENT) THIS PARTICULAR
002960*    RECORD BELONGS ON.
002970 2300-LOAD-BOOKINGS-TABLE.
002980     READ BOOKINGS-IN INTO TX-BOOKING-FILE-REC
002990         AT END SET TX-BOOKINGS-IN-EOF TO TRUE
003000         NOT AT END
003010             EVALUATE TRUE
003020                 WHEN TX-BKG-REC-IS-HEADER
003030                     PERFORM 2310-LOAD-BOOKING-HEADER
003040                 WHEN TX-BKG-REC-IS-SEAT
003050                     PERFORM 2320-LOAD-BOOKING-SEAT
003060                 WHEN TX-BKG-REC-IS-PAYMENT
003070                     PERFORM 2330-LOAD-BOOKING-PAYMENT
003080                 WHEN OTHER
003090                     CONTINUE
003100             END-EVALUATE
003110     END-READ.
003120*
003130*    ONE ROW PER BOOKING - STATUS IS THE FIELD 3210 CHECKS TO
003140*    DECIDE WHETHER A GIVEN BOOKING IS ELIGIBLE FOR THE CASCADE.
003150 2310-LOAD-BOOKING-HEADER.
003160     ADD 1 TO TX-BKG-TAB-COUNT.
003170     MOVE TX-BKG-ID          TO TX-KTB-ID (TX-BKG-TAB-COUNT).
003180     MOVE TX-BKG-CUSTOMER-ID TO TX-KTB-CUSTOMER-ID (TX-BKG-TAB-COUNT).
003190     MOVE TX-BKG-EVENT-ID    TO TX-KTB-EVENT-ID (TX-BKG-TAB-COUNT).
003200     MOVE TX-BKG-STATUS      TO TX-KTB-STATUS (TX-BKG-TAB-COUNT).
003210     MOVE TX-BKG-SUBTOTAL    TO TX-KTB-SUBTOTAL (TX-BKG-TAB-COUNT).
003220     MOVE TX-BKG-DISCOUNT    TO TX-KTB-DISCOUNT (TX-BKG-TAB-COUNT).
003230     MOVE TX-BKG-TAX         TO TX-KTB-TAX (TX-BKG-TAB-COUNT).
003240     MOVE TX-BKG-TOTAL       TO TX-KTB-TOTAL (TX-BKG-TAB-COUNT).
003250     MOVE TX-BKG-OFFER-CODE  TO TX-KTB-OFFER-CODE (TX-BKG-TAB-COUNT).
003260     MOVE TX-BKG-SEAT-COUNT  TO TX-KTB-SEAT-COUNT (TX-BKG-TAB-COUNT).
003270*
003280*    ONE ROW PER SEAT LINE - LINKS BOOKING ID TO SEAT ID SO
003290*    3221/3222 CAN WALK FROM A CANCELLED BOOKING TO EVERY SEAT
003300*    IT HELD.
003310 2320-LOAD-BOOKING-SEAT.
003320     ADD 1 TO TX-BST-TAB-COUNT.
003330     MOVE TX-BST-BOOKING-ID  TO TX-XST-BOOKING-ID (TX-BST-TAB-COUNT).
003340     MOVE TX-BST-SEAT-ID     TO TX-XST-SEAT-ID (TX-BST-TAB-COUNT).
003350     MOVE TX-BST-TICKET-PRICE
003360                             TO TX-XST-TICKET-PRICE (TX-BST-TAB-COUNT).
003370*
003380*    ONE ROW PER PAYMENT - NOT EVERY BOOKING HAS ONE (A "PP"
003390*    PENDING-PAYMENT BOOKING MAY NEVER HAVE COMPLETED CHECKOUT),
003400*    SO 3230'S SEARCH ALL MUST TOLERATE "AT END" CLEANLY.
003410 2330-LOAD-BOOKING-PAYMENT.
003420     ADD 1 TO TX-PAY-TAB-COUNT.
003430     MOVE TX-PAY-BOOKING-ID  TO TX-PTB-BOOKING-ID (TX-PAY-TAB-COUNT).
003440     MOVE TX-PAY-AMOUNT      TO TX-PTB-AMOUNT (TX-PAY-TAB-COUNT).
003450     MOVE TX-PAY-STATUS      TO TX-PTB-STATUS (TX-PAY-TAB-COUNT).
003460     MOVE TX-PAY-METHOD      TO TX-PTB-METHOD (TX-PAY-TAB-COUNT).
003470     MOVE TX-PAY-TXN-REF     TO TX-PTB-TXN-REF (TX-PAY-TAB-COUNT).
003480     MOVE TX-PAY-PAID-AT     TO TX-PTB-PAID-AT (TX-PAY-TAB-COUNT).
003490*
003500*    ONE ROW PER ISSUED TICKET - 3241 MARKS EVERY TICKET FOR A
003510*    CANCELLED BOOKING INVALID SO A TURNSTILE SCAN AFTERWARD
003520*    CANNOT ADMIT ON IT.
003530 2400-LOAD-TICKET-TABLE.
003540     READ TICKETS-IN INTO TX-TICKET-REC
003550         AT END SET TX-TICKETS-IN-EOF TO TRUE
003560         NOT AT END
003570             ADD 1 TO TX-TKT-TAB-COUNT
003580             MOVE TX-TKT-CODE        TO TX-TTB-CODE (TX-TKT-TAB-COUNT)
003590             MOVE TX-TKT-BOOKING-ID  TO TX-TTB-BOOKING-ID
003600                                        (TX-TKT-TAB-COUNT)
003610             MOVE TX-TKT-SEAT-ID     TO TX-TTB-SEAT-ID
003620                                        (TX-TKT-TAB-COUNT)
003630             MOVE TX-TKT-STATUS      TO TX-TTB-STATUS
003640                                        (TX-TKT-TAB-COUNT)
003650             MOVE TX-TKT-VALIDATED-AT TO TX-TTB-VALIDATED-AT
003660                                         (TX-TKT-TAB-COUNT)
003670             MOVE TX-TKT-ENTRY-MGR-ID TO TX-TTB-ENTRY-MGR-ID
003680                                         (TX-TKT-TAB-COUNT)
003690     END-READ.
003700*
003710*    ---------------------------------------------------------
003720*    3000 SERIES - APPLY ONE STATUS-TRANSITION REQUEST
003730*    ---------------------------------------------------------
003740*    THE NEW STATUS IS APPLIED TO THE EVENT TABLE AS SOON AS
003750*    3100 CLEARS THE TRANSITION - THE CASCADE, IF ANY, AND THE
003760*    SOLD-OUT RECOUNT BOTH RUN AGAINST THAT ALREADY-UPDATED
003770*    STATUS, NOT THE OLD ONE.
003780 3000-PROCESS-STAT-REQUESTS.
003790     READ STATREQS
003800         AT END SET TX-STATREQS-EOF-YES TO TRUE
003810         NOT AT END
003820             ADD 1 TO TX-RECS-READ
003830             PERFORM 3100-VALIDATE-TRANSITION
003840             IF TX-TRANSITION-OK-YES
003850                 MOVE TX-STQ-NEW-STATUS TO
003860                      TX-ETB-STATUS (TX-EVT-TAB-IX)
003870                 IF TX-STQ-NEW-STATUS = "CA"
003880                     PERFORM 3200-CANCELLATION-CASCADE
003890                 END-IF
003900                 PERFORM 3300-SOLD-OUT-TOGGLE
003910                 ADD 1 TO TX-RECS-ACCEPTED
003920                 PERFORM 7100-LOG-ACCEPTED
003930             ELSE
003940                 ADD 1 TO TX-RECS-REJECTED
003950                 PERFORM 7200-LOG-REJECTED
003960             END-IF
003970     END-READ.
003980*
003990*    18-03-93 CAP TIX-0059 - TRANSITION MATRIX:
004000*      DR -> PU, CA          PU -> SO, CA, CO
004010*      SO -> PU, CA, CO      CA -> (NONE)     CO -> (NONE)
004020*    12-12-95 SKN TIX-0126 - SAME STATUS IN, SAME STATUS OUT
004030*    IS ALWAYS ALLOWED AND DOES NOTHING.
004040*    SAME-STATUS-IN-SAME-STATUS-OUT IS CHECKED BEFORE THE
004050*    TRANSITION MATRIX SO A REDUNDANT REQUEST (E.G. RE-SENDING
004060*    "PU" ON AN ALREADY-PUBLISHED EVENT) NEVER FALLS THROUGH TO
004070*    THE "OTHER" ARM AND GETS REJECTED BY MISTAKE.
004080 3100-VALIDATE-TRANSITION.                                        TIX0059
004090     MOVE "N" TO TX-TRANSITION-OK-FLAG.
004100     MOVE "EVENT NOT FOUND" TO TX-REJECT-REASON.
004110     MOVE "N" TO TX-EVENT-FOUND-FLAG.
004120     SET TX-ETB-IX TO 1.
004130     SEARCH ALL TX-EVT-TAB-ENTRY
004140         AT END
004150             CONTINUE
004160         WHEN TX-ETB-ID (TX-ETB-IX) = TX-STQ-EVENT-ID
004170             SET TX-EVENT-FOUND-YES TO TRUE
004180             MOVE TX-ETB-IX TO TX-EVT-TAB-IX
004190     END-SEARCH.
004200     IF TX-EVENT-FOUND-YES
004210         MOVE TX-ETB-STATUS (TX-EVT-TAB-IX) TO TX-CURRENT-STATUS
004220         MOVE "INVALID STATUS TRANSITION" TO TX-REJECT-REASON
004230         IF TX-CURRENT-STATUS = TX-STQ-NEW-STATUS
004240             SET TX-TRANSITION-OK-YES TO TRUE
004250         ELSE
004260             EVALUATE TX-CURRENT-STATUS
004270                 WHEN "DR"
004280                     IF TX-STQ-NEW-STATUS = "PU" OR "CA"
004290                         SET TX-TRANSITION-OK-YES TO TRUE
004300                     END-IF
004310                 WHEN "PU"
004320                     IF TX-STQ-NEW-STATUS = "SO" OR "CA" OR "CO"
004330                         SET TX-TRANSITION-OK-YES TO TRUE
004340                     END-IF
004350                 WHEN "SO"
004360                     IF TX-STQ-NEW-STATUS = "PU" OR "CA" OR "CO"
004370                         SET TX-TRANSITION-OK-YES TO TRUE
004380                     END-IF
004390                 WHEN OTHER
004400                     CONTINUE
004410             END-EVALUATE
004420         END-IF
004430     END-IF.
004440*
004450*    30-09-92 RBW TIX-0041 - CANCELLING AN EVENT UNWINDS EVERY
004460*    OPEN BOOKING: THE BOOKING GOES TO REFUNDED, ITS SEATS COME
004470*    BACK AVAILABLE, ITS PAYMENT (IF ANY) IS MARKED REFUNDED AND
004480*    ITS ISSUED TICKETS (IF ANY) ARE MARKED INVALID.
004490*    ONE PASS OVER THE WHOLE BOOKING TABLE - EVERY BOOKING FOR
004500*    THIS EVENT IN AN UNWINDABLE STATUS IS CASCADED, NOT JUST
004510*    THE FIRST ONE FOUND.
004520 3200-CANCELLATION-CASCADE.                                       TIX0041
004530     PERFORM 3210-CASCADE-ONE-BOOKING
004540             VARYING TX-KTB-IX FROM 1 BY 1
004550             UNTIL TX-KTB-IX > TX-BKG-TAB-COUNT.
004560*
004570*    "PP"/"CF"/"RR" ARE THE THREE STATUSES A BOOKING CAN STILL
004580*    BE UNWOUND FROM - AN ALREADY-REFUNDED OR ALREADY-CANCELLED
004590*    BOOKING IS LEFT ALONE, NOT RE-CASCADED.
004600 3210-CASCADE-ONE-BOOKING.
004610     IF TX-KTB-EVENT-ID (TX-KTB-IX) = TX-STQ-EVENT-ID
004620         IF TX-KTB-STATUS (TX-KTB-IX) = "PP" OR "CF" OR "RR"
004630             MOVE "RF" TO TX-KTB-STATUS (TX-KTB-IX)
004640             PERFORM 3220-RELEASE-BOOKING-SEATS
004650             PERFORM 3230-REFUND-BOOKING-PAYMENT
004660             PERFORM 3240-INVALIDATE-BOOKING-TICKETS
004670         END-IF
004680     END-IF.
004690*
004700*    WALKS EVERY SEAT LINE ON FILE LOOKING FOR ONES BELONGING TO
004710*    THIS BOOKING - A BOOKING CAN HOLD UP TO 20 SEATS PER TIX-
004720*    0044, SO THIS IS A FULL TABLE SCAN, NOT A SINGLE LOOKUP.
004730 3220-RELEASE-BOOKING-SEATS.
004740     PERFORM 3221-RELEASE-ONE-LINE
004750             VARYING TX-STX-IX FROM 1 BY 1
004760             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
004770*
004780*    A MATCHING SEAT LINE TRIGGERS A NESTED SCAN OF THE SEAT
004790*    MASTER TABLE ITSELF TO FLIP THAT ONE SEAT BACK AVAILABLE.
004800 3221-RELEASE-ONE-LINE.
004810     IF TX-XST-BOOKING-ID (TX-STX-IX) = TX-KTB-ID (TX-KTB-IX)
004820         PERFORM 3222-RELEASE-ONE-SEAT
004830                 VARYING TX-STB-IX FROM 1 BY 1
004840                 UNTIL TX-STB-IX > TX-SEA-TAB-COUNT
004850     END-IF.
004860*
004870*    THE ACTUAL RELEASE - ONCE FLIPPED "Y" THE SEAT IS FREE FOR
004880*    A FUTURE BOOKING REQUEST TO CLAIM AGAIN.
004890 3222-RELEASE-ONE-SEAT.
004900     IF TX-STB-ID (TX-STB-IX) = TX-XST-SEAT-ID (TX-STX-IX)
004910         MOVE "Y" TO TX-STB-AVAILABLE (TX-STB-IX)
004920     END-IF.
004930*
004940*    A BOOKING HAS AT MOST ONE PAYMENT ROW, SO SEARCH ALL RATHER
004950*    THAN A LOOP - "AT END" MEANS NO PAYMENT WAS EVER RECORDED
004960*    (A PENDING BOOKING NEVER REACHED CHECKOUT), WHICH IS NOT
004970*    AN ERROR HERE.
004980 3230-REFUND-BOOKING-PAYMENT.
004990     SET TX-PTB-IX TO 1.
005000     SEARCH ALL TX-PAY-TAB-ENTRY
005010         AT END
005020             CONTINUE
005030         WHEN TX-PTB-BOOKING-ID (TX-PTB-IX) = TX-KTB-ID (TX-KTB-IX)
005040             MOVE "RF" TO TX-PTB-STATUS (TX-PTB-IX)
005050     END-SEARCH.
005060*
005070*    FULL TABLE SCAN LIKE 3220 ABOVE - A BOOKING MAY HAVE ZERO
005080*    TICKETS ISSUED (CHECKOUT COMPLETED BUT NO TICKETS PRINTED
005090*    YET) OR ONE PER SEAT.
005100 3240-INVALIDATE-BOOKING-TICKETS.
005110     PERFORM 3241-INVALIDATE-ONE-TICKET
005120             VARYING TX-TTB-IX FROM 1 BY 1
005130             UNTIL TX-TTB-IX > TX-TKT-TAB-COUNT.
005140*
005150*    "IV" (INVALID) IS PERMANENT - AN INVALIDATED TICKET IS
005160*    NEVER MOVED BACK TO A SCANNABLE STATUS BY ANY PROGRAM.
005170 3241-INVALIDATE-ONE-TICKET.
005180     IF TX-TTB-BOOKING-ID (TX-TTB-IX) = TX-KTB-ID (TX-KTB-IX)
005190         MOVE "IV" TO TX-TTB-STATUS (TX-TTB-IX)
005200     END-IF.
005210*
005220*    25-07-94 DWH TIX-0097 - COUNT AVAILABLE SEATS FOR THE EVENT;
005230*    ZERO AND PUBLISHED GOES SOLD-OUT, ANY AND SOLD-OUT GOES
005240*    BACK TO PUBLISHED.  ANY OTHER STATUS IS LEFT ALONE.
005250*    RUNS AFTER THE CASCADE, IF ANY, SO A JUST-RELEASED SEAT
005260*    ALREADY COUNTS AVAILABLE WHEN THIS RECOUNT EXECUTES.
005270 3300-SOLD-OUT-TOGGLE.                                            TIX0097
005280     MOVE 0 TO TX-TABLE-SUB.
005290     PERFORM 3310-COUNT-ONE-SEAT
005300             VARYING TX-STB-IX FROM 1 BY 1
005310             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
005320     IF TX-TABLE-SUB = 0
005330         IF TX-ETB-STATUS (TX-EVT-TAB-IX) = "PU"
005340             MOVE "SO" TO TX-ETB-STATUS (TX-EVT-TAB-IX)
005350         END-IF
005360     ELSE
005370         IF TX-ETB-STATUS (TX-EVT-TAB-IX) = "SO"
005380             MOVE "PU" TO TX-ETB-STATUS (TX-EVT-TAB-IX)
005390         END-IF
005400     END-IF.
005410*
005420*    ONE PASS ITEM FOR 3300'S PERFORM VARYING, SAME PATTERN AS
005430*    TIXTRAK003'S EQUIVALENT COUNTER.
005440 3310-COUNT-ONE-SEAT.
005450     IF TX-STB-EVENT-ID (TX-STB-IX) = TX-STQ-EVENT-ID
005460         AND TX-STB-AVAILABLE (TX-STB-IX) = "Y"
005470         ADD 1 TO TX-TABLE-SUB
005480     END-IF.
005490*
005500*    19-07-01 CAP TIX-0219 - RESULT LOGGING PARAGRAPHS.
005510*    RPTFILE HERE SERVES THE SAME OVERNIGHT RECONCILIATION ROLE
005520*    AS IN THE OTHER TIXTRAK PROGRAMS - EVERY STATUS REQUEST
005530*    RECEIVED THIS RUN GETS ONE LOG LINE.
005540 7100-LOG-ACCEPTED.                                               TIX0219
005550     MOVE SPACES TO TX-RPT-LINE-WORK.
005560     MOVE "STATCHNG" TO TX-LOG-TXN-TYPE.
005570     MOVE TX-STQ-EVENT-ID TO TX-LOG-KEY.
005580     MOVE "ACCEPTED" TO TX-LOG-DISPOSITION.
005590     MOVE TX-STQ-NEW-STATUS TO TX-LOG-REASON (1:2).
005600     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005610*
005620*    KEYED ON THE EVENT ID REQUESTED, NOT THE STATUS ATTEMPTED -
005630*    TX-REJECT-REASON CARRIES THE ACTUAL DENIAL TEXT.
005640 7200-LOG-REJECTED.
005650     MOVE SPACES TO TX-RPT-LINE-WORK.
005660     MOVE "STATCHNG" TO TX-LOG-TXN-TYPE.
005670     MOVE TX-STQ-EVENT-ID TO TX-LOG-KEY.
005680     MOVE "REJECTED" TO TX-LOG-DISPOSITION.
005690     MOVE TX-REJECT-REASON TO TX-LOG-REASON.
005700     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005710*
005720*    ---------------------------------------------------------
005730*    8000 SERIES - REWRITE EVERY MASTER TOUCHED BY THIS RUN
005740*    ---------------------------------------------------------
005750*    ALL SIX TABLES REWRITE IN FULL REGARDLESS OF WHETHER THIS
005760*    RUN CASCADED ANY BOOKING - AN UNTOUCHED TABLE STILL PASSES
005770*    THROUGH ROW FOR ROW.
005780 8000-REWRITE-MASTERS.
005790     PERFORM 8100-REWRITE-EVENTS
005800             VARYING TX-ETB-IX FROM 1 BY 1
005810             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT.
005820     PERFORM 8200-REWRITE-SEATS
005830             VARYING TX-STB-IX FROM 1 BY 1
005840             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
005850     PERFORM 8300-REWRITE-BOOKING-HDRS
005860             VARYING TX-KTB-IX FROM 1 BY 1
005870             UNTIL TX-KTB-IX > TX-BKG-TAB-COUNT.
005880     PERFORM 8400-REWRITE-BOOKING-SEATS
005890             VARYING TX-STX-IX FROM 1 BY 1
005900             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
005910     PERFORM 8500-REWRITE-PAYMENTS
005920             VARYING TX-PTB-IX FROM 1 BY 1
005930             UNTIL TX-PTB-IX > TX-PAY-TAB-COUNT.
005940     PERFORM 8600-REWRITE-TICKETS
005950             VARYING TX-TTB-IX FROM 1 BY 1
005960             UNTIL TX-TTB-IX > TX-TKT-TAB-COUNT.
005970*
005980*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS TX-ETB-STATUS,
005990*    VIA 3000'S DIRECT MOVE OR THE SOLD-OUT TOGGLE.
006000 8100-REWRITE-EVENTS.
006010     MOVE TX-ETB-ID (TX-ETB-IX)          TO TX-EVT-ID.
006020     MOVE TX-ETB-TITLE (TX-ETB-IX)       TO TX-EVT-TITLE.
006030     MOVE TX-ETB-VENUE (TX-ETB-IX)       TO TX-EVT-VENUE.
006040     MOVE TX-ETB-START (TX-ETB-IX)       TO TX-EVT-START.
006050     MOVE TX-ETB-END (TX-ETB-IX)         TO TX-EVT-END.
006060     MOVE TX-ETB-BASE-PRICE (TX-ETB-IX)  TO TX-EVT-BASE-PRICE.
006070     MOVE TX-ETB-STATUS (TX-ETB-IX)      TO TX-EVT-STATUS.
006080     MOVE TX-ETB-ORGANIZER-ID (TX-ETB-IX) TO TX-EVT-ORGANIZER-ID.
006090     WRITE TX-EVENT-OUT-REC FROM TX-EVENT-REC.
006100*
006110*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS
006120*    TX-STB-AVAILABLE, FLIPPED BY 3222 FOR EACH SEAT A
006130*    CANCELLATION RELEASED.
006140 8200-REWRITE-SEATS.
006150     MOVE TX-STB-ID (TX-STB-IX)          TO TX-SEA-ID.
006160     MOVE TX-STB-EVENT-ID (TX-STB-IX)    TO TX-SEA-EVENT-ID.
006170     MOVE TX-STB-ROW-LABEL (TX-STB-IX)   TO TX-SEA-ROW-LABEL.
006180     MOVE TX-STB-NUMBER (TX-STB-IX)      TO TX-SEA-NUMBER.
006190     MOVE TX-STB-AVAILABLE (TX-STB-IX)   TO TX-SEA-AVAILABLE.
006200     MOVE TX-STB-PRICE-OVR (TX-STB-IX)   TO TX-SEA-PRICE-OVR.
006210     MOVE TX-STB-HAS-OVR (TX-STB-IX)     TO TX-SEA-HAS-OVR.
006220     WRITE TX-SEAT-OUT-REC FROM TX-SEAT-REC.
006230*
006240*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS TX-KTB-STATUS,
006250*    MOVED TO "RF" BY 3210 FOR EACH CASCADED BOOKING.
006260 8300-REWRITE-BOOKING-HDRS.
006270     SET TX-BKG-REC-IS-HEADER TO TRUE.
006280     MOVE TX-KTB-ID (TX-KTB-IX)          TO TX-BKG-ID.
006290     MOVE TX-KTB-CUSTOMER-ID (TX-KTB-IX) TO TX-BKG-CUSTOMER-ID.
006300     MOVE TX-KTB-EVENT-ID (TX-KTB-IX)    TO TX-BKG-EVENT-ID.
006310     MOVE TX-KTB-STATUS (TX-KTB-IX)      TO TX-BKG-STATUS.
006320     MOVE TX-KTB-SUBTOTAL (TX-KTB-IX)    TO TX-BKG-SUBTOTAL.
006330     MOVE TX-KTB-DISCOUNT (TX-KTB-IX)    TO TX-BKG-DISCOUNT.
006340     MOVE TX-KTB-TAX (TX-KTB-IX)         TO TX-BKG-TAX.
006350     MOVE TX-KTB-TOTAL (TX-KTB-IX)       TO TX-BKG-TOTAL.
006360     MOVE TX-KTB-OFFER-CODE (TX-KTB-IX)  TO TX-BKG-OFFER-CODE.
006370     MOVE TX-KTB-SEAT-COUNT (TX-KTB-IX)  TO TX-BKG-SEAT-COUNT.
006380     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
006390*
006400*    SEAT-LINE ROWS PASS THROUGH UNCHANGED - THIS PROGRAM NEVER
006410*    MODIFIES A SEAT-LINE ROW ITSELF, ONLY THE SEAT MASTER'S
006420*    AVAILABILITY FLAG IN 8200 ABOVE.
006430 8400-REWRITE-BOOKING-SEATS.
006440     SET TX-BKG-REC-IS-SEAT TO TRUE.
006450     MOVE TX-XST-BOOKING-ID (TX-STX-IX)  TO TX-BST-BOOKING-ID.
006460     MOVE TX-XST-SEAT-ID (TX-STX-IX)     TO TX-BST-SEAT-ID.
006470     MOVE TX-XST-TICKET-PRICE (TX-STX-IX) TO TX-BST-TICKET-PRICE.
006480     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
006490*
006500*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS TX-PTB-STATUS,
006510*    MOVED TO "RF" BY 3230 FOR EACH REFUNDED PAYMENT.
006520 8500-REWRITE-PAYMENTS.
006530     SET TX-BKG-REC-IS-PAYMENT TO TRUE.
006540     MOVE TX-PTB-BOOKING-ID (TX-PTB-IX)  TO TX-PAY-BOOKING-ID.
006550     MOVE TX-PTB-AMOUNT (TX-PTB-IX)      TO TX-PAY-AMOUNT.
006560     MOVE TX-PTB-STATUS (TX-PTB-IX)      TO TX-PAY-STATUS.
006570     MOVE TX-PTB-METHOD (TX-PTB-IX)      TO TX-PAY-METHOD.
006580     MOVE TX-PTB-TXN-REF (TX-PTB-IX)     TO TX-PAY-TXN-REF.
006590     MOVE TX-PTB-PAID-AT (TX-PTB-IX)     TO TX-PAY-PAID-AT.
006600     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
006610*
006620*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS TX-TTB-STATUS,
006630*    MOVED TO "IV" BY 3241 FOR EACH TICKET UNDER A CANCELLED
006640*    BOOKING.
006650 8600-REWRITE-TICKETS.
006660     MOVE TX-TTB-CODE (TX-TTB-IX)         TO TX-TKT-CODE.
006670     MOVE TX-TTB-BOOKING-ID (TX-TTB-IX)   TO TX-TKT-BOOKING-ID.
006680     MOVE TX-TTB-SEAT-ID (TX-TTB-IX)      TO TX-TKT-SEAT-ID.
006690     MOVE TX-TTB-STATUS (TX-TTB-IX)       TO TX-TKT-STATUS.
006700     MOVE TX-TTB-VALIDATED-AT (TX-TTB-IX) TO TX-TKT-VALIDATED-AT.
006710     MOVE TX-TTB-ENTRY-MGR-ID (TX-TTB-IX) TO TX-TKT-ENTRY-MGR-ID.
006720     WRITE TX-TICKET-OUT-REC FROM TX-TICKET-REC.
006730*
006740*    ---------------------------------------------------------
006750*    9900 SERIES - CLOSE DOWN AND RETURN
006760*    ---------------------------------------------------------
006770*    ALL TEN FILES CLOSE TOGETHER - EVERY MASTER TOUCHED BY
006780*    THIS RUN IS ALREADY WRITTEN COMPLETE BY THE 8000 SERIES.
006790 9900-EXIT.
006800     CLOSE RUNPARM STATREQS EVENTS-IN EVENTS-OUT SEATS-IN SEATS-OUT
006810           BOOKINGS-IN BOOKINGS-OUT TICKETS-IN TICKETS-OUT RPTFILE.
006820     STOP RUN.
006830*
006840* *************** END OF PROGRAM TIXTRAK002 ***************************


