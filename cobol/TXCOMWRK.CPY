000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXCOMWRK                                       *
000130*   Contains    : Run-parameter work area common to every        *
000140*                 TIXTRAK batch program.                         *
000150*   Used by     : TIXTRAK001 thru TIXTRAK009.                    *
000160*                                                                *
000170*   "Current time" for the run is never read off the system      *
000180*   clock -- it comes in on the run-parameter card so a run can  *
000190*   be re-driven against yesterday's masters for recovery.       *
000200*                                                                *
000210******************************************************************
000220*
000230*    THE FIVE RUN COUNTERS BELOW ARE CARRIED AS STANDALONE
000240*    77-LEVEL ITEMS RATHER THAN FOLDED INTO A GROUP - THEY ARE
000250*    NEVER MOVED OR REFERENCED AS A UNIT, ONLY INCREMENTED AND
000260*    TESTED ONE AT A TIME, SO THIS SHOP HAS ALWAYS CUT THEM
000270*    LOOSE FROM 01 TX-RUN-PARM-REC RATHER THAN GROUP THEM.
000280*    77-LEVELS MUST PRECEDE EVERY 01-LEVEL ITEM IN WORKING-
000290*    STORAGE, SO THEY SIT HERE AHEAD OF TX-RUN-PARM-REC EVEN
000300*    THOUGH THEY ARE LOGICALLY "COMMON COUNTERS" RATHER THAN
000310*    PART OF THE RUN-PARAMETER CARD ITSELF.
000320 77  TX-RECS-READ                   PIC S9(7) COMP.
000330 77  TX-RECS-ACCEPTED               PIC S9(7) COMP.
000340 77  TX-RECS-REJECTED               PIC S9(7) COMP.
000350 77  TX-TABLE-SUB                   PIC S9(4) COMP.
000360 77  TX-TABLE-SUB2                  PIC S9(4) COMP.
000370*
000380 01  TX-RUN-PARM-REC.
000390     05  TX-RUN-TIMESTAMP           PIC 9(12).
000400     05  TX-RUN-TIMESTAMP-R REDEFINES TX-RUN-TIMESTAMP.
000410         10  TX-RUN-CCYY            PIC 9(4).
000420         10  TX-RUN-MM              PIC 9(2).
000430         10  TX-RUN-DD              PIC 9(2).
000440         10  TX-RUN-HH              PIC 9(2).
000450         10  TX-RUN-MI              PIC 9(2).
000460     05  TX-TAX-RATE                PIC 9V9(4) VALUE 0.0800.
000470     05  TX-CURRENCY-CODE           PIC X(3)  VALUE "USD".
000480     05  FILLER                     PIC X(5).
000490*
000500* *************** END OF COPYBOOK TXCOMWRK ***********************
