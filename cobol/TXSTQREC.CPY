000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXSTQREC                                       *
000130*   Contains    : Event-status-transition-request transaction.   *
000140*   File        : STATREQS  (in)                                 *
000150*   Record len  : 10 (8 data + 2 filler)                         *
000160*                                                                *
000170******************************************************************
000180*
000190 01  TX-STAT-REQ-REC.
000200     05  TX-STQ-EVENT-ID            PIC 9(6).
000210     05  TX-STQ-NEW-STATUS          PIC X(2).
000220     05  FILLER                     PIC X(2).
000230*
000240* *************** END OF COPYBOOK TXSTQREC ************************
