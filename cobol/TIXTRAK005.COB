000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK005                                            *
000150*   PROGRAM NAME : REFUND WORKFLOW PROCESSOR                             *
000160*   SUMMARY      : APPLIES REFUND TRANSACTIONS OFF REFREQS.  A REQUEST   *
000170*                  TRANSACTION (TXN-TYPE "R") OPENS A REFUND CASE ON A   *
000180*                  CONFIRMED BOOKING.  A DECISION TRANSACTION (TXN-TYPE  *
000190*                "D") LETS A SUPPORT EXECUTIVE APPROVE OR REJECT AN OPEN *
000200*                  CASE, THE SAME TWO-FLAVOUR-ON-ONE-FILE SHAPE THIS SHOP*
000210*                  HAS ALWAYS USED FOR ITS PERSON-TABLE MAINTENANCE RUNS.*
000220*                                                                        *
000230*   FILES   USED : REFREQS        (INPUT)                                *
000240*                : USERS          (INPUT)                                *
000250*                : SEATS          (INPUT-OUTPUT)                         *
000260*                : BOOKINGS       (INPUT-OUTPUT)                         *
000270*                : TICKETS        (INPUT-OUTPUT)                         *
000280*                : REFUNDS        (INPUT-OUTPUT)                         *
000290*                : RPTFILE        (OUTPUT)                               *
000300*                : RUNPARM        (INPUT)                                *
000310*                                                                        *
000320**************************************************************************
000330*
000340 PROGRAM-ID.  TIXTRAK005.
000350 AUTHOR.  R B WOJTOWICZ.
000360 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000370 DATE-WRITTEN.  30-11-93.
000380 DATE-COMPILED.
000390 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000400*
000410**************************************************************************
000420*   C H A N G E   L O G                                                  *
000430**************************************************************************
000440*   DATE      BY     REQUEST     DESCRIPTION                             *
000450*  -------- ----- ---------- --------------------------------------------*
000460*   30-11-93  RBW    TIX-0083    ORIGINAL PROGRAM - REFUND REQUEST ONLY. *
000470*   18-04-94  TLM    TIX-0090    DECISION TRANSACTION ADDED - APPROVE/   *
000480*                                REJECT AGAINST AN OPEN REFUND CASE.     *
000490*   09-08-95  SKN    TIX-0121    APPROVED REFUND NOW RELEASES SEATS AND  *
000500*                                INVALIDATES TICKETS IN THE SAME RUN.    *
000510*   17-09-97  CAP    TIX-0161    SOLD-OUT TOGGLE RUN AFTER EVERY APPROVED*
000520*                                REFUND RATHER THAN AS A NIGHTLY JOB.    *
000530*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000540*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000550*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000560*   22-05-00  DWH    TIX-0198    REFUND RESULTS NOW LOGGED TO RPTFILE FOR*
000570*                                THE OVERNIGHT RECONCILIATION RUN.       *
000580*   11-07-01  SKN    TIX-0210  A BOOKING WITH AN EXISTING REFUND CASE IS *
000590*                                NOW REJECTED ON A SECOND REQUEST.       *
000600**************************************************************************
000610*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640     SOURCE-COMPUTER. VAX-8650.
000650     OBJECT-COMPUTER. VAX-8650.
000660     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000670                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT RUNPARM      ASSIGN TO "RUNPARM"
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS IS TX-RUNPARM-STATUS.
000730     SELECT REFREQS      ASSIGN TO "REFREQS"
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS IS TX-REFREQS-STATUS.
000760     SELECT USERS        ASSIGN TO "USERS"
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS IS TX-USERS-STATUS.
000790     SELECT EVENTS-IN    ASSIGN TO "EVENTS-OLD"
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS IS TX-EVENTS-IN-STATUS.
000820     SELECT EVENTS-OUT   ASSIGN TO "EVENTS-NEW"
000830            ORGANIZATION IS SEQUENTIAL
000840            FILE STATUS IS TX-EVENTS-OUT-STATUS.
000850     SELECT SEATS-IN     ASSIGN TO "SEATS-OLD"
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS IS TX-SEATS-IN-STATUS.
000880     SELECT SEATS-OUT    ASSIGN TO "SEATS-NEW"
000890            ORGANIZATION IS SEQUENTIAL
000900            FILE STATUS IS TX-SEATS-OUT-STATUS.
000910     SELECT BOOKINGS-IN  ASSIGN TO "BOOKINGS-OLD"
000920            ORGANIZATION IS SEQUENTIAL
000930            FILE STATUS IS TX-BOOKINGS-IN-STATUS.
000940     SELECT BOOKINGS-OUT ASSIGN TO "BOOKINGS-NEW"
000950            ORGANIZATION IS SEQUENTIAL
000960            FILE STATUS IS TX-BOOKINGS-OUT-STATUS.
000970     SELECT TICKETS-IN   ASSIGN TO "TICKETS-OLD"
000980            ORGANIZATION IS SEQUENTIAL
000990            FILE STATUS IS TX-TICKETS-IN-STATUS.
001000     SELECT TICKETS-OUT  ASSIGN TO "TICKETS-NEW"
001010            ORGANIZATION IS SEQUENTIAL
001020            FILE STATUS IS TX-TICKETS-OUT-STATUS.
001030     SELECT REFUNDS-IN   ASSIGN TO "REFUNDS-OLD"
001040            ORGANIZATION IS SEQUENTIAL
001050            FILE STATUS IS TX-REFUNDS-IN-STATUS.
001060     SELECT REFUNDS-OUT  ASSIGN TO "REFUNDS-NEW"
001070            ORGANIZATION IS SEQUENTIAL
001080            FILE STATUS IS TX-REFUNDS-OUT-STATUS.
001090     SELECT RPTFILE      ASSIGN TO "RPTFILE"
001100            ORGANIZATION IS SEQUENTIAL.
001110*
001120 DATA DIVISION.
001130 FILE SECTION.
001140*
001150 FD  RUNPARM
001160     LABEL RECORDS ARE STANDARD.
001170 01  TX-RUN-PARM-FILE-REC             PIC X(25).
001180*
001190 FD  REFREQS
001200     LABEL RECORDS ARE STANDARD.
001210     COPY TXRRQREC.
001220*
001230 FD  USERS
001240     LABEL RECORDS ARE STANDARD.
001250     COPY TXUSRREC.
001260*
001270 FD  EVENTS-IN
001280     LABEL RECORDS ARE STANDARD.
001290 01  TX-EVENT-IN-REC                  PIC X(120).
001300*
001310 FD  EVENTS-OUT
001320     LABEL RECORDS ARE STANDARD.
001330 01  TX-EVENT-OUT-REC                 PIC X(120).
001340*
001350 FD  SEATS-IN
001360     LABEL RECORDS ARE STANDARD.
001370 01  TX-SEAT-IN-REC                   PIC X(30).
001380*
001390 FD  SEATS-OUT
001400     LABEL RECORDS ARE STANDARD.
001410 01  TX-SEAT-OUT-REC                  PIC X(30).
001420*
001430 FD  BOOKINGS-IN
001440     LABEL RECORDS ARE STANDARD.
001450 01  TX-BOOKING-IN-REC                PIC X(70).
001460*
001470 FD  BOOKINGS-OUT
001480     LABEL RECORDS ARE STANDARD.
001490 01  TX-BOOKING-OUT-REC               PIC X(70).
001500*
001510 FD  TICKETS-IN
001520     LABEL RECORDS ARE STANDARD.
001530 01  TX-TICKET-IN-REC                 PIC X(60).
001540*
001550 FD  TICKETS-OUT
001560     LABEL RECORDS ARE STANDARD.
001570 01  TX-TICKET-OUT-REC                PIC X(60).
001580*
001590 FD  REFUNDS-IN
001600     LABEL RECORDS ARE STANDARD.
001610 01  TX-REFUND-IN-REC                 PIC X(80).
001620*
001630 FD  REFUNDS-OUT
001640     LABEL RECORDS ARE STANDARD.
001650 01  TX-REFUND-OUT-REC                PIC X(80).
001660*
001670 FD  RPTFILE
001680     LABEL RECORDS ARE STANDARD.
001690 01  TX-RPT-OUT-REC                   PIC X(132).
001700*
001710 WORKING-STORAGE SECTION.
001720*
001730*    TX-REJECT-REASON IS CARRIED AS A STANDALONE 77-LEVEL - SET
001740*    BY WHICHEVER CHECK IN 3100/3200 FAILS AND READ BACK BY
001750*    7200-LOG-REJECTED ALONE, RATHER THAN A MEMBER OF
001760*    TX-LOOKUP-WORK BELOW.
001770 77  TX-REJECT-REASON                 PIC X(40).
001780*
001790*    ALL SIX MASTER FILES LOAD ENTIRELY INTO THESE OCCURS TABLES
001800*    BEFORE REFREQS IS EVER READ - THE SAME RESIDENT-TABLE STYLE
001810*    THIS SHOP USES FOR EVERY TIXTRAK BATCH RUN, TRADING MEMORY
001820*    FOR THE SPEED OF SEARCH ALL AGAINST A SORTED IN-MEMORY KEY
001830*    RATHER THAN REPEATED RANDOM I/O AGAINST INDEXED FILES THIS
001840*    SHOP DOES NOT MAINTAIN FOR THESE FILES.
001850*
001860*    TXCOMWRK IS THE COMMON PARAMETER-CARD/COUNTER BLOCK COPIED
001870*    INTO EVERY TIXTRAK PROGRAM UNCHANGED.  THE REMAINING FIVE
001880*    COPYBOOKS ARE THE OCCURS TABLES THEMSELVES, ONE PER MASTER,
001890*    IN THE SAME LOAD ORDER 2000-LOAD-MASTERS USES BELOW.
001900     COPY TXCOMWRK.
001910     COPY TXUSRTAB.
001920     COPY TXEVTTAB.
001930     COPY TXSEATTAB.
001940     COPY TXBKGTAB.
001950     COPY TXTKTTAB.
001960     COPY TXRFDTAB.
001970*
001980 01  TX-EVENT-REC.
001990     COPY TXEVTREC.
002000*
002010 01  TX-SEAT-REC.
002020     COPY TXSEATREC.
002030*
002040 01  TX-BOOKING-FILE-REC.
002050     COPY TXBKGREC.
002060*
002070 01  TX-TICKET-REC.
002080     COPY TXTKTREC.
002090*
002100 01  TX-REFUND-REC.
002110     COPY TXRFDREC.
002120*
002130 01  TX-RPT-LINE-WORK.
002140     COPY TXRPTREC.
002150*
002160 01  TX-FILE-STATUSES.
002170     05  TX-RUNPARM-STATUS            PIC X(2).
002180     05  TX-REFREQS-STATUS            PIC X(2).
002190         88  TX-REFREQS-EOF            VALUE "10".
002200     05  TX-USERS-STATUS              PIC X(2).
002210         88  TX-USERS-EOF              VALUE "10".
002220     05  TX-EVENTS-IN-STATUS          PIC X(2).
002230         88  TX-EVENTS-IN-EOF          VALUE "10".
002240     05  TX-EVENTS-OUT-STATUS         PIC X(2).
002250     05  TX-SEATS-IN-STATUS           PIC X(2).
002260         88  TX-SEATS-IN-EOF           VALUE "10".
002270     05  TX-SEATS-OUT-STATUS          PIC X(2).
002280     05  TX-BOOKINGS-IN-STATUS        PIC X(2).
002290         88  TX-BOOKINGS-IN-EOF        VALUE "10".
002300     05  TX-BOOKINGS-OUT-STATUS       PIC X(2).
002310     05  TX-TICKETS-IN-STATUS         PIC X(2).
002320         88  TX-TICKETS-IN-EOF         VALUE "10".
002330     05  TX-TICKETS-OUT-STATUS        PIC X(2).
002340     05  TX-REFUNDS-IN-STATUS         PIC X(2).
002350         88  TX-REFUNDS-IN-EOF         VALUE "10".
002360     05  TX-REFUNDS-OUT-STATUS        PIC X(2).
002370*
002380*    EOF ONLY MATTERS ON THE FIVE INPUT-SIDE MASTERS PLUS
002390*    REFREQS ITSELF - THE FIVE OUTPUT-SIDE STATUS FIELDS EXIST
002400*    ONLY TO GIVE THE WRITE VERBS SOMEWHERE TO REPORT A DISK-FULL
002410*    OR OTHER I/O FAILURE, SINCE THIS PROGRAM DOES NOT TRAP THOSE
002420*    EXPLICITLY - AN ABEND ON WRITE IS CONSIDERED ACCEPTABLE FOR
002430*    A CONDITION THIS RARE.
002440 01  TX-SWITCHES.
002450     05  TX-RERUN-SWITCH              PIC X(1).
002460     05  TX-REFREQS-EOF-FLAG          PIC X(1)  VALUE "N".
002470         88  TX-REFREQS-EOF-YES        VALUE "Y".
002480     05  TX-BOOKING-FOUND-FLAG        PIC X(1)  VALUE "N".
002490         88  TX-BOOKING-FOUND-YES      VALUE "Y".
002500     05  TX-REFUND-FOUND-FLAG         PIC X(1)  VALUE "N".
002510         88  TX-REFUND-FOUND-YES       VALUE "Y".
002520     05  TX-ACTOR-OK-FLAG             PIC X(1)  VALUE "N".
002530         88  TX-ACTOR-OK-YES           VALUE "Y".
002540     05  TX-REQUEST-OK-FLAG           PIC X(1)  VALUE "N".
002550         88  TX-REQUEST-OK-YES         VALUE "Y".
002560*
002570 01  TX-LOOKUP-WORK.
002580*    THESE THREE INDEXES HOLD THE RESULT OF A SEARCH ALL ACROSS
002590*    THE LIFE OF ONE REFREQS TRANSACTION - SET ONCE IN 3100 OR
002600*    3220, THEN REUSED BY EVERY PARAGRAPH DOWNSTREAM THAT NEEDS
002610*    THE SAME BOOKING, REFUND CASE OR EVENT ROW WITHOUT SEARCHING
002620*    AGAIN.
002630     05  TX-KTB-TAB-IX                PIC S9(5) COMP.
002640     05  TX-FTB-TAB-IX                PIC S9(5) COMP.
002650     05  TX-EVT-TAB-IX                PIC S9(5) COMP.
002660*
002670 PROCEDURE DIVISION.
002680*
002690*    THE REFUND-CASE BATCH - ONE REFREQS FILE CARRIES BOTH THE
002700*    CUSTOMER'S ORIGINAL REQUEST LINES AND THE SUPPORT DESK'S
002710*    APPROVE/REJECT DECISION LINES, DISPATCHED IN 3000 BELOW ON
002720*    THE TRANSACTION-TYPE CODE.  SIX MASTERS CAN BE TOUCHED IN A
002730*    SINGLE RUN - EVENTS, SEATS, BOOKINGS, PAYMENTS, TICKETS AND
002740*    THE REFUND-CASE FILE ITSELF.
002750 0000-MAIN-LINE.
002760*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
002770*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
002780*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
002790*    SEPARATELY.
002800     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
002810     PERFORM 3000-PROCESS-REF-REQUESTS
002820             UNTIL TX-REFREQS-EOF-YES.
002830     PERFORM 8000-REWRITE-MASTERS.
002840     GO TO 9900-EXIT.
002850*
002860*    EIGHT MASTERS OPEN INPUT-SIDE, SIX OPEN OUTPUT-SIDE - EVERY
002870*    FILE A REFUND APPROVAL COULD TOUCH, WHETHER OR NOT THIS
002880*    RUN APPROVES ONE.
002890 1000-INITIALISATION.
002900     OPEN INPUT  RUNPARM REFREQS USERS EVENTS-IN SEATS-IN
002910                 BOOKINGS-IN TICKETS-IN REFUNDS-IN.
002920     OPEN OUTPUT EVENTS-OUT SEATS-OUT BOOKINGS-OUT TICKETS-OUT
002930                 REFUNDS-OUT RPTFILE.
002940     READ RUNPARM INTO TX-RUN-PARM-REC
002950         AT END MOVE SPACES TO TX-RUN-PARM-REC.
002960     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
002970*
002980*    LOAD ORDER IS USERS, EVENTS, SEATS, BOOKINGS, TICKETS,
002990*    REFUNDS - USERS FIRST SINCE 3210 NEEDS THE SUPPORT-DESK
003000*    ROLE CHECK, EVERYTHING ELSE FOLLOWS THE SAME ORDER TIXTRAK
003010*    PROGRAMS ALWAYS LOAD IT IN SO A CROSS-REFERENCE (E.G. A
003020*    BOOKING'S EVENT ID) IS ALWAYS RESOLVABLE ONCE NEEDED.
003030 2000-LOAD-MASTERS.
003040     PERFORM 2100-LOAD-USER-TABLE     UNTIL TX-USERS-EOF.
003050     PERFORM 2150-LOAD-EVENT-TABLE    UNTIL TX-EVENTS-IN-EOF.
003060     PERFORM 2200-LOAD-SEAT-TABLE     UNTIL TX-SEATS-IN-EOF.
003070     PERFORM 2300-LOAD-BOOKINGS-TABLE UNTIL TX-BOOKINGS-IN-EOF.
003080     PERFORM 2400-LOAD-TICKET-TABLE   UNTIL TX-TICKETS-IN-EOF.
003090     PERFORM 2500-LOAD-REFUND-TABLE   UNTIL TX-REFUNDS-IN-EOF.
003100*
003110*    STANDARD MASTER-TO-TABLE LOAD, ONE ROW PER USER - ROLE
003120*    "SE" (SUPPORT EXECUTIVE) IS WHAT 3210 CHECKS FOR.
003130 2100-LOAD-USER-TABLE.
003140     READ USERS
003150         AT END SET TX-USERS-EOF TO TRUE
003160         NOT AT END
003170             ADD 1 TO TX-USR-TAB-COUNT
003180             MOVE TX-USR-ID    TO TX-UTB-ID    (TX-USR-TAB-COUNT)
003190             MOVE TX-USR-NAME  TO TX-UTB-NAME  (TX-USR-TAB-COUNT)
003200             MOVE TX-USR-EMAIL TO TX-UTB-EMAIL (TX-USR-TAB-COUNT)
003210             MOVE TX-USR-ROLE  TO TX-UTB-ROLE  (TX-USR-TAB-COUNT)
003220             MOVE TX-USR-ACTIVE TO TX-UTB-ACTIVE (TX-USR-TAB-COUNT)
003230     END-READ.
003240*
003250*    NUMBERED 2150 RATHER THAN 2200 SO IT SORTS BETWEEN THE
003260*    USER LOAD AND THE SEAT LOAD - THE SEAT TABLE'S SOLD-OUT
003270*    RECOUNT IN 3234 NEEDS THE EVENT ROW ALREADY IN PLACE.
003280 2150-LOAD-EVENT-TABLE.
003290     READ EVENTS-IN INTO TX-EVENT-REC
003300         AT END SET TX-EVENTS-IN-EOF TO TRUE
003310         NOT AT END
003320             ADD 1 TO TX-EVT-TAB-COUNT
003330             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
003340             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
003350             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
003360             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
003370             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
003380             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
003390                                       (TX-EVT-TAB-COUNT)
003400             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
003410             MOVE TX-EVT-ORGANIZER-ID
003420                                    TO TX-ETB-ORGANIZER-ID
003430                                       (TX-EVT-TAB-COUNT)
003440     END-READ.
003450*
003460*    STANDARD LOAD - 3232A FLIPS TX-STB-AVAILABLE BACK TO "Y"
003470*    HERE FOR EACH SEAT AN APPROVED REFUND RELEASES.
003480 2200-LOAD-SEAT-TABLE.
003490     READ SEATS-IN INTO TX-SEAT-REC
003500         AT END SET TX-SEATS-IN-EOF TO TRUE
003510         NOT AT END
003520             ADD 1 TO TX-SEA-TAB-COUNT
003530             MOVE TX-SEA-ID         TO TX-STB-ID (TX-SEA-TAB-COUNT)
003540             MOVE TX-SEA-EVENT-ID   TO TX-STB-EVENT-ID
003550                                       (TX-SEA-TAB-COUNT)
003560             MOVE TX-SEA-ROW-LABEL  TO TX-STB-ROW-LABEL
003570                                       (TX-SEA-TAB-COUNT)
003580             MOVE TX-SEA-NUMBER     TO TX-STB-NUMBER (TX-SEA-TAB-COUNT)
003590             MOVE TX-SEA-AVAILABLE  TO TX-STB-AVAILABLE
003600                                       (TX-SEA-TAB-COUNT)
003610             MOVE TX-SEA-PRICE-OVR  TO TX-STB-PRICE-OVR
003620                                       (TX-SEA-TAB-COUNT)
003630             MOVE TX-SEA-HAS-OVR    TO TX-STB-HAS-OVR
003640                                       (TX-SEA-TAB-COUNT)
003650     END-READ.
003660*
003670*    BOOKINGS-IN CARRIES THREE RECORD SHAPES UNDER ONE FD, SAME
003680*    AS EVERY OTHER TIXTRAK PROGRAM THAT READS THIS FILE - THE
003690*    REC-TYPE 88-LEVEL DECIDES WHICH TABLE A GIVEN RECORD LOADS
003700*    TO.
003710 2300-LOAD-BOOKINGS-TABLE.
003720     READ BOOKINGS-IN INTO TX-BOOKING-FILE-REC
003730         AT END SET TX-BOOKINGS-IN-EOF TO TRUE
003740         NOT AT END
003750             EVALUATE TRUE
003760                 WHEN TX-BKG-REC-IS-HEADER
003770                     ADD 1 TO TX-BKG-TAB-COUNT
003780                     MOVE TX-BKG-ID TO TX-KTB-ID (TX-BKG-TAB-COUNT)
003790                     MOVE TX-BKG-CUSTOMER-ID TO
003800                          TX-KTB-CUSTOMER-ID (TX-BKG-TAB-COUNT)
003810                     MOVE TX-BKG-EVENT-ID TO
003820                          TX-KTB-EVENT-ID (TX-BKG-TAB-COUNT)
003830                     MOVE TX-BKG-STATUS TO
003840                          TX-KTB-STATUS (TX-BKG-TAB-COUNT)
003850                     MOVE TX-BKG-SUBTOTAL TO
003860                          TX-KTB-SUBTOTAL (TX-BKG-TAB-COUNT)
003870                     MOVE TX-BKG-DISCOUNT TO
003880                          TX-KTB-DISCOUNT (TX-BKG-TAB-COUNT)
003890                     MOVE TX-BKG-TAX TO
003900                          TX-KTB-TAX (TX-BKG-TAB-COUNT)
003910                     MOVE TX-BKG-TOTAL TO
003920                          TX-KTB-TOTAL (TX-BKG-TAB-COUNT)
003930                     MOVE TX-BKG-OFFER-CODE TO
003940                          TX-KTB-OFFER-CODE (TX-BKG-TAB-COUNT)
003950                     MOVE TX-BKG-SEAT-COUNT TO
003960                          TX-KTB-SEAT-COUNT (TX-BKG-TAB-COUNT)
003970                 WHEN TX-BKG-REC-IS-SEAT
003980                     ADD 1 TO TX-BST-TAB-COUNT
003990                     MOVE TX-BST-BOOKING-ID TO
004000                          TX-XST-BOOKING-ID (TX-BST-TAB-COUNT)
004010                     MOVE TX-BST-SEAT-ID TO
004020                          TX-XST-SEAT-ID (TX-BST-TAB-COUNT)
004030                     MOVE TX-BST-TICKET-PRICE TO
004040                          TX-XST-TICKET-PRICE (TX-BST-TAB-COUNT)
004050                 WHEN TX-BKG-REC-IS-PAYMENT
004060                     ADD 1 TO TX-PAY-TAB-COUNT
004070                     MOVE TX-PAY-BOOKING-ID TO
004080                          TX-PTB-BOOKING-ID (TX-PAY-TAB-COUNT)
004090                     MOVE TX-PAY-AMOUNT TO
004100                          TX-PTB-AMOUNT (TX-PAY-TAB-COUNT)
004110                     MOVE TX-PAY-STATUS TO
004120                          TX-PTB-STATUS (TX-PAY-TAB-COUNT)
004130                     MOVE TX-PAY-METHOD TO
004140                          TX-PTB-METHOD (TX-PAY-TAB-COUNT)
004150                     MOVE TX-PAY-TXN-REF TO
004160                          TX-PTB-TXN-REF (TX-PAY-TAB-COUNT)
004170                     MOVE TX-PAY-PAID-AT TO
004180                          TX-PTB-PAID-AT (TX-PAY-TAB-COUNT)
004190                 WHEN OTHER
004200*                    NO FOURTH REC-TYPE EXISTS ON THIS FILE TODAY -
004210*                    THE BRANCH IS KEPT ONLY SO A FUTURE RECORD
004220*                    SHAPE FALLS THROUGH HARMLESSLY INSTEAD OF
004230*                    ABENDING THE LOAD.
004240                     CONTINUE
004250             END-EVALUATE
004260     END-READ.
004270*
004280*    STANDARD LOAD - 3233 MARKS EVERY TICKET FOR AN APPROVED
004290*    REFUND'S BOOKING INVALID, THE SAME "IV" STATUS A
004300*    CANCELLATION USES.
004310 2400-LOAD-TICKET-TABLE.
004320     READ TICKETS-IN INTO TX-TICKET-REC
004330         AT END SET TX-TICKETS-IN-EOF TO TRUE
004340         NOT AT END
004350             ADD 1 TO TX-TKT-TAB-COUNT
004360             MOVE TX-TKT-CODE          TO
004370                  TX-TTB-CODE (TX-TKT-TAB-COUNT)
004380             MOVE TX-TKT-BOOKING-ID    TO
004390                  TX-TTB-BOOKING-ID (TX-TKT-TAB-COUNT)
004400             MOVE TX-TKT-SEAT-ID       TO
004410                  TX-TTB-SEAT-ID (TX-TKT-TAB-COUNT)
004420             MOVE TX-TKT-STATUS        TO
004430                  TX-TTB-STATUS (TX-TKT-TAB-COUNT)
004440             MOVE TX-TKT-VALIDATED-AT  TO
004450                  TX-TTB-VALIDATED-AT (TX-TKT-TAB-COUNT)
004460             MOVE TX-TKT-ENTRY-MGR-ID  TO
004470                  TX-TTB-ENTRY-MGR-ID (TX-TKT-TAB-COUNT)
004480     END-READ.
004490*
004500*    THE REFUND-CASE MASTER - EMPTY ON THE VERY FIRST RUN, BUT
004510*    A GIVEN BOOKING NUMBER MAY APPEAR AT MOST ONCE ON IT (TIX-
004520*    0210 BELOW ENFORCES ONE OPEN CASE PER BOOKING).
004530 2500-LOAD-REFUND-TABLE.
004540     READ REFUNDS-IN INTO TX-REFUND-REC
004550         AT END SET TX-REFUNDS-IN-EOF TO TRUE
004560         NOT AT END
004570             ADD 1 TO TX-RFD-TAB-COUNT
004580             MOVE TX-RFD-BOOKING-ID    TO
004590                  TX-FTB-BOOKING-ID (TX-RFD-TAB-COUNT)
004600             MOVE TX-RFD-STATUS        TO
004610                  TX-FTB-STATUS (TX-RFD-TAB-COUNT)
004620             MOVE TX-RFD-REASON        TO
004630                  TX-FTB-REASON (TX-RFD-TAB-COUNT)
004640             MOVE TX-RFD-AMOUNT        TO
004650                  TX-FTB-AMOUNT (TX-RFD-TAB-COUNT)
004660             MOVE TX-RFD-REQUESTED-BY  TO
004670                  TX-FTB-REQUESTED-BY (TX-RFD-TAB-COUNT)
004680             MOVE TX-RFD-RESOLVED-BY   TO
004690                  TX-FTB-RESOLVED-BY (TX-RFD-TAB-COUNT)
004700     END-READ.
004710*
004720*    ---------------------------------------------------------
004730*    3000 SERIES - APPLY ONE REFUND TRANSACTION
004740*    18-04-94 TLM TIX-0090 - TWO FLAVOURS DISPATCHED ON
004750*    TX-RRQ-TXN-TYPE, THE SAME WAY THE OLD PERSON-TABLE
004760*    MAINTENANCE RUN TOLD I/D/M LINES APART.
004770*    ---------------------------------------------------------
004780 3000-PROCESS-REF-REQUESTS.                                       TIX0090 
004790     READ REFREQS
004800         AT END SET TX-REFREQS-EOF-YES TO TRUE
004810         NOT AT END
004820             ADD 1 TO TX-RECS-READ
004830             MOVE SPACES TO TX-REJECT-REASON
004840             EVALUATE TRUE
004850                 WHEN TX-RRQ-IS-REQUEST
004860                     PERFORM 3100-PROCESS-REQUEST
004870                 WHEN TX-RRQ-IS-DECISION
004880                     PERFORM 3200-PROCESS-DECISION
004890                 WHEN OTHER
004900                     MOVE "N" TO TX-REQUEST-OK-FLAG
004910                     MOVE "UNKNOWN TRANSACTION TYPE" TO
004920                          TX-REJECT-REASON
004930             END-EVALUATE
004940             IF TX-REQUEST-OK-YES
004950                 ADD 1 TO TX-RECS-ACCEPTED
004960                 PERFORM 7100-LOG-ACCEPTED
004970             ELSE
004980                 ADD 1 TO TX-RECS-REJECTED
004990                 PERFORM 7200-LOG-REJECTED
005000             END-IF
005010     END-READ.
005020*
005030*    11-07-01 SKN TIX-0210 - A BOOKING WITH AN EXISTING REFUND
005040*    CASE IS REJECTED ON A SECOND REQUEST.
005050*    THREE INDEPENDENT CHECKS, EACH REPLACING THE PREVIOUS
005060*    REJECT REASON IF IT PASSES - OWNERSHIP FIRST (TIX-0251
005070*    STYLE CHECK REUSED HERE), THEN CONFIRMED STATUS, THEN NO
005080*    EXISTING CASE.  ALL THREE MUST PASS BEFORE 3110 WRITES.
005090 3100-PROCESS-REQUEST.                                            TIX0210
005100     MOVE "N" TO TX-BOOKING-FOUND-FLAG.
005110     MOVE "N" TO TX-REFUND-FOUND-FLAG.
005120     MOVE "N" TO TX-REQUEST-OK-FLAG.
005130     MOVE "BOOKING NOT FOUND" TO TX-REJECT-REASON.
005140     SET TX-KTB-IX TO 1.
005150     SEARCH ALL TX-BKG-TAB-ENTRY
005160         AT END
005170             CONTINUE
005180         WHEN TX-KTB-ID (TX-KTB-IX) = TX-RRQ-BOOKING-ID
005190             MOVE TX-KTB-IX TO TX-KTB-TAB-IX
005200             SET TX-BOOKING-FOUND-YES TO TRUE
005210     END-SEARCH.
005220     IF TX-BOOKING-FOUND-YES
005230         IF TX-KTB-CUSTOMER-ID (TX-KTB-TAB-IX) NOT =
005240            TX-RRQ-ACTOR-ID
005250             MOVE "BOOKING DOES NOT BELONG TO CUSTOMER" TO
005260                  TX-REJECT-REASON
005270         ELSE
005280             IF TX-KTB-STATUS (TX-KTB-TAB-IX) NOT = "CF"
005290                 MOVE "BOOKING NOT CONFIRMED" TO TX-REJECT-REASON
005300             ELSE
005310                 SET TX-FTB-IX TO 1
005320                 SEARCH ALL TX-RFD-TAB-ENTRY
005330                     AT END
005340                         MOVE "Y" TO TX-REQUEST-OK-FLAG
005350                     WHEN TX-FTB-BOOKING-ID (TX-FTB-IX) =
005360                          TX-RRQ-BOOKING-ID
005370                         MOVE "REFUND ALREADY EXISTS FOR BOOKING"
005380                              TO TX-REJECT-REASON
005390                 END-SEARCH
005400             END-IF
005410         END-IF
005420     END-IF.
005430     IF TX-REQUEST-OK-YES
005440         PERFORM 3110-WRITE-REFUND
005450     END-IF.
005460*
005470*    A NEW CASE OPENS AT "RQ" (REQUESTED) - THE BOOKING MOVES
005480*    TO "RR" (REFUND REQUESTED) SO A CUSTOMER CANNOT FILE A
005490*    SECOND REQUEST WHILE THE FIRST IS STILL PENDING REVIEW.
005500*    THE REFUND AMOUNT IS COPIED FROM THE BOOKING'S OWN TOTAL,
005510*    NOT RECOMPUTED - A FULL REFUND IS THE ONLY KIND THIS
005520*    PROGRAM SUPPORTS.
005530 3110-WRITE-REFUND.
005540     ADD 1 TO TX-RFD-TAB-COUNT.
005550     MOVE TX-RRQ-BOOKING-ID  TO TX-FTB-BOOKING-ID (TX-RFD-TAB-COUNT).
005560     MOVE "RQ"               TO TX-FTB-STATUS (TX-RFD-TAB-COUNT).
005570     MOVE TX-RRQ-REASON      TO TX-FTB-REASON (TX-RFD-TAB-COUNT).
005580     MOVE TX-KTB-TOTAL (TX-KTB-TAB-IX) TO
005590          TX-FTB-AMOUNT (TX-RFD-TAB-COUNT).
005600     MOVE TX-RRQ-ACTOR-ID    TO
005610          TX-FTB-REQUESTED-BY (TX-RFD-TAB-COUNT).
005620     MOVE 0                  TO TX-FTB-RESOLVED-BY (TX-RFD-TAB-COUNT).
005630     MOVE "RR" TO TX-KTB-STATUS (TX-KTB-TAB-IX).
005640*
005650*    09-08-95 SKN TIX-0121 - APPROVAL RELEASES SEATS AND
005660*    INVALIDATES TICKETS IN THE SAME RUN.
005670*    THE ACTOR CHECK RUNS BEFORE THE BOOKING/REFUND LOOKUP -
005680*    AN UNAUTHORISED ACTOR IS REJECTED WITHOUT EVEN TOUCHING THE
005690*    BOOKING TABLE, REGARDLESS OF WHETHER THE BOOKING ID ON THE
005700*    REQUEST IS VALID.
005710 3200-PROCESS-DECISION.                                           TIX0121
005720     MOVE "N" TO TX-ACTOR-OK-FLAG.
005730     MOVE "ACTOR NOT AN ACTIVE SUPPORT EXECUTIVE" TO
005740          TX-REJECT-REASON.
005750     PERFORM 3210-VALIDATE-ACTOR.
005760     IF TX-ACTOR-OK-YES
005770         PERFORM 3220-FIND-BOOKING-AND-REFUND
005780     END-IF.
005790     IF TX-REQUEST-OK-YES
005800         IF TX-RRQ-APPROVED
005810             PERFORM 3230-APPROVE-REFUND
005820         ELSE
005830             PERFORM 3240-REJECT-REFUND
005840         END-IF
005850     END-IF.
005860*
005870*    ONLY ROLE "SE" (SUPPORT EXECUTIVE) AND ACTIVE MAY DECIDE A
005880*    REFUND CASE - THE SAME ROLE/ACTIVE PAIR CHECK EVERY OTHER
005890*    TIXTRAK PROGRAM USES FOR ITS OWN GATEKEEPER ROLE.
005900 3210-VALIDATE-ACTOR.
005910     SET TX-UTB-IX TO 1.
005920     SEARCH ALL TX-USR-TAB-ENTRY
005930         AT END
005940             CONTINUE
005950         WHEN TX-UTB-ID (TX-UTB-IX) = TX-RRQ-ACTOR-ID
005960             IF TX-UTB-ROLE (TX-UTB-IX)   = "SE"
005970                AND TX-UTB-ACTIVE (TX-UTB-IX) = "Y"
005980                 SET TX-ACTOR-OK-YES TO TRUE
005990             END-IF
006000     END-SEARCH.
006010*
006020*    THREE NESTED LOOKUPS RUN HERE IN SEQUENCE - THE BOOKING,
006030*    THEN ITS REFUND CASE (MUST BE STATUS "RQ", NOT ALREADY
006040*    DECIDED), THEN THE BOOKING'S EVENT ROW SO 3234'S SOLD-OUT
006050*    RECOUNT LATER HAS THE RIGHT EVENT INDEX WITHOUT A SEPARATE
006060*    SEARCH.  EACH LOOKUP IS ONLY ATTEMPTED IF THE PRIOR ONE
006070*    SUCCEEDED, SINCE A MISSING BOOKING MAKES BOTH THE REFUND
006080*    CASE LOOKUP AND THE EVENT LOOKUP MEANINGLESS.
006090 3220-FIND-BOOKING-AND-REFUND.
006100     MOVE "N" TO TX-BOOKING-FOUND-FLAG.
006110     MOVE "N" TO TX-REFUND-FOUND-FLAG.
006120     MOVE "N" TO TX-REQUEST-OK-FLAG.
006130     MOVE "BOOKING NOT FOUND" TO TX-REJECT-REASON.
006140     SET TX-KTB-IX TO 1.
006150     SEARCH ALL TX-BKG-TAB-ENTRY
006160         AT END
006170             CONTINUE
006180         WHEN TX-KTB-ID (TX-KTB-IX) = TX-RRQ-BOOKING-ID
006190             MOVE TX-KTB-IX TO TX-KTB-TAB-IX
006200             SET TX-BOOKING-FOUND-YES TO TRUE
006210     END-SEARCH.
006220     IF TX-BOOKING-FOUND-YES
006230         MOVE "REFUND CASE NOT FOUND" TO TX-REJECT-REASON
006240         SET TX-FTB-IX TO 1
006250         SEARCH ALL TX-RFD-TAB-ENTRY
006260             AT END
006270                 CONTINUE
006280             WHEN TX-FTB-BOOKING-ID (TX-FTB-IX) = TX-RRQ-BOOKING-ID
006290                 MOVE TX-FTB-IX TO TX-FTB-TAB-IX
006300                 SET TX-REFUND-FOUND-YES TO TRUE
006310         END-SEARCH
006320         IF TX-REFUND-FOUND-YES
006330             IF TX-FTB-STATUS (TX-FTB-TAB-IX) NOT = "RQ"
006340                 MOVE "REFUND CASE NOT PENDING" TO TX-REJECT-REASON
006350             ELSE
006360                 MOVE "Y" TO TX-REQUEST-OK-FLAG
006370             END-IF
006380         END-IF
006390     END-IF.
006400     IF TX-REQUEST-OK-YES
006410         SET TX-ETB-IX TO 1
006420         SEARCH ALL TX-EVT-TAB-ENTRY
006430             AT END
006440                 CONTINUE
006450             WHEN TX-ETB-ID (TX-ETB-IX) =
006460                  TX-KTB-EVENT-ID (TX-KTB-TAB-IX)
006470                 MOVE TX-ETB-IX TO TX-EVT-TAB-IX
006480         END-SEARCH
006490     END-IF.
006500*
006510*    "CP" (COMPLETED) ON THE REFUND CASE, "RF" (REFUNDED) ON
006520*    THE BOOKING - THEN THE FULL UNWIND CASCADE RUNS: PAYMENT
006530*    REFUNDED, SEATS RELEASED, TICKETS INVALIDATED, SOLD-OUT
006540*    STATUS RE-CHECKED, IN THAT ORDER, MIRRORING TIXTRAK002'S
006550*    CANCELLATION CASCADE.
006560 3230-APPROVE-REFUND.
006570     MOVE "CP" TO TX-FTB-STATUS (TX-FTB-TAB-IX).
006580     MOVE TX-RRQ-ACTOR-ID TO TX-FTB-RESOLVED-BY (TX-FTB-TAB-IX).
006590     MOVE "RF" TO TX-KTB-STATUS (TX-KTB-TAB-IX).
006600     PERFORM 3231-REFUND-ONE-PAYMENT
006610             VARYING TX-PTB-IX FROM 1 BY 1
006620             UNTIL TX-PTB-IX > TX-PAY-TAB-COUNT.
006630     PERFORM 3232-RELEASE-ONE-SEAT
006640             VARYING TX-STX-IX FROM 1 BY 1
006650             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
006660     PERFORM 3233-INVALIDATE-ONE-TICKET
006670             VARYING TX-TTB-IX FROM 1 BY 1
006680             UNTIL TX-TTB-IX > TX-TKT-TAB-COUNT.
006690     PERFORM 3234-SOLD-OUT-TOGGLE.
006700*
006710*    A BOOKING HAS AT MOST ONE PAYMENT ROW - THIS LOOP SCANS
006720*    THE WHOLE PAYMENT TABLE ANYWAY SINCE IT IS NOT SORTED BY
006730*    BOOKING ID, ONLY BY PAYMENT SEQUENCE.
006740 3231-REFUND-ONE-PAYMENT.
006750     IF TX-PTB-BOOKING-ID (TX-PTB-IX) = TX-RRQ-BOOKING-ID
006760         MOVE "RF" TO TX-PTB-STATUS (TX-PTB-IX)
006770     END-IF.
006780*
006790*    UP TO 20 SEAT LINES PER BOOKING (TIX-0044) - EACH MATCHING
006800*    LINE TRIGGERS A NESTED SCAN OF THE SEAT MASTER TABLE ITSELF
006810*    IN 3232A.
006820 3232-RELEASE-ONE-SEAT.
006830     IF TX-XST-BOOKING-ID (TX-STX-IX) = TX-RRQ-BOOKING-ID
006840         PERFORM 3232A-FIND-AND-RELEASE
006850                 VARYING TX-STB-IX FROM 1 BY 1
006860                 UNTIL TX-STB-IX > TX-SEA-TAB-COUNT
006870     END-IF.
006880*
006890*    FLIPS THE ONE SEAT MATCHING THIS SEAT LINE BACK AVAILABLE.
006900 3232A-FIND-AND-RELEASE.
006910     IF TX-STB-ID (TX-STB-IX) = TX-XST-SEAT-ID (TX-STX-IX)
006920         MOVE "Y" TO TX-STB-AVAILABLE (TX-STB-IX)
006930     END-IF.
006940*
006950*    "IV" IS PERMANENT - MATCHES THE CANCELLATION CASCADE'S
006960*    TICKET-INVALIDATION LOGIC IN TIXTRAK002 EXACTLY.
006970 3233-INVALIDATE-ONE-TICKET.
006980     IF TX-TTB-BOOKING-ID (TX-TTB-IX) = TX-RRQ-BOOKING-ID
006990         MOVE "IV" TO TX-TTB-STATUS (TX-TTB-IX)
007000     END-IF.
007010*
007020*    A REFUND CAN ONLY EVER FREE SEATS, NEVER CONSUME THEM, SO
007030*    THIS TOGGLE ONLY CHECKS THE "SO"-BACK-TO-"PU" DIRECTION -
007040*    UNLIKE TIXTRAK003'S TWO-WAY TOGGLE, THERE IS NO PATH FROM
007050*    HERE THAT COULD PUSH AN EVENT INTO SOLD-OUT.
007060 3234-SOLD-OUT-TOGGLE.
007070     MOVE 0 TO TX-TABLE-SUB.
007080     PERFORM 3234A-COUNT-ONE-SEAT
007090             VARYING TX-STB-IX FROM 1 BY 1
007100             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
007110     IF TX-TABLE-SUB > 0
007120         IF TX-ETB-STATUS (TX-EVT-TAB-IX) = "SO"
007130             MOVE "PU" TO TX-ETB-STATUS (TX-EVT-TAB-IX)
007140         END-IF
007150     END-IF.
007160*
007170*    ONE PASS ITEM FOR 3234'S PERFORM VARYING.
007180 3234A-COUNT-ONE-SEAT.
007190     IF TX-STB-EVENT-ID (TX-STB-IX) =
007200        TX-KTB-EVENT-ID (TX-KTB-TAB-IX)
007210        AND TX-STB-AVAILABLE (TX-STB-IX) = "Y"
007220         ADD 1 TO TX-TABLE-SUB
007230     END-IF.
007240*
007250*    A REJECTED CASE RETURNS THE BOOKING TO "CF" (CONFIRMED) -
007260*    THE CUSTOMER'S ORIGINAL BOOKING STANDS AS IF THE REFUND
007270*    REQUEST HAD NEVER BEEN FILED, ONLY THE CASE ROW REMAINS AS
007280*    A HISTORICAL RECORD.
007290 3240-REJECT-REFUND.
007300     MOVE "RJ" TO TX-FTB-STATUS (TX-FTB-TAB-IX).
007310     MOVE TX-RRQ-ACTOR-ID TO TX-FTB-RESOLVED-BY (TX-FTB-TAB-IX).
007320     MOVE "CF" TO TX-KTB-STATUS (TX-KTB-TAB-IX).
007330*
007340*    22-05-00 DWH TIX-0198 - RESULT LOGGING PARAGRAPHS.
007350*    SAME OVERNIGHT RECONCILIATION ROLE AS EVERY OTHER TIXTRAK
007360*    RPTFILE - ONE LINE PER REQUEST OR DECISION SEEN THIS RUN.
007370 7100-LOG-ACCEPTED.                                               TIX0198
007380     MOVE SPACES TO TX-RPT-LINE-WORK.
007390     MOVE "REFUND  " TO TX-LOG-TXN-TYPE.
007400     MOVE TX-RRQ-BOOKING-ID TO TX-LOG-KEY.
007410     MOVE "ACCEPTED" TO TX-LOG-DISPOSITION.
007420     MOVE SPACES TO TX-LOG-REASON.
007430     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
007440*
007450*    COVERS BOTH A REJECTED NEW REQUEST AND A REJECTED SUPPORT
007460*    DECISION - TX-REJECT-REASON CARRIES WHICHEVER TEXT 3100 OR
007470*    3200 LEFT BEHIND.
007480 7200-LOG-REJECTED.
007490     MOVE SPACES TO TX-RPT-LINE-WORK.
007500     MOVE "REFUND  " TO TX-LOG-TXN-TYPE.
007510     MOVE TX-RRQ-BOOKING-ID TO TX-LOG-KEY.
007520     MOVE "REJECTED" TO TX-LOG-DISPOSITION.
007530     MOVE TX-REJECT-REASON TO TX-LOG-REASON.
007540     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
007550*
007560*    ---------------------------------------------------------
007570*    8000 SERIES - REWRITE EVERY MASTER TOUCHED BY THIS RUN
007580*    ---------------------------------------------------------
007590*    ALL SIX MASTERS REWRITE IN FULL - NOTHING IS PATCHED IN
007600*    PLACE, SO A RUN THAT ABENDS BEFORE THIS PARAGRAPH LEAVES
007610*    EVERY OLD GENERATION UNTOUCHED AND SAFE TO RERUN.
007620 8000-REWRITE-MASTERS.
007630     PERFORM 8050-REWRITE-EVENTS
007640             VARYING TX-ETB-IX FROM 1 BY 1
007650             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT.
007660     PERFORM 8100-REWRITE-SEATS
007670             VARYING TX-STB-IX FROM 1 BY 1
007680             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
007690     PERFORM 8200-REWRITE-BOOKING-HDRS
007700             VARYING TX-KTB-IX FROM 1 BY 1
007710             UNTIL TX-KTB-IX > TX-BKG-TAB-COUNT.
007720     PERFORM 8300-REWRITE-BOOKING-SEATS
007730             VARYING TX-STX-IX FROM 1 BY 1
007740             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
007750     PERFORM 8400-REWRITE-PAYMENTS
007760             VARYING TX-PTB-IX FROM 1 BY 1
007770             UNTIL TX-PTB-IX > TX-PAY-TAB-COUNT.
007780     PERFORM 8500-REWRITE-TICKETS
007790             VARYING TX-TTB-IX FROM 1 BY 1
007800             UNTIL TX-TTB-IX > TX-TKT-TAB-COUNT.
007810     PERFORM 8600-REWRITE-REFUNDS
007820             VARYING TX-FTB-IX FROM 1 BY 1
007830             UNTIL TX-FTB-IX > TX-RFD-TAB-COUNT.
007840*
007850*    ---------------------------------------------------------
007860*    8050 SERIES ONWARD - ONE REWRITE PARAGRAPH PER MASTER, IN
007870*    THE SAME ORDER THE 2000 SERIES LOADED THEM.  EACH WRITES
007880*    EVERY ROW IN ITS TABLE BACK OUT WHETHER OR NOT THIS RUN
007890*    TOUCHED THAT PARTICULAR ROW - THIS SHOP'S BATCH STYLE HAS
007900*    NO SELECTIVE REWRITE, ONLY FULL-TABLE REWRITE.
007910*    ---------------------------------------------------------
007920*    NUMBERED 8050 RATHER THAN 8100 TO LEAVE ROOM FOR A FUTURE
007930*    REWRITE STEP AHEAD OF THE SEAT REWRITE - THE ONLY FIELD
007940*    THIS LOOP CAN HAVE CHANGED IS TX-ETB-STATUS.
007950 8050-REWRITE-EVENTS.
007960     MOVE TX-ETB-ID (TX-ETB-IX)          TO TX-EVT-ID.
007970     MOVE TX-ETB-TITLE (TX-ETB-IX)       TO TX-EVT-TITLE.
007980     MOVE TX-ETB-VENUE (TX-ETB-IX)       TO TX-EVT-VENUE.
007990     MOVE TX-ETB-START (TX-ETB-IX)       TO TX-EVT-START.
008000     MOVE TX-ETB-END (TX-ETB-IX)         TO TX-EVT-END.
008010     MOVE TX-ETB-BASE-PRICE (TX-ETB-IX)  TO TX-EVT-BASE-PRICE.
008020     MOVE TX-ETB-STATUS (TX-ETB-IX)      TO TX-EVT-STATUS.
008030     MOVE TX-ETB-ORGANIZER-ID (TX-ETB-IX) TO TX-EVT-ORGANIZER-ID.
008040     WRITE TX-EVENT-OUT-REC FROM TX-EVENT-REC.
008050*
008060*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS
008070*    TX-STB-AVAILABLE, FLIPPED BY 3232A FOR EACH RELEASED SEAT.
008080 8100-REWRITE-SEATS.
008090     MOVE TX-STB-ID (TX-STB-IX)          TO TX-SEA-ID.
008100     MOVE TX-STB-EVENT-ID (TX-STB-IX)    TO TX-SEA-EVENT-ID.
008110     MOVE TX-STB-ROW-LABEL (TX-STB-IX)   TO TX-SEA-ROW-LABEL.
008120     MOVE TX-STB-NUMBER (TX-STB-IX)      TO TX-SEA-NUMBER.
008130     MOVE TX-STB-AVAILABLE (TX-STB-IX)   TO TX-SEA-AVAILABLE.
008140     MOVE TX-STB-PRICE-OVR (TX-STB-IX)   TO TX-SEA-PRICE-OVR.
008150     MOVE TX-STB-HAS-OVR (TX-STB-IX)     TO TX-SEA-HAS-OVR.
008160     WRITE TX-SEAT-OUT-REC FROM TX-SEAT-REC.
008170*
008180*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS
008190*    TX-KTB-STATUS - "RR" FROM 3110, "RF" FROM 3230 OR "CF"
008200*    RESTORED BY 3240.
008210 8200-REWRITE-BOOKING-HDRS.
008220     SET TX-BKG-REC-IS-HEADER TO TRUE.
008230     MOVE TX-KTB-ID (TX-KTB-IX)          TO TX-BKG-ID.
008240     MOVE TX-KTB-CUSTOMER-ID (TX-KTB-IX) TO TX-BKG-CUSTOMER-ID.
008250     MOVE TX-KTB-EVENT-ID (TX-KTB-IX)    TO TX-BKG-EVENT-ID.
008260     MOVE TX-KTB-STATUS (TX-KTB-IX)      TO TX-BKG-STATUS.
008270     MOVE TX-KTB-SUBTOTAL (TX-KTB-IX)    TO TX-BKG-SUBTOTAL.
008280     MOVE TX-KTB-DISCOUNT (TX-KTB-IX)    TO TX-BKG-DISCOUNT.
008290     MOVE TX-KTB-TAX (TX-KTB-IX)         TO TX-BKG-TAX.
008300     MOVE TX-KTB-TOTAL (TX-KTB-IX)       TO TX-BKG-TOTAL.
008310     MOVE TX-KTB-OFFER-CODE (TX-KTB-IX)  TO TX-BKG-OFFER-CODE.
008320     MOVE TX-KTB-SEAT-COUNT (TX-KTB-IX)  TO TX-BKG-SEAT-COUNT.
008330     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
008340*
008350*    SEAT-LINE ROWS PASS THROUGH UNCHANGED - ONLY THE SEAT
008360*    MASTER'S AVAILABILITY FLAG CHANGES, IN 8100 ABOVE.
008370 8300-REWRITE-BOOKING-SEATS.
008380     SET TX-BKG-REC-IS-SEAT TO TRUE.
008390     MOVE TX-XST-BOOKING-ID (TX-STX-IX)  TO TX-BST-BOOKING-ID.
008400     MOVE TX-XST-SEAT-ID (TX-STX-IX)     TO TX-BST-SEAT-ID.
008410     MOVE TX-XST-TICKET-PRICE (TX-STX-IX) TO TX-BST-TICKET-PRICE.
008420     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
008430*
008440*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS
008450*    TX-PTB-STATUS, MOVED TO "RF" BY 3231 FOR EACH REFUNDED
008460*    PAYMENT.
008470 8400-REWRITE-PAYMENTS.
008480     SET TX-BKG-REC-IS-PAYMENT TO TRUE.
008490     MOVE TX-PTB-BOOKING-ID (TX-PTB-IX)  TO TX-PAY-BOOKING-ID.
008500     MOVE TX-PTB-AMOUNT (TX-PTB-IX)      TO TX-PAY-AMOUNT.
008510     MOVE TX-PTB-STATUS (TX-PTB-IX)      TO TX-PAY-STATUS.
008520     MOVE TX-PTB-METHOD (TX-PTB-IX)      TO TX-PAY-METHOD.
008530     MOVE TX-PTB-TXN-REF (TX-PTB-IX)     TO TX-PAY-TXN-REF.
008540     MOVE TX-PTB-PAID-AT (TX-PTB-IX)     TO TX-PAY-PAID-AT.
008550     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
008560*
008570*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS
008580*    TX-TTB-STATUS, MOVED TO "IV" BY 3233.
008590 8500-REWRITE-TICKETS.
008600     MOVE TX-TTB-CODE (TX-TTB-IX)          TO TX-TKT-CODE.
008610     MOVE TX-TTB-BOOKING-ID (TX-TTB-IX)    TO TX-TKT-BOOKING-ID.
008620     MOVE TX-TTB-SEAT-ID (TX-TTB-IX)       TO TX-TKT-SEAT-ID.
008630     MOVE TX-TTB-STATUS (TX-TTB-IX)        TO TX-TKT-STATUS.
008640     MOVE TX-TTB-VALIDATED-AT (TX-TTB-IX)  TO TX-TKT-VALIDATED-AT.
008650     MOVE TX-TTB-ENTRY-MGR-ID (TX-TTB-IX)  TO TX-TKT-ENTRY-MGR-ID.
008660     WRITE TX-TICKET-OUT-REC FROM TX-TICKET-REC.
008670*
008680*    LAST OF THE SIX MASTERS - CARRIES BOTH BRAND-NEW CASES
008690*    OPENED THIS RUN BY 3110 AND EXISTING CASES DECIDED THIS
008700*    RUN BY 3230/3240.
008710 8600-REWRITE-REFUNDS.
008720     MOVE TX-FTB-BOOKING-ID (TX-FTB-IX)    TO TX-RFD-BOOKING-ID.
008730     MOVE TX-FTB-STATUS (TX-FTB-IX)        TO TX-RFD-STATUS.
008740     MOVE TX-FTB-REASON (TX-FTB-IX)        TO TX-RFD-REASON.
008750     MOVE TX-FTB-AMOUNT (TX-FTB-IX)        TO TX-RFD-AMOUNT.
008760     MOVE TX-FTB-REQUESTED-BY (TX-FTB-IX)  TO TX-RFD-REQUESTED-BY.
008770     MOVE TX-FTB-RESOLVED-BY (TX-FTB-IX)   TO TX-RFD-RESOLVED-BY.
008780     WRITE TX-REFUND-OUT-REC FROM TX-REFUND-REC.
008790*
008800*    ---------------------------------------------------------
008810*    9900 SERIES - CLOSE DOWN AND RETURN
008820*    ---------------------------------------------------------
008830*    THIRTEEN FILES CLOSE TOGETHER - EVERY MASTER TOUCHED BY
008840*    THIS RUN IS ALREADY COMPLETE FROM THE 8000 SERIES.
008850 9900-EXIT.
008860     CLOSE RUNPARM REFREQS USERS EVENTS-IN EVENTS-OUT SEATS-IN
008870           SEATS-OUT BOOKINGS-IN BOOKINGS-OUT TICKETS-IN
008880           TICKETS-OUT REFUNDS-IN REFUNDS-OUT RPTFILE.
008890     STOP RUN.
008900*
008910* *************** END OF PROGRAM TIXTRAK005 ***************************


