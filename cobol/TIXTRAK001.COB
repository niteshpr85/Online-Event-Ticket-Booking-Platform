000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK001                                            *
000150*   PROGRAM NAME : EVENT INVENTORY ENGINE                                *
000160*   SUMMARY      : READS NEW-EVENT REQUESTS OFF EVTREQS, VALIDATES THE   *
000170*                  REQUESTING ORGANIZER AND THE EVENT DATES, BUILDS THE  *
000180*                  SEAT GRID FOR EACH ACCEPTED EVENT, REWRITES THE EVENTS*
000190*                  AND SEATS MASTERS AND PRINTS THE CATALOG INVENTORY    *
000200*                  REPORT.                                               *
000210*                                                                        *
000220*   FILES   USED : USERS          (INPUT)                                *
000230*                : EVTREQS        (INPUT)                                *
000240*                : EVENTS         (INPUT-OUTPUT)                         *
000250*                : SEATS          (INPUT-OUTPUT)                         *
000260*                : RPTFILE        (OUTPUT)                               *
000270*                : RUNPARM        (INPUT)                                *
000280*                                                                        *
000290**************************************************************************
000300*
000310 PROGRAM-ID.  TIXTRAK001.
000320 AUTHOR.  R B WOJTOWICZ.
000330 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000340 DATE-WRITTEN.  03-11-91.
000350 DATE-COMPILED.
000360 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000370*
000380**************************************************************************
000390*   C H A N G E   L O G                                                  *
000400**************************************************************************
000410*   DATE      BY     REQUEST     DESCRIPTION                             *
000420*  -------- ----- ---------- --------------------------------------------*
000430*   03-11-91  RBW    TIX-0001    ORIGINAL PROGRAM - REPLACES MANUAL SEAT *
000440*                                CHART CARDS WITH BATCH GRID BUILD.      *
000450*   19-02-92  RBW    TIX-0014  ADDED PRICE-OVERRIDE FLAG TO SEAT RECORD. *
000460*   07-08-92  TLM   TIX-0033 ORGANIZER MUST BE ACTIVE, NOT JUST ON FILE. *
000470*   22-06-93  CAP  TIX-0067 ROW LABEL NOW WRAPS PAST "Z" TO "AA","AB"... *
000480*   09-11-93  CAP   TIX-0074 EVENT COUNT FOOTING ADDED TO INVENTORY RPT. *
000490*   30-03-94  DWH    TIX-0091 VENUE FIELD WIDENED, RECOMPILE AGAINST NEW *
000500*                                COPY OF TXEVTREC.                       *
000510*   17-10-94  DWH    TIX-0103    END DATE MUST BE AFTER START DATE EDIT. *
000520*   05-05-95  SKN    TIX-0119  TAX RATE MOVED OFF HARDCODE ONTO RUNPARM. *
000530*   21-02-96  SKN    TIX-0134  BASE PRICE ZERO NO LONGER REJECTED - FREE *
000540*                                EVENTS ARE VALID PER MARKETING.         *
000550*   11-09-97  CAP    TIX-0158    SEATS-PER-ROW UPPER BOUND RAISED TO 999.*
000560*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000570*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000580*                           NO WINDOWING LOGIC REQUIRED IN THIS PROGRAM. *
000590*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000600*   14-08-00  TLM    TIX-0201 INVENTORY REPORT NOW SHOWS AVAILABLE SEATS *
000610*                              SEPARATELY FROM TOTAL SEATS PER EVENT ID. *
000620*   02-04-03  DWH   TIX-0244 ORGANIZER LOOKUP MOVED TO INDEXED SEARCH OF *
000630*                                IN-MEMORY USER TABLE, DROPPING THE OLD  *
000640*                                SEQUENTIAL RE-READ OF THE USERS FILE.   *
000650*   19-05-05  CAP    TIX-0253    REMOVED AN UNDOCUMENTED SKIP OF DRAFT   *
000660*                                EVENTS FROM THE INVENTORY PRINT - NO    *
000670*                                SUCH EXCEPTION WAS EVER AUTHORIZED, SO  *
000680*                                EVERY EVENT NOW PRINTS.  ALSO ADDED THE *
000690*                                5500 RE-SEQUENCE STEP SO THE EVENTS     *
000700*                                MASTER GOES BACK TO ID ORDER BEFORE     *
000710*                                8000 REWRITES IT - THE OLD START-DATE   *
000720*                                REWRITE WAS BREAKING SEARCH ALL IN      *
000730*                                EVERY OTHER PROGRAM IN THE SUITE.       *
000740**************************************************************************
000750*
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780     SOURCE-COMPUTER. VAX-8650.
000790     OBJECT-COMPUTER. VAX-8650.
000800     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000810                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT USERS       ASSIGN TO "USERS"
000850            ORGANIZATION IS SEQUENTIAL
000860            FILE STATUS IS TX-USERS-STATUS.
000870     SELECT RUNPARM     ASSIGN TO "RUNPARM"
000880            ORGANIZATION IS SEQUENTIAL
000890            FILE STATUS IS TX-RUNPARM-STATUS.
000900     SELECT EVTREQS     ASSIGN TO "EVTREQS"
000910            ORGANIZATION IS SEQUENTIAL
000920            FILE STATUS IS TX-EVTREQS-STATUS.
000930     SELECT EVENTS-IN   ASSIGN TO "EVENTS-OLD"
000940            ORGANIZATION IS SEQUENTIAL
000950            FILE STATUS IS TX-EVENTS-IN-STATUS.
000960     SELECT EVENTS-OUT  ASSIGN TO "EVENTS-NEW"
000970            ORGANIZATION IS SEQUENTIAL
000980            FILE STATUS IS TX-EVENTS-OUT-STATUS.
000990     SELECT SEATS-IN    ASSIGN TO "SEATS-OLD"
001000            ORGANIZATION IS SEQUENTIAL
001010            FILE STATUS IS TX-SEATS-IN-STATUS.
001020     SELECT SEATS-OUT   ASSIGN TO "SEATS-NEW"
001030            ORGANIZATION IS SEQUENTIAL
001040            FILE STATUS IS TX-SEATS-OUT-STATUS.
001050     SELECT RPTFILE     ASSIGN TO "RPTFILE"
001060            ORGANIZATION IS SEQUENTIAL.
001070*
001080 DATA DIVISION.
001090 FILE SECTION.
001100*
001110 FD  USERS
001120     LABEL RECORDS ARE STANDARD.
001130     COPY TXUSRREC.
001140*
001150 FD  RUNPARM
001160     LABEL RECORDS ARE STANDARD.
001170 01  TX-RUN-PARM-FILE-REC             PIC X(25).
001180*
001190 FD  EVTREQS
001200     LABEL RECORDS ARE STANDARD.
001210     COPY TXEVQREC.
001220*
001230 FD  EVENTS-IN
001240     LABEL RECORDS ARE STANDARD.
001250 01  TX-EVENT-IN-REC                  PIC X(120).
001260*
001270 FD  EVENTS-OUT
001280     LABEL RECORDS ARE STANDARD.
001290 01  TX-EVENT-OUT-REC                 PIC X(120).
001300*
001310 FD  SEATS-IN
001320     LABEL RECORDS ARE STANDARD.
001330 01  TX-SEAT-IN-REC                   PIC X(30).
001340*
001350 FD  SEATS-OUT
001360     LABEL RECORDS ARE STANDARD.
001370 01  TX-SEAT-OUT-REC                  PIC X(30).
001380*
001390 FD  RPTFILE
001400     LABEL RECORDS ARE STANDARD.
001410 01  TX-RPT-OUT-REC                   PIC X(132).
001420*
001430 WORKING-STORAGE SECTION.
001440*
001450*    THE PRINT-LINE PAGE COUNTER IS CARRIED AS A STANDALONE
001460*    77-LEVEL RATHER THAN FOLDED INTO TX-REPORT-COUNTERS BELOW -
001470*    IT IS BUMPED BY 6100-PRINT-HEADINGS ALONE AND NEVER MOVED
001480*    OR INITIALIZED AS PART OF THAT GROUP, SO THIS SHOP CUTS IT
001490*    LOOSE THE SAME WAY IT CUTS LOOSE ANY OTHER SOLITARY COUNTER.
001500 77  TX-PAGE-COUNT                    PIC S9(3) COMP  VALUE 0.
001510*
001520     COPY TXCOMWRK.
001530     COPY TXUSRTAB.
001540     COPY TXEVTTAB.
001550     COPY TXSEATTAB.
001560*
001570 01  TX-EVENT-REC.
001580     COPY TXEVTREC.
001590*
001600 01  TX-SEAT-REC.
001610     COPY TXSEATREC.
001620*
001630 01  TX-RPT-LINE-WORK.
001640     COPY TXRPTREC.
001650*
001660 01  TX-FILE-STATUSES.
001670     05  TX-USERS-STATUS              PIC X(2).
001680         88  TX-USERS-OK               VALUE "00".
001690         88  TX-USERS-EOF              VALUE "10".
001700     05  TX-RUNPARM-STATUS            PIC X(2).
001710         88  TX-RUNPARM-OK             VALUE "00".
001720     05  TX-EVTREQS-STATUS            PIC X(2).
001730         88  TX-EVTREQS-OK             VALUE "00".
001740         88  TX-EVTREQS-EOF            VALUE "10".
001750     05  TX-EVENTS-IN-STATUS          PIC X(2).
001760         88  TX-EVENTS-IN-OK           VALUE "00".
001770         88  TX-EVENTS-IN-EOF          VALUE "10".
001780     05  TX-EVENTS-OUT-STATUS         PIC X(2).
001790     05  TX-SEATS-IN-STATUS           PIC X(2).
001800         88  TX-SEATS-IN-OK            VALUE "00".
001810         88  TX-SEATS-IN-EOF           VALUE "10".
001820     05  TX-SEATS-OUT-STATUS          PIC X(2).
001830*
001840 01  TX-SWITCHES.
001850     05  TX-RERUN-SWITCH              PIC X(1).
001860     05  TX-EVTREQS-EOF-FLAG          PIC X(1)  VALUE "N".
001870         88  TX-EVTREQS-EOF-YES        VALUE "Y".
001880     05  TX-ORGANIZER-OK-FLAG         PIC X(1)  VALUE "N".
001890         88  TX-ORGANIZER-OK-YES       VALUE "Y".
001900     05  TX-DATES-OK-FLAG             PIC X(1)  VALUE "N".
001910         88  TX-DATES-OK-YES           VALUE "Y".
001920*
001930 01  TX-SEAT-GRID-WORK.
001940     05  TX-ROW-SUB                   PIC S9(3) COMP.
001950     05  TX-SEAT-SUB                  PIC S9(3) COMP.
001960     05  TX-ROW-LABEL-WORK            PIC X(2).
001970     05  TX-NEXT-SEAT-ID              PIC S9(7) COMP.
001980     05  TX-NEXT-EVENT-ID             PIC S9(7) COMP.
001990     05  TX-ALPHABET                  PIC X(26) VALUE
002000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002010*
002020 01  TX-REPORT-COUNTERS.
002030     05  TX-EVENTS-PRINTED            PIC S9(5) COMP  VALUE 0.
002040     05  TX-LINE-COUNT                PIC S9(3) COMP  VALUE 99.
002050*
002060 01  TX-SORT-WORK.
002070     05  TX-SORT-SWAPPED-FLAG         PIC X(1).
002080     05  TX-SORT-IX                   PIC S9(5) COMP.
002090     05  TX-SORT-HOLD-ENTRY.
002100         10  TX-SORT-HOLD-ID          PIC 9(6).
002110         10  TX-SORT-HOLD-TITLE       PIC X(40).
002120         10  TX-SORT-HOLD-VENUE       PIC X(30).
002130         10  TX-SORT-HOLD-START       PIC 9(12).
002140         10  TX-SORT-HOLD-END         PIC 9(12).
002150         10  TX-SORT-HOLD-BASE-PRICE  PIC S9(7)V99.
002160         10  TX-SORT-HOLD-STATUS      PIC X(2).
002170         10  TX-SORT-HOLD-ORGANIZER   PIC 9(6).
002180*
002190 PROCEDURE DIVISION.
002200*
002210*    THE FIVE-STEP EVENT-SETUP BATCH SHAPE - LOAD, EDIT/POST,
002220*    SORT FOR THE PRINT, REPORT, REWRITE.  NOTHING TOUCHES THE
002230*    OUTPUT MASTERS UNTIL 8000, SO A JCL ABEND ANYWHERE BEFORE
002240*    THAT LEAVES BOTH INPUT GENERATIONS UNTOUCHED FOR A RERUN.
002250 0000-MAIN-LINE.
002260*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
002270*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
002280*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
002290*    SEPARATELY.
002300     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
002310     PERFORM 3000-PROCESS-EVT-REQUESTS
002320             UNTIL TX-EVTREQS-EOF-YES.
002330     PERFORM 5000-SORT-EVENTS-BY-START.
002340     PERFORM 6000-PRINT-INVENTORY.
002350*    THE TABLE MUST GO BACK TO EVENT-ID ORDER BEFORE 8000
002360*    REWRITES THE EVENTS MASTER - SEE 5500 BELOW.
002370     PERFORM 5500-RESEQUENCE-EVENTS-BY-ID.
002380     PERFORM 8000-REWRITE-MASTERS.
002390     GO TO 9900-EXIT.
002400*
002410*    ---------------------------------------------------------
002420*    1000 SERIES - OPEN FILES, PRIME THE RUN-PARAMETER CARD
002430*    ---------------------------------------------------------
002440*    RUNPARM IS OPTIONAL - AN EMPTY CARD IS TOLERATED (THIS
002450*    PROGRAM DOES NOT ACTUALLY NEED ANY OF ITS FIELDS TODAY, BUT
002460*    THE READ IS KEPT SO THE FD STAYS EXERCISED FOR WHEN A
002470*    FUTURE TICKET NEEDS A PARAMETER FROM IT).
002480 1000-INITIALISATION.
002490     OPEN INPUT  USERS
002500                 RUNPARM
002510                 EVTREQS
002520                 EVENTS-IN
002530                 SEATS-IN.
002540     OPEN OUTPUT EVENTS-OUT
002550                 SEATS-OUT
002560                 RPTFILE.
002570     READ RUNPARM INTO TX-RUN-PARM-REC
002580         AT END MOVE SPACES TO TX-RUN-PARM-REC.
002590     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
002600*
002610*    ---------------------------------------------------------
002620*    2000 SERIES - LOAD USER, EVENT AND SEAT MASTERS TO TABLE
002630*    ---------------------------------------------------------
002640*    ALL THREE MASTERS PRELOAD TO TABLE BEFORE ANY REQUEST IS
002650*    EDITED, SO 3100'S ORGANIZER CHECK IS A SEARCH ALL RATHER
002660*    THAN A RE-READ OF THE USER MASTER FOR EVERY REQUEST.
002670*    TX-NEXT-EVENT-ID/TX-NEXT-SEAT-ID ARE SEEDED FROM THE
002680*    HIGHEST ID ALREADY ON FILE ONLY AFTER ALL THREE LOADS
002690*    COMPLETE, SINCE THE SEAT TABLE MUST BE FULLY LOADED BEFORE
002700*    ITS HIGH-WATER MARK MEANS ANYTHING.
002710 2000-LOAD-MASTERS.
002720     PERFORM 2100-LOAD-USER-TABLE
002730             UNTIL TX-USERS-EOF.
002740     PERFORM 2200-LOAD-EVENT-TABLE
002750             UNTIL TX-EVENTS-IN-EOF.
002760     PERFORM 2300-LOAD-SEAT-TABLE
002770             UNTIL TX-SEATS-IN-EOF.
002780     MOVE 0 TO TX-NEXT-EVENT-ID TX-NEXT-SEAT-ID.
002790     IF TX-EVT-TAB-COUNT > 0
002800         MOVE TX-ETB-ID (TX-EVT-TAB-COUNT) TO TX-NEXT-EVENT-ID
002810     END-IF.
002820     IF TX-SEA-TAB-COUNT > 0
002830         MOVE TX-STB-ID (TX-SEA-TAB-COUNT) TO TX-NEXT-SEAT-ID
002840     END-IF.
002850*
002860*    ONE TABLE ROW PER USER MASTER RECORD - ROLE AND ACTIVE
002870*    FLAG ARE CARRIED SO 3100 CAN CHECK BOTH WITHOUT A SECOND
002880*    LOOKUP.
002890 2100-LOAD-USER-TABLE.
002900     READ USERS
002910         AT END SET TX-USERS-EOF TO TRUE
002920         NOT AT END
002930             ADD 1 TO TX-USR-TAB-COUNT
002940             MOVE TX-USR-ID    TO TX-UTB-ID    (TX-USR-TAB-COUNT)
002950             MOVE TX-USR-NAME  TO TX-UTB-NAME  (TX-USR-TAB-COUNT)
002960             MOVE TX-USR-EMAIL TO TX-UTB-EMAIL (TX-USR-TAB-COUNT)
002970             MOVE TX-USR-ROLE  TO TX-UTB-ROLE  (TX-USR-TAB-COUNT)
002980             MOVE TX-USR-ACTIVE TO TX-UTB-ACTIVE (TX-USR-TAB-COUNT)
002990     END-READ.
003000*
003010*    LOADS EVENTS ALREADY ON FILE FROM PRIOR RUNS - THE EVENTS
003020*    THIS RUN CREATES ARE APPENDED TO THIS SAME TABLE LATER, BY
003030*    3400, NOT LOADED HERE.
003040 2200-LOAD-EVENT-TABLE.
003050     READ EVENTS-IN INTO TX-EVENT-REC
003060         AT END SET TX-EVENTS-IN-EOF TO TRUE
003070         NOT AT END
003080             ADD 1 TO TX-EVT-TAB-COUNT
003090             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
003100             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
003110             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
003120             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
003130             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
003140             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
003150                                       (TX-EVT-TAB-COUNT)
003160             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
003170             MOVE TX-EVT-ORGANIZER-ID
003180                                    TO TX-ETB-ORGANIZER-ID
003190                                       (TX-EVT-TAB-COUNT)
003200     END-READ.
003210*
003220*    SAME PATTERN AS 2200 ABOVE, FOR THE SEAT MASTER - THE
003230*    SEATS THIS RUN GENERATES FOR A NEW EVENT ARE APPENDED BY
003240*    3330, NOT LOADED HERE.
003250 2300-LOAD-SEAT-TABLE.
003260     READ SEATS-IN INTO TX-SEAT-REC
003270         AT END SET TX-SEATS-IN-EOF TO TRUE
003280         NOT AT END
003290             ADD 1 TO TX-SEA-TAB-COUNT
003300             MOVE TX-SEA-ID         TO TX-STB-ID (TX-SEA-TAB-COUNT)
003310             MOVE TX-SEA-EVENT-ID   TO TX-STB-EVENT-ID
003320                                       (TX-SEA-TAB-COUNT)
003330             MOVE TX-SEA-ROW-LABEL  TO TX-STB-ROW-LABEL
003340                                       (TX-SEA-TAB-COUNT)
003350             MOVE TX-SEA-NUMBER     TO TX-STB-NUMBER (TX-SEA-TAB-COUNT)
003360             MOVE TX-SEA-AVAILABLE  TO TX-STB-AVAILABLE
003370                                       (TX-SEA-TAB-COUNT)
003380             MOVE TX-SEA-PRICE-OVR  TO TX-STB-PRICE-OVR
003390                                       (TX-SEA-TAB-COUNT)
003400             MOVE TX-SEA-HAS-OVR    TO TX-STB-HAS-OVR
003410                                       (TX-SEA-TAB-COUNT)
003420     END-READ.
003430*
003440*    ---------------------------------------------------------
003450*    3000 SERIES - EDIT AND POST ONE EVENT-CREATE REQUEST
003460*    ---------------------------------------------------------
003470*    ORGANIZER AND DATE CHECKS RUN INDEPENDENTLY OF EACH OTHER
003480*    SO BOTH REJECT REASONS ARE AVAILABLE IF A REQUEST FAILS
003490*    BOTH AT ONCE - THE SEAT GRID IS ONLY BUILT, AND THE EVENT
003500*    ONLY POSTED, IF EVERY CHECK PASSED.
003510 3000-PROCESS-EVT-REQUESTS.
003520     READ EVTREQS
003530         AT END SET TX-EVTREQS-EOF-YES TO TRUE
003540         NOT AT END
003550             ADD 1 TO TX-RECS-READ
003560             PERFORM 3100-VALIDATE-ORGANIZER
003570             PERFORM 3200-VALIDATE-DATES
003580             IF TX-ORGANIZER-OK-YES AND TX-DATES-OK-YES
003590                 PERFORM 3300-BUILD-SEAT-GRID
003600                 PERFORM 3400-WRITE-EVENT
003610                 ADD 1 TO TX-RECS-ACCEPTED
003620             ELSE
003630                 ADD 1 TO TX-RECS-REJECTED
003640             END-IF
003650     END-READ.
003660*
003670*    07-08-92 TLM TIX-0033 - ORGANIZER MUST BE ON FILE, ROLE "OR"
003680*    AND ACTIVE, NOT MERELY PRESENT ON THE USER MASTER.
003690*    SEARCH ALL REQUIRES THE USER TABLE SORTED ASCENDING BY
003700*    TX-UTB-ID, WHICH HOLDS SINCE THE USER MASTER ITSELF IS
003710*    MAINTAINED IN ID SEQUENCE.
003720 3100-VALIDATE-ORGANIZER.                                         TIX0033
003730     MOVE "N" TO TX-ORGANIZER-OK-FLAG.
003740     SET TX-UTB-IX TO 1.
003750     SEARCH ALL TX-USR-TAB-ENTRY
003760         AT END
003770             CONTINUE
003780         WHEN TX-UTB-ID (TX-UTB-IX) = TX-EVQ-ORGANIZER-ID
003790             IF TX-UTB-ROLE (TX-UTB-IX)   = "OR"
003800                AND TX-UTB-ACTIVE (TX-UTB-IX) = "Y"
003810                 SET TX-ORGANIZER-OK-YES TO TRUE
003820             END-IF
003830     END-SEARCH.
003840*
003850*    17-10-94 DWH TIX-0103 - END DATE MUST FOLLOW START DATE.
003860*    A STRICT GREATER-THAN COMPARE - AN EVENT THAT STARTS AND
003870*    ENDS AT THE SAME INSTANT IS REJECTED, NOT ACCEPTED.
003880 3200-VALIDATE-DATES.                                             TIX0103
003890     MOVE "N" TO TX-DATES-OK-FLAG.
003900     IF TX-EVQ-END > TX-EVQ-START
003910         SET TX-DATES-OK-YES TO TRUE
003920     END-IF.
003930*
003940*    22-06-93 CAP TIX-0067 - ROW LABEL WRAPS "A".."Z" THEN "AA"
003950*    ONWARD ONCE A ROW COUNT EXCEEDS 26 ROWS.
003960*    THE NEW EVENT ID IS ASSIGNED HERE, ONLY ONCE BOTH VALIDATE
003970*    PARAGRAPHS HAVE ALREADY PASSED - A REJECTED REQUEST NEVER
003980*    CONSUMES AN EVENT ID.  EVERY EVENT COMES UP "DRAFT" STATUS
003990*    UNTIL A SEPARATE PUBLISH STEP (OUTSIDE THIS PROGRAM) FLIPS
004000*    IT ON SALE.
004010 3300-BUILD-SEAT-GRID.                                            TIX0067
004020     ADD 1 TO TX-NEXT-EVENT-ID.
004030     MOVE TX-NEXT-EVENT-ID       TO TX-EVT-ID.
004040     MOVE TX-EVQ-TITLE           TO TX-EVT-TITLE.
004050     MOVE TX-EVQ-VENUE           TO TX-EVT-VENUE.
004060     MOVE TX-EVQ-START           TO TX-EVT-START.
004070     MOVE TX-EVQ-END             TO TX-EVT-END.
004080     MOVE TX-EVQ-BASE-PRICE      TO TX-EVT-BASE-PRICE.
004090     MOVE TX-EVQ-ORGANIZER-ID    TO TX-EVT-ORGANIZER-ID.
004100     SET TX-EVT-IS-DRAFT         TO TRUE.
004110     PERFORM 3310-BUILD-ONE-ROW
004120             VARYING TX-ROW-SUB FROM 1 BY 1
004130             UNTIL TX-ROW-SUB > TX-EVQ-ROW-COUNT.
004140*
004150*    ONE ROW OF THE GRID PER CALL - THE ROW LABEL IS COMPUTED
004160*    FIRST, THEN EVERY SEAT IN THAT ROW IS BUILT AGAINST IT.
004170 3310-BUILD-ONE-ROW.
004180     PERFORM 3320-NEXT-ROW-LABEL.
004190     PERFORM 3330-BUILD-ONE-SEAT
004200             VARYING TX-SEAT-SUB FROM 1 BY 1
004210             UNTIL TX-SEAT-SUB > TX-EVQ-SEATS-PER-ROW.
004220*
004230*    ROWS 1-26 GET A SINGLE LETTER "A".."Z" - ROW 27 ONWARD
004240*    WRAPS TO A TWO-LETTER LABEL "AA", "AB" ... BY DIVIDING THE
004250*    ROW NUMBER BY 26 FOR THE FIRST LETTER AND TAKING THE
004260*    REMAINDER FOR THE SECOND.
004270 3320-NEXT-ROW-LABEL.
004280     IF TX-ROW-SUB < 27
004290         MOVE SPACE TO TX-ROW-LABEL-WORK
004300         MOVE TX-ALPHABET (TX-ROW-SUB:1) TO TX-ROW-LABEL-WORK (1:1)
004310     ELSE
004320         COMPUTE TX-TABLE-SUB = (TX-ROW-SUB - 1) / 26
004330         COMPUTE TX-TABLE-SUB2 = TX-ROW-SUB - (TX-TABLE-SUB * 26)
004340         MOVE TX-ALPHABET (TX-TABLE-SUB:1)  TO TX-ROW-LABEL-WORK (1:1)
004350         MOVE TX-ALPHABET (TX-TABLE-SUB2:1) TO TX-ROW-LABEL-WORK (2:1)
004360     END-IF.
004370*
004380*    EVERY NEW SEAT COMES UP AVAILABLE, WITH NO PRICE OVERRIDE -
004390*    A SEAT'S OWN PRICE IS SET SEPARATELY, LATER, BY WHATEVER
004400*    PROGRAM SUPPORTS PREMIUM-SEAT PRICING FOR THIS EVENT.
004410 3330-BUILD-ONE-SEAT.
004420     ADD 1 TO TX-NEXT-SEAT-ID.
004430     MOVE TX-NEXT-SEAT-ID        TO TX-SEA-ID.
004440     MOVE TX-EVT-ID              TO TX-SEA-EVENT-ID.
004450     MOVE TX-ROW-LABEL-WORK      TO TX-SEA-ROW-LABEL.
004460     MOVE TX-SEAT-SUB            TO TX-SEA-NUMBER.
004470     SET TX-SEA-AVAIL-YES        TO TRUE.
004480     MOVE 0                      TO TX-SEA-PRICE-OVR.
004490     SET TX-SEA-HAS-OVR-NO       TO TRUE.
004500     ADD 1 TO TX-SEA-TAB-COUNT.
004510     MOVE TX-SEA-ID              TO TX-STB-ID (TX-SEA-TAB-COUNT).
004520     MOVE TX-SEA-EVENT-ID        TO TX-STB-EVENT-ID
004530                                    (TX-SEA-TAB-COUNT).
004540     MOVE TX-SEA-ROW-LABEL       TO TX-STB-ROW-LABEL
004550                                    (TX-SEA-TAB-COUNT).
004560     MOVE TX-SEA-NUMBER          TO TX-STB-NUMBER (TX-SEA-TAB-COUNT).
004570     MOVE TX-SEA-AVAILABLE       TO TX-STB-AVAILABLE
004580                                    (TX-SEA-TAB-COUNT).
004590     MOVE TX-SEA-PRICE-OVR       TO TX-STB-PRICE-OVR
004600                                    (TX-SEA-TAB-COUNT).
004610     MOVE TX-SEA-HAS-OVR         TO TX-STB-HAS-OVR (TX-SEA-TAB-COUNT).
004620*
004630*    APPENDS THE NEW EVENT TO THE END OF THE IN-MEMORY TABLE -
004640*    5000 BELOW RE-SORTS THE WHOLE TABLE BY START DATE BEFORE
004650*    THE INVENTORY PRINT, SO APPEND ORDER HERE DOES NOT MATTER.
004660 3400-WRITE-EVENT.
004670     ADD 1 TO TX-EVT-TAB-COUNT.
004680     MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT).
004690     MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT).
004700     MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT).
004710     MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT).
004720     MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT).
004730     MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE (TX-EVT-TAB-COUNT).
004740     MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT).
004750     MOVE TX-EVT-ORGANIZER-ID
004760                            TO TX-ETB-ORGANIZER-ID (TX-EVT-TAB-COUNT).
004770*
004780*    ---------------------------------------------------------
004790*    5000 SERIES - ORDER THE EVENT TABLE BY START TIME ASCENDING
004800*    FOR THE INVENTORY PRINT.  NO SORT UTILITY ON THIS BOX SO IT
004810*    IS A STRAIGHT EXCHANGE SORT OVER THE IN-MEMORY TABLE.
004820*    ---------------------------------------------------------
004830 5000-SORT-EVENTS-BY-START.
004840     MOVE "Y" TO TX-SORT-SWAPPED-FLAG.
004850     PERFORM 5100-SORT-ONE-PASS
004860             UNTIL TX-SORT-SWAPPED-FLAG = "N".
004870*
004880*    ONE FULL SWEEP OF ADJACENT COMPARES - 5000 KEEPS CALLING
004890*    THIS UNTIL A WHOLE PASS MAKES NO SWAP, WHICH IS THE USUAL
004900*    BUBBLE-SORT TERMINATION TEST.
004910 5100-SORT-ONE-PASS.
004920     MOVE "N" TO TX-SORT-SWAPPED-FLAG.
004930     PERFORM 5200-COMPARE-ADJACENT
004940             VARYING TX-ETB-IX FROM 1 BY 1
004950             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT - 1.
004960*
004970*    SWAPS THE WHOLE TABLE ENTRY, NOT JUST THE START DATE, SO
004980*    EVERY FIELD OF THE EVENT ROW STAYS TOGETHER AFTER THE SORT.
004990 5200-COMPARE-ADJACENT.
005000     COMPUTE TX-SORT-IX = TX-ETB-IX + 1.
005010     IF TX-ETB-START (TX-ETB-IX) > TX-ETB-START (TX-SORT-IX)
005020         MOVE TX-EVT-TAB-ENTRY (TX-ETB-IX) TO TX-SORT-HOLD-ENTRY
005030         MOVE TX-EVT-TAB-ENTRY (TX-SORT-IX) TO
005040              TX-EVT-TAB-ENTRY (TX-ETB-IX)
005050         MOVE TX-SORT-HOLD-ENTRY TO TX-EVT-TAB-ENTRY (TX-SORT-IX)
005060         MOVE "Y" TO TX-SORT-SWAPPED-FLAG
005070     END-IF.
005080*
005090*    ---------------------------------------------------------
005100*    5500 SERIES - PUT THE EVENT TABLE BACK IN EVENT-ID ORDER
005110*    ---------------------------------------------------------
005120*    TXEVTTAB'S OCCURS CLAUSE IS ASCENDING KEY IS TX-ETB-ID -
005130*    EVERY OTHER PROGRAM IN THE SUITE LOADS THIS SAME MASTER AND
005140*    RUNS SEARCH ALL AGAINST IT, WHICH ONLY WORKS IF THE MASTER IS
005150*    IN ID SEQUENCE.  5000 ABOVE RE-ORDERED THE TABLE BY START DATE
005160*    FOR THE PRINT ONLY - THIS UNDOES THAT BEFORE 8000 REWRITES
005170*    THE MASTER, SO THE FILE ON DISK NEVER LEAVES ID SEQUENCE.
005180 5500-RESEQUENCE-EVENTS-BY-ID.
005190     MOVE "Y" TO TX-SORT-SWAPPED-FLAG.
005200     PERFORM 5600-RESEQ-ONE-PASS
005210             UNTIL TX-SORT-SWAPPED-FLAG = "N".
005220*
005230*    SAME ONE-FULL-SWEEP SHAPE AS 5100, KEYED ON TX-ETB-ID INSTEAD
005240*    OF TX-ETB-START.
005250 5600-RESEQ-ONE-PASS.
005260     MOVE "N" TO TX-SORT-SWAPPED-FLAG.
005270     PERFORM 5700-COMPARE-ADJACENT-ID
005280             VARYING TX-ETB-IX FROM 1 BY 1
005290             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT - 1.
005300*
005310*    SAME WHOLE-ENTRY SWAP AS 5200, COMPARING TX-ETB-ID INSTEAD OF
005320*    TX-ETB-START.
005330 5700-COMPARE-ADJACENT-ID.
005340     COMPUTE TX-SORT-IX = TX-ETB-IX + 1.
005350     IF TX-ETB-ID (TX-ETB-IX) > TX-ETB-ID (TX-SORT-IX)
005360         MOVE TX-EVT-TAB-ENTRY (TX-ETB-IX) TO TX-SORT-HOLD-ENTRY
005370         MOVE TX-EVT-TAB-ENTRY (TX-SORT-IX) TO
005380              TX-EVT-TAB-ENTRY (TX-ETB-IX)
005390         MOVE TX-SORT-HOLD-ENTRY TO TX-EVT-TAB-ENTRY (TX-SORT-IX)
005400         MOVE "Y" TO TX-SORT-SWAPPED-FLAG
005410     END-IF.
005420*
005430*    ---------------------------------------------------------
005440*    6000 SERIES - PRINT THE CATALOG INVENTORY REPORT
005450*    14-08-00 TLM TIX-0201 - AVAILABLE SEATS BROKEN OUT FROM
005460*    TOTAL SEATS PER EVENT.
005470*    ---------------------------------------------------------
005480 6000-PRINT-INVENTORY.                                            TIX0201 
005490     SET TX-ETB-IX TO 1.
005500     PERFORM 6100-PRINT-ONE-EVENT
005510             VARYING TX-ETB-IX FROM 1 BY 1
005520             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT.
005530     PERFORM 6900-PRINT-FOOTING.
005540*
005550 6100-PRINT-ONE-EVENT.
005560     MOVE SPACES TO TX-RPT-LINE-WORK.
005570     MOVE TX-ETB-ID (TX-ETB-IX)     TO TX-INV-EVENT-ID.
005580     MOVE TX-ETB-TITLE (TX-ETB-IX)  TO TX-INV-TITLE.
005590     MOVE TX-ETB-STATUS (TX-ETB-IX) TO TX-INV-STATUS.
005600     MOVE TX-ETB-BASE-PRICE (TX-ETB-IX) TO TX-INV-BASE-PRICE.
005610     MOVE 0 TO TX-TABLE-SUB TX-TABLE-SUB2.
005620     PERFORM 6200-COUNT-EVENT-SEATS
005630             VARYING TX-STB-IX FROM 1 BY 1
005640             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
005650     MOVE TX-TABLE-SUB  TO TX-INV-TOTAL-SEATS.
005660     MOVE TX-TABLE-SUB2 TO TX-INV-AVAIL-SEATS.
005670     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005680     ADD 1 TO TX-EVENTS-PRINTED.
005690 6100-EXIT.
005700     EXIT.
005710*
005720*    TALLIES TOTAL SEATS AND AVAILABLE SEATS FOR ONE EVENT IN A
005730*    SINGLE PASS OVER THE WHOLE SEAT TABLE - TX-TABLE-SUB HOLDS
005740*    THE TOTAL, TX-TABLE-SUB2 THE AVAILABLE COUNT.
005750 6200-COUNT-EVENT-SEATS.
005760     IF TX-STB-EVENT-ID (TX-STB-IX) = TX-ETB-ID (TX-ETB-IX)
005770         ADD 1 TO TX-TABLE-SUB
005780         IF TX-STB-AVAILABLE (TX-STB-IX) = "Y"
005790             ADD 1 TO TX-TABLE-SUB2
005800         END-IF
005810     END-IF.
005820*
005830*    A SINGLE COUNT-OF-EVENTS-PRINTED TRAILER LINE.
005840 6900-PRINT-FOOTING.
005850     MOVE SPACES TO TX-RPT-LINE-WORK.
005860     MOVE TX-EVENTS-PRINTED TO TX-INV-FOOT-COUNT.
005870     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005880*
005890*    ---------------------------------------------------------
005900*    8000 SERIES - REWRITE THE EVENT AND SEAT MASTERS
005910*    ---------------------------------------------------------
005920*    BOTH MASTERS ARE WRITTEN OUT IN FULL FROM THE IN-MEMORY
005930*    TABLE - EVEN THE EVENTS AND SEATS UNTOUCHED BY THIS RUN
005940*    PASS THROUGH, SO THE OUTPUT GENERATION IS ALWAYS COMPLETE.
005950 8000-REWRITE-MASTERS.
005960     PERFORM 8100-REWRITE-EVENTS
005970             VARYING TX-ETB-IX FROM 1 BY 1
005980             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT.
005990     PERFORM 8200-REWRITE-SEATS
006000             VARYING TX-STB-IX FROM 1 BY 1
006010             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
006020*
006030*    WRITES IN EVENT-ID ORDER - 5500 ABOVE ALREADY UNDID 5000'S
006040*    START-DATE RE-SORT BEFORE THIS PARAGRAPH EVER RUNS, SO THE
006050*    OUTPUT EVENT MASTER STAYS IN THE SAME SEQUENCE THE NEXT RUN'S
006060*    2100 LOAD AND SEARCH ALL BOTH DEPEND ON.
006070 8100-REWRITE-EVENTS.
006080     MOVE TX-ETB-ID (TX-ETB-IX)          TO TX-EVT-ID.
006090     MOVE TX-ETB-TITLE (TX-ETB-IX)       TO TX-EVT-TITLE.
006100     MOVE TX-ETB-VENUE (TX-ETB-IX)       TO TX-EVT-VENUE.
006110     MOVE TX-ETB-START (TX-ETB-IX)       TO TX-EVT-START.
006120     MOVE TX-ETB-END (TX-ETB-IX)         TO TX-EVT-END.
006130     MOVE TX-ETB-BASE-PRICE (TX-ETB-IX)  TO TX-EVT-BASE-PRICE.
006140     MOVE TX-ETB-STATUS (TX-ETB-IX)      TO TX-EVT-STATUS.
006150     MOVE TX-ETB-ORGANIZER-ID (TX-ETB-IX) TO TX-EVT-ORGANIZER-ID.
006160     WRITE TX-EVENT-OUT-REC FROM TX-EVENT-REC.
006170*
006180*    THE SEAT TABLE KEEPS ITS ORIGINAL ID ORDER - ONLY THE
006190*    EVENT TABLE WAS RE-SORTED, SO THIS LOOP RUNS AGAINST THE
006200*    SEAT TABLE'S OWN TX-SEA-TAB-COUNT, UNRELATED TO 8100'S LOOP.
006210 8200-REWRITE-SEATS.
006220     MOVE TX-STB-ID (TX-STB-IX)          TO TX-SEA-ID.
006230     MOVE TX-STB-EVENT-ID (TX-STB-IX)    TO TX-SEA-EVENT-ID.
006240     MOVE TX-STB-ROW-LABEL (TX-STB-IX)   TO TX-SEA-ROW-LABEL.
006250     MOVE TX-STB-NUMBER (TX-STB-IX)      TO TX-SEA-NUMBER.
006260     MOVE TX-STB-AVAILABLE (TX-STB-IX)   TO TX-SEA-AVAILABLE.
006270     MOVE TX-STB-PRICE-OVR (TX-STB-IX)   TO TX-SEA-PRICE-OVR.
006280     MOVE TX-STB-HAS-OVR (TX-STB-IX)     TO TX-SEA-HAS-OVR.
006290     WRITE TX-SEAT-OUT-REC FROM TX-SEAT-REC.
006300*
006310*    ---------------------------------------------------------
006320*    9900 SERIES - CLOSE DOWN AND RETURN
006330*    ---------------------------------------------------------
006340*    NOTHING TO COMMIT HERE - BY THE TIME THIS RUNS BOTH OUTPUT
006350*    MASTERS ARE ALREADY WRITTEN COMPLETE BY THE 8000 SERIES.
006360 9900-EXIT.
006370     CLOSE USERS RUNPARM EVTREQS EVENTS-IN EVENTS-OUT
006380           SEATS-IN SEATS-OUT RPTFILE.
006390     STOP RUN.
006400*
006410* *************** END OF PROGRAM TIXTRAK001 ***************************


