000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXUSRREC                                       *
000130*   Contains    : USER master record - platform admins,          *
000140*                 organizers, customers, entry managers and      *
000150*                 support executives all live on one table.      *
000160*   File        : USERS                                          *
000170*   Record len  : 80 (79 data + 1 filler)                        *
000180*                                                                *
000190******************************************************************
000200*
000210 01  TX-USER-REC.
000220     05  TX-USR-ID                  PIC 9(6).
000230     05  TX-USR-NAME                PIC X(30).
000240     05  TX-USR-EMAIL               PIC X(40).
000250     05  TX-USR-ROLE                PIC X(2).
000260         88  TX-USR-IS-ADMIN        VALUE "AD".
000270         88  TX-USR-IS-ORGANIZER    VALUE "OR".
000280         88  TX-USR-IS-CUSTOMER     VALUE "CU".
000290         88  TX-USR-IS-ENTRY-MGR    VALUE "EM".
000300         88  TX-USR-IS-SUPPORT      VALUE "SE".
000310     05  TX-USR-ACTIVE              PIC X(1).
000320         88  TX-USR-ACTIVE-YES      VALUE "Y".
000330         88  TX-USR-ACTIVE-NO       VALUE "N".
000340     05  FILLER                     PIC X(1).
000350*
000360* *************** END OF COPYBOOK TXUSRREC ***********************
