000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXEVQREC                                       *
000130*   Contains    : Event-create-request transaction - one per     *
000140*                 new event an organizer wants put on sale.      *
000150*   File        : EVTREQS  (in)                                  *
000160*   Record len  : 120 (114 data + 6 filler)                      *
000170*                                                                *
000180******************************************************************
000190*
000200 01  TX-EVT-REQ-REC.
000210     05  TX-EVQ-ORGANIZER-ID        PIC 9(6).
000220     05  TX-EVQ-TITLE               PIC X(40).
000230     05  TX-EVQ-VENUE               PIC X(30).
000240     05  TX-EVQ-START               PIC 9(12).
000250     05  TX-EVQ-END                 PIC 9(12).
000260     05  TX-EVQ-BASE-PRICE          PIC S9(7)V99.
000270     05  TX-EVQ-ROW-COUNT           PIC 9(2).
000280     05  TX-EVQ-SEATS-PER-ROW       PIC 9(3).
000290     05  FILLER                     PIC X(6).
000300*
000310* *************** END OF COPYBOOK TXEVQREC ************************
