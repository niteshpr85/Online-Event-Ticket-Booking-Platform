000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXBKGTAB                                       *
000130*   Contains    : In-memory tables for the three record types    *
000140*                 carried on the BOOKINGS file - booking         *
000150*                 headers and payments are each searched with    *
000160*                 SEARCH ALL on the booking id; booking-seat      *
000170*                 lines are unsorted (many rows share a booking  *
000180*                 id) so they are scanned with a plain SEARCH.   *
000190*                                                                *
000200******************************************************************
000210*
000220 01  TX-BKG-TAB-CTL.
000230     05  TX-BKG-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000240     05  TX-BKG-TAB-MAX             PIC S9(5) COMP VALUE 2000.
000250     05  TX-BST-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000260     05  TX-BST-TAB-MAX             PIC S9(5) COMP VALUE 10000.
000270     05  TX-PAY-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000280     05  TX-PAY-TAB-MAX             PIC S9(5) COMP VALUE 2000.
000290*
000300 01  TX-BKG-TABLE.
000310     05  TX-BKG-TAB-ENTRY OCCURS 2000 TIMES
000320             ASCENDING KEY IS TX-KTB-ID
000330             INDEXED BY TX-KTB-IX.
000340         10  TX-KTB-ID              PIC 9(6).
000350         10  TX-KTB-CUSTOMER-ID     PIC 9(6).
000360         10  TX-KTB-EVENT-ID        PIC 9(6).
000370         10  TX-KTB-STATUS          PIC X(2).
000380         10  TX-KTB-SUBTOTAL        PIC S9(7)V99.
000390         10  TX-KTB-DISCOUNT        PIC S9(7)V99.
000400         10  TX-KTB-TAX             PIC S9(7)V99.
000410         10  TX-KTB-TOTAL           PIC S9(7)V99.
000420         10  TX-KTB-OFFER-CODE      PIC X(10).
000430         10  TX-KTB-SEAT-COUNT      PIC 9(2).
000440*
000450 01  TX-BST-TABLE.
000460     05  TX-BST-TAB-ENTRY OCCURS 10000 TIMES
000470             INDEXED BY TX-STX-IX.
000480         10  TX-XST-BOOKING-ID      PIC 9(6).
000490         10  TX-XST-SEAT-ID         PIC 9(6).
000500         10  TX-XST-TICKET-PRICE    PIC S9(7)V99.
000510*
000520 01  TX-PAY-TABLE.
000530     05  TX-PAY-TAB-ENTRY OCCURS 2000 TIMES
000540             ASCENDING KEY IS TX-PTB-BOOKING-ID
000550             INDEXED BY TX-PTB-IX.
000560         10  TX-PTB-BOOKING-ID      PIC 9(6).
000570         10  TX-PTB-AMOUNT          PIC S9(7)V99.
000580         10  TX-PTB-STATUS          PIC X(2).
000590         10  TX-PTB-METHOD          PIC X(10).
000600         10  TX-PTB-TXN-REF         PIC X(16).
000610         10  TX-PTB-PAID-AT         PIC 9(12).
000620*
000630* *************** END OF COPYBOOK TXBKGTAB ************************
