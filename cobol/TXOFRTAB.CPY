000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXOFRTAB                                       *
000130*   Contains    : In-memory OFFER table, loaded from the sorted  *
000140*                 OFFERS master, searched with SEARCH ALL, and   *
000150*                 rewritten to a new OFFERS master at end of run *
000160*                 (this is where the incremented USED-COUNT      *
000170*                 gets carried forward).                         *
000180*                                                                *
000190******************************************************************
000200*
000210 01  TX-OFR-TAB-CTL.
000220     05  TX-OFR-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000230     05  TX-OFR-TAB-MAX             PIC S9(5) COMP VALUE 200.
000240*
000250 01  TX-OFR-TABLE.
000260     05  TX-OFR-TAB-ENTRY OCCURS 200 TIMES
000270             ASCENDING KEY IS TX-OTB-CODE
000280             INDEXED BY TX-OTB-IX.
000290         10  TX-OTB-CODE            PIC X(10).
000300         10  TX-OTB-TYPE            PIC X(1).
000310         10  TX-OTB-VALUE           PIC S9(5)V99.
000320         10  TX-OTB-ACTIVE          PIC X(1).
000330         10  TX-OTB-USAGE-LIMIT     PIC 9(5).
000340         10  TX-OTB-USED-COUNT      PIC 9(5).
000350         10  TX-OTB-VALID-UNTIL     PIC 9(12).
000360*
000370* *************** END OF COPYBOOK TXOFRTAB ************************
