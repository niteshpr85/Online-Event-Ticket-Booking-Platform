000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXCRQREC                                       *
000130*   Contains    : Complaint transaction - carries both flavours  *
000140*                 TIXTRAK007 understands, told apart by          *
000150*                 TX-CRQ-TXN-TYPE the same way the refund file   *
000160*                 tells request from decision:                   *
000170*                    "C" - CREATE a new complaint                *
000180*                    "U" - UPDATE an existing complaint          *
000190*   File        : CMPREQS  (in)                                  *
000200*   Record len  : 230 (227 data + 3 filler)                      *
000210*                                                                *
000220******************************************************************
000230*
000240 01  TX-CMP-REQ-REC.
000250     05  TX-CRQ-TXN-TYPE            PIC X(1).
000260         88  TX-CRQ-IS-CREATE       VALUE "C".
000270         88  TX-CRQ-IS-UPDATE       VALUE "U".
000280     05  TX-CRQ-ACTOR-ID            PIC 9(6).
000290     05  TX-CRQ-COMPLAINT-ID        PIC 9(6).
000300     05  TX-CRQ-BOOKING-ID          PIC 9(6).
000310     05  TX-CRQ-EVENT-ID            PIC 9(6).
000320     05  TX-CRQ-SUBJECT             PIC X(40).
000330     05  TX-CRQ-DESCRIPTION         PIC X(80).
000340     05  TX-CRQ-NEW-STATUS          PIC X(2).
000350     05  TX-CRQ-RESOLUTION          PIC X(80).
000360     05  FILLER                     PIC X(3).
000370*
000380* *************** END OF COPYBOOK TXCRQREC ************************
