000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXGVQREC                                       *
000130*   Contains    : Gate-validation-request transaction, one per   *
000140*                 scan of a ticket at the venue turnstile.       *
000150*   File        : GATEREQS  (in)                                 *
000160*   Record len  : 30 (26 data + 4 filler)                        *
000170*                                                                *
000180******************************************************************
000190*
000200 01  TX-GATE-REQ-REC.
000210     05  TX-GVQ-TICKET-CODE         PIC X(20).
000220     05  TX-GVQ-ENTRY-MGR-ID        PIC 9(6).
000230     05  FILLER                     PIC X(4).
000240*
000250* *************** END OF COPYBOOK TXGVQREC ************************
