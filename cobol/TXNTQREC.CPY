000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXNTQREC                                       *
000130*   Contains    : Notification-request transaction, one per      *
000140*                 event-detail e-mail the platform owes a        *
000150*                 customer.                                      *
000160*   File        : NOTEREQS  (in)                                 *
000170*   Record len  : 20 (15 data + 5 filler)                        *
000180*                                                                *
000190******************************************************************
000200*
000210 01  TX-NOTE-REQ-REC.
000220     05  TX-NTQ-CUSTOMER-ID         PIC 9(6).
000230     05  TX-NTQ-EVENT-ID            PIC 9(6).
000240     05  TX-NTQ-CURRENCY-CODE       PIC X(3).
000250     05  FILLER                     PIC X(5).
000260*
000270* *************** END OF COPYBOOK TXNTQREC ************************
