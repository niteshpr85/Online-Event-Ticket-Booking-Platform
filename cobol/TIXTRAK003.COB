000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK003                                            *
000150*   PROGRAM NAME : BOOKING AND PRICING ENGINE                            *
000160*   SUMMARY      : EDITS EACH BOOKING REQUEST OFF BOOKREQS AGAINST THE   *
000170*                  CUSTOMER, EVENT AND SEAT MASTERS, PRICES THE REQUESTED*
000180*                SEATS, RATES ANY PROMOTIONAL OFFER CODE QUOTED, FIGURES *
000190*                TAX AND TOTAL, AND POSTS A PENDING-PAYMENT BOOKING WITH *
000200*                  ITS SEAT LINES AND AN INITIATED PAYMENT RECORD.       *
000210*                                                                        *
000220*   FILES   USED : BOOKREQS       (INPUT)                                *
000230*                : USERS          (INPUT)                                *
000240*                : EVENTS         (INPUT-OUTPUT)                         *
000250*                : SEATS          (INPUT-OUTPUT)                         *
000260*                : OFFERS         (INPUT-OUTPUT)                         *
000270*                : BOOKINGS       (INPUT-OUTPUT)                         *
000280*                : RPTFILE        (OUTPUT)                               *
000290*                : RUNPARM        (INPUT)                                *
000300*                                                                        *
000310**************************************************************************
000320*
000330 PROGRAM-ID.  TIXTRAK003.
000340 AUTHOR.  C A PETROV.
000350 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000360 DATE-WRITTEN.  14-04-92.
000370 DATE-COMPILED.
000380 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000390*
000400**************************************************************************
000410*   C H A N G E   L O G                                                  *
000420**************************************************************************
000430*   DATE      BY     REQUEST     DESCRIPTION                             *
000440*  -------- ----- ---------- --------------------------------------------*
000450*   14-04-92  CAP   TIX-0018 ORIGINAL PROGRAM - SINGLE SEAT PER BOOKING. *
000460*   02-10-92  CAP    TIX-0044 MULTI-SEAT BOOKINGS - SEAT ID ARRAY OF 20. *
000470*   19-01-93  RBW    TIX-0053    DUPLICATE SEAT IDS ON ONE REQUEST NOW   *
000480*                           COUNTED AND CHARGED ONCE, NOT PER OCCURRENCE.*
000490*   11-06-93  TLM    TIX-0064    PROMOTIONAL OFFER CODE RATING ADDED.    *
000500*   27-11-93  TLM    TIX-0080    PAST-EVENT BOOKINGS NOW REJECTED - START*
000510*                              TIME MUST BE STRICTLY AFTER THE RUN TIME. *
000520*   15-03-94  DWH  TIX-0088 TAX RATE PULLED FROM RUNPARM, NOT HARDCODED. *
000530*   09-08-95  SKN    TIX-0122 OFFER USAGE LIMIT AND EXPIRY CHECKS ADDED. *
000540*   28-02-96  SKN    TIX-0137    OFFER DISCOUNT CAPPED AT THE BOOKING    *
000550*                                SUBTOTAL - COULD PREVIOUSLY GO NEGATIVE.*
000560*   17-09-97  CAP    TIX-0161    SOLD-OUT TOGGLE RUN AFTER EVERY ACCEPTED*
000570*                                BOOKING RATHER THAN AS A NIGHTLY JOB.   *
000580*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000590*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000600*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000610*   22-05-00  DWH    TIX-0198  BOOKING RESULTS NOW LOGGED TO RPTFILE FOR *
000620*                                THE OVERNIGHT RECONCILIATION RUN.       *
000630*   09-01-03  CAP    TIX-0241  PAYMENT TRANSACTION REFERENCE NOW DERIVED *
000640*                                FROM THE BOOKING ID INSTEAD OF THE OLD  *
000650*                                SEQUENCE FILE, WHICH WAS RETIRED.       *
000660*   18-03-03  JFC    TIX-0252    TXN-REF PREFIX LITERAL CORRECTED FROM   *
000670*                                "PAY-" TO "TXN-" TO MATCH THE COPYBOOK  *
000680*                                LAYOUT - THE WRONG LITERAL WAS SLIPPING *
000690*                                PAST THE RECONCILIATION FEED'S EDITS.   *
000700**************************************************************************
000710*
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740     SOURCE-COMPUTER. VAX-8650.
000750     OBJECT-COMPUTER. VAX-8650.
000760     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000770                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*    FOUR MASTERS, OLD SIDE AND NEW SIDE APIECE - EVENTS, SEATS,
000810*    OFFERS AND BOOKINGS.  BOOKREQS AND USERS ARE READ ONLY;
000820*    RPTFILE IS WRITE ONLY.
000830     SELECT RUNPARM     ASSIGN TO "RUNPARM"
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS IS TX-RUNPARM-STATUS.
000860     SELECT BOOKREQS    ASSIGN TO "BOOKREQS"
000870            ORGANIZATION IS SEQUENTIAL
000880            FILE STATUS IS TX-BOOKREQS-STATUS.
000890     SELECT USERS       ASSIGN TO "USERS"
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS IS TX-USERS-STATUS.
000920     SELECT EVENTS-IN   ASSIGN TO "EVENTS-OLD"
000930            ORGANIZATION IS SEQUENTIAL
000940            FILE STATUS IS TX-EVENTS-IN-STATUS.
000950     SELECT EVENTS-OUT  ASSIGN TO "EVENTS-NEW"
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS IS TX-EVENTS-OUT-STATUS.
000980     SELECT SEATS-IN    ASSIGN TO "SEATS-OLD"
000990            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS TX-SEATS-IN-STATUS.
001010     SELECT SEATS-OUT   ASSIGN TO "SEATS-NEW"
001020            ORGANIZATION IS SEQUENTIAL
001030            FILE STATUS IS TX-SEATS-OUT-STATUS.
001040     SELECT OFFERS-IN   ASSIGN TO "OFFERS-OLD"
001050            ORGANIZATION IS SEQUENTIAL
001060            FILE STATUS IS TX-OFFERS-IN-STATUS.
001070     SELECT OFFERS-OUT  ASSIGN TO "OFFERS-NEW"
001080            ORGANIZATION IS SEQUENTIAL
001090            FILE STATUS IS TX-OFFERS-OUT-STATUS.
001100     SELECT BOOKINGS-IN ASSIGN TO "BOOKINGS-OLD"
001110            ORGANIZATION IS SEQUENTIAL
001120            FILE STATUS IS TX-BOOKINGS-IN-STATUS.
001130     SELECT BOOKINGS-OUT ASSIGN TO "BOOKINGS-NEW"
001140            ORGANIZATION IS SEQUENTIAL
001150            FILE STATUS IS TX-BOOKINGS-OUT-STATUS.
001160     SELECT RPTFILE     ASSIGN TO "RPTFILE"
001170            ORGANIZATION IS SEQUENTIAL.
001180*
001190 DATA DIVISION.
001200 FILE SECTION.
001210*
001220*    RUNPARM - ONE CARD, SUPPLIES THE RUN DATE, TIMESTAMP AND
001230*    TAX RATE (SEE TIX-0088 BELOW).
001240 FD  RUNPARM
001250     LABEL RECORDS ARE STANDARD.
001260 01  TX-RUN-PARM-FILE-REC             PIC X(25).
001270*
001280*    BOOKREQS - THE STOREFRONT'S CHECKOUT REQUESTS, UP TO 20
001290*    SEATS PER REQUEST (SEE TIX-0044 BELOW).
001300 FD  BOOKREQS
001310     LABEL RECORDS ARE STANDARD.
001320     COPY TXBRQREC.
001330*
001340*    USERS - CUSTOMER AND STAFF ACCOUNTS ALIKE, DISTINGUISHED BY
001350*    TX-USR-ROLE.  ONLY ACTIVE CUSTOMER RECORDS PASS
001360*    3100-VALIDATE-CUSTOMER.
001370 FD  USERS
001380     LABEL RECORDS ARE STANDARD.
001390     COPY TXUSRREC.
001400*
001410*    OLD-SIDE EVENT MASTER.
001420 FD  EVENTS-IN
001430     LABEL RECORDS ARE STANDARD.
001440 01  TX-EVENT-IN-REC                  PIC X(120).
001450*
001460*    NEW-SIDE EVENT MASTER - REWRITTEN WITH THE SOLD-OUT TOGGLE
001470*    APPLIED WHERE THIS RUN'S BOOKINGS PUSHED AN EVENT OVER.
001480 FD  EVENTS-OUT
001490     LABEL RECORDS ARE STANDARD.
001500 01  TX-EVENT-OUT-REC                 PIC X(120).
001510*
001520*    OLD-SIDE SEAT MASTER.
001530 FD  SEATS-IN
001540     LABEL RECORDS ARE STANDARD.
001550 01  TX-SEAT-IN-REC                   PIC X(30).
001560*
001570*    NEW-SIDE SEAT MASTER - SEATS BOOKED THIS RUN GO OUT
001580*    UNAVAILABLE.
001590 FD  SEATS-OUT
001600     LABEL RECORDS ARE STANDARD.
001610 01  TX-SEAT-OUT-REC                  PIC X(30).
001620*
001630*    OLD-SIDE OFFER MASTER.
001640 FD  OFFERS-IN
001650     LABEL RECORDS ARE STANDARD.
001660 01  TX-OFFER-IN-REC                  PIC X(50).
001670*
001680*    NEW-SIDE OFFER MASTER - USED-COUNT INCREMENTED FOR EVERY
001690*    OFFER CODE APPLIED THIS RUN (SEE TIX-0122 BELOW).
001700 FD  OFFERS-OUT
001710     LABEL RECORDS ARE STANDARD.
001720 01  TX-OFFER-OUT-REC                 PIC X(50).
001730*
001740*    OLD-SIDE BOOKINGS MASTER - HEADER, SEAT AND PAYMENT
001750*    SUB-RECORDS INTERLEAVED, SEE TXBKGREC.
001760 FD  BOOKINGS-IN
001770     LABEL RECORDS ARE STANDARD.
001780 01  TX-BOOKING-IN-REC                PIC X(70).
001790*
001800*    NEW-SIDE BOOKINGS MASTER - GAINS ONE HEADER, ONE SEAT LINE
001810*    PER SEAT AND ONE PENDING PAYMENT RECORD FOR EVERY ACCEPTED
001820*    REQUEST THIS RUN.
001830 FD  BOOKINGS-OUT
001840     LABEL RECORDS ARE STANDARD.
001850 01  TX-BOOKING-OUT-REC               PIC X(70).
001860*
001870*    RPTFILE - ONE LINE PER BOOKING REQUEST, ACCEPTED OR
001880*    REJECTED, PICKED UP BY THE OVERNIGHT RECONCILIATION RUN.
001890 FD  RPTFILE
001900     LABEL RECORDS ARE STANDARD.
001910 01  TX-RPT-OUT-REC                   PIC X(132).
001920*
001930 WORKING-STORAGE SECTION.
001940*
001950*    TX-REJECT-REASON IS CARRIED AS A STANDALONE 77-LEVEL - THE
001960*    ONE FREE-TEXT SCRATCH FIELD EVERY VALIDATION PARAGRAPH IN
001970*    THE 3000 SERIES CAN SET, READ BACK LATER BY 7200-LOG-
001980*    REJECTED, RATHER THAN A MEMBER OF TX-LOOKUP-WORK BELOW.
001990 77  TX-REJECT-REASON                 PIC X(40).
002000*
002010*    THE FIVE TABLES BELOW ARE THE IN-MEMORY IMAGES OF THE
002020*    USER, EVENT, SEAT, OFFER AND BOOKING MASTERS - ALL LOADED
002030*    WHOLE BEFORE THE FIRST BOOKING REQUEST IS READ SO EVERY
002040*    LOOKUP THIS PROGRAM MAKES IS A SEARCH ALL AGAINST A TABLE,
002050*    NEVER A RE-READ OF THE MASTER ITSELF.
002060     COPY TXCOMWRK.
002070     COPY TXUSRTAB.
002080     COPY TXEVTTAB.
002090     COPY TXSEATTAB.
002100     COPY TXOFRTAB.
002110     COPY TXBKGTAB.
002120*
002130 01  TX-EVENT-REC.
002140     COPY TXEVTREC.
002150*
002160 01  TX-SEAT-REC.
002170     COPY TXSEATREC.
002180*
002190 01  TX-OFFER-REC.
002200     COPY TXOFRREC.
002210*
002220 01  TX-BOOKING-FILE-REC.
002230     COPY TXBKGREC.
002240*
002250 01  TX-RPT-LINE-WORK.
002260     COPY TXRPTREC.
002270*
002280*    EIGHT FILE STATUS FIELDS, ONE PER SEQUENTIAL FILE READ IN
002290*    THIS RUN - BOOKREQS, USERS, AND THE OLD SIDE OF EACH OF
002300*    THE FOUR MASTERS.  THE NEW-SIDE MASTERS AND RPTFILE ARE
002310*    WRITE-ONLY AND CARRY NO EOF CONDITION.
002320 01  TX-FILE-STATUSES.
002330     05  TX-RUNPARM-STATUS            PIC X(2).
002340     05  TX-BOOKREQS-STATUS           PIC X(2).
002350         88  TX-BOOKREQS-EOF           VALUE "10".
002360     05  TX-USERS-STATUS              PIC X(2).
002370         88  TX-USERS-EOF              VALUE "10".
002380     05  TX-EVENTS-IN-STATUS          PIC X(2).
002390         88  TX-EVENTS-IN-EOF          VALUE "10".
002400     05  TX-EVENTS-OUT-STATUS         PIC X(2).
002410     05  TX-SEATS-IN-STATUS           PIC X(2).
002420         88  TX-SEATS-IN-EOF           VALUE "10".
002430     05  TX-SEATS-OUT-STATUS          PIC X(2).
002440     05  TX-OFFERS-IN-STATUS          PIC X(2).
002450         88  TX-OFFERS-IN-EOF          VALUE "10".
002460     05  TX-OFFERS-OUT-STATUS         PIC X(2).
002470     05  TX-BOOKINGS-IN-STATUS        PIC X(2).
002480         88  TX-BOOKINGS-IN-EOF        VALUE "10".
002490     05  TX-BOOKINGS-OUT-STATUS       PIC X(2).
002500*
002510 01  TX-SWITCHES.
002520     05  TX-RERUN-SWITCH              PIC X(1).
002530     05  TX-BOOKREQS-EOF-FLAG         PIC X(1)  VALUE "N".
002540         88  TX-BOOKREQS-EOF-YES       VALUE "Y".
002550     05  TX-CUSTOMER-OK-FLAG          PIC X(1)  VALUE "N".
002560         88  TX-CUSTOMER-OK-YES        VALUE "Y".
002570     05  TX-EVENT-OK-FLAG             PIC X(1)  VALUE "N".
002580         88  TX-EVENT-OK-YES           VALUE "Y".
002590     05  TX-SEATS-OK-FLAG             PIC X(1)  VALUE "N".
002600         88  TX-SEATS-OK-YES           VALUE "Y".
002610     05  TX-REQUEST-OK-FLAG           PIC X(1)  VALUE "N".
002620         88  TX-REQUEST-OK-YES         VALUE "Y".
002630     05  TX-OFFER-REJECT-FLAG         PIC X(1)  VALUE "N".
002640         88  TX-OFFER-REJECT-YES       VALUE "Y".
002650*
002660*    TX-REQUEST-OK-FLAG DOES DOUBLE DUTY IN THIS PROGRAM - IT
002670*    IS RESET AND REUSED INSIDE 3310-VALIDATE-ONE-SEAT TO FLAG
002680*    A SEAT MATCH, THEN RE-EXAMINED BY 3300-VALIDATE-SEATS.
002690 01  TX-LOOKUP-WORK.
002700     05  TX-EVT-TAB-IX                PIC S9(5) COMP.
002710     05  TX-OFR-TAB-IX                PIC S9(5) COMP.
002720     05  TX-REQ-SUB                   PIC S9(3) COMP.
002730     05  TX-SCAN-SUB                  PIC S9(3) COMP.
002740*
002750*    TX-VALID-SEAT-ENTRY IS THE WORKING LIST OF SEATS THAT HAVE
002760*    PASSED EVERY EDIT FOR THIS REQUEST - BUILT UP SEAT BY SEAT
002770*    IN 3300-VALIDATE-SEATS, THEN WALKED AGAIN BY
002780*    3400-PRICE-SEATS AND 3700-WRITE-BOOKING.  TWENTY ENTRIES
002790*    MATCHES THE TWENTY-SEAT LIMIT IN TXBRQREC.
002800 01  TX-VALID-SEAT-WORK.
002810     05  TX-VALID-SEAT-COUNT          PIC S9(3) COMP  VALUE 0.
002820     05  TX-VALID-SEAT-ENTRY OCCURS 20 TIMES.
002830         10  TX-VLD-SEAT-TAB-IX       PIC S9(5) COMP.
002840         10  TX-VLD-SEAT-PRICE        PIC S9(7)V99.
002850*
002860*    TX-NEXT-BOOKING-ID AND TX-PAY-SEQ-NUM TOGETHER FEED
002870*    3700-WRITE-BOOKING'S TXN-REF CONSTRUCTION - SEE TIX-0241
002880*    AND TIX-0252 BELOW FOR THE HISTORY OF THAT FIELD.
002890 01  TX-PRICING-WORK.
002900     05  TX-SUBTOTAL                  PIC S9(7)V99  VALUE 0.
002910     05  TX-DISCOUNT                  PIC S9(7)V99  VALUE 0.
002920     05  TX-TAXABLE                   PIC S9(7)V99  VALUE 0.
002930     05  TX-TAX                       PIC S9(7)V99  VALUE 0.
002940     05  TX-TOTAL                     PIC S9(7)V99  VALUE 0.
002950     05  TX-CANON-OFFER-CODE          PIC X(10)     VALUE SPACES.
002960     05  TX-NEXT-BOOKING-ID           PIC S9(7) COMP.
002970     05  TX-PAY-SEQ-NUM                PIC 9(12).
002980*
002990 PROCEDURE DIVISION.
003000*
003010*    ---------------------------------------------------------
003020*    0000 SERIES - RUN CONTROL
003030*    ---------------------------------------------------------
003040*    LOAD EVERY MASTER, WORK BOOKREQS ONE REQUEST AT A TIME,
003050*    SPILL THE MASTERS BACK OUT, CLOSE.  A REQUEST IS NEVER
003060*    PARTIALLY POSTED - EITHER ALL OF 3400 THROUGH 3800 RUN FOR
003070*    IT, OR NONE OF THEM DO.
003080 0000-MAIN-LINE.
003090*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
003100*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
003110*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
003120*    SEPARATELY.
003130     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
003140     PERFORM 3000-PROCESS-BOOK-REQUESTS
003150             UNTIL TX-BOOKREQS-EOF-YES.
003160     PERFORM 8000-REWRITE-MASTERS.
003170     GO TO 9900-EXIT.
003180*
003190*    THE RUN-PARAMETER CARD SUPPLIES THE TAX RATE APPLIED IN
003200*    3600-COMPUTE-TAX-TOTAL AND THE RUN TIMESTAMP USED TO
003210*    REJECT PAST-EVENT BOOKINGS IN 3200-VALIDATE-EVENT.
003220 1000-INITIALISATION.
003230     OPEN INPUT  RUNPARM BOOKREQS USERS EVENTS-IN SEATS-IN
003240                 OFFERS-IN BOOKINGS-IN.
003250     OPEN OUTPUT EVENTS-OUT SEATS-OUT OFFERS-OUT BOOKINGS-OUT
003260                 RPTFILE.
003270     READ RUNPARM INTO TX-RUN-PARM-REC
003280         AT END MOVE SPACES TO TX-RUN-PARM-REC.
003290     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
003300*
003310*    ---------------------------------------------------------
003320*    2000 SERIES - PRIME THE IN-MEMORY TABLES
003330*    ---------------------------------------------------------
003340*    ORDER MATTERS ONLY FOR THE LAST STEP - THE NEXT BOOKING
003350*    ID IS SEEDED FROM THE HIGHEST HEADER ID ALREADY ON FILE,
003360*    SO THE BOOKINGS TABLE MUST BE FULLY LOADED FIRST.
003370 2000-LOAD-MASTERS.
003380     PERFORM 2100-LOAD-USER-TABLE     UNTIL TX-USERS-EOF.
003390     PERFORM 2200-LOAD-EVENT-TABLE    UNTIL TX-EVENTS-IN-EOF.
003400     PERFORM 2300-LOAD-SEAT-TABLE     UNTIL TX-SEATS-IN-EOF.
003410     PERFORM 2400-LOAD-OFFER-TABLE    UNTIL TX-OFFERS-IN-EOF.
003420     PERFORM 2500-LOAD-BOOKINGS-TABLE UNTIL TX-BOOKINGS-IN-EOF.
003430     MOVE 0 TO TX-NEXT-BOOKING-ID.
003440     IF TX-BKG-TAB-COUNT > 0
003450         MOVE TX-KTB-ID (TX-BKG-TAB-COUNT) TO TX-NEXT-BOOKING-ID
003460     END-IF.
003470*
003480*    USER TABLE LOADS FIRST - 3100-VALIDATE-CUSTOMER NEEDS IT
003490*    BEFORE THE FIRST REQUEST IS EVER EXAMINED.
003500 2100-LOAD-USER-TABLE.
003510     READ USERS
003520         AT END SET TX-USERS-EOF TO TRUE
003530         NOT AT END
003540             ADD 1 TO TX-USR-TAB-COUNT
003550             MOVE TX-USR-ID    TO TX-UTB-ID    (TX-USR-TAB-COUNT)
003560             MOVE TX-USR-NAME  TO TX-UTB-NAME  (TX-USR-TAB-COUNT)
003570             MOVE TX-USR-EMAIL TO TX-UTB-EMAIL (TX-USR-TAB-COUNT)
003580             MOVE TX-USR-ROLE  TO TX-UTB-ROLE  (TX-USR-TAB-COUNT)
003590             MOVE TX-USR-ACTIVE TO TX-UTB-ACTIVE (TX-USR-TAB-COUNT)
003600     END-READ.
003610*
003620*    EVENT TABLE LOADS SECOND - 3200-VALIDATE-EVENT AND THE
003630*    SOLD-OUT TOGGLE BOTH KEY OFF IT.
003640 2200-LOAD-EVENT-TABLE.
003650     READ EVENTS-IN INTO TX-EVENT-REC
003660         AT END SET TX-EVENTS-IN-EOF TO TRUE
003670         NOT AT END
003680             ADD 1 TO TX-EVT-TAB-COUNT
003690             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
003700             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
003710             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
003720             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
003730             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
003740             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
003750                                       (TX-EVT-TAB-COUNT)
003760             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
003770             MOVE TX-EVT-ORGANIZER-ID
003780                                    TO TX-ETB-ORGANIZER-ID
003790                                       (TX-EVT-TAB-COUNT)
003800     END-READ.
003810*
003820*    SEAT TABLE LOADS THIRD - PRICE OVERRIDES AND AVAILABILITY
003830*    BOTH LIVE HERE, CHECKED BY 3310 AND 3410 BELOW.
003840 2300-LOAD-SEAT-TABLE.
003850     READ SEATS-IN INTO TX-SEAT-REC
003860         AT END SET TX-SEATS-IN-EOF TO TRUE
003870         NOT AT END
003880             ADD 1 TO TX-SEA-TAB-COUNT
003890             MOVE TX-SEA-ID         TO TX-STB-ID (TX-SEA-TAB-COUNT)
003900             MOVE TX-SEA-EVENT-ID   TO TX-STB-EVENT-ID
003910                                       (TX-SEA-TAB-COUNT)
003920             MOVE TX-SEA-ROW-LABEL  TO TX-STB-ROW-LABEL
003930                                       (TX-SEA-TAB-COUNT)
003940             MOVE TX-SEA-NUMBER     TO TX-STB-NUMBER (TX-SEA-TAB-COUNT)
003950             MOVE TX-SEA-AVAILABLE  TO TX-STB-AVAILABLE
003960                                       (TX-SEA-TAB-COUNT)
003970             MOVE TX-SEA-PRICE-OVR  TO TX-STB-PRICE-OVR
003980                                       (TX-SEA-TAB-COUNT)
003990             MOVE TX-SEA-HAS-OVR    TO TX-STB-HAS-OVR
004000                                       (TX-SEA-TAB-COUNT)
004010     END-READ.
004020*
004030*    OFFER TABLE LOADS FOURTH - USAGE LIMIT AND EXPIRY ARE
004040*    EDITED AGAINST THESE ENTRIES BY 3520-EDIT-OFFER.
004050 2400-LOAD-OFFER-TABLE.
004060     READ OFFERS-IN INTO TX-OFFER-REC
004070         AT END SET TX-OFFERS-IN-EOF TO TRUE
004080         NOT AT END
004090             ADD 1 TO TX-OFR-TAB-COUNT
004100             MOVE TX-OFR-CODE       TO TX-OTB-CODE (TX-OFR-TAB-COUNT)
004110             MOVE TX-OFR-TYPE       TO TX-OTB-TYPE (TX-OFR-TAB-COUNT)
004120             MOVE TX-OFR-VALUE      TO TX-OTB-VALUE (TX-OFR-TAB-COUNT)
004130             MOVE TX-OFR-ACTIVE     TO TX-OTB-ACTIVE (TX-OFR-TAB-COUNT)
004140             MOVE TX-OFR-USAGE-LIMIT
004150                                    TO TX-OTB-USAGE-LIMIT
004160                                       (TX-OFR-TAB-COUNT)
004170             MOVE TX-OFR-USED-COUNT TO TX-OTB-USED-COUNT
004180                                       (TX-OFR-TAB-COUNT)
004190             MOVE TX-OFR-VALID-UNTIL
004200                                    TO TX-OTB-VALID-UNTIL
004210                                       (TX-OFR-TAB-COUNT)
004220     END-READ.
004230*
004240*    BOOKINGS TABLE LOADS LAST - THREE RECORD TYPES SHARE ONE
004250*    FD, SO EACH RECORD READ FANS OUT TO ITS OWN SUB-TABLE
004260*    BELOW BY TX-BKG-REC-TYPE.
004270 2500-LOAD-BOOKINGS-TABLE.
004280     READ BOOKINGS-IN INTO TX-BOOKING-FILE-REC
004290         AT END SET TX-BOOKINGS-IN-EOF TO TRUE
004300         NOT AT END
004310             EVALUATE TRUE
004320                 WHEN TX-BKG-REC-IS-HEADER
004330                     ADD 1 TO TX-BKG-TAB-COUNT
004340                     MOVE TX-BKG-ID TO TX-KTB-ID (TX-BKG-TAB-COUNT)
004350                     MOVE TX-BKG-CUSTOMER-ID TO
004360                          TX-KTB-CUSTOMER-ID (TX-BKG-TAB-COUNT)
004370                     MOVE TX-BKG-EVENT-ID TO
004380                          TX-KTB-EVENT-ID (TX-BKG-TAB-COUNT)
004390                     MOVE TX-BKG-STATUS TO
004400                          TX-KTB-STATUS (TX-BKG-TAB-COUNT)
004410                     MOVE TX-BKG-SUBTOTAL TO
004420                          TX-KTB-SUBTOTAL (TX-BKG-TAB-COUNT)
004430                     MOVE TX-BKG-DISCOUNT TO
004440                          TX-KTB-DISCOUNT (TX-BKG-TAB-COUNT)
004450                     MOVE TX-BKG-TAX TO
004460                          TX-KTB-TAX (TX-BKG-TAB-COUNT)
004470                     MOVE TX-BKG-TOTAL TO
004480                          TX-KTB-TOTAL (TX-BKG-TAB-COUNT)
004490                     MOVE TX-BKG-OFFER-CODE TO
004500                          TX-KTB-OFFER-CODE (TX-BKG-TAB-COUNT)
004510                     MOVE TX-BKG-SEAT-COUNT TO
004520                          TX-KTB-SEAT-COUNT (TX-BKG-TAB-COUNT)
004530                 WHEN TX-BKG-REC-IS-SEAT
004540                     ADD 1 TO TX-BST-TAB-COUNT
004550                     MOVE TX-BST-BOOKING-ID TO
004560                          TX-XST-BOOKING-ID (TX-BST-TAB-COUNT)
004570                     MOVE TX-BST-SEAT-ID TO
004580                          TX-XST-SEAT-ID (TX-BST-TAB-COUNT)
004590                     MOVE TX-BST-TICKET-PRICE TO
004600                          TX-XST-TICKET-PRICE (TX-BST-TAB-COUNT)
004610                 WHEN TX-BKG-REC-IS-PAYMENT
004620                     ADD 1 TO TX-PAY-TAB-COUNT
004630                     MOVE TX-PAY-BOOKING-ID TO
004640                          TX-PTB-BOOKING-ID (TX-PAY-TAB-COUNT)
004650                     MOVE TX-PAY-AMOUNT TO
004660                          TX-PTB-AMOUNT (TX-PAY-TAB-COUNT)
004670                     MOVE TX-PAY-STATUS TO
004680                          TX-PTB-STATUS (TX-PAY-TAB-COUNT)
004690                     MOVE TX-PAY-METHOD TO
004700                          TX-PTB-METHOD (TX-PAY-TAB-COUNT)
004710                     MOVE TX-PAY-TXN-REF TO
004720                          TX-PTB-TXN-REF (TX-PAY-TAB-COUNT)
004730                     MOVE TX-PAY-PAID-AT TO
004740                          TX-PTB-PAID-AT (TX-PAY-TAB-COUNT)
004750                 WHEN OTHER
004760                     CONTINUE
004770             END-EVALUATE
004780     END-READ.
004790*
004800*    ---------------------------------------------------------
004810*    3000 SERIES - EDIT AND POST ONE BOOKING REQUEST
004820*    ---------------------------------------------------------
004830*    CUSTOMER, EVENT AND SEATS ARE VALIDATED INDEPENDENTLY SO
004840*    A REJECTED REQUEST CAN STILL TELL THE STOREFRONT WHICH OF
004850*    THE THREE FAILED - PRICING AND POSTING ONLY RUN WHEN ALL
004860*    THREE PASS.
004870 3000-PROCESS-BOOK-REQUESTS.
004880     READ BOOKREQS
004890         AT END SET TX-BOOKREQS-EOF-YES TO TRUE
004900         NOT AT END
004910             ADD 1 TO TX-RECS-READ
004920             MOVE 0 TO TX-VALID-SEAT-COUNT
004930             MOVE 0 TO TX-SUBTOTAL TX-DISCOUNT TX-TAX TX-TOTAL
004940             MOVE "Y" TO TX-REQUEST-OK-FLAG
004950             PERFORM 3100-VALIDATE-CUSTOMER
004960             PERFORM 3200-VALIDATE-EVENT
004970             PERFORM 3300-VALIDATE-SEATS
004980             IF TX-CUSTOMER-OK-YES AND TX-EVENT-OK-YES
004990                                   AND TX-SEATS-OK-YES
005000                 PERFORM 3400-PRICE-SEATS
005010                 PERFORM 3500-RATE-OFFER
005020                 PERFORM 3600-COMPUTE-TAX-TOTAL
005030                 PERFORM 3700-WRITE-BOOKING
005040                 PERFORM 3800-SOLD-OUT-TOGGLE
005050                 ADD 1 TO TX-RECS-ACCEPTED
005060                 PERFORM 7100-LOG-ACCEPTED
005070             ELSE
005080                 ADD 1 TO TX-RECS-REJECTED
005090                 PERFORM 7200-LOG-REJECTED
005100             END-IF
005110     END-READ.
005120*
005130*    ONLY AN ACTIVE ROLE "CU" ACCOUNT MAY BOOK - A STAFF
005140*    ACCOUNT OR A DEACTIVATED CUSTOMER IS REJECTED HERE, NOT
005150*    LATER IN THE PAYMENT CYCLE.
005160 3100-VALIDATE-CUSTOMER.
005170     MOVE "N" TO TX-CUSTOMER-OK-FLAG.
005180     MOVE "CUSTOMER NOT FOUND OR INACTIVE" TO TX-REJECT-REASON.
005190     SET TX-UTB-IX TO 1.
005200     SEARCH ALL TX-USR-TAB-ENTRY
005210         AT END
005220             CONTINUE
005230         WHEN TX-UTB-ID (TX-UTB-IX) = TX-BRQ-CUSTOMER-ID
005240             IF TX-UTB-ROLE (TX-UTB-IX)   = "CU"
005250                AND TX-UTB-ACTIVE (TX-UTB-IX) = "Y"
005260                 SET TX-CUSTOMER-OK-YES TO TRUE
005270             END-IF
005280     END-SEARCH.
005290*
005300*    AN EVENT MUST BE "PU" (PARTIALLY UNAVAILABLE, I.E. STILL
005310*    HAS SEATS) OR "SO" (SOLD OUT BUT STILL WITHIN ITS BOOKING
005320*    WINDOW) TO ACCEPT A REQUEST - SEE TIX-0080 FOR THE
005330*    PAST-EVENT CHECK ADDED BELOW.
005340 3200-VALIDATE-EVENT.
005350     MOVE "N" TO TX-EVENT-OK-FLAG.
005360     MOVE "EVENT NOT FOUND" TO TX-REJECT-REASON.
005370     SET TX-ETB-IX TO 1.
005380     SEARCH ALL TX-EVT-TAB-ENTRY
005390         AT END
005400             CONTINUE
005410         WHEN TX-ETB-ID (TX-ETB-IX) = TX-BRQ-EVENT-ID
005420             MOVE TX-ETB-IX TO TX-EVT-TAB-IX
005430             IF TX-ETB-STATUS (TX-ETB-IX) NOT = "PU"
005440                AND TX-ETB-STATUS (TX-ETB-IX) NOT = "SO"
005450                 MOVE "EVENT NOT AVAILABLE FOR BOOKING" TO
005460                      TX-REJECT-REASON
005470             ELSE
005480                 IF TX-ETB-START (TX-ETB-IX) NOT > TX-RUN-TIMESTAMP
005490                     MOVE "PAST EVENT" TO TX-REJECT-REASON
005500                 ELSE
005510                     SET TX-EVENT-OK-YES TO TRUE
005520                 END-IF
005530             END-IF
005540     END-SEARCH.
005550*
005560*    19-01-93 RBW TIX-0053 - A SEAT ID REPEATED ON THE SAME
005570*    REQUEST IS CHARGED AND MARKED UNAVAILABLE ONLY ONCE.
005580 3300-VALIDATE-SEATS.                                             TIX0053 
005590     MOVE "Y" TO TX-SEATS-OK-FLAG.
005600     MOVE SPACES TO TX-REJECT-REASON.
005610     IF TX-EVENT-OK-YES
005620         PERFORM 3310-VALIDATE-ONE-SEAT
005630                 VARYING TX-REQ-SUB FROM 1 BY 1
005640                 UNTIL TX-REQ-SUB > TX-BRQ-SEAT-COUNT
005650     ELSE
005660         MOVE "N" TO TX-SEATS-OK-FLAG
005670     END-IF.
005680*
005690*    CONFIRMS THE REQUESTED SEAT ID BELONGS TO THE REQUESTED
005700*    EVENT BEFORE ANY DUPLICATE OR AVAILABILITY CHECK RUNS -
005710*    A SEAT ID FROM A DIFFERENT EVENT IS TREATED AS NOT FOUND.
005720 3310-VALIDATE-ONE-SEAT.
005730     MOVE "N" TO TX-REQUEST-OK-FLAG.
005740     SET TX-STB-IX TO 1.
005750     SEARCH ALL TX-SEA-TAB-ENTRY
005760         AT END
005770             CONTINUE
005780         WHEN TX-STB-ID (TX-STB-IX) = TX-BRQ-SEAT-ID (TX-REQ-SUB)
005790             IF TX-STB-EVENT-ID (TX-STB-IX) = TX-BRQ-EVENT-ID
005800                 MOVE "Y" TO TX-REQUEST-OK-FLAG
005810             END-IF
005820     END-SEARCH.
005830     IF TX-REQUEST-OK-FLAG NOT = "Y"
005840         MOVE "N" TO TX-SEATS-OK-FLAG
005850         MOVE "SEAT NOT FOUND ON EVENT" TO TX-REJECT-REASON
005860     ELSE
005870         PERFORM 3320-CHECK-SEAT-DUP-AND-AVAIL
005880     END-IF.
005890*
005900*    TX-OFFER-REJECT-FLAG IS BORROWED HERE AS A GENERAL-PURPOSE
005910*    "SEEN ALREADY" SWITCH, NOT AN OFFER FLAG - IT IS RESET
005920*    AND REUSED FOR ITS NAMED PURPOSE DOWN IN 3510-LOOKUP-OFFER.
005930 3320-CHECK-SEAT-DUP-AND-AVAIL.
005940     MOVE "N" TO TX-OFFER-REJECT-FLAG.
005950     PERFORM 3321-SCAN-VALID-LIST
005960             VARYING TX-SCAN-SUB FROM 1 BY 1
005970             UNTIL TX-SCAN-SUB > TX-VALID-SEAT-COUNT.
005980     IF TX-OFFER-REJECT-FLAG NOT = "Y"
005990         IF TX-STB-AVAILABLE (TX-STB-IX) NOT = "Y"
006000             MOVE "N" TO TX-SEATS-OK-FLAG
006010             MOVE "SEAT NOT AVAILABLE" TO TX-REJECT-REASON
006020         ELSE
006030             ADD 1 TO TX-VALID-SEAT-COUNT
006040             MOVE TX-STB-IX TO
006050                  TX-VLD-SEAT-TAB-IX (TX-VALID-SEAT-COUNT)
006060         END-IF
006070     END-IF.
006080*
006090*    ONE PASS THROUGH THE VALID-SEAT LIST BUILT SO FAR - IF
006100*    THIS SEAT'S TABLE INDEX IS ALREADY IN THE LIST, THE
006110*    REQUEST NAMED IT TWICE.
006120 3321-SCAN-VALID-LIST.
006130     IF TX-VLD-SEAT-TAB-IX (TX-SCAN-SUB) = TX-STB-IX
006140         MOVE "Y" TO TX-OFFER-REJECT-FLAG
006150     END-IF.
006160*
006170*    ---------------------------------------------------------
006180*    3400 SERIES - PRICE THE VALIDATED SEATS
006190*    ---------------------------------------------------------
006200*    PRICING RUNS AFTER ALL SEATS ARE VALIDATED, NEVER
006210*    INTERLEAVED WITH VALIDATION - A REJECTED SEAT MUST NEVER
006220*    CONTRIBUTE TO THE SUBTOTAL.
006230 3400-PRICE-SEATS.
006240     PERFORM 3410-PRICE-ONE-SEAT
006250             VARYING TX-SCAN-SUB FROM 1 BY 1
006260             UNTIL TX-SCAN-SUB > TX-VALID-SEAT-COUNT.
006270*
006280*    A SEAT WITH ITS OWN PRICE OVERRIDE (E.G. A PREMIUM ROW)
006290*    TAKES THAT PRICE - EVERY OTHER SEAT TAKES THE EVENT'S
006300*    BASE PRICE.
006310 3410-PRICE-ONE-SEAT.
006320     SET TX-STB-IX TO TX-VLD-SEAT-TAB-IX (TX-SCAN-SUB).
006330     IF TX-STB-HAS-OVR (TX-STB-IX) = "Y"
006340         MOVE TX-STB-PRICE-OVR (TX-STB-IX) TO
006350              TX-VLD-SEAT-PRICE (TX-SCAN-SUB)
006360     ELSE
006370         MOVE TX-ETB-BASE-PRICE (TX-EVT-TAB-IX) TO
006380              TX-VLD-SEAT-PRICE (TX-SCAN-SUB)
006390     END-IF.
006400     ADD TX-VLD-SEAT-PRICE (TX-SCAN-SUB) TO TX-SUBTOTAL.
006410*
006420*    ---------------------------------------------------------
006430*    3500 SERIES - RATE THE PROMOTIONAL OFFER, IF ANY
006440*    11-06-93 TLM TIX-0064 / 09-08-95 SKN TIX-0122 / 28-02-96
006450*    SKN TIX-0137.
006460*    ---------------------------------------------------------
006470 3500-RATE-OFFER.                                                 TIX0064 
006480     MOVE SPACES TO TX-CANON-OFFER-CODE.
006490     MOVE 0 TO TX-DISCOUNT.
006500     IF TX-BRQ-OFFER-CODE NOT = SPACES
006510         MOVE TX-BRQ-OFFER-CODE TO TX-CANON-OFFER-CODE
006520         INSPECT TX-CANON-OFFER-CODE CONVERTING
006530                 "abcdefghijklmnopqrstuvwxyz" TO
006540                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006550         PERFORM 3510-LOOKUP-OFFER
006560     END-IF.
006570*
006580*    AN OFFER CODE NOT ON FILE IS SILENTLY DROPPED, NOT
006590*    REJECTED - THE BOOKING STILL GOES THROUGH AT FULL PRICE
006600*    RATHER THAN BOUNCING THE WHOLE REQUEST OVER A BAD CODE.
006610 3510-LOOKUP-OFFER.
006620     MOVE "N" TO TX-OFFER-REJECT-FLAG.
006630     SET TX-OTB-IX TO 1.
006640     SEARCH ALL TX-OFR-TAB-ENTRY
006650         AT END
006660             MOVE "Y" TO TX-OFFER-REJECT-FLAG
006670         WHEN TX-OTB-CODE (TX-OTB-IX) = TX-CANON-OFFER-CODE
006680             MOVE TX-OTB-IX TO TX-OFR-TAB-IX
006690             PERFORM 3520-EDIT-OFFER
006700     END-SEARCH.
006710     IF TX-OFFER-REJECT-FLAG = "Y"
006720         MOVE SPACES TO TX-CANON-OFFER-CODE
006730         MOVE 0 TO TX-DISCOUNT
006740     END-IF.
006750*
006760*    THREE INDEPENDENT DISQUALIFIERS - INACTIVE, EXPIRED, OR
006770*    OVER ITS USAGE LIMIT - ANY ONE OF WHICH ZEROES THE
006780*    DISCOUNT.  A ZERO VALID-UNTIL MEANS THE OFFER NEVER
006790*    EXPIRES; A ZERO USAGE-LIMIT MEANS UNLIMITED USES (TIX-0122).
006800 3520-EDIT-OFFER.
006810     IF TX-OTB-ACTIVE (TX-OFR-TAB-IX) NOT = "Y"
006820         MOVE "Y" TO TX-OFFER-REJECT-FLAG
006830     END-IF.
006840     IF TX-OFFER-REJECT-FLAG NOT = "Y"
006850        AND TX-OTB-VALID-UNTIL (TX-OFR-TAB-IX) > 0
006860        AND TX-OTB-VALID-UNTIL (TX-OFR-TAB-IX) < TX-RUN-TIMESTAMP
006870         MOVE "Y" TO TX-OFFER-REJECT-FLAG
006880     END-IF.
006890     IF TX-OFFER-REJECT-FLAG NOT = "Y"
006900        AND TX-OTB-USAGE-LIMIT (TX-OFR-TAB-IX) > 0
006910        AND TX-OTB-USED-COUNT (TX-OFR-TAB-IX) NOT <
006920            TX-OTB-USAGE-LIMIT (TX-OFR-TAB-IX)
006930         MOVE "Y" TO TX-OFFER-REJECT-FLAG
006940     END-IF.
006950*    TYPE "P" IS A PERCENTAGE OFF SUBTOTAL, ROUNDED TO THE
006960*    CENT; ANY OTHER TYPE IS A FLAT AMOUNT.  TIX-0137 CAPPED
006970*    THE DISCOUNT AT THE SUBTOTAL SO A BADLY-CONFIGURED FLAT
006980*    OFFER CAN NEVER TURN A BOOKING NEGATIVE.
006990     IF TX-OFFER-REJECT-FLAG NOT = "Y"
007000         IF TX-OTB-TYPE (TX-OFR-TAB-IX) = "P"
007010             COMPUTE TX-DISCOUNT ROUNDED =
007020                 TX-SUBTOTAL * TX-OTB-VALUE (TX-OFR-TAB-IX) / 100
007030         ELSE
007040             MOVE TX-OTB-VALUE (TX-OFR-TAB-IX) TO TX-DISCOUNT
007050         END-IF
007060         IF TX-DISCOUNT > TX-SUBTOTAL
007070             MOVE TX-SUBTOTAL TO TX-DISCOUNT
007080         END-IF
007090         ADD 1 TO TX-OTB-USED-COUNT (TX-OFR-TAB-IX)
007100     END-IF.
007110*
007120*    TAX-RATE COMES OFF THE RUN-PARAMETER CARD (TIX-0088) -
007130*    APPLIED TO THE SUBTOTAL LESS DISCOUNT, NEVER TO THE
007140*    FULL SUBTOTAL.
007150 3600-COMPUTE-TAX-TOTAL.
007160     COMPUTE TX-TAXABLE = TX-SUBTOTAL - TX-DISCOUNT.
007170     COMPUTE TX-TAX ROUNDED = TX-TAXABLE * TX-TAX-RATE.
007180     COMPUTE TX-TOTAL = TX-TAXABLE + TX-TAX.
007190*
007200*    ---------------------------------------------------------
007210*    3700 SERIES - WRITE THE BOOKING, SEAT LINES AND PAYMENT
007220*    ---------------------------------------------------------
007230*    A NEW BOOKING ID IS ASSIGNED HERE, NOT AT VALIDATION TIME -
007240*    A REJECTED REQUEST NEVER CONSUMES AN ID, SO GAPS IN THE
007250*    BOOKING-ID SEQUENCE ONLY EVER MEAN A CANCELLATION, NEVER
007260*    A REJECTION.
007270 3700-WRITE-BOOKING.
007280     ADD 1 TO TX-NEXT-BOOKING-ID.
007290     ADD 1 TO TX-BKG-TAB-COUNT.
007300     MOVE TX-NEXT-BOOKING-ID  TO TX-KTB-ID (TX-BKG-TAB-COUNT).
007310     MOVE TX-BRQ-CUSTOMER-ID  TO
007320          TX-KTB-CUSTOMER-ID (TX-BKG-TAB-COUNT).
007330     MOVE TX-BRQ-EVENT-ID     TO TX-KTB-EVENT-ID (TX-BKG-TAB-COUNT).
007340     MOVE "PP"                TO TX-KTB-STATUS (TX-BKG-TAB-COUNT).
007350     MOVE TX-SUBTOTAL         TO TX-KTB-SUBTOTAL (TX-BKG-TAB-COUNT).
007360     MOVE TX-DISCOUNT         TO TX-KTB-DISCOUNT (TX-BKG-TAB-COUNT).
007370     MOVE TX-TAX              TO TX-KTB-TAX (TX-BKG-TAB-COUNT).
007380     MOVE TX-TOTAL            TO TX-KTB-TOTAL (TX-BKG-TAB-COUNT).
007390     MOVE TX-CANON-OFFER-CODE TO
007400          TX-KTB-OFFER-CODE (TX-BKG-TAB-COUNT).
007410     MOVE TX-VALID-SEAT-COUNT TO
007420          TX-KTB-SEAT-COUNT (TX-BKG-TAB-COUNT).
007430     PERFORM 3710-WRITE-ONE-SEAT-LINE
007440             VARYING TX-SCAN-SUB FROM 1 BY 1
007450             UNTIL TX-SCAN-SUB > TX-VALID-SEAT-COUNT.
007460     ADD 1 TO TX-PAY-TAB-COUNT.
007470     MOVE TX-NEXT-BOOKING-ID  TO TX-PTB-BOOKING-ID (TX-PAY-TAB-COUNT).
007480     MOVE TX-TOTAL            TO TX-PTB-AMOUNT (TX-PAY-TAB-COUNT).
007490     MOVE "IN"                TO TX-PTB-STATUS (TX-PAY-TAB-COUNT).
007500     MOVE "PENDING"           TO TX-PTB-METHOD (TX-PAY-TAB-COUNT).
007510*    18-03-03 JFC TIX-0252 - PREFIX LITERAL MUST BE "TXN-", MATCHING
007520*    THE TX-PAY-TXN-PREFIX REDEFINES IN TXBKGREC - NOT "PAY-".
007530     MOVE "TXN-"              TO TX-PTB-TXN-REF (TX-PAY-TAB-COUNT)
007540                                  (1:4).
007550     MOVE TX-NEXT-BOOKING-ID  TO TX-PAY-SEQ-NUM.
007560     MOVE TX-PAY-SEQ-NUM      TO TX-PTB-TXN-REF (TX-PAY-TAB-COUNT)
007570                                  (5:12).
007580     MOVE 0                   TO TX-PTB-PAID-AT (TX-PAY-TAB-COUNT).
007590*
007600*    ONE SEAT LINE PER VALID SEAT, EACH CARRYING THE PRICE
007610*    ACTUALLY CHARGED FOR IT - THE SEAT MASTER FLIPS TO
007620*    UNAVAILABLE IN THE SAME BREATH SO A SECOND REQUEST CANNOT
007630*    RACE THIS ONE FOR THE SAME SEAT.
007640 3710-WRITE-ONE-SEAT-LINE.
007650     SET TX-STB-IX TO TX-VLD-SEAT-TAB-IX (TX-SCAN-SUB).
007660     ADD 1 TO TX-BST-TAB-COUNT.
007670     MOVE TX-NEXT-BOOKING-ID TO TX-XST-BOOKING-ID (TX-BST-TAB-COUNT).
007680     MOVE TX-STB-ID (TX-STB-IX) TO TX-XST-SEAT-ID (TX-BST-TAB-COUNT).
007690     MOVE TX-VLD-SEAT-PRICE (TX-SCAN-SUB) TO
007700          TX-XST-TICKET-PRICE (TX-BST-TAB-COUNT).
007710     MOVE "N" TO TX-STB-AVAILABLE (TX-STB-IX).
007720*
007730*    17-09-97 CAP TIX-0161 - SOLD-OUT TOGGLE RUN INLINE.
007740*    RECOUNTS AVAILABLE SEATS FOR THE EVENT JUST TOUCHED AND
007750*    FLIPS THE EVENT STATUS BOTH WAYS - "SO" WHEN THE COUNT HITS
007760*    ZERO, BACK TO "PU" IF A CANCELLATION LATER FREES A SEAT ON
007770*    A SOLD-OUT EVENT.  TX-TABLE-SUB IS BORROWED HERE PURELY AS
007780*    A SEAT COUNTER, NOT FOR ITS USUAL SUBSCRIPT ROLE.
007790 3800-SOLD-OUT-TOGGLE.                                            TIX0161
007800     MOVE 0 TO TX-TABLE-SUB.
007810     PERFORM 3810-COUNT-ONE-SEAT
007820             VARYING TX-STB-IX FROM 1 BY 1
007830             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
007840     IF TX-TABLE-SUB = 0
007850         IF TX-ETB-STATUS (TX-EVT-TAB-IX) = "PU"
007860             MOVE "SO" TO TX-ETB-STATUS (TX-EVT-TAB-IX)
007870         END-IF
007880     ELSE
007890         IF TX-ETB-STATUS (TX-EVT-TAB-IX) = "SO"
007900             MOVE "PU" TO TX-ETB-STATUS (TX-EVT-TAB-IX)
007910         END-IF
007920     END-IF.
007930*
007940*    ONE PASS ITEM FOR 3800'S PERFORM VARYING - COUNTS A SEAT
007950*    ONLY WHEN IT BELONGS TO THIS EVENT AND IS STILL AVAILABLE.
007960 3810-COUNT-ONE-SEAT.
007970     IF TX-STB-EVENT-ID (TX-STB-IX) = TX-BRQ-EVENT-ID
007980        AND TX-STB-AVAILABLE (TX-STB-IX) = "Y"
007990         ADD 1 TO TX-TABLE-SUB
008000     END-IF.
008010*
008020*    22-05-00 DWH TIX-0198 - RESULT LOGGING PARAGRAPHS.
008030*    RPTFILE IS THE OVERNIGHT RECONCILIATION LOG - EVERY REQUEST
008040*    THIS RUN SAW GETS ONE LINE, ACCEPTED OR REJECTED, SO
008050*    FINANCE CAN TIE TOTAL REQUESTS RECEIVED BACK TO TOTAL
008060*    BOOKINGS POSTED WITHOUT RE-READING THE MASTER FILES.
008070 7100-LOG-ACCEPTED.                                               TIX0198
008080     MOVE SPACES TO TX-RPT-LINE-WORK.
008090     MOVE "BOOKING " TO TX-LOG-TXN-TYPE.
008100     MOVE TX-NEXT-BOOKING-ID TO TX-LOG-KEY.
008110     MOVE "ACCEPTED" TO TX-LOG-DISPOSITION.
008120     MOVE SPACES TO TX-LOG-REASON.
008130     MOVE TX-SUBTOTAL TO TX-LOG-SUBTOTAL.
008140     MOVE TX-DISCOUNT TO TX-LOG-DISCOUNT.
008150     MOVE TX-TAX      TO TX-LOG-TAX.
008160     MOVE TX-TOTAL    TO TX-LOG-TOTAL.
008170     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
008180*
008190*    SAME LAYOUT AS 7100 ABOVE BUT KEYED ON THE EVENT ID RATHER
008200*    THAN A BOOKING ID - A REJECTED REQUEST NEVER GETS A
008210*    BOOKING ID, SO THE EVENT IS THE ONLY KEY AVAILABLE TO TIE
008220*    THE LOG LINE BACK TO THE ORIGINAL REQUEST.
008230 7200-LOG-REJECTED.
008240     MOVE SPACES TO TX-RPT-LINE-WORK.
008250     MOVE "BOOKING " TO TX-LOG-TXN-TYPE.
008260     MOVE TX-BRQ-EVENT-ID TO TX-LOG-KEY.
008270     MOVE "REJECTED" TO TX-LOG-DISPOSITION.
008280     MOVE TX-REJECT-REASON TO TX-LOG-REASON.
008290     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
008300*
008310*    ---------------------------------------------------------
008320*    8000 SERIES - REWRITE EVERY MASTER TOUCHED BY THIS RUN
008330*    ---------------------------------------------------------
008340*    EVERY TABLE IS WRITTEN OUT IN FULL, WHETHER THIS RUN
008350*    CHANGED ONE ENTRY OR NONE - THE OUTPUT MASTER IS ALWAYS A
008360*    COMPLETE REPLACEMENT OF THE INPUT MASTER, NEVER A PATCH,
008370*    WHICH IS WHY A JCL FAILURE MID-RUN LEAVES THE OLD
008380*    GENERATION UNTOUCHED AND SAFE TO RERUN FROM.
008390 8000-REWRITE-MASTERS.
008400     PERFORM 8100-REWRITE-EVENTS
008410             VARYING TX-ETB-IX FROM 1 BY 1
008420             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT.
008430     PERFORM 8200-REWRITE-SEATS
008440             VARYING TX-STB-IX FROM 1 BY 1
008450             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
008460     PERFORM 8300-REWRITE-OFFERS
008470             VARYING TX-OTB-IX FROM 1 BY 1
008480             UNTIL TX-OTB-IX > TX-OFR-TAB-COUNT.
008490     PERFORM 8400-REWRITE-BOOKING-HDRS
008500             VARYING TX-KTB-IX FROM 1 BY 1
008510             UNTIL TX-KTB-IX > TX-BKG-TAB-COUNT.
008520     PERFORM 8500-REWRITE-BOOKING-SEATS
008530             VARYING TX-STX-IX FROM 1 BY 1
008540             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
008550     PERFORM 8600-REWRITE-PAYMENTS
008560             VARYING TX-PTB-IX FROM 1 BY 1
008570             UNTIL TX-PTB-IX > TX-PAY-TAB-COUNT.
008580*
008590*    THE ONLY FIELD THIS PARAGRAPH'S LOOP CAN HAVE CHANGED IS
008600*    TX-ETB-STATUS, VIA THE SOLD-OUT TOGGLE ABOVE - EVERY OTHER
008610*    EVENT FIELD PASSES THROUGH UNCHANGED FROM THE LOAD IN 2200.
008620 8100-REWRITE-EVENTS.
008630     MOVE TX-ETB-ID (TX-ETB-IX)          TO TX-EVT-ID.
008640     MOVE TX-ETB-TITLE (TX-ETB-IX)       TO TX-EVT-TITLE.
008650     MOVE TX-ETB-VENUE (TX-ETB-IX)       TO TX-EVT-VENUE.
008660     MOVE TX-ETB-START (TX-ETB-IX)       TO TX-EVT-START.
008670     MOVE TX-ETB-END (TX-ETB-IX)         TO TX-EVT-END.
008680     MOVE TX-ETB-BASE-PRICE (TX-ETB-IX)  TO TX-EVT-BASE-PRICE.
008690     MOVE TX-ETB-STATUS (TX-ETB-IX)      TO TX-EVT-STATUS.
008700     MOVE TX-ETB-ORGANIZER-ID (TX-ETB-IX) TO TX-EVT-ORGANIZER-ID.
008710     WRITE TX-EVENT-OUT-REC FROM TX-EVENT-REC.
008720*
008730*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS
008740*    TX-STB-AVAILABLE, FLIPPED TO "N" IN 3710 WHEN A SEAT WAS
008750*    SOLD - THE SEAT'S ROW, NUMBER AND PRICE OVERRIDE NEVER
008760*    CHANGE ONCE THE VENUE FILE IS SET UP.
008770 8200-REWRITE-SEATS.
008780     MOVE TX-STB-ID (TX-STB-IX)          TO TX-SEA-ID.
008790     MOVE TX-STB-EVENT-ID (TX-STB-IX)    TO TX-SEA-EVENT-ID.
008800     MOVE TX-STB-ROW-LABEL (TX-STB-IX)   TO TX-SEA-ROW-LABEL.
008810     MOVE TX-STB-NUMBER (TX-STB-IX)      TO TX-SEA-NUMBER.
008820     MOVE TX-STB-AVAILABLE (TX-STB-IX)   TO TX-SEA-AVAILABLE.
008830     MOVE TX-STB-PRICE-OVR (TX-STB-IX)   TO TX-SEA-PRICE-OVR.
008840     MOVE TX-STB-HAS-OVR (TX-STB-IX)     TO TX-SEA-HAS-OVR.
008850     WRITE TX-SEAT-OUT-REC FROM TX-SEAT-REC.
008860*
008870*    THE ONLY FIELD THIS LOOP CAN HAVE CHANGED IS
008880*    TX-OTB-USED-COUNT, BUMPED IN 3520 WHEN A BOOKING APPLIED
008890*    THE OFFER - USED-COUNT IS COMPARED AGAINST USAGE-LIMIT ON
008900*    EVERY SUBSEQUENT RUN, NOT JUST THIS ONE.
008910 8300-REWRITE-OFFERS.
008920     MOVE TX-OTB-CODE (TX-OTB-IX)        TO TX-OFR-CODE.
008930     MOVE TX-OTB-TYPE (TX-OTB-IX)        TO TX-OFR-TYPE.
008940     MOVE TX-OTB-VALUE (TX-OTB-IX)       TO TX-OFR-VALUE.
008950     MOVE TX-OTB-ACTIVE (TX-OTB-IX)      TO TX-OFR-ACTIVE.
008960     MOVE TX-OTB-USAGE-LIMIT (TX-OTB-IX) TO TX-OFR-USAGE-LIMIT.
008970     MOVE TX-OTB-USED-COUNT (TX-OTB-IX)  TO TX-OFR-USED-COUNT.
008980     MOVE TX-OTB-VALID-UNTIL (TX-OTB-IX) TO TX-OFR-VALID-UNTIL.
008990     WRITE TX-OFFER-OUT-REC FROM TX-OFFER-REC.
009000*
009010*    BOOKINGS-OUT CARRIES THREE RECORD SHAPES UNDER ONE FD -
009020*    THIS PARAGRAPH WRITES THE HEADER ROW FOR EVERY BOOKING ON
009030*    THE TABLE, INCLUDING THE ONE JUST ADDED BY 3700 THIS RUN.
009040 8400-REWRITE-BOOKING-HDRS.
009050     SET TX-BKG-REC-IS-HEADER TO TRUE.
009060     MOVE TX-KTB-ID (TX-KTB-IX)          TO TX-BKG-ID.
009070     MOVE TX-KTB-CUSTOMER-ID (TX-KTB-IX) TO TX-BKG-CUSTOMER-ID.
009080     MOVE TX-KTB-EVENT-ID (TX-KTB-IX)    TO TX-BKG-EVENT-ID.
009090     MOVE TX-KTB-STATUS (TX-KTB-IX)      TO TX-BKG-STATUS.
009100     MOVE TX-KTB-SUBTOTAL (TX-KTB-IX)    TO TX-BKG-SUBTOTAL.
009110     MOVE TX-KTB-DISCOUNT (TX-KTB-IX)    TO TX-BKG-DISCOUNT.
009120     MOVE TX-KTB-TAX (TX-KTB-IX)         TO TX-BKG-TAX.
009130     MOVE TX-KTB-TOTAL (TX-KTB-IX)       TO TX-BKG-TOTAL.
009140     MOVE TX-KTB-OFFER-CODE (TX-KTB-IX)  TO TX-BKG-OFFER-CODE.
009150     MOVE TX-KTB-SEAT-COUNT (TX-KTB-IX)  TO TX-BKG-SEAT-COUNT.
009160     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
009170*
009180*    SEAT-LINE ROWS FOLLOW THE SAME REC-TYPE SWITCH DISCIPLINE
009190*    AS 8400 ABOVE - SET-TRUE ON TX-BKG-REC-IS-SEAT BEFORE
009200*    MOVING ANY FIELD SO THE 88-LEVEL REDEFINES LINE UP.
009210 8500-REWRITE-BOOKING-SEATS.
009220     SET TX-BKG-REC-IS-SEAT TO TRUE.
009230     MOVE TX-XST-BOOKING-ID (TX-STX-IX)  TO TX-BST-BOOKING-ID.
009240     MOVE TX-XST-SEAT-ID (TX-STX-IX)     TO TX-BST-SEAT-ID.
009250     MOVE TX-XST-TICKET-PRICE (TX-STX-IX) TO TX-BST-TICKET-PRICE.
009260     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
009270*
009280*    LAST OF THE THREE BOOKINGS-OUT SUB-RECORD TYPES - THE
009290*    PAYMENT ROW CARRIES TX-PTB-TXN-REF, THE "TXN-" PLUS
009300*    12-DIGIT REFERENCE ASSEMBLED BACK IN 3700 (TIX-0252).
009310 8600-REWRITE-PAYMENTS.
009320     SET TX-BKG-REC-IS-PAYMENT TO TRUE.
009330     MOVE TX-PTB-BOOKING-ID (TX-PTB-IX)  TO TX-PAY-BOOKING-ID.
009340     MOVE TX-PTB-AMOUNT (TX-PTB-IX)      TO TX-PAY-AMOUNT.
009350     MOVE TX-PTB-STATUS (TX-PTB-IX)      TO TX-PAY-STATUS.
009360     MOVE TX-PTB-METHOD (TX-PTB-IX)      TO TX-PAY-METHOD.
009370     MOVE TX-PTB-TXN-REF (TX-PTB-IX)     TO TX-PAY-TXN-REF.
009380     MOVE TX-PTB-PAID-AT (TX-PTB-IX)     TO TX-PAY-PAID-AT.
009390     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
009400*
009410*    ---------------------------------------------------------
009420*    9900 SERIES - CLOSE DOWN AND RETURN
009430*    ---------------------------------------------------------
009440*    ALL ELEVEN FILES CLOSE HERE TOGETHER - BY THE TIME CONTROL
009450*    REACHES THIS PARAGRAPH EVERY MASTER REWRITE IN THE 8000
009460*    SERIES HAS ALREADY COMPLETED, SO THE CLOSE IS A FORMALITY,
009470*    NOT A COMMIT POINT.
009480 9900-EXIT.
009490     CLOSE RUNPARM BOOKREQS USERS EVENTS-IN EVENTS-OUT SEATS-IN
009500           SEATS-OUT OFFERS-IN OFFERS-OUT BOOKINGS-IN BOOKINGS-OUT
009510           RPTFILE.
009520     STOP RUN.
009530*
009540* *************** END OF PROGRAM TIXTRAK003 ***************************


