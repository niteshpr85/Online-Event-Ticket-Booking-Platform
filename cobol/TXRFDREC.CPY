000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXRFDREC                                       *
000130*   Contains    : REFUND master record - at most one per         *
000140*                 booking.                                       *
000150*   File        : REFUNDS  (in/out - rewritten every run)        *
000160*   Record len  : 80 (79 data + 1 filler)                        *
000170*                                                                *
000180******************************************************************
000190*
000200 01  TX-REFUND-REC.
000210     05  TX-RFD-BOOKING-ID          PIC 9(6).
000220     05  TX-RFD-STATUS              PIC X(2).
000230         88  TX-RFD-IS-REQUESTED    VALUE "RQ".
000240         88  TX-RFD-IS-APPROVED     VALUE "AP".
000250         88  TX-RFD-IS-REJECTED     VALUE "RJ".
000260         88  TX-RFD-IS-COMPLETED    VALUE "CP".
000270     05  TX-RFD-REASON              PIC X(50).
000280     05  TX-RFD-AMOUNT              PIC S9(7)V99.
000290     05  TX-RFD-REQUESTED-BY        PIC 9(6).
000300     05  TX-RFD-RESOLVED-BY         PIC 9(6).
000310     05  FILLER                     PIC X(1).
000320*
000330* *************** END OF COPYBOOK TXRFDREC ************************
