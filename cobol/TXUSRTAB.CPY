000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXUSRTAB                                       *
000130*   Contains    : In-memory USER table, loaded once from the     *
000140*                 sorted USERS master and searched with          *
000150*                 SEARCH ALL (binary search) for every actor     *
000160*                 lookup a program has to make.                  *
000170*                                                                *
000180******************************************************************
000190*
000200 01  TX-USR-TAB-CTL.
000210     05  TX-USR-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000220     05  TX-USR-TAB-MAX             PIC S9(5) COMP VALUE 500.
000230*
000240 01  TX-USR-TABLE.
000250     05  TX-USR-TAB-ENTRY OCCURS 500 TIMES
000260             ASCENDING KEY IS TX-UTB-ID
000270             INDEXED BY TX-UTB-IX.
000280         10  TX-UTB-ID              PIC 9(6).
000290         10  TX-UTB-NAME            PIC X(30).
000300         10  TX-UTB-EMAIL           PIC X(40).
000310         10  TX-UTB-ROLE            PIC X(2).
000320         10  TX-UTB-ACTIVE          PIC X(1).
000330*
000340* *************** END OF COPYBOOK TXUSRTAB ************************
