000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXRFDTAB                                       *
000130*   Contains    : In-memory REFUND table, searched with          *
000140*                 SEARCH ALL on the booking id and rewritten     *
000150*                 to a new REFUNDS master at end of run.         *
000160*                                                                *
000170******************************************************************
000180*
000190 01  TX-RFD-TAB-CTL.
000200     05  TX-RFD-TAB-COUNT           PIC S9(5) COMP VALUE 0.
000210     05  TX-RFD-TAB-MAX             PIC S9(5) COMP VALUE 2000.
000220*
000230 01  TX-RFD-TABLE.
000240     05  TX-RFD-TAB-ENTRY OCCURS 2000 TIMES
000250             ASCENDING KEY IS TX-FTB-BOOKING-ID
000260             INDEXED BY TX-FTB-IX.
000270         10  TX-FTB-BOOKING-ID      PIC 9(6).
000280         10  TX-FTB-STATUS          PIC X(2).
000290         10  TX-FTB-REASON          PIC X(50).
000300         10  TX-FTB-AMOUNT          PIC S9(7)V99.
000310         10  TX-FTB-REQUESTED-BY    PIC 9(6).
000320         10  TX-FTB-RESOLVED-BY     PIC 9(6).
000330*
000340* *************** END OF COPYBOOK TXRFDTAB ************************
