000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK004                                            *
000150*   PROGRAM NAME : PAYMENT CAPTURE PROCESSOR                             *
000160*   SUMMARY      : APPLIES EACH GATEWAY CALLBACK OFF PAYREQS TO THE      *
000170*                 MATCHING PENDING PAYMENT. A SUCCESS CALLBACK MARKS THE *
000180*               PAYMENT PAID, CONFIRMS THE BOOKING AND ISSUES ONE TICKET *
000190*                  PER SEAT LINE.  A FAILURE CALLBACK MARKS THE PAYMENT  *
000200*                  FAILED, CANCELS THE BOOKING AND RELEASES ITS SEATS.   *
000210*                                                                        *
000220*   FILES   USED : PAYREQS        (INPUT)                                *
000230*                : EVENTS         (INPUT-OUTPUT)                         *
000240*                : SEATS          (INPUT-OUTPUT)                         *
000250*                : BOOKINGS       (INPUT-OUTPUT)                         *
000260*                : TICKETS        (INPUT-OUTPUT)                         *
000270*                : RPTFILE        (OUTPUT)                               *
000280*                : RUNPARM        (INPUT)                                *
000290*                                                                        *
000300**************************************************************************
000310*
000320 PROGRAM-ID.  TIXTRAK004.
000330 AUTHOR.  D W HARGROVE.
000340 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000350 DATE-WRITTEN.  06-09-92.
000360 DATE-COMPILED.
000370 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000380*
000390**************************************************************************
000400*   C H A N G E   L O G                                                  *
000410**************************************************************************
000420*   DATE      BY     REQUEST     DESCRIPTION                             *
000430*  -------- ----- ---------- --------------------------------------------*
000440*   06-09-92  DWH    TIX-0021    ORIGINAL PROGRAM.                       *
000450*   14-01-93  RBW    TIX-0052    TICKETS NOW ISSUED ON THE SAME RUN A    *
000460*                                PAYMENT SUCCEEDS - PREVIOUSLY A SEPARATE*
000470*                                OVERNIGHT JOB TWO HOURS LATER.          *
000480*   22-06-94  TLM    TIX-0091  FAILED PAYMENT NOW RELEASES THE BOOKING'S *
000490*                                SEATS BACK TO THE POOL AND RUNS THE     *
000500*                                SOLD-OUT TOGGLE.                        *
000510*   05-02-96  SKN    TIX-0134    TICKET CODE SUFFIX WIDENED TO 16 BYTES -*
000520*                                12 WAS RUNNING OUT ON THE BIGGER VENUES.*
000530*   19-08-97  CAP    TIX-0158  STALE OR ALREADY-DECIDED PAYMENT REQUESTS *
000540*                           NOW LOGGED AND SKIPPED RATHER THAN ABENDING. *
000550*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000560*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000570*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000580*   22-05-00  DWH    TIX-0198  PAYMENT RESULTS NOW LOGGED TO RPTFILE FOR *
000590*                                THE OVERNIGHT RECONCILIATION RUN.       *
000600*   14-11-02  CAP    TIX-0233    TICKET-PAID-AT TIMESTAMP NOW TAKEN FROM *
000610*                                THE RUN-PARAMETER CARD, NOT SET TO ZERO.*
000620*   06-03-03  JFC    TIX-0251    CALLBACK CUSTOMER-ID NOW MATCHED AGAINST*
000630*                                THE BOOKING OWNER BEFORE CAPTURE - AN    *
000640*                                ACQUIRER TEST FEED WAS ABLE TO CAPTURE   *
000650*                                A BOOKING THAT BELONGED TO A DIFFERENT   *
000660*                                CUSTOMER NUMBER.                        *
000670**************************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710     SOURCE-COMPUTER. VAX-8650.
000720     OBJECT-COMPUTER. VAX-8650.
000730     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000740                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770*    FOUR MASTERS ARE READ OLD AND WRITTEN NEW IN THE USUAL
000780*    SHOP CONVENTION - THE JCL SWAPS GENERATION NUMBERS AFTER
000790*    A CLEAN RUN, NEVER THIS PROGRAM.
000800     SELECT RUNPARM      ASSIGN TO "RUNPARM"
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS IS TX-RUNPARM-STATUS.
000830     SELECT PAYREQS      ASSIGN TO "PAYREQS"
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS IS TX-PAYREQS-STATUS.
000860     SELECT EVENTS-IN    ASSIGN TO "EVENTS-OLD"
000870            ORGANIZATION IS SEQUENTIAL
000880            FILE STATUS IS TX-EVENTS-IN-STATUS.
000890     SELECT EVENTS-OUT   ASSIGN TO "EVENTS-NEW"
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS IS TX-EVENTS-OUT-STATUS.
000920     SELECT SEATS-IN     ASSIGN TO "SEATS-OLD"
000930            ORGANIZATION IS SEQUENTIAL
000940            FILE STATUS IS TX-SEATS-IN-STATUS.
000950     SELECT SEATS-OUT    ASSIGN TO "SEATS-NEW"
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS IS TX-SEATS-OUT-STATUS.
000980     SELECT BOOKINGS-IN  ASSIGN TO "BOOKINGS-OLD"
000990            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS TX-BOOKINGS-IN-STATUS.
001010     SELECT BOOKINGS-OUT ASSIGN TO "BOOKINGS-NEW"
001020            ORGANIZATION IS SEQUENTIAL
001030            FILE STATUS IS TX-BOOKINGS-OUT-STATUS.
001040     SELECT TICKETS-IN   ASSIGN TO "TICKETS-OLD"
001050            ORGANIZATION IS SEQUENTIAL
001060            FILE STATUS IS TX-TICKETS-IN-STATUS.
001070     SELECT TICKETS-OUT  ASSIGN TO "TICKETS-NEW"
001080            ORGANIZATION IS SEQUENTIAL
001090            FILE STATUS IS TX-TICKETS-OUT-STATUS.
001100     SELECT RPTFILE      ASSIGN TO "RPTFILE"
001110            ORGANIZATION IS SEQUENTIAL.
001120*
001130 DATA DIVISION.
001140 FILE SECTION.
001150*
001160*    RUNPARM IS THE ONE-CARD PARAMETER FILE - SEE TXCOMWRK FOR
001170*    THE BREAKOUT OF THE 25 BYTES INTO RUN DATE AND TIMESTAMP.
001180 FD  RUNPARM
001190     LABEL RECORDS ARE STANDARD.
001200 01  TX-RUN-PARM-FILE-REC             PIC X(25).
001210*
001220*    PAYREQS IS THE GATEWAY CALLBACK FEED - ONE RECORD PER
001230*    CAPTURE ATTEMPT, LAID OUT IN TXPRQREC.
001240 FD  PAYREQS
001250     LABEL RECORDS ARE STANDARD.
001260     COPY TXPRQREC.
001270*
001280*    OLD-SIDE EVENT MASTER, READ ONCE AT STARTUP INTO THE TABLE.
001290 FD  EVENTS-IN
001300     LABEL RECORDS ARE STANDARD.
001310 01  TX-EVENT-IN-REC                  PIC X(120).
001320*
001330*    NEW-SIDE EVENT MASTER, WRITTEN ONCE AT SHUTDOWN FROM THE
001340*    TABLE.
001350 FD  EVENTS-OUT
001360     LABEL RECORDS ARE STANDARD.
001370 01  TX-EVENT-OUT-REC                 PIC X(120).
001380*
001390*    OLD-SIDE SEAT MASTER.
001400 FD  SEATS-IN
001410     LABEL RECORDS ARE STANDARD.
001420 01  TX-SEAT-IN-REC                   PIC X(30).
001430*
001440*    NEW-SIDE SEAT MASTER.
001450 FD  SEATS-OUT
001460     LABEL RECORDS ARE STANDARD.
001470 01  TX-SEAT-OUT-REC                  PIC X(30).
001480*
001490*    OLD-SIDE BOOKINGS MASTER - HEADER, SEAT AND PAYMENT
001500*    RECORDS INTERLEAVED, SEE TXBKGREC FOR THE REDEFINES.
001510 FD  BOOKINGS-IN
001520     LABEL RECORDS ARE STANDARD.
001530 01  TX-BOOKING-IN-REC                PIC X(70).
001540*
001550*    NEW-SIDE BOOKINGS MASTER.
001560 FD  BOOKINGS-OUT
001570     LABEL RECORDS ARE STANDARD.
001580 01  TX-BOOKING-OUT-REC               PIC X(70).
001590*
001600*    OLD-SIDE TICKET MASTER.
001610 FD  TICKETS-IN
001620     LABEL RECORDS ARE STANDARD.
001630 01  TX-TICKET-IN-REC                 PIC X(60).
001640*
001650*    NEW-SIDE TICKET MASTER - GAINS ONE ENTRY PER SEAT FOR EVERY
001660*    SUCCESSFUL CAPTURE PROCESSED THIS RUN.
001670 FD  TICKETS-OUT
001680     LABEL RECORDS ARE STANDARD.
001690 01  TX-TICKET-OUT-REC                PIC X(60).
001700*
001710*    RPTFILE IS THE RECONCILIATION LOG - ONE LINE PER CALLBACK,
001720*    ACCEPTED OR REJECTED ALIKE.  PRINTER SPACING IS NOT USED -
001730*    THIS IS A REPORT FILE READ BY THE OVERNIGHT JOB, NOT A
001740*    PRINTED LISTING.
001750 FD  RPTFILE
001760     LABEL RECORDS ARE STANDARD.
001770 01  TX-RPT-OUT-REC                   PIC X(132).
001780*
001790 WORKING-STORAGE SECTION.
001800*
001810*    TX-REJECT-REASON IS CARRIED AS A STANDALONE 77-LEVEL - SET
001820*    AND OVERWRITTEN THROUGHOUT 3100-VALIDATE-REQUEST AND READ
001830*    BACK BY 7200-LOG-REJECTED ALONE, NEVER MOVED AS PART OF
001840*    TX-LOOKUP-WORK BELOW.
001850 77  TX-REJECT-REASON                 PIC X(40).
001860*
001870*    TXCOMWRK CARRIES THE RUN-PARAMETER LAYOUT AND THE RUN
001880*    COUNTERS SHARED BY EVERY PROGRAM IN THIS SUITE.  THE FOUR
001890*    TABLE COPYBOOKS BELOW ARE THE IN-MEMORY IMAGES OF THE
001900*    EVENT, SEAT, BOOKING AND TICKET MASTERS - SIZED TO THE
001910*    SAME MAXIMUM OCCURS COUNTS USED THROUGHOUT THIS SUITE SO A
001920*    MASTER TOO BIG FOR ONE PROGRAM IS TOO BIG FOR ALL OF THEM.
001930     COPY TXCOMWRK.
001940     COPY TXEVTTAB.
001950     COPY TXSEATTAB.
001960     COPY TXBKGTAB.
001970     COPY TXTKTTAB.
001980*
001990 01  TX-EVENT-REC.
002000     COPY TXEVTREC.
002010*
002020 01  TX-SEAT-REC.
002030     COPY TXSEATREC.
002040*
002050*    TX-BOOKING-FILE-REC IS THE SHARED THREE-WAY RECORD LAYOUT
002060*    FOR THE BOOKINGS FILE - HEADER, SEAT AND PAYMENT SUB-
002070*    RECORDS ALL REDEFINE THE SAME BYTES, SELECTED BY
002080*    TX-BKG-REC-TYPE.
002090 01  TX-BOOKING-FILE-REC.
002100     COPY TXBKGREC.
002110*
002120 01  TX-TICKET-REC.
002130     COPY TXTKTREC.
002140*
002150*    ONE LINE WORK AREA, REUSED FOR BOTH ACCEPTED AND REJECTED
002160*    CALLBACK LOGGING - SEE 7100-LOG-ACCEPTED / 7200-LOG-REJECTED.
002170 01  TX-RPT-LINE-WORK.
002180     COPY TXRPTREC.
002190*
002200*    NINE FILE STATUS FIELDS FOR NINE SEQUENTIAL FILES - RUNPARM
002210*    AND PAYREQS EACH HAVE ONE, THE FOUR MASTERS EACH HAVE ONE
002220*    FOR THEIR OLD SIDE AND ONE FOR THEIR NEW SIDE.  ONLY THE
002230*    OLD-SIDE STATUSES CARRY AN EOF CONDITION - THE NEW SIDE IS
002240*    WRITE-ONLY AND NEVER READS TO END OF FILE.
002250 01  TX-FILE-STATUSES.
002260     05  TX-RUNPARM-STATUS            PIC X(2).
002270     05  TX-PAYREQS-STATUS            PIC X(2).
002280         88  TX-PAYREQS-EOF            VALUE "10".
002290     05  TX-EVENTS-IN-STATUS          PIC X(2).
002300         88  TX-EVENTS-IN-EOF          VALUE "10".
002310     05  TX-EVENTS-OUT-STATUS         PIC X(2).
002320     05  TX-SEATS-IN-STATUS           PIC X(2).
002330         88  TX-SEATS-IN-EOF           VALUE "10".
002340     05  TX-SEATS-OUT-STATUS          PIC X(2).
002350     05  TX-BOOKINGS-IN-STATUS        PIC X(2).
002360         88  TX-BOOKINGS-IN-EOF        VALUE "10".
002370     05  TX-BOOKINGS-OUT-STATUS       PIC X(2).
002380     05  TX-TICKETS-IN-STATUS         PIC X(2).
002390         88  TX-TICKETS-IN-EOF         VALUE "10".
002400     05  TX-TICKETS-OUT-STATUS        PIC X(2).
002410*
002420 01  TX-SWITCHES.
002430     05  TX-RERUN-SWITCH              PIC X(1).
002440     05  TX-PAYREQS-EOF-FLAG          PIC X(1)  VALUE "N".
002450         88  TX-PAYREQS-EOF-YES        VALUE "Y".
002460     05  TX-BOOKING-FOUND-FLAG        PIC X(1)  VALUE "N".
002470         88  TX-BOOKING-FOUND-YES      VALUE "Y".
002480     05  TX-PAYMENT-FOUND-FLAG        PIC X(1)  VALUE "N".
002490         88  TX-PAYMENT-FOUND-YES      VALUE "Y".
002500     05  TX-REQUEST-OK-FLAG           PIC X(1)  VALUE "N".
002510         88  TX-REQUEST-OK-YES         VALUE "Y".
002520*
002530*    TX-REQUEST-OK-FLAG DRIVES THE ACCEPT/REJECT FORK IN
002540*    3000-PROCESS-PAY-REQUESTS - EVERY OTHER SWITCH IN THIS
002550*    GROUP IS RESET AT THE TOP OF 3100-VALIDATE-REQUEST BEFORE
002560*    EACH NEW CALLBACK IS EXAMINED.
002570 01  TX-LOOKUP-WORK.
002580     05  TX-EVT-TAB-IX                PIC S9(5) COMP.
002590     05  TX-KTB-TAB-IX                PIC S9(5) COMP.
002600     05  TX-PTB-TAB-IX                PIC S9(5) COMP.
002610     05  TX-NEXT-TICKET-SEQ           PIC 9(12) COMP.
002620     05  TX-TKT-SEQ-DISPLAY           PIC 9(16).
002630*
002640 PROCEDURE DIVISION.
002650*
002660*    ---------------------------------------------------------
002670*    0000 SERIES - RUN CONTROL
002680*    ---------------------------------------------------------
002690*    STANDARD FOUR-STEP SHAPE FOR THIS FAMILY OF PROGRAMS -
002700*    OPEN AND PRIME THE TABLES, WORK THE TRANSACTION FILE ONE
002710*    RECORD AT A TIME, SPILL THE TABLES BACK TO NEW MASTERS,
002720*    THEN CLOSE.  NOTHING IS WRITTEN TO A MASTER UNTIL THE
002730*    WHOLE RUN HAS FINISHED - A PAYREQS ABEND PARTWAY THROUGH
002740*    LEAVES ALL FIVE MASTERS UNTOUCHED FOR A CLEAN RERUN.
002750 0000-MAIN-LINE.
002760*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
002770*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
002780*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
002790*    SEPARATELY.
002800     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
002810     PERFORM 3000-PROCESS-PAY-REQUESTS
002820             UNTIL TX-PAYREQS-EOF-YES.
002830     PERFORM 8000-REWRITE-MASTERS.
002840     GO TO 9900-EXIT.
002850*
002860*    OPENS ALL SEVEN FILES AND PULLS THE RUN-PARAMETER CARD -
002870*    THE CARD SUPPLIES THE TIMESTAMP TX-3200-PROCESS-SUCCESS
002880*    STAMPS ON A PAID PAYMENT (SEE TIX-0233 BELOW).  A MISSING
002890*    CARD IS NOT FATAL - THE TIMESTAMP FIELDS SIMPLY GO TO
002900*    ZERO AND RECONCILIATION FLAGS THE RUN FOR REVIEW.
002910 1000-INITIALISATION.
002920     OPEN INPUT  RUNPARM PAYREQS EVENTS-IN SEATS-IN BOOKINGS-IN
002930                 TICKETS-IN.
002940     OPEN OUTPUT EVENTS-OUT SEATS-OUT BOOKINGS-OUT TICKETS-OUT
002950                 RPTFILE.
002960     READ RUNPARM INTO TX-RUN-PARM-REC
002970         AT END MOVE SPACES TO TX-RUN-PARM-REC.
002980     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
002990*
003000*    ---------------------------------------------------------
003010*    2000 SERIES - PRIME THE IN-MEMORY TABLES
003020*    ---------------------------------------------------------
003030*    EVERY MASTER THIS PROGRAM TOUCHES IS LOADED WHOLE INTO A
003040*    SEARCH ALL TABLE BEFORE THE FIRST CALLBACK IS READ - THE
003050*    CALLBACK FILE ARRIVES IN GATEWAY ORDER, NOT BOOKING-ID
003060*    ORDER, SO A SEQUENTIAL MATCH AGAINST THE MASTERS WOULD
003070*    NOT WORK HERE THE WAY IT DOES IN THE NIGHTLY SETTLEMENT
003080*    RUNS.  THE NEXT-TICKET-SEQUENCE COUNTER IS ALSO PRIMED
003090*    HERE FROM THE HIGHEST TICKET CODE ALREADY ON FILE SO A
003100*    RERUN NEVER RE-ISSUES A CODE THAT WENT OUT ON A PRIOR PASS.
003110 2000-LOAD-MASTERS.
003120     PERFORM 2100-LOAD-EVENT-TABLE    UNTIL TX-EVENTS-IN-EOF.
003130     PERFORM 2200-LOAD-SEAT-TABLE     UNTIL TX-SEATS-IN-EOF.
003140     PERFORM 2300-LOAD-BOOKINGS-TABLE UNTIL TX-BOOKINGS-IN-EOF.
003150     PERFORM 2400-LOAD-TICKET-TABLE   UNTIL TX-TICKETS-IN-EOF.
003160     MOVE 0 TO TX-NEXT-TICKET-SEQ.
003170     IF TX-TKT-TAB-COUNT > 0
003180         MOVE TX-TTB-CODE (TX-TKT-TAB-COUNT) (5:16) TO
003190              TX-TKT-SEQ-DISPLAY
003200         MOVE TX-TKT-SEQ-DISPLAY TO TX-NEXT-TICKET-SEQ
003210     END-IF.
003220*
003230*    EVENT MASTER LOADS FIRST - THE SOLD-OUT TOGGLE IN
003240*    3320-SOLD-OUT-TOGGLE NEEDS IT IN PLACE BEFORE ANY SEAT
003250*    IS EVER COUNTED.
003260 2100-LOAD-EVENT-TABLE.
003270     READ EVENTS-IN INTO TX-EVENT-REC
003280         AT END SET TX-EVENTS-IN-EOF TO TRUE
003290         NOT AT END
003300             ADD 1 TO TX-EVT-TAB-COUNT
003310             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
003320             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
003330             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
003340             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
003350             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
003360             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
003370                                       (TX-EVT-TAB-COUNT)
003380             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
003390             MOVE TX-EVT-ORGANIZER-ID
003400                                    TO TX-ETB-ORGANIZER-ID
003410                                       (TX-EVT-TAB-COUNT)
003420     END-READ.
003430*
003440*    SEAT MASTER LOADS SECOND, KEYED BY THE SAME EVENT-ID THE
003450*    EVENT TABLE JUST BUILT.  A FAILED PAYMENT WALKS THIS
003460*    TABLE IN 3310-RELEASE-ONE-SEAT TO PUT SEATS BACK ON SALE.
003470 2200-LOAD-SEAT-TABLE.
003480     READ SEATS-IN INTO TX-SEAT-REC
003490         AT END SET TX-SEATS-IN-EOF TO TRUE
003500         NOT AT END
003510             ADD 1 TO TX-SEA-TAB-COUNT
003520             MOVE TX-SEA-ID         TO TX-STB-ID (TX-SEA-TAB-COUNT)
003530             MOVE TX-SEA-EVENT-ID   TO TX-STB-EVENT-ID
003540                                       (TX-SEA-TAB-COUNT)
003550             MOVE TX-SEA-ROW-LABEL  TO TX-STB-ROW-LABEL
003560                                       (TX-SEA-TAB-COUNT)
003570             MOVE TX-SEA-NUMBER     TO TX-STB-NUMBER (TX-SEA-TAB-COUNT)
003580             MOVE TX-SEA-AVAILABLE  TO TX-STB-AVAILABLE
003590                                       (TX-SEA-TAB-COUNT)
003600             MOVE TX-SEA-PRICE-OVR  TO TX-STB-PRICE-OVR
003610                                       (TX-SEA-TAB-COUNT)
003620             MOVE TX-SEA-HAS-OVR    TO TX-STB-HAS-OVR
003630                                       (TX-SEA-TAB-COUNT)
003640     END-READ.
003650*
003660*    BOOKINGS IS A THREE-RECORD-TYPE FILE - HEADER, SEAT LINE
003670*    AND PAYMENT LINE ALL SHARE ONE FD.  EACH TYPE FANS OUT TO
003680*    ITS OWN TABLE HERE SO 3100-VALIDATE-REQUEST CAN SEARCH
003690*    ALL THREE INDEPENDENTLY OF FILE ORDER.
003700 2300-LOAD-BOOKINGS-TABLE.
003710     READ BOOKINGS-IN INTO TX-BOOKING-FILE-REC
003720         AT END SET TX-BOOKINGS-IN-EOF TO TRUE
003730         NOT AT END
003740             EVALUATE TRUE
003750                 WHEN TX-BKG-REC-IS-HEADER
003760                     ADD 1 TO TX-BKG-TAB-COUNT
003770                     MOVE TX-BKG-ID TO TX-KTB-ID (TX-BKG-TAB-COUNT)
003780                     MOVE TX-BKG-CUSTOMER-ID TO
003790                          TX-KTB-CUSTOMER-ID (TX-BKG-TAB-COUNT)
003800                     MOVE TX-BKG-EVENT-ID TO
003810                          TX-KTB-EVENT-ID (TX-BKG-TAB-COUNT)
003820                     MOVE TX-BKG-STATUS TO
003830                          TX-KTB-STATUS (TX-BKG-TAB-COUNT)
003840                     MOVE TX-BKG-SUBTOTAL TO
003850                          TX-KTB-SUBTOTAL (TX-BKG-TAB-COUNT)
003860                     MOVE TX-BKG-DISCOUNT TO
003870                          TX-KTB-DISCOUNT (TX-BKG-TAB-COUNT)
003880                     MOVE TX-BKG-TAX TO
003890                          TX-KTB-TAX (TX-BKG-TAB-COUNT)
003900                     MOVE TX-BKG-TOTAL TO
003910                          TX-KTB-TOTAL (TX-BKG-TAB-COUNT)
003920                     MOVE TX-BKG-OFFER-CODE TO
003930                          TX-KTB-OFFER-CODE (TX-BKG-TAB-COUNT)
003940                     MOVE TX-BKG-SEAT-COUNT TO
003950                          TX-KTB-SEAT-COUNT (TX-BKG-TAB-COUNT)
003960                 WHEN TX-BKG-REC-IS-SEAT
003970                     ADD 1 TO TX-BST-TAB-COUNT
003980                     MOVE TX-BST-BOOKING-ID TO
003990                          TX-XST-BOOKING-ID (TX-BST-TAB-COUNT)
004000                     MOVE TX-BST-SEAT-ID TO
004010                          TX-XST-SEAT-ID (TX-BST-TAB-COUNT)
004020                     MOVE TX-BST-TICKET-PRICE TO
004030                          TX-XST-TICKET-PRICE (TX-BST-TAB-COUNT)
004040                 WHEN TX-BKG-REC-IS-PAYMENT
004050                     ADD 1 TO TX-PAY-TAB-COUNT
004060                     MOVE TX-PAY-BOOKING-ID TO
004070                          TX-PTB-BOOKING-ID (TX-PAY-TAB-COUNT)
004080                     MOVE TX-PAY-AMOUNT TO
004090                          TX-PTB-AMOUNT (TX-PAY-TAB-COUNT)
004100                     MOVE TX-PAY-STATUS TO
004110                          TX-PTB-STATUS (TX-PAY-TAB-COUNT)
004120                     MOVE TX-PAY-METHOD TO
004130                          TX-PTB-METHOD (TX-PAY-TAB-COUNT)
004140                     MOVE TX-PAY-TXN-REF TO
004150                          TX-PTB-TXN-REF (TX-PAY-TAB-COUNT)
004160                     MOVE TX-PAY-PAID-AT TO
004170                          TX-PTB-PAID-AT (TX-PAY-TAB-COUNT)
004180                 WHEN OTHER
004190                     CONTINUE
004200             END-EVALUATE
004210     END-READ.
004220*
004230*    TICKET MASTER LOADS LAST - THE HIGH-WATER-MARK CODE THIS
004240*    PARAGRAPH LEAVES BEHIND IN THE TABLE IS WHAT SEEDS
004250*    TX-NEXT-TICKET-SEQ BACK IN 2000-LOAD-MASTERS.
004260 2400-LOAD-TICKET-TABLE.
004270     READ TICKETS-IN INTO TX-TICKET-REC
004280         AT END SET TX-TICKETS-IN-EOF TO TRUE
004290         NOT AT END
004300             ADD 1 TO TX-TKT-TAB-COUNT
004310             MOVE TX-TKT-CODE          TO
004320                  TX-TTB-CODE (TX-TKT-TAB-COUNT)
004330             MOVE TX-TKT-BOOKING-ID    TO
004340                  TX-TTB-BOOKING-ID (TX-TKT-TAB-COUNT)
004350             MOVE TX-TKT-SEAT-ID       TO
004360                  TX-TTB-SEAT-ID (TX-TKT-TAB-COUNT)
004370             MOVE TX-TKT-STATUS        TO
004380                  TX-TTB-STATUS (TX-TKT-TAB-COUNT)
004390             MOVE TX-TKT-VALIDATED-AT  TO
004400                  TX-TTB-VALIDATED-AT (TX-TKT-TAB-COUNT)
004410             MOVE TX-TKT-ENTRY-MGR-ID  TO
004420                  TX-TTB-ENTRY-MGR-ID (TX-TKT-TAB-COUNT)
004430     END-READ.
004440*
004450*    ---------------------------------------------------------
004460*    3000 SERIES - APPLY ONE GATEWAY CALLBACK
004470*    ---------------------------------------------------------
004480*    ONE PAYREQS RECORD IS ONE CALLBACK FROM THE CARD PROCESSOR
004490*    OR TERMINAL NETWORK, SAYING A GIVEN CAPTURE ATTEMPT
004500*    SUCCEEDED OR FAILED.  EVERY RECORD IS EITHER FULLY
004510*    APPLIED OR FULLY LOGGED AS REJECTED - THERE IS NO PARTIAL
004520*    APPLICATION OF A CALLBACK.
004530 3000-PROCESS-PAY-REQUESTS.
004540     READ PAYREQS
004550         AT END SET TX-PAYREQS-EOF-YES TO TRUE
004560         NOT AT END
004570             ADD 1 TO TX-RECS-READ
004580             PERFORM 3100-VALIDATE-REQUEST
004590             IF TX-REQUEST-OK-YES
004600                 IF TX-PRQ-SUCCEEDED
004610                     PERFORM 3200-PROCESS-SUCCESS
004620                 ELSE
004630                     PERFORM 3300-PROCESS-FAILURE
004640                 END-IF
004650                 ADD 1 TO TX-RECS-ACCEPTED
004660                 PERFORM 7100-LOG-ACCEPTED
004670             ELSE
004680                 ADD 1 TO TX-RECS-REJECTED
004690                 PERFORM 7200-LOG-REJECTED
004700             END-IF
004710     END-READ.
004720*
004730*    19-08-97 CAP TIX-0158 - VALIDATE THE BOOKING AND PAYMENT
004740*    ARE STILL SITTING WHERE THE CALLBACK EXPECTS THEM.
004750 3100-VALIDATE-REQUEST.                                           TIX0158
004760*    TX-REJECT-REASON IS PRIMED TO A DEFAULT AND OVERWRITTEN AS
004770*    EACH FURTHER CHECK NARROWS DOWN WHY A REQUEST CANNOT BE
004780*    APPLIED.  BY THE TIME THIS PARAGRAPH EXITS, EITHER
004790*    TX-REQUEST-OK-FLAG IS "Y" OR TX-REJECT-REASON CARRIES THE
004800*    MOST SPECIFIC REASON FOUND, FOR 7200-LOG-REJECTED TO PRINT.
004810     MOVE "N" TO TX-BOOKING-FOUND-FLAG.
004820     MOVE "N" TO TX-PAYMENT-FOUND-FLAG.
004830     MOVE "N" TO TX-REQUEST-OK-FLAG.
004840     MOVE "BOOKING NOT FOUND" TO TX-REJECT-REASON.
004850*    THE BOOKING TABLE IS KEYED ASCENDING ON TX-KTB-ID, LOADED
004860*    THAT WAY BY 2300-LOAD-BOOKINGS-TABLE, SO A BINARY SEARCH
004870*    APPLIES HERE RATHER THAN A SEQUENTIAL SCAN.
004880     SET TX-KTB-IX TO 1.
004890     SEARCH ALL TX-BKG-TAB-ENTRY
004900         AT END
004910             CONTINUE
004920         WHEN TX-KTB-ID (TX-KTB-IX) = TX-PRQ-BOOKING-ID
004930             MOVE TX-KTB-IX TO TX-KTB-TAB-IX
004940             SET TX-BOOKING-FOUND-YES TO TRUE
004950     END-SEARCH.
004960     IF TX-BOOKING-FOUND-YES
004970         IF TX-KTB-CUSTOMER-ID (TX-KTB-TAB-IX) NOT =
004980                                              TX-PRQ-CUSTOMER-ID
004990             MOVE "BOOKING DOES NOT BELONG TO CUSTOMER" TO
005000                  TX-REJECT-REASON
005010         ELSE
005020             IF TX-KTB-STATUS (TX-KTB-TAB-IX) NOT = "PP"
005030                 MOVE "BOOKING NOT AWAITING PAYMENT" TO
005040                      TX-REJECT-REASON
005050             ELSE
005060                 SET TX-PTB-IX TO 1
005070                 SEARCH ALL TX-PAY-TAB-ENTRY
005080                     AT END
005090                         MOVE "PAYMENT NOT FOUND" TO TX-REJECT-REASON
005100                     WHEN TX-PTB-BOOKING-ID (TX-PTB-IX) =
005110                          TX-PRQ-BOOKING-ID
005120                         MOVE TX-PTB-IX TO TX-PTB-TAB-IX
005130                         IF TX-PTB-STATUS (TX-PTB-IX) NOT = "IN"
005140                             MOVE "PAYMENT NOT PENDING" TO
005150                                  TX-REJECT-REASON
005160                         ELSE
005170                             MOVE "Y" TO TX-REQUEST-OK-FLAG
005180                         END-IF
005190                 END-SEARCH
005200             END-IF
005210         END-IF
005220     END-IF.
005230*
005240*    06-03-03 JFC TIX-0251 - THE CALLBACK'S CUSTOMER-ID MUST NOW
005250*    MATCH THE BOOKING'S OWNER OR THE CAPTURE IS REFUSED OUTRIGHT
005260*    - A GATEWAY TEST FEED WAS ABLE TO CAPTURE A BOOKING THAT
005270*    BELONGED TO A DIFFERENT CUSTOMER NUMBER.  SAME PATTERN AS
005280*    TIXTRAK007'S 3110-CHECK-OPTIONAL-BOOKING.
005290*    14-01-93 RBW TIX-0052 - SUCCESSFUL CAPTURE CONFIRMS THE
005300*    BOOKING AND ISSUES ONE TICKET PER SEAT LINE.
005310 3200-PROCESS-SUCCESS.                                            TIX0052
005320     MOVE "PD" TO TX-PTB-STATUS (TX-PTB-TAB-IX).
005330     MOVE TX-PRQ-METHOD TO TX-PTB-METHOD (TX-PTB-TAB-IX).
005340     MOVE TX-RUN-TIMESTAMP TO TX-PTB-PAID-AT (TX-PTB-TAB-IX).
005350     MOVE "CF" TO TX-KTB-STATUS (TX-KTB-TAB-IX).
005360     PERFORM 3210-ISSUE-ONE-TICKET
005370             VARYING TX-STX-IX FROM 1 BY 1
005380             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
005390*
005400*    ONE TICKET IS CREATED PER SEAT LINE ON THE BOOKING - A
005410*    FOUR-SEAT BOOKING PRODUCES FOUR SEPARATE TICKET RECORDS,
005420*    EACH INDEPENDENTLY SCANNABLE AT THE GATE.  THE CODE IS
005430*    "TKT-" PLUS THE SIXTEEN-DIGIT SEQUENCE WIDENED UNDER
005440*    TIX-0134 BELOW.
005450 3210-ISSUE-ONE-TICKET.
005460     IF TX-XST-BOOKING-ID (TX-STX-IX) = TX-PRQ-BOOKING-ID
005470         ADD 1 TO TX-NEXT-TICKET-SEQ
005480         ADD 1 TO TX-TKT-TAB-COUNT
005490         MOVE "TKT-" TO TX-TTB-CODE (TX-TKT-TAB-COUNT) (1:4)
005500         MOVE TX-NEXT-TICKET-SEQ TO TX-TKT-SEQ-DISPLAY
005510         MOVE TX-TKT-SEQ-DISPLAY TO
005520              TX-TTB-CODE (TX-TKT-TAB-COUNT) (5:16)
005530         MOVE TX-PRQ-BOOKING-ID TO
005540              TX-TTB-BOOKING-ID (TX-TKT-TAB-COUNT)
005550         MOVE TX-XST-SEAT-ID (TX-STX-IX) TO
005560              TX-TTB-SEAT-ID (TX-TKT-TAB-COUNT)
005570         MOVE "IS" TO TX-TTB-STATUS (TX-TKT-TAB-COUNT)
005580         MOVE 0 TO TX-TTB-VALIDATED-AT (TX-TKT-TAB-COUNT)
005590         MOVE 0 TO TX-TTB-ENTRY-MGR-ID (TX-TKT-TAB-COUNT)
005600     END-IF.
005610*
005620*    22-06-94 TLM TIX-0091 - A FAILED CAPTURE CANCELS THE
005630*    BOOKING AND PUTS EVERY ONE OF ITS SEATS BACK IN THE POOL.
005640*    A DECLINED CARD IS NOT A RETRY CANDIDATE ON THIS RUN - THE
005650*    CUSTOMER HAS TO REBUILD THE CART FROM SCRATCH, SO THE
005660*    SEATS GO STRAIGHT BACK ON SALE RATHER THAN SITTING HELD.
005670 3300-PROCESS-FAILURE.                                            TIX0091
005680     MOVE "FA" TO TX-PTB-STATUS (TX-PTB-TAB-IX).
005690     MOVE TX-PRQ-METHOD TO TX-PTB-METHOD (TX-PTB-TAB-IX).
005700     MOVE "CX" TO TX-KTB-STATUS (TX-KTB-TAB-IX).
005710*    LOCATE THE PARENT EVENT SO 3320-SOLD-OUT-TOGGLE HAS AN
005720*    INDEX TO WORK AGAINST ONCE THE RELEASED SEATS ARE COUNTED.
005730     SET TX-ETB-IX TO 1.
005740     SEARCH ALL TX-EVT-TAB-ENTRY
005750         AT END
005760             CONTINUE
005770         WHEN TX-ETB-ID (TX-ETB-IX) =
005780              TX-KTB-EVENT-ID (TX-KTB-TAB-IX)
005790             MOVE TX-ETB-IX TO TX-EVT-TAB-IX
005800     END-SEARCH.
005810     PERFORM 3310-RELEASE-ONE-SEAT
005820             VARYING TX-STX-IX FROM 1 BY 1
005830             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
005840     PERFORM 3320-SOLD-OUT-TOGGLE.
005850*
005860*    WALKS EVERY SEAT LINE BOOKED UNDER THIS BOOKING - THE
005870*    BOOKING-SEAT SUB-TABLE HAS NO INDEX OF ITS OWN BY
005880*    BOOKING-ID SO EVERY ENTRY MUST BE INSPECTED.
005890 3310-RELEASE-ONE-SEAT.
005900     IF TX-XST-BOOKING-ID (TX-STX-IX) = TX-PRQ-BOOKING-ID
005910         PERFORM 3311-FIND-AND-RELEASE
005920                 VARYING TX-STB-IX FROM 1 BY 1
005930                 UNTIL TX-STB-IX > TX-SEA-TAB-COUNT
005940     END-IF.
005950*
005960*    FLIPS ONE SEAT MASTER ENTRY BACK TO AVAILABLE ONCE ITS
005970*    SEAT-ID IS MATCHED AGAINST THE RELEASED BOOKING LINE.
005980 3311-FIND-AND-RELEASE.
005990     IF TX-STB-ID (TX-STB-IX) = TX-XST-SEAT-ID (TX-STX-IX)
006000         MOVE "Y" TO TX-STB-AVAILABLE (TX-STB-IX)
006010     END-IF.
006020*
006030*    A SOLD-OUT EVENT THAT JUST HAD SEATS HANDED BACK MOVES TO
006040*    "PU" (PARTIALLY UNAVAILABLE) SO THE STOREFRONT REOPENS
006050*    SALES FOR IT - OTHERWISE A CANCELLED SALE WOULD LEAVE THE
006060*    EVENT SHOWING SOLD OUT FOREVER.
006070 3320-SOLD-OUT-TOGGLE.
006080     MOVE 0 TO TX-TABLE-SUB.
006090     PERFORM 3321-COUNT-ONE-SEAT
006100             VARYING TX-STB-IX FROM 1 BY 1
006110             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
006120     IF TX-TABLE-SUB > 0
006130         IF TX-ETB-STATUS (TX-EVT-TAB-IX) = "SO"
006140             MOVE "PU" TO TX-ETB-STATUS (TX-EVT-TAB-IX)
006150         END-IF
006160     END-IF.
006170*
006180*    COUNTS SEATS STILL AVAILABLE FOR THE EVENT UNDER
006190*    3300-PROCESS-FAILURE - A NON-ZERO COUNT IS ALL THE TOGGLE
006200*    ABOVE NEEDS TO KNOW.
006210 3321-COUNT-ONE-SEAT.
006220     IF TX-STB-EVENT-ID (TX-STB-IX) =
006230        TX-KTB-EVENT-ID (TX-KTB-TAB-IX)
006240        AND TX-STB-AVAILABLE (TX-STB-IX) = "Y"
006250         ADD 1 TO TX-TABLE-SUB
006260     END-IF.
006270*
006280*    22-05-00 DWH TIX-0198 - RESULT LOGGING PARAGRAPHS.
006290*    ONE LINE PER CALLBACK GOES TO RPTFILE REGARDLESS OF
006300*    OUTCOME - THE OVERNIGHT RECONCILIATION RUN MATCHES THIS
006310*    LOG AGAINST THE ACQUIRER'S OWN SETTLEMENT FILE AND FLAGS
006320*    ANY CALLBACK THAT SHOWS UP THERE BUT NOT HERE.
006330 7100-LOG-ACCEPTED.                                               TIX0198
006340     MOVE SPACES TO TX-RPT-LINE-WORK.
006350     MOVE "PAYMENT " TO TX-LOG-TXN-TYPE.
006360     MOVE TX-PRQ-BOOKING-ID TO TX-LOG-KEY.
006370     IF TX-PRQ-SUCCEEDED
006380         MOVE "PAID    " TO TX-LOG-DISPOSITION
006390     ELSE
006400         MOVE "FAILED  " TO TX-LOG-DISPOSITION
006410     END-IF.
006420     MOVE SPACES TO TX-LOG-REASON.
006430     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
006440*
006450*    A REJECTED CALLBACK IS STILL LOGGED, NEVER SILENTLY
006460*    DROPPED - TX-REJECT-REASON CARRIES WHATEVER
006470*    3100-VALIDATE-REQUEST FOUND WRONG.
006480 7200-LOG-REJECTED.
006490     MOVE SPACES TO TX-RPT-LINE-WORK.
006500     MOVE "PAYMENT " TO TX-LOG-TXN-TYPE.
006510     MOVE TX-PRQ-BOOKING-ID TO TX-LOG-KEY.
006520     MOVE "REJECTED" TO TX-LOG-DISPOSITION.
006530     MOVE TX-REJECT-REASON TO TX-LOG-REASON.
006540     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
006550*
006560*    ---------------------------------------------------------
006570*    8000 SERIES - REWRITE EVERY MASTER TOUCHED BY THIS RUN
006580*    ---------------------------------------------------------
006590*    EVERY TABLE BUILT IN THE 2000 SERIES IS SPILLED BACK OUT
006600*    HERE IN FULL, WHETHER OR NOT A GIVEN ENTRY WAS TOUCHED BY
006610*    A CALLBACK ON THIS RUN - THE OUTPUT MASTER IS ALWAYS A
006620*    COMPLETE REPLACEMENT FOR THE INPUT MASTER, NEVER A PATCH.
006630 8000-REWRITE-MASTERS.
006640     PERFORM 8100-REWRITE-EVENTS
006650             VARYING TX-ETB-IX FROM 1 BY 1
006660             UNTIL TX-ETB-IX > TX-EVT-TAB-COUNT.
006670     PERFORM 8200-REWRITE-SEATS
006680             VARYING TX-STB-IX FROM 1 BY 1
006690             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
006700     PERFORM 8300-REWRITE-BOOKING-HDRS
006710             VARYING TX-KTB-IX FROM 1 BY 1
006720             UNTIL TX-KTB-IX > TX-BKG-TAB-COUNT.
006730     PERFORM 8400-REWRITE-BOOKING-SEATS
006740             VARYING TX-STX-IX FROM 1 BY 1
006750             UNTIL TX-STX-IX > TX-BST-TAB-COUNT.
006760     PERFORM 8500-REWRITE-PAYMENTS
006770             VARYING TX-PTB-IX FROM 1 BY 1
006780             UNTIL TX-PTB-IX > TX-PAY-TAB-COUNT.
006790     PERFORM 8600-REWRITE-TICKETS
006800             VARYING TX-TTB-IX FROM 1 BY 1
006810             UNTIL TX-TTB-IX > TX-TKT-TAB-COUNT.
006820*
006830*    EVENT-STATUS IS THE ONLY FIELD THIS RUN CAN CHANGE, VIA
006840*    3320-SOLD-OUT-TOGGLE - EVERYTHING ELSE PASSES THROUGH.
006850 8100-REWRITE-EVENTS.
006860     MOVE TX-ETB-ID (TX-ETB-IX)          TO TX-EVT-ID.
006870     MOVE TX-ETB-TITLE (TX-ETB-IX)       TO TX-EVT-TITLE.
006880     MOVE TX-ETB-VENUE (TX-ETB-IX)       TO TX-EVT-VENUE.
006890     MOVE TX-ETB-START (TX-ETB-IX)       TO TX-EVT-START.
006900     MOVE TX-ETB-END (TX-ETB-IX)         TO TX-EVT-END.
006910     MOVE TX-ETB-BASE-PRICE (TX-ETB-IX)  TO TX-EVT-BASE-PRICE.
006920     MOVE TX-ETB-STATUS (TX-ETB-IX)      TO TX-EVT-STATUS.
006930     MOVE TX-ETB-ORGANIZER-ID (TX-ETB-IX) TO TX-EVT-ORGANIZER-ID.
006940     WRITE TX-EVENT-OUT-REC FROM TX-EVENT-REC.
006950*
006960*    SEAT-AVAILABLE IS THE ONLY FIELD THIS RUN CAN CHANGE, VIA
006970*    3311-FIND-AND-RELEASE ON A FAILED CAPTURE.
006980 8200-REWRITE-SEATS.
006990     MOVE TX-STB-ID (TX-STB-IX)          TO TX-SEA-ID.
007000     MOVE TX-STB-EVENT-ID (TX-STB-IX)    TO TX-SEA-EVENT-ID.
007010     MOVE TX-STB-ROW-LABEL (TX-STB-IX)   TO TX-SEA-ROW-LABEL.
007020     MOVE TX-STB-NUMBER (TX-STB-IX)      TO TX-SEA-NUMBER.
007030     MOVE TX-STB-AVAILABLE (TX-STB-IX)   TO TX-SEA-AVAILABLE.
007040     MOVE TX-STB-PRICE-OVR (TX-STB-IX)   TO TX-SEA-PRICE-OVR.
007050     MOVE TX-STB-HAS-OVR (TX-STB-IX)     TO TX-SEA-HAS-OVR.
007060     WRITE TX-SEAT-OUT-REC FROM TX-SEAT-REC.
007070*
007080*    BOOKING-STATUS MOVES FROM "PP" TO EITHER "CF" (CONFIRMED)
007090*    OR "CX" (CANCELLED) HERE - THE HEADER ROW IS RE-EMITTED
007100*    ONE FOR ONE, NEVER SKIPPED, SO CONFIRMED AND CANCELLED
007110*    BOOKINGS ALIKE STAY ON FILE FOR THE AUDIT TRAIL.
007120 8300-REWRITE-BOOKING-HDRS.
007130     SET TX-BKG-REC-IS-HEADER TO TRUE.
007140     MOVE TX-KTB-ID (TX-KTB-IX)          TO TX-BKG-ID.
007150     MOVE TX-KTB-CUSTOMER-ID (TX-KTB-IX) TO TX-BKG-CUSTOMER-ID.
007160     MOVE TX-KTB-EVENT-ID (TX-KTB-IX)    TO TX-BKG-EVENT-ID.
007170     MOVE TX-KTB-STATUS (TX-KTB-IX)      TO TX-BKG-STATUS.
007180     MOVE TX-KTB-SUBTOTAL (TX-KTB-IX)    TO TX-BKG-SUBTOTAL.
007190     MOVE TX-KTB-DISCOUNT (TX-KTB-IX)    TO TX-BKG-DISCOUNT.
007200     MOVE TX-KTB-TAX (TX-KTB-IX)         TO TX-BKG-TAX.
007210     MOVE TX-KTB-TOTAL (TX-KTB-IX)       TO TX-BKG-TOTAL.
007220     MOVE TX-KTB-OFFER-CODE (TX-KTB-IX)  TO TX-BKG-OFFER-CODE.
007230     MOVE TX-KTB-SEAT-COUNT (TX-KTB-IX)  TO TX-BKG-SEAT-COUNT.
007240     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
007250*
007260*    SEAT LINES CARRY NO STATUS OF THEIR OWN - THEY ONLY MOVE
007270*    WITH THEIR PARENT BOOKING, SO THIS PARAGRAPH IS A STRAIGHT
007280*    PASS-THROUGH.
007290 8400-REWRITE-BOOKING-SEATS.
007300     SET TX-BKG-REC-IS-SEAT TO TRUE.
007310     MOVE TX-XST-BOOKING-ID (TX-STX-IX)  TO TX-BST-BOOKING-ID.
007320     MOVE TX-XST-SEAT-ID (TX-STX-IX)     TO TX-BST-SEAT-ID.
007330     MOVE TX-XST-TICKET-PRICE (TX-STX-IX) TO TX-BST-TICKET-PRICE.
007340     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
007350*
007360*    PAY-STATUS MOVES FROM "IN" TO "PD" OR "FA" HERE, AND
007370*    PAY-TXN-REF/PAY-PAID-AT ARE STAMPED BY 3200-PROCESS-SUCCESS
007380*    BEFORE THIS PARAGRAPH EVER SEES THE ROW.
007390 8500-REWRITE-PAYMENTS.
007400     SET TX-BKG-REC-IS-PAYMENT TO TRUE.
007410     MOVE TX-PTB-BOOKING-ID (TX-PTB-IX)  TO TX-PAY-BOOKING-ID.
007420     MOVE TX-PTB-AMOUNT (TX-PTB-IX)      TO TX-PAY-AMOUNT.
007430     MOVE TX-PTB-STATUS (TX-PTB-IX)      TO TX-PAY-STATUS.
007440     MOVE TX-PTB-METHOD (TX-PTB-IX)      TO TX-PAY-METHOD.
007450     MOVE TX-PTB-TXN-REF (TX-PTB-IX)     TO TX-PAY-TXN-REF.
007460     MOVE TX-PTB-PAID-AT (TX-PTB-IX)     TO TX-PAY-PAID-AT.
007470     WRITE TX-BOOKING-OUT-REC FROM TX-BOOKING-FILE-REC.
007480*
007490*    TICKETS ISSUED BY 3210-ISSUE-ONE-TICKET THIS RUN, AND
007500*    EVERY TICKET CARRIED OVER FROM A PRIOR RUN, ARE REWRITTEN
007510*    HERE ALIKE - THE TABLE GREW BY ONE ENTRY PER SEAT PER
007520*    SUCCESSFUL CAPTURE, NEVER SHRANK.
007530 8600-REWRITE-TICKETS.
007540     MOVE TX-TTB-CODE (TX-TTB-IX)          TO TX-TKT-CODE.
007550     MOVE TX-TTB-BOOKING-ID (TX-TTB-IX)    TO TX-TKT-BOOKING-ID.
007560     MOVE TX-TTB-SEAT-ID (TX-TTB-IX)       TO TX-TKT-SEAT-ID.
007570     MOVE TX-TTB-STATUS (TX-TTB-IX)        TO TX-TKT-STATUS.
007580     MOVE TX-TTB-VALIDATED-AT (TX-TTB-IX)  TO TX-TKT-VALIDATED-AT.
007590     MOVE TX-TTB-ENTRY-MGR-ID (TX-TTB-IX)  TO TX-TKT-ENTRY-MGR-ID.
007600     WRITE TX-TICKET-OUT-REC FROM TX-TICKET-REC.
007610*
007620*    ---------------------------------------------------------
007630*    9900 SERIES - CLOSE DOWN AND RETURN
007640*    ---------------------------------------------------------
007650 9900-EXIT.
007660     CLOSE RUNPARM PAYREQS EVENTS-IN EVENTS-OUT SEATS-IN SEATS-OUT
007670           BOOKINGS-IN BOOKINGS-OUT TICKETS-IN TICKETS-OUT RPTFILE.
007680     STOP RUN.
007690*
007700* *************** END OF PROGRAM TIXTRAK004 ***************************


