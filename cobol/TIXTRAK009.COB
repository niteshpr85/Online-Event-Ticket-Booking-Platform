000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK009                                            *
000150*   PROGRAM NAME : EVENT NOTIFICATION FORMATTER                          *
000160*   SUMMARY      : APPLIES EACH NOTIFICATION REQUEST OFF NOTEREQS,       *
000170*                  VALIDATES THE CUSTOMER AND THE EVENT, COUNTS THE      *
000180*                  EVENT'S AVAILABLE SEATS AND FORMATS AN EVENT-DETAIL   *
000190*                  NOTICE ADDRESSED TO THE CUSTOMER BY NAME.  THE NOTICE *
000200*                  IS WRITTEN TO RPTFILE - THIS SHOP HAS NO E-MAIL       *
000210*                  GATEWAY, SO A SIMULATED SEND IS A PRINTED NOTICE.     *
000220*                                                                        *
000230*   FILES   USED : NOTEREQS       (INPUT)                                *
000240*                : USERS          (INPUT)                                *
000250*                : EVENTS         (INPUT)                                *
000260*                : SEATS          (INPUT)                                *
000270*                : RPTFILE        (OUTPUT)                               *
000280*                : RUNPARM        (INPUT)                                *
000290*                                                                        *
000300**************************************************************************
000310*
000320 PROGRAM-ID.  TIXTRAK009.
000330 AUTHOR.  R B WOJTOWICZ.
000340 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000350 DATE-WRITTEN.  05-04-96.
000360 DATE-COMPILED.
000370 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000380*
000390**************************************************************************
000400*   C H A N G E   L O G                                                  *
000410**************************************************************************
000420*   DATE      BY     REQUEST     DESCRIPTION                             *
000430*  -------- ----- ---------- --------------------------------------------*
000440*   05-04-96  RBW    TIX-0142  ORIGINAL PROGRAM - REPLACED THE CLERK WHO *
000450*                            USED TO PHONE CUSTOMERS WITH EVENT DETAILS. *
000460*   14-02-97  TLM    TIX-0150    CURRENCY CODE NOW TAKEN FROM THE        *
000470*                                TRANSACTION, FALLING BACK TO THE RUN-   *
000480*                                PARAMETER CARD DEFAULT WHEN BLANK.      *
000490*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000500*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000510*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000520*   21-09-00  SKN    TIX-0203    AVAILABLE-SEAT COUNT ADDED TO THE NOTICE*
000530*                                BODY AT THE REQUEST OF CUSTOMER SUPPORT.*
000540*   12-06-02  CAP    TIX-0230    NOTICE NOW ADDRESSED BY THE CUSTOMER'S  *
000550*                                NAME RATHER THAN JUST THE CUSTOMER ID.  *
000560**************************************************************************
000570*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600     SOURCE-COMPUTER. VAX-8650.
000610     OBJECT-COMPUTER. VAX-8650.
000620     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000630                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT RUNPARM      ASSIGN TO "RUNPARM"
000670            ORGANIZATION IS SEQUENTIAL
000680            FILE STATUS IS TX-RUNPARM-STATUS.
000690     SELECT NOTEREQS     ASSIGN TO "NOTEREQS"
000700            ORGANIZATION IS SEQUENTIAL
000710            FILE STATUS IS TX-NOTEREQS-STATUS.
000720     SELECT USERS        ASSIGN TO "USERS"
000730            ORGANIZATION IS SEQUENTIAL
000740            FILE STATUS IS TX-USERS-STATUS.
000750     SELECT EVENTS-IN    ASSIGN TO "EVENTS-OLD"
000760            ORGANIZATION IS SEQUENTIAL
000770            FILE STATUS IS TX-EVENTS-IN-STATUS.
000780     SELECT SEATS-IN     ASSIGN TO "SEATS-OLD"
000790            ORGANIZATION IS SEQUENTIAL
000800            FILE STATUS IS TX-SEATS-IN-STATUS.
000810     SELECT RPTFILE      ASSIGN TO "RPTFILE"
000820            ORGANIZATION IS SEQUENTIAL.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860*
000870 FD  RUNPARM
000880     LABEL RECORDS ARE STANDARD.
000890 01  TX-RUN-PARM-FILE-REC             PIC X(25).
000900*
000910 FD  NOTEREQS
000920     LABEL RECORDS ARE STANDARD.
000930     COPY TXNTQREC.
000940*
000950 FD  USERS
000960     LABEL RECORDS ARE STANDARD.
000970 01  TX-USER-IN-REC                   PIC X(74).
000980*
000990 FD  EVENTS-IN
001000     LABEL RECORDS ARE STANDARD.
001010 01  TX-EVENT-IN-REC                  PIC X(120).
001020*
001030 FD  SEATS-IN
001040     LABEL RECORDS ARE STANDARD.
001050 01  TX-SEAT-IN-REC                   PIC X(30).
001060*
001070 FD  RPTFILE
001080     LABEL RECORDS ARE STANDARD.
001090 01  TX-RPT-OUT-REC                   PIC X(132).
001100*
001110 WORKING-STORAGE SECTION.
001120*
001130*    TX-REJECT-REASON IS CARRIED AS A STANDALONE 77-LEVEL - SET
001140*    BY WHICHEVER OF 3100/3200 FAILS AND READ BACK BY
001150*    7200-LOG-REJECTED ALONE, RATHER THAN A MEMBER OF
001160*    TX-LOOKUP-WORK BELOW.
001170 77  TX-REJECT-REASON                 PIC X(40).
001180*
001190     COPY TXCOMWRK.
001200     COPY TXUSRTAB.
001210     COPY TXEVTTAB.
001220     COPY TXSEATTAB.
001230*
001240 01  TX-USER-REC.
001250     COPY TXUSRREC.
001260*
001270 01  TX-EVENT-REC.
001280     COPY TXEVTREC.
001290*
001300 01  TX-SEAT-REC.
001310     COPY TXSEATREC.
001320*
001330 01  TX-RPT-LINE-WORK.
001340     COPY TXRPTREC.
001350*
001360 01  TX-FILE-STATUSES.
001370     05  TX-RUNPARM-STATUS            PIC X(2).
001380     05  TX-NOTEREQS-STATUS           PIC X(2).
001390         88  TX-NOTEREQS-EOF           VALUE "10".
001400     05  TX-USERS-STATUS              PIC X(2).
001410         88  TX-USERS-EOF              VALUE "10".
001420     05  TX-EVENTS-IN-STATUS          PIC X(2).
001430         88  TX-EVENTS-IN-EOF          VALUE "10".
001440     05  TX-SEATS-IN-STATUS           PIC X(2).
001450         88  TX-SEATS-IN-EOF           VALUE "10".
001460*
001470 01  TX-SWITCHES.
001480     05  TX-RERUN-SWITCH              PIC X(1).
001490     05  TX-NOTEREQS-EOF-FLAG         PIC X(1)  VALUE "N".
001500         88  TX-NOTEREQS-EOF-YES       VALUE "Y".
001510     05  TX-CUSTOMER-OK-FLAG          PIC X(1)  VALUE "N".
001520         88  TX-CUSTOMER-OK-YES        VALUE "Y".
001530     05  TX-EVENT-FOUND-FLAG          PIC X(1)  VALUE "N".
001540         88  TX-EVENT-FOUND-YES        VALUE "Y".
001550     05  TX-REQUEST-OK-FLAG           PIC X(1)  VALUE "N".
001560         88  TX-REQUEST-OK-YES         VALUE "Y".
001570*
001580 01  TX-LOOKUP-WORK.
001590     05  TX-UTB-TAB-IX                PIC S9(5) COMP.
001600     05  TX-ETB-TAB-IX                PIC S9(5) COMP.
001610     05  TX-AVAIL-SEAT-COUNT          PIC S9(5) COMP.
001620     05  TX-NOTICE-CURRENCY           PIC X(3).
001630*
001640 01  TX-NOTICE-EDIT-WORK.
001650     05  TX-NED-START-DISPLAY         PIC X(12).
001660     05  TX-NED-END-DISPLAY           PIC X(12).
001670     05  TX-NED-PRICE-DISPLAY         PIC ZZZ,ZZ9.99.
001680     05  TX-NED-SEATS-DISPLAY         PIC ZZZZ9.
001690*
001700 PROCEDURE DIVISION.
001710*
001720*    THIS IS THE ONLY RUN IN THE SUITE THAT NEVER REWRITES A
001730*    MASTER OF ANY KIND - EVERY OTHER PROGRAM'S 8000 SERIES HAS
001740*    NO COUNTERPART HERE BECAUSE A NOTIFICATION IS PURE OUTPUT,
001750*    NOT A STATE CHANGE.
001760 0000-MAIN-LINE.
001770*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
001780*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
001790*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
001800*    SEPARATELY.
001810     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
001820     PERFORM 3000-PROCESS-NOTE-REQUESTS
001830             UNTIL TX-NOTEREQS-EOF-YES.
001840     GO TO 9900-EXIT.
001850*
001860*    RUNPARM SUPPLIES THE DEFAULT CURRENCY CODE USED BY
001870*    3400-BUILD-AND-WRITE-NOTICE BELOW WHEN A TRANSACTION LEAVES
001880*    ITS OWN CURRENCY FIELD BLANK (TIX-0150).
001890 1000-INITIALISATION.
001900     OPEN INPUT  RUNPARM NOTEREQS USERS EVENTS-IN SEATS-IN.
001910     OPEN OUTPUT RPTFILE.
001920     READ RUNPARM INTO TX-RUN-PARM-REC
001930         AT END MOVE SPACES TO TX-RUN-PARM-REC.
001940     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
001950*
001960*    NONE OF THE THREE TABLES DEPEND ON LOAD ORDER RELATIVE TO
001970*    EACH OTHER - USERS, EVENTS AND SEATS ARE ALL LOOKED UP
001980*    INDEPENDENTLY BY THE VALIDATION CHAIN BELOW, SO THIS
001990*    PROGRAM LOADS THEM IN THE SAME FIXED ORDER AS EVERY OTHER
002000*    PROGRAM IN THE SUITE PURELY FOR CONSISTENCY.
002010 2000-LOAD-MASTERS.
002020     PERFORM 2100-LOAD-USER-TABLE  UNTIL TX-USERS-EOF.
002030     PERFORM 2200-LOAD-EVENT-TABLE UNTIL TX-EVENTS-IN-EOF.
002040     PERFORM 2300-LOAD-SEAT-TABLE  UNTIL TX-SEATS-IN-EOF.
002050*
002060*    NAME AND EMAIL ARE CARRIED IN THIS TABLE PURELY SO THE
002070*    NOTICE CAN BE ADDRESSED BY NAME (TIX-0230) - EARLIER
002080*    RELEASES OF THIS PROGRAM ADDRESSED EVERY NOTICE BY BARE
002090*    CUSTOMER-ID.
002100 2100-LOAD-USER-TABLE.
002110     READ USERS INTO TX-USER-REC
002120         AT END SET TX-USERS-EOF TO TRUE
002130         NOT AT END
002140             ADD 1 TO TX-USR-TAB-COUNT
002150             MOVE TX-USR-ID     TO TX-UTB-ID (TX-USR-TAB-COUNT)
002160             MOVE TX-USR-NAME   TO TX-UTB-NAME (TX-USR-TAB-COUNT)
002170             MOVE TX-USR-EMAIL  TO TX-UTB-EMAIL (TX-USR-TAB-COUNT)
002180             MOVE TX-USR-ROLE   TO TX-UTB-ROLE (TX-USR-TAB-COUNT)
002190             MOVE TX-USR-ACTIVE TO TX-UTB-ACTIVE (TX-USR-TAB-COUNT)
002200     END-READ.
002210*
002220*    EVERY FIELD ON THIS TABLE ENDS UP PRINTED SOMEWHERE ON THE
002230*    NOTICE - TITLE, VENUE, START, END, BASE-PRICE AND STATUS ALL
002240*    APPEAR AS SEPARATE LINES IN 3400-BUILD-AND-WRITE-NOTICE
002250*    BELOW.
002260 2200-LOAD-EVENT-TABLE.
002270     READ EVENTS-IN INTO TX-EVENT-REC
002280         AT END SET TX-EVENTS-IN-EOF TO TRUE
002290         NOT AT END
002300             ADD 1 TO TX-EVT-TAB-COUNT
002310             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
002320             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
002330             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
002340             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
002350             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
002360             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
002370                                       (TX-EVT-TAB-COUNT)
002380             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
002390             MOVE TX-EVT-ORGANIZER-ID
002400                                    TO TX-ETB-ORGANIZER-ID
002410                                       (TX-EVT-TAB-COUNT)
002420     END-READ.
002430*
002440*    LOADED IN FULL EVEN THOUGH 3300-COUNT-AVAILABLE-SEATS BELOW
002450*    ONLY EVER SCANS THE ROWS FOR ONE EVENT AT A TIME - A
002460*    KEYED READ PER TRANSACTION WOULD BE CHEAPER BUT THIS SHOP'S
002470*    SEQUENTIAL FILES DO NOT SUPPORT ONE, SO THE FULL TABLE SCAN
002480*    IN 3310-COUNT-ONE-SEAT IS THE ONLY OPTION.
002490 2300-LOAD-SEAT-TABLE.
002500     READ SEATS-IN INTO TX-SEAT-REC
002510         AT END SET TX-SEATS-IN-EOF TO TRUE
002520         NOT AT END
002530             ADD 1 TO TX-SEA-TAB-COUNT
002540             MOVE TX-SEA-ID         TO TX-STB-ID (TX-SEA-TAB-COUNT)
002550             MOVE TX-SEA-EVENT-ID   TO TX-STB-EVENT-ID
002560                                       (TX-SEA-TAB-COUNT)
002570             MOVE TX-SEA-ROW-LABEL  TO TX-STB-ROW-LABEL
002580                                       (TX-SEA-TAB-COUNT)
002590             MOVE TX-SEA-NUMBER     TO TX-STB-NUMBER (TX-SEA-TAB-COUNT)
002600             MOVE TX-SEA-AVAILABLE  TO TX-STB-AVAILABLE
002610                                       (TX-SEA-TAB-COUNT)
002620             MOVE TX-SEA-PRICE-OVR  TO TX-STB-PRICE-OVR
002630                                       (TX-SEA-TAB-COUNT)
002640             MOVE TX-SEA-HAS-OVR    TO TX-STB-HAS-OVR
002650                                       (TX-SEA-TAB-COUNT)
002660     END-READ.
002670*
002680*    ---------------------------------------------------------
002690*    3000 SERIES - FORMAT ONE NOTIFICATION
002700*    ---------------------------------------------------------
002710*    UNLIKE THE VALIDATE-THEN-APPLY SHAPE USED BY THE UPDATE
002720*    PROGRAMS, THERE IS NO ACCEPT/REJECT TRANSITION TO POST HERE
002730*    ON SUCCESS - A VALID REQUEST SIMPLY CAUSES SEVERAL RPTFILE
002740*    LINES TO BE WRITTEN, SO THERE IS NO 7100-LOG-ACCEPTED
002750*    PARAGRAPH TO PAIR WITH 7200-LOG-REJECTED BELOW.
002760 3000-PROCESS-NOTE-REQUESTS.
002770     READ NOTEREQS
002780         AT END SET TX-NOTEREQS-EOF-YES TO TRUE
002790         NOT AT END
002800             ADD 1 TO TX-RECS-READ
002810             MOVE "N" TO TX-REQUEST-OK-FLAG
002820             MOVE SPACES TO TX-REJECT-REASON
002830             PERFORM 3100-VALIDATE-CUSTOMER
002840             IF TX-CUSTOMER-OK-YES
002850                 PERFORM 3200-VALIDATE-EVENT
002860                 IF TX-EVENT-FOUND-YES
002870                     PERFORM 3300-COUNT-AVAILABLE-SEATS
002880                     PERFORM 3400-BUILD-AND-WRITE-NOTICE
002890                     MOVE "Y" TO TX-REQUEST-OK-FLAG
002900                 END-IF
002910             END-IF
002920             IF TX-REQUEST-OK-YES
002930                 ADD 1 TO TX-RECS-ACCEPTED
002940             ELSE
002950                 ADD 1 TO TX-RECS-REJECTED
002960                 PERFORM 7200-LOG-REJECTED
002970             END-IF
002980     END-READ.
002990*
003000*    THE CUSTOMER MUST EXIST, BE ACTIVE AND BE A CU ROLE USER.
003010*    RUN FIRST OF THE TWO VALIDATIONS SO A NOTICE IS NEVER
003020*    FORMATTED FOR SOMEBODY THE SYSTEM DOES NOT RECOGNISE AS A
003030*    LIVE CUSTOMER, EVEN IF THE EVENT ITSELF WOULD OTHERWISE
003040*    CHECK OUT FINE.
003050 3100-VALIDATE-CUSTOMER.
003060     MOVE "N" TO TX-CUSTOMER-OK-FLAG.
003070     MOVE "CUSTOMER NOT FOUND" TO TX-REJECT-REASON.
003080     SET TX-UTB-IX TO 1.
003090     SEARCH ALL TX-USR-TAB-ENTRY
003100         AT END
003110             CONTINUE
003120         WHEN TX-UTB-ID (TX-UTB-IX) = TX-NTQ-CUSTOMER-ID
003130             MOVE TX-UTB-IX TO TX-UTB-TAB-IX
003140             IF TX-UTB-ROLE (TX-UTB-IX) NOT = "CU"
003150                 MOVE "CUSTOMER IS NOT A CU ROLE USER" TO
003160                      TX-REJECT-REASON
003170             ELSE
003180                 IF TX-UTB-ACTIVE (TX-UTB-IX) NOT = "Y"
003190                     MOVE "CUSTOMER IS NOT ACTIVE" TO
003200                          TX-REJECT-REASON
003210                 ELSE
003220                     MOVE SPACES TO TX-REJECT-REASON
003230                     MOVE "Y" TO TX-CUSTOMER-OK-FLAG
003240                 END-IF
003250             END-IF
003260     END-SEARCH.
003270*
003280*    NO STATUS CHECK HERE - A NOTICE CAN BE FORMATTED FOR A
003290*    CANCELLED EVENT TOO, SINCE CUSTOMER SUPPORT USES THESE
003300*    NOTICES TO TELL CUSTOMERS ABOUT CANCELLATIONS AS WELL AS
003310*    UPCOMING SHOWS - EVENT-STATUS IS SIMPLY PRINTED VERBATIM ON
003320*    THE NOTICE (SEE THE "NOTICE STATUS" LINE BELOW).
003330 3200-VALIDATE-EVENT.
003340     MOVE "N" TO TX-EVENT-FOUND-FLAG.
003350     MOVE "EVENT NOT FOUND" TO TX-REJECT-REASON.
003360     SET TX-ETB-IX TO 1.
003370     SEARCH ALL TX-EVT-TAB-ENTRY
003380         AT END
003390             CONTINUE
003400         WHEN TX-ETB-ID (TX-ETB-IX) = TX-NTQ-EVENT-ID
003410             MOVE TX-ETB-IX TO TX-ETB-TAB-IX
003420             MOVE SPACES TO TX-REJECT-REASON
003430             SET TX-EVENT-FOUND-YES TO TRUE
003440     END-SEARCH.
003450*
003460*    21-09-00 SKN TIX-0203 - COUNT AVAILABLE SEATS FOR THE
003470*    EVENT BY A PLAIN SWEEP OF THE SEAT TABLE.
003480*    ADDED AT THE REQUEST OF CUSTOMER SUPPORT SO A NOTICE COULD
003490*    TELL A CUSTOMER HOW MANY SEATS WERE STILL OPEN WITHOUT THEM
003500*    HAVING TO CALL IN AND ASK - THE COUNT IS RECOMPUTED FRESH ON
003510*    EVERY NOTICE RATHER THAN CACHED, SINCE IT CAN CHANGE BETWEEN
003520*    ONE NOTICE RUN AND THE NEXT.
003530 3300-COUNT-AVAILABLE-SEATS.                                      TIX0203
003540     MOVE 0 TO TX-AVAIL-SEAT-COUNT.
003550     PERFORM 3310-COUNT-ONE-SEAT
003560             VARYING TX-STB-IX FROM 1 BY 1
003570             UNTIL TX-STB-IX > TX-SEA-TAB-COUNT.
003580*
003590*    A SEAT COUNTS AS AVAILABLE ONLY WHEN BOTH ITS EVENT-ID
003600*    MATCHES AND ITS AVAILABLE FLAG READS "Y" - A SEAT SOLD ON A
003610*    CONFIRMED BOOKING NO LONGER COUNTS TOWARD THIS TOTAL.
003620 3310-COUNT-ONE-SEAT.
003630     IF TX-STB-EVENT-ID (TX-STB-IX) = TX-NTQ-EVENT-ID
003640        AND TX-STB-AVAILABLE (TX-STB-IX) = "Y"
003650         ADD 1 TO TX-AVAIL-SEAT-COUNT
003660     END-IF.
003670*
003680*    14-02-97 TLM TIX-0150 - CURRENCY FALLS BACK TO THE RUN-
003690*    PARAMETER DEFAULT WHEN THE TRANSACTION LEAVES IT BLANK.
003700*    12-06-02 CAP TIX-0230 - NOTICE ADDRESSED BY CUSTOMER NAME.
003710*    THE NOTICE IS BUILT AS A SERIES OF SEPARATE LABELLED
003720*    RPTFILE LINES RATHER THAN A SINGLE FORMATTED BLOCK - THIS
003730*    MIRRORS HOW THE OLD PHONE-CALL SCRIPT THE CLERK USED TO
003740*    READ FROM WAS LAID OUT, ONE FACT PER LINE, AND MADE THE
003750*    CUTOVER FROM MANUAL CALLS TO PRINTED NOTICES EASIER FOR
003760*    CUSTOMER SUPPORT TO VERIFY AGAINST THE OLD SCRIPT.
003770 3400-BUILD-AND-WRITE-NOTICE.                                     TIX0150
003780     IF TX-NTQ-CURRENCY-CODE = SPACES
003790         MOVE TX-CURRENCY-CODE TO TX-NOTICE-CURRENCY
003800     ELSE
003810         MOVE TX-NTQ-CURRENCY-CODE TO TX-NOTICE-CURRENCY
003820     END-IF.
003830*    THE EDIT-WORK FIELDS BELOW EXIST PURELY TO GIVE THE PRINT
003840*    LINE A HUMAN-READABLE PRESENTATION - START/END KEEP THEIR
003850*    RAW STORAGE FORM ON THE EVENT TABLE, PRICE AND SEAT COUNT
003860*    GET ZERO-SUPPRESSED PICTURE CLAUSES SO A NOTICE NEVER PRINTS
003870*    LEADING ZEROES.
003880     MOVE TX-ETB-START (TX-ETB-TAB-IX) TO TX-NED-START-DISPLAY.
003890     MOVE TX-ETB-END (TX-ETB-TAB-IX)   TO TX-NED-END-DISPLAY.
003900     MOVE TX-ETB-BASE-PRICE (TX-ETB-TAB-IX) TO TX-NED-PRICE-DISPLAY.
003910     MOVE TX-AVAIL-SEAT-COUNT TO TX-NED-SEATS-DISPLAY.
003920*
003930     MOVE SPACES TO TX-RPT-LINE-WORK.
003940     MOVE "NOTICE SUBJECT" TO TX-NOT-LABEL.
003950     STRING "EVENT DETAILS: " DELIMITED BY SIZE
003960            TX-ETB-TITLE (TX-ETB-TAB-IX) DELIMITED BY SIZE
003970            INTO TX-NOT-TEXT.
003980     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
003990*
004000     MOVE SPACES TO TX-RPT-LINE-WORK.
004010     MOVE "NOTICE ADDRESSEE" TO TX-NOT-LABEL.
004020     STRING "DEAR " DELIMITED BY SIZE
004030            TX-UTB-NAME (TX-UTB-TAB-IX) DELIMITED BY SIZE
004040            INTO TX-NOT-TEXT.
004050     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004060*
004070     MOVE SPACES TO TX-RPT-LINE-WORK.
004080     MOVE "NOTICE TITLE" TO TX-NOT-LABEL.
004090     MOVE TX-ETB-TITLE (TX-ETB-TAB-IX) TO TX-NOT-TEXT.
004100     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004110*
004120     MOVE SPACES TO TX-RPT-LINE-WORK.
004130     MOVE "NOTICE VENUE" TO TX-NOT-LABEL.
004140     MOVE TX-ETB-VENUE (TX-ETB-TAB-IX) TO TX-NOT-TEXT.
004150     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004160*
004170     MOVE SPACES TO TX-RPT-LINE-WORK.
004180     MOVE "NOTICE START" TO TX-NOT-LABEL.
004190     MOVE TX-NED-START-DISPLAY TO TX-NOT-TEXT.
004200     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004210*
004220     MOVE SPACES TO TX-RPT-LINE-WORK.
004230     MOVE "NOTICE END" TO TX-NOT-LABEL.
004240     MOVE TX-NED-END-DISPLAY TO TX-NOT-TEXT.
004250     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004260*
004270     MOVE SPACES TO TX-RPT-LINE-WORK.
004280     MOVE "NOTICE PRICE" TO TX-NOT-LABEL.
004290     STRING TX-NED-PRICE-DISPLAY DELIMITED BY SIZE
004300            " " DELIMITED BY SIZE
004310            TX-NOTICE-CURRENCY DELIMITED BY SIZE
004320            INTO TX-NOT-TEXT.
004330     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004340*
004350     MOVE SPACES TO TX-RPT-LINE-WORK.
004360     MOVE "NOTICE STATUS" TO TX-NOT-LABEL.
004370     MOVE TX-ETB-STATUS (TX-ETB-TAB-IX) TO TX-NOT-TEXT.
004380     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004390*
004400     MOVE SPACES TO TX-RPT-LINE-WORK.
004410     MOVE "NOTICE AVAIL SEATS" TO TX-NOT-LABEL.
004420     MOVE TX-NED-SEATS-DISPLAY TO TX-NOT-TEXT.
004430     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004440*
004450*    RESULT LOGGING FOR A REJECTED NOTIFICATION REQUEST.
004460*    THE LOG KEY IS THE CUSTOMER-ID RATHER THAN THE EVENT-ID
004470*    BECAUSE A CUSTOMER-NOT-FOUND REJECTION NEVER RESOLVES AN
004480*    EVENT SUBSCRIPT AT ALL - THE CUSTOMER-ID IS THE ONE FIELD
004490*    GUARANTEED TO BE MEANINGFUL ON EVERY REJECTED TRANSACTION.
004500 7200-LOG-REJECTED.
004510     MOVE SPACES TO TX-RPT-LINE-WORK.
004520     MOVE "NOTICE  " TO TX-LOG-TXN-TYPE.
004530     MOVE TX-NTQ-CUSTOMER-ID TO TX-LOG-KEY.
004540     MOVE "REJECTED" TO TX-LOG-DISPOSITION.
004550     MOVE TX-REJECT-REASON TO TX-LOG-REASON.
004560     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
004570*
004580*    ---------------------------------------------------------
004590*    9900 SERIES - CLOSE DOWN AND RETURN
004600*    ---------------------------------------------------------
004610*    ONLY FIVE FILES TO CLOSE AND NONE OF THEM ARE PAIRED
004620*    OLD/NEW GENERATIONS - NOTHING IN THIS RUN IS EVER REWRITTEN.
004630 9900-EXIT.
004640     CLOSE RUNPARM NOTEREQS USERS EVENTS-IN SEATS-IN RPTFILE.
004650     STOP RUN.
004660*
004670* *************** END OF PROGRAM TIXTRAK009 ***************************


