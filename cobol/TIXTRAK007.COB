000100IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   PROGRAM ID   : TIXTRAK007                                            *
000150*   PROGRAM NAME : CUSTOMER COMPLAINT PROCESSOR                          *
000160*   SUMMARY      : APPLIES EACH COMPLAINT TRANSACTION OFF CMPREQS TO THE *
000170*                  COMPLAINT MASTER.  A CREATE TRANSACTION OPENS A NEW,  *
000180*                  UNASSIGNED COMPLAINT AGAINST A CUSTOMER, OPTIONALLY   *
000190*                  TIED TO A BOOKING AND/OR AN EVENT.  AN UPDATE         *
000200*                  TRANSACTION LETS A SUPPORT EXECUTIVE ASSIGN THE       *
000210*                  COMPLAINT TO THEMSELVES, CHANGE ITS STATUS AND RECORD *
000220*                  A RESOLUTION.                                         *
000230*                                                                        *
000240*   FILES   USED : CMPREQS        (INPUT)                                *
000250*                : USERS          (INPUT)                                *
000260*                : BOOKINGS       (INPUT)                                *
000270*                : EVENTS         (INPUT)                                *
000280*                : COMPLAINTS     (INPUT-OUTPUT)                         *
000290*                : RPTFILE        (OUTPUT)                               *
000300*                : RUNPARM        (INPUT)                                *
000310*                                                                        *
000320**************************************************************************
000330*
000340 PROGRAM-ID.  TIXTRAK007.
000350 AUTHOR.  C A PETROV.
000360 INSTALLATION.  COLONIAL EVENT SYSTEMS INC - DATA PROCESSING DIV.
000370 DATE-WRITTEN.  19-08-97.
000380 DATE-COMPILED.
000390 SECURITY.  COMPANY CONFIDENTIAL - PRODUCTION PROGRAM LIBRARY.
000400*
000410**************************************************************************
000420*   C H A N G E   L O G                                                  *
000430**************************************************************************
000440*   DATE      BY     REQUEST     DESCRIPTION                             *
000450*  -------- ----- ---------- --------------------------------------------*
000460*   19-08-97  CAP    TIX-0159    ORIGINAL PROGRAM - COMPLAINTS WERE      *
000470*                                LOGGED ON PAPER SLIPS BEFORE THIS.      *
000480*   11-02-98  CAP    TIX-0166    EVENT-ID NOW OPTIONAL ON CREATE - MANY  *
000490*                                COMPLAINTS ARE ABOUT THE WEB SITE, NOT  *
000500*                                A SPECIFIC SHOW.                        *
000510*   03-12-98  JFC    Y2K-0442    YEAR 2000 REMEDIATION - TIMESTAMP FIELDS*
000520*                                CONFIRMED FOUR-DIGIT CENTURY THROUGHOUT.*
000530*   26-01-99  JFC    Y2K-0442    Y2K SIGN-OFF TESTING - NO CHANGES.      *
000540*   14-06-99  SKN    TIX-0177  UPDATE TRANSACTION NOW REQUIRES AN ACTIVE *
000550*                                SE-ROLE ACTOR - PREVIOUSLY ANY USER ID  *
000560*                                COULD CLOSE A COMPLAINT.                *
000570*   09-03-01  DWH    TIX-0212  RESOLUTION TEXT ONLY OVERWRITTEN WHEN THE *
000580*                                TRANSACTION SUPPLIES NON-BLANK TEXT.    *
000590*   22-05-02  CAP    TIX-0228    COMPLAINT RESULTS NOW LOGGED TO RPTFILE *
000600*                                FOR THE OVERNIGHT RECONCILIATION RUN.   *
000610**************************************************************************
000620*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650     SOURCE-COMPUTER. VAX-8650.
000660     OBJECT-COMPUTER. VAX-8650.
000670     SPECIAL-NAMES.  C01 IS TOP-OF-FORM
000680                     UPSI-0 ON STATUS IS TX-RERUN-SWITCH.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT RUNPARM      ASSIGN TO "RUNPARM"
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS IS TX-RUNPARM-STATUS.
000740     SELECT CMPREQS      ASSIGN TO "CMPREQS"
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS IS TX-CMPREQS-STATUS.
000770     SELECT USERS        ASSIGN TO "USERS"
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS IS TX-USERS-STATUS.
000800     SELECT BOOKINGS-IN  ASSIGN TO "BOOKINGS-OLD"
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS IS TX-BOOKINGS-IN-STATUS.
000830     SELECT EVENTS-IN    ASSIGN TO "EVENTS-OLD"
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS IS TX-EVENTS-IN-STATUS.
000860     SELECT COMPLAINTS-IN  ASSIGN TO "COMPLAINTS-OLD"
000870            ORGANIZATION IS SEQUENTIAL
000880            FILE STATUS IS TX-COMPLAINTS-IN-STATUS.
000890     SELECT COMPLAINTS-OUT ASSIGN TO "COMPLAINTS-NEW"
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS IS TX-COMPLAINTS-OUT-STATUS.
000920     SELECT RPTFILE      ASSIGN TO "RPTFILE"
000930            ORGANIZATION IS SEQUENTIAL.
000940*
000950 DATA DIVISION.
000960 FILE SECTION.
000970*
000980 FD  RUNPARM
000990     LABEL RECORDS ARE STANDARD.
001000 01  TX-RUN-PARM-FILE-REC             PIC X(25).
001010*
001020 FD  CMPREQS
001030     LABEL RECORDS ARE STANDARD.
001040     COPY TXCRQREC.
001050*
001060 FD  USERS
001070     LABEL RECORDS ARE STANDARD.
001080 01  TX-USER-IN-REC                   PIC X(74).
001090*
001100 FD  BOOKINGS-IN
001110     LABEL RECORDS ARE STANDARD.
001120 01  TX-BOOKING-IN-REC                PIC X(70).
001130*
001140 FD  EVENTS-IN
001150     LABEL RECORDS ARE STANDARD.
001160 01  TX-EVENT-IN-REC                  PIC X(120).
001170*
001180 FD  COMPLAINTS-IN
001190     LABEL RECORDS ARE STANDARD.
001200 01  TX-COMPLAINT-IN-REC              PIC X(240).
001210*
001220 FD  COMPLAINTS-OUT
001230     LABEL RECORDS ARE STANDARD.
001240 01  TX-COMPLAINT-OUT-REC             PIC X(240).
001250*
001260 FD  RPTFILE
001270     LABEL RECORDS ARE STANDARD.
001280 01  TX-RPT-OUT-REC                   PIC X(132).
001290*
001300 WORKING-STORAGE SECTION.
001310*
001320*    TX-REJECT-REASON IS CARRIED AS A STANDALONE 77-LEVEL - SET
001330*    BY WHICHEVER VALIDATION STEP IN 3100-3200 FAILS AND READ
001340*    BACK BY 7200-LOG-REJECTED ALONE, RATHER THAN A MEMBER OF
001350*    TX-LOOKUP-WORK BELOW.
001360 77  TX-REJECT-REASON                 PIC X(40).
001370*
001380     COPY TXCOMWRK.
001390     COPY TXUSRTAB.
001400     COPY TXBKGTAB.
001410     COPY TXEVTTAB.
001420     COPY TXCMPTAB.
001430*
001440 01  TX-USER-REC.
001450     COPY TXUSRREC.
001460*
001470 01  TX-BOOKING-FILE-REC.
001480     COPY TXBKGREC.
001490*
001500 01  TX-EVENT-REC.
001510     COPY TXEVTREC.
001520*
001530 01  TX-COMPLAINT-REC.
001540     COPY TXCMPREC.
001550*
001560 01  TX-RPT-LINE-WORK.
001570     COPY TXRPTREC.
001580*
001590 01  TX-FILE-STATUSES.
001600     05  TX-RUNPARM-STATUS            PIC X(2).
001610     05  TX-CMPREQS-STATUS            PIC X(2).
001620         88  TX-CMPREQS-EOF            VALUE "10".
001630     05  TX-USERS-STATUS              PIC X(2).
001640         88  TX-USERS-EOF              VALUE "10".
001650     05  TX-BOOKINGS-IN-STATUS        PIC X(2).
001660         88  TX-BOOKINGS-IN-EOF        VALUE "10".
001670     05  TX-EVENTS-IN-STATUS          PIC X(2).
001680         88  TX-EVENTS-IN-EOF          VALUE "10".
001690     05  TX-COMPLAINTS-IN-STATUS      PIC X(2).
001700         88  TX-COMPLAINTS-IN-EOF      VALUE "10".
001710     05  TX-COMPLAINTS-OUT-STATUS     PIC X(2).
001720*
001730 01  TX-SWITCHES.
001740     05  TX-RERUN-SWITCH              PIC X(1).
001750     05  TX-CMPREQS-EOF-FLAG          PIC X(1)  VALUE "N".
001760         88  TX-CMPREQS-EOF-YES        VALUE "Y".
001770     05  TX-ACTOR-OK-FLAG             PIC X(1)  VALUE "N".
001780         88  TX-ACTOR-OK-YES           VALUE "Y".
001790     05  TX-BOOKING-FOUND-FLAG        PIC X(1)  VALUE "N".
001800         88  TX-BOOKING-FOUND-YES      VALUE "Y".
001810     05  TX-EVENT-FOUND-FLAG          PIC X(1)  VALUE "N".
001820         88  TX-EVENT-FOUND-YES        VALUE "Y".
001830     05  TX-COMPLAINT-FOUND-FLAG      PIC X(1)  VALUE "N".
001840         88  TX-COMPLAINT-FOUND-YES    VALUE "Y".
001850     05  TX-REQUEST-OK-FLAG           PIC X(1)  VALUE "N".
001860         88  TX-REQUEST-OK-YES         VALUE "Y".
001870*
001880 01  TX-LOOKUP-WORK.
001890     05  TX-UTB-TAB-IX                PIC S9(5) COMP.
001900     05  TX-KTB-TAB-IX                PIC S9(5) COMP.
001910     05  TX-ETB-TAB-IX                PIC S9(5) COMP.
001920     05  TX-CTB-TAB-IX                PIC S9(5) COMP.
001930     05  TX-NEXT-COMPLAINT-ID         PIC S9(7) COMP.
001940*
001950 PROCEDURE DIVISION.
001960*
001970*    THIS IS THE ONLY RUN IN THE SUITE THAT CREATES BRAND NEW
001980*    MASTER RECORDS FROM SCRATCH RATHER THAN JUST TRANSITIONING
001990*    EXISTING ONES - TX-NEXT-COMPLAINT-ID IS SEEDED FROM THE
002000*    HIGHEST ID ON FILE AT LOAD TIME AND CLIMBS ACROSS THE RUN.
002010 0000-MAIN-LINE.
002020*    STARTUP AND MASTER LOAD RUN AS ONE STRAIGHT-THROUGH RANGE -
002030*    NEITHER PARAGRAPH IS EVER PERFORMED ON ITS OWN FROM ANYWHERE
002040*    ELSE IN THIS PROGRAM, SO THERE IS NO REASON TO CALL THEM
002050*    SEPARATELY.
002060     PERFORM 1000-INITIALISATION THRU 2000-LOAD-MASTERS.
002070     PERFORM 3000-PROCESS-CMP-REQUESTS
002080             UNTIL TX-CMPREQS-EOF-YES.
002090     PERFORM 8000-REWRITE-MASTERS.
002100     GO TO 9900-EXIT.
002110*
002120*    COMPLAINTS-IN IS OPENED READ-ONLY AND SITS ALONGSIDE
002130*    COMPLAINTS-OUT AS A SEPARATE FILE RATHER THAN AN OLD/NEW
002140*    PAIR SHARING ONE PREFIX - THIS PROGRAM WAS WRITTEN TWO
002150*    YEARS AFTER THE OTHERS AND THE NAMING SETTLED DIFFERENTLY.
002160 1000-INITIALISATION.
002170     OPEN INPUT  RUNPARM CMPREQS USERS BOOKINGS-IN EVENTS-IN
002180                 COMPLAINTS-IN.
002190     OPEN OUTPUT COMPLAINTS-OUT RPTFILE.
002200     READ RUNPARM INTO TX-RUN-PARM-REC
002210         AT END MOVE SPACES TO TX-RUN-PARM-REC.
002220     MOVE 0 TO TX-RECS-READ TX-RECS-ACCEPTED TX-RECS-REJECTED.
002230*
002240*    COMPLAINTS MUST BE LOADED LAST SO TX-NEXT-COMPLAINT-ID CAN
002250*    BE SEEDED OFF THE FINAL TABLE ENTRY THE MOMENT LOADING
002260*    FINISHES - THE TABLE IS KEPT IN ASCENDING ID ORDER ON DISK
002270*    SO THE LAST ROW LOADED IS ALWAYS THE HIGHEST ID ON FILE.
002280 2000-LOAD-MASTERS.
002290     PERFORM 2100-LOAD-USER-TABLE      UNTIL TX-USERS-EOF.
002300     PERFORM 2200-LOAD-BOOKINGS-TABLE  UNTIL TX-BOOKINGS-IN-EOF.
002310     PERFORM 2300-LOAD-EVENT-TABLE     UNTIL TX-EVENTS-IN-EOF.
002320     PERFORM 2400-LOAD-COMPLAINT-TABLE UNTIL TX-COMPLAINTS-IN-EOF.
002330     MOVE 0 TO TX-NEXT-COMPLAINT-ID.
002340     IF TX-CMP-TAB-COUNT > 0
002350         MOVE TX-CTB-ID (TX-CMP-TAB-COUNT) TO TX-NEXT-COMPLAINT-ID
002360     END-IF.
002370*
002380*    USERS IS SEARCHED TWICE PER RUN - ONCE FOR THE CU-ROLE
002390*    CUSTOMER FILING A CREATE, ONCE FOR THE SE-ROLE SUPPORT
002400*    EXECUTIVE APPLYING AN UPDATE - SO THE FULL FILE MUST BE ON
002410*    HAND REGARDLESS OF WHICH TRANSACTION TYPES THIS RUN SEES.
002420 2100-LOAD-USER-TABLE.
002430     READ USERS INTO TX-USER-REC
002440         AT END SET TX-USERS-EOF TO TRUE
002450         NOT AT END
002460             ADD 1 TO TX-USR-TAB-COUNT
002470             MOVE TX-USR-ID     TO TX-UTB-ID (TX-USR-TAB-COUNT)
002480             MOVE TX-USR-NAME   TO TX-UTB-NAME (TX-USR-TAB-COUNT)
002490             MOVE TX-USR-EMAIL  TO TX-UTB-EMAIL (TX-USR-TAB-COUNT)
002500             MOVE TX-USR-ROLE   TO TX-UTB-ROLE (TX-USR-TAB-COUNT)
002510             MOVE TX-USR-ACTIVE TO TX-UTB-ACTIVE (TX-USR-TAB-COUNT)
002520     END-READ.
002530*
002540*    ONLY THE HEADER SUB-RECORD IS KEPT HERE - UNLIKE THE
002550*    PROGRAMS THAT REWRITE BOOKINGS, THIS RUN NEVER WRITES A NEW
002560*    BOOKINGS FILE, IT ONLY READS THE HEADER TO CONFIRM A
002570*    COMPLAINT'S OPTIONAL BOOKING-ID BELONGS TO THE FILING
002580*    CUSTOMER (TIX-0166 BELOW), SO SEAT AND PAYMENT ROWS ARE
002590*    SKIPPED ENTIRELY RATHER THAN LOADED AND DISCARDED.
002600 2200-LOAD-BOOKINGS-TABLE.
002610     READ BOOKINGS-IN INTO TX-BOOKING-FILE-REC
002620         AT END SET TX-BOOKINGS-IN-EOF TO TRUE
002630         NOT AT END
002640             IF TX-BKG-REC-IS-HEADER
002650                 ADD 1 TO TX-BKG-TAB-COUNT
002660                 MOVE TX-BKG-ID TO TX-KTB-ID (TX-BKG-TAB-COUNT)
002670                 MOVE TX-BKG-CUSTOMER-ID TO
002680                      TX-KTB-CUSTOMER-ID (TX-BKG-TAB-COUNT)
002690                 MOVE TX-BKG-EVENT-ID TO
002700                      TX-KTB-EVENT-ID (TX-BKG-TAB-COUNT)
002710                 MOVE TX-BKG-STATUS TO
002720                      TX-KTB-STATUS (TX-BKG-TAB-COUNT)
002730                 MOVE TX-BKG-SUBTOTAL TO
002740                      TX-KTB-SUBTOTAL (TX-BKG-TAB-COUNT)
002750                 MOVE TX-BKG-DISCOUNT TO
002760                      TX-KTB-DISCOUNT (TX-BKG-TAB-COUNT)
002770                 MOVE TX-BKG-TAX TO
002780                      TX-KTB-TAX (TX-BKG-TAB-COUNT)
002790                 MOVE TX-BKG-TOTAL TO
002800                      TX-KTB-TOTAL (TX-BKG-TAB-COUNT)
002810                 MOVE TX-BKG-OFFER-CODE TO
002820                      TX-KTB-OFFER-CODE (TX-BKG-TAB-COUNT)
002830                 MOVE TX-BKG-SEAT-COUNT TO
002840                      TX-KTB-SEAT-COUNT (TX-BKG-TAB-COUNT)
002850             END-IF
002860     END-READ.
002870*
002880*    HELD ONLY TO CONFIRM AN OPTIONAL EVENT-ID EXISTS AT ALL -
002890*    UNLIKE THE BOOKING CHECK THERE IS NO OWNERSHIP TEST HERE
002900*    SINCE A COMPLAINT ABOUT A SHOW IS NOT RESTRICTED TO PEOPLE
002910*    WHO ACTUALLY BOUGHT A TICKET TO IT.
002920 2300-LOAD-EVENT-TABLE.
002930     READ EVENTS-IN INTO TX-EVENT-REC
002940         AT END SET TX-EVENTS-IN-EOF TO TRUE
002950         NOT AT END
002960             ADD 1 TO TX-EVT-TAB-COUNT
002970             MOVE TX-EVT-ID         TO TX-ETB-ID (TX-EVT-TAB-COUNT)
002980             MOVE TX-EVT-TITLE      TO TX-ETB-TITLE (TX-EVT-TAB-COUNT)
002990             MOVE TX-EVT-VENUE      TO TX-ETB-VENUE (TX-EVT-TAB-COUNT)
003000             MOVE TX-EVT-START      TO TX-ETB-START (TX-EVT-TAB-COUNT)
003010             MOVE TX-EVT-END        TO TX-ETB-END (TX-EVT-TAB-COUNT)
003020             MOVE TX-EVT-BASE-PRICE TO TX-ETB-BASE-PRICE
003030                                       (TX-EVT-TAB-COUNT)
003040             MOVE TX-EVT-STATUS     TO TX-ETB-STATUS (TX-EVT-TAB-COUNT)
003050             MOVE TX-EVT-ORGANIZER-ID
003060                                    TO TX-ETB-ORGANIZER-ID
003070                                       (TX-EVT-TAB-COUNT)
003080     END-READ.
003090*
003100*    LOADED LAST OF THE FOUR MASTERS - SEE THE NOTE AT 2000
003110*    ABOVE ON WHY THE HIGH-WATER-MARK ID DEPENDS ON THIS BEING
003120*    THE FINAL TABLE BUILT.
003130 2400-LOAD-COMPLAINT-TABLE.
003140     READ COMPLAINTS-IN INTO TX-COMPLAINT-REC
003150         AT END SET TX-COMPLAINTS-IN-EOF TO TRUE
003160         NOT AT END
003170             ADD 1 TO TX-CMP-TAB-COUNT
003180             MOVE TX-CMP-ID          TO TX-CTB-ID (TX-CMP-TAB-COUNT)
003190             MOVE TX-CMP-CUSTOMER-ID TO
003200                  TX-CTB-CUSTOMER-ID (TX-CMP-TAB-COUNT)
003210             MOVE TX-CMP-BOOKING-ID  TO
003220                  TX-CTB-BOOKING-ID (TX-CMP-TAB-COUNT)
003230             MOVE TX-CMP-EVENT-ID    TO
003240                  TX-CTB-EVENT-ID (TX-CMP-TAB-COUNT)
003250             MOVE TX-CMP-SUBJECT     TO
003260                  TX-CTB-SUBJECT (TX-CMP-TAB-COUNT)
003270             MOVE TX-CMP-DESCRIPTION TO
003280                  TX-CTB-DESCRIPTION (TX-CMP-TAB-COUNT)
003290             MOVE TX-CMP-STATUS      TO
003300                  TX-CTB-STATUS (TX-CMP-TAB-COUNT)
003310             MOVE TX-CMP-ASSIGNED-TO TO
003320                  TX-CTB-ASSIGNED-TO (TX-CMP-TAB-COUNT)
003330             MOVE TX-CMP-RESOLUTION  TO
003340                  TX-CTB-RESOLUTION (TX-CMP-TAB-COUNT)
003350     END-READ.
003360*
003370*    ---------------------------------------------------------
003380*    3000 SERIES - APPLY ONE COMPLAINT TRANSACTION
003390*    ---------------------------------------------------------
003400*    THE DISPATCH BELOW IS THE ONLY EVALUATE IN THE SUITE THAT
003410*    ROUTES OFF A TRANSACTION-TYPE INDICATOR RATHER THAN A
003420*    STATUS-TRANSITION TABLE - CREATE AND UPDATE ARE STRUCTURALLY
003430*    UNRELATED OPERATIONS (ONE BUILDS A NEW ROW, THE OTHER
003440*    CHANGES AN EXISTING ONE) SO THEY DO NOT SHARE A COMMON
003450*    VALIDATE-THEN-APPLY SHAPE THE WAY, SAY, TIXTRAK002'S STATUS
003460*    TRANSITIONS DO.
003470 3000-PROCESS-CMP-REQUESTS.
003480     READ CMPREQS
003490         AT END SET TX-CMPREQS-EOF-YES TO TRUE
003500         NOT AT END
003510             ADD 1 TO TX-RECS-READ
003520             MOVE "N" TO TX-REQUEST-OK-FLAG
003530             MOVE SPACES TO TX-REJECT-REASON
003540             EVALUATE TRUE
003550                 WHEN TX-CRQ-IS-CREATE
003560                     PERFORM 3100-PROCESS-CREATE
003570                 WHEN TX-CRQ-IS-UPDATE
003580                     PERFORM 3200-PROCESS-UPDATE
003590                 WHEN OTHER
003600                     MOVE "UNKNOWN TRANSACTION TYPE" TO
003610                          TX-REJECT-REASON
003620             END-EVALUATE
003630             IF TX-REQUEST-OK-YES
003640                 ADD 1 TO TX-RECS-ACCEPTED
003650                 PERFORM 7100-LOG-ACCEPTED
003660             ELSE
003670                 ADD 1 TO TX-RECS-REJECTED
003680                 PERFORM 7200-LOG-REJECTED
003690             END-IF
003700     END-READ.
003710*
003720*    19-08-97 CAP TIX-0159 - CREATE OPENS A NEW COMPLAINT FOR AN
003730*    ACTIVE CU-ROLE CUSTOMER, OPTIONALLY TIED TO A BOOKING AND/OR
003740*    AN EVENT.
003750*    THE ACTOR CHECK RUNS BEFORE EITHER OPTIONAL LOOKUP BECAUSE
003760*    AN UNKNOWN OR INACTIVE CUSTOMER HAS NO STANDING TO FILE A
003770*    COMPLAINT AT ALL, REGARDLESS OF WHETHER THE BOOKING OR
003780*    EVENT IT NAMES WOULD OTHERWISE CHECK OUT.
003790 3100-PROCESS-CREATE.                                             TIX0159
003800     MOVE "CUSTOMER NOT FOUND" TO TX-REJECT-REASON.
003810     MOVE "N" TO TX-ACTOR-OK-FLAG.
003820     SET TX-UTB-IX TO 1.
003830     SEARCH ALL TX-USR-TAB-ENTRY
003840         AT END
003850             CONTINUE
003860         WHEN TX-UTB-ID (TX-UTB-IX) = TX-CRQ-ACTOR-ID
003870             IF TX-UTB-ROLE (TX-UTB-IX) NOT = "CU"
003880                 MOVE "ACTOR IS NOT A CU ROLE USER" TO
003890                      TX-REJECT-REASON
003900             ELSE
003910                 IF TX-UTB-ACTIVE (TX-UTB-IX) NOT = "Y"
003920                     MOVE "ACTOR IS NOT ACTIVE" TO TX-REJECT-REASON
003930                 ELSE
003940                     MOVE SPACES TO TX-REJECT-REASON
003950                     MOVE "Y" TO TX-ACTOR-OK-FLAG
003960                 END-IF
003970             END-IF
003980     END-SEARCH.
003990     IF TX-ACTOR-OK-YES
004000         PERFORM 3110-CHECK-OPTIONAL-BOOKING
004010         IF TX-REJECT-REASON = SPACES
004020             PERFORM 3120-CHECK-OPTIONAL-EVENT
004030             IF TX-REJECT-REASON = SPACES
004040                 PERFORM 3130-WRITE-COMPLAINT
004050                 MOVE "Y" TO TX-REQUEST-OK-FLAG
004060             END-IF
004070         END-IF
004080     END-IF.
004090*
004100*    11-02-98 CAP TIX-0166 - BOOKING-ID OF ZERO MEANS THE
004110*    COMPLAINT IS NOT TIED TO ANY BOOKING - NO LOOKUP NEEDED.
004120*    THE OWNERSHIP CHECK BELOW EXISTS SO A CUSTOMER CANNOT FILE
004130*    A COMPLAINT AGAINST SOMEBODY ELSE'S BOOKING - THIS IS THE
004140*    SAME OWNERSHIP DISCIPLINE TIXTRAK004'S 3100-VALIDATE-REQUEST
004150*    ENFORCES FOR REQUESTS AGAINST A BOOKING RECORD.
004160 3110-CHECK-OPTIONAL-BOOKING.                                     TIX0166
004170     IF TX-CRQ-BOOKING-ID NOT = 0
004180         MOVE "N" TO TX-BOOKING-FOUND-FLAG
004190         SET TX-KTB-IX TO 1
004200         SEARCH ALL TX-BKG-TAB-ENTRY
004210             AT END
004220                 CONTINUE
004230             WHEN TX-KTB-ID (TX-KTB-IX) = TX-CRQ-BOOKING-ID
004240                 MOVE TX-KTB-IX TO TX-KTB-TAB-IX
004250                 SET TX-BOOKING-FOUND-YES TO TRUE
004260         END-SEARCH
004270         IF TX-BOOKING-FOUND-YES
004280             IF TX-KTB-CUSTOMER-ID (TX-KTB-TAB-IX) NOT =
004290                TX-CRQ-ACTOR-ID
004300                 MOVE "BOOKING DOES NOT BELONG TO CUSTOMER" TO
004310                      TX-REJECT-REASON
004320             END-IF
004330         ELSE
004340             MOVE "BOOKING NOT FOUND" TO TX-REJECT-REASON
004350         END-IF
004360     END-IF.
004370*
004380*    11-02-98 CAP TIX-0166 - EVENT-ID OF ZERO MEANS THE
004390*    COMPLAINT IS NOT TIED TO ANY EVENT - NO LOOKUP NEEDED.
004400*    NO OWNERSHIP TEST HERE, ONLY EXISTENCE - SEE THE NOTE AT
004410*    2300-LOAD-EVENT-TABLE ABOVE FOR WHY.
004420 3120-CHECK-OPTIONAL-EVENT.                                       TIX0166
004430     IF TX-CRQ-EVENT-ID NOT = 0
004440         MOVE "N" TO TX-EVENT-FOUND-FLAG
004450         SET TX-ETB-IX TO 1
004460         SEARCH ALL TX-EVT-TAB-ENTRY
004470             AT END
004480                 CONTINUE
004490             WHEN TX-ETB-ID (TX-ETB-IX) = TX-CRQ-EVENT-ID
004500                 SET TX-EVENT-FOUND-YES TO TRUE
004510         END-SEARCH
004520         IF NOT TX-EVENT-FOUND-YES
004530             MOVE "EVENT NOT FOUND" TO TX-REJECT-REASON
004540         END-IF
004550     END-IF.
004560*
004570*    A NEW COMPLAINT ALWAYS OPENS UNASSIGNED (ASSIGNED-TO ZERO)
004580*    AND IN "OP" STATUS - ONLY 3210-APPLY-UPDATE BELOW EVER
004590*    ASSIGNS A COMPLAINT TO A SUPPORT EXECUTIVE OR MOVES IT OFF
004600*    "OP".
004610 3130-WRITE-COMPLAINT.
004620     ADD 1 TO TX-NEXT-COMPLAINT-ID.
004630     ADD 1 TO TX-CMP-TAB-COUNT.
004640     MOVE TX-NEXT-COMPLAINT-ID  TO TX-CTB-ID (TX-CMP-TAB-COUNT).
004650     MOVE TX-CRQ-ACTOR-ID       TO
004660          TX-CTB-CUSTOMER-ID (TX-CMP-TAB-COUNT).
004670     MOVE TX-CRQ-BOOKING-ID     TO
004680          TX-CTB-BOOKING-ID (TX-CMP-TAB-COUNT).
004690     MOVE TX-CRQ-EVENT-ID       TO
004700          TX-CTB-EVENT-ID (TX-CMP-TAB-COUNT).
004710     MOVE TX-CRQ-SUBJECT        TO
004720          TX-CTB-SUBJECT (TX-CMP-TAB-COUNT).
004730     MOVE TX-CRQ-DESCRIPTION    TO
004740          TX-CTB-DESCRIPTION (TX-CMP-TAB-COUNT).
004750     MOVE "OP"                  TO TX-CTB-STATUS (TX-CMP-TAB-COUNT).
004760     MOVE 0                     TO
004770          TX-CTB-ASSIGNED-TO (TX-CMP-TAB-COUNT).
004780     MOVE SPACES                TO
004790          TX-CTB-RESOLUTION (TX-CMP-TAB-COUNT).
004800*
004810*    14-06-99 SKN TIX-0177 - UPDATE REQUIRES AN ACTIVE SE-ROLE
004820*    ACTOR.  ASSIGNS THE COMPLAINT TO THAT ACTOR AND SETS THE
004830*    NEW STATUS.
004840*    BEFORE THIS FIX ANY USER ID COULD CLOSE OUT A COMPLAINT,
004850*    INCLUDING THE COMPLAINING CUSTOMER'S OWN ID - THE SE-ROLE
004860*    CHECK BELOW LIMITS UPDATES TO SUPPORT STAFF THE SAME WAY
004870*    3100-PROCESS-CREATE ABOVE LIMITS CREATES TO CU-ROLE
004880*    CUSTOMERS.
004890 3200-PROCESS-UPDATE.                                             TIX0177
004900     MOVE "ACTOR NOT FOUND" TO TX-REJECT-REASON.
004910     MOVE "N" TO TX-ACTOR-OK-FLAG.
004920     SET TX-UTB-IX TO 1.
004930     SEARCH ALL TX-USR-TAB-ENTRY
004940         AT END
004950             CONTINUE
004960         WHEN TX-UTB-ID (TX-UTB-IX) = TX-CRQ-ACTOR-ID
004970             IF TX-UTB-ROLE (TX-UTB-IX) NOT = "SE"
004980                 MOVE "ACTOR IS NOT AN SE ROLE USER" TO
004990                      TX-REJECT-REASON
005000             ELSE
005010                 IF TX-UTB-ACTIVE (TX-UTB-IX) NOT = "Y"
005020                     MOVE "ACTOR IS NOT ACTIVE" TO TX-REJECT-REASON
005030                 ELSE
005040                     MOVE SPACES TO TX-REJECT-REASON
005050                     MOVE "Y" TO TX-ACTOR-OK-FLAG
005060                 END-IF
005070             END-IF
005080     END-SEARCH.
005090     IF TX-ACTOR-OK-YES
005100         MOVE "N" TO TX-COMPLAINT-FOUND-FLAG
005110         SET TX-CTB-IX TO 1
005120         SEARCH ALL TX-CMP-TAB-ENTRY
005130             AT END
005140                 MOVE "COMPLAINT NOT FOUND" TO TX-REJECT-REASON
005150             WHEN TX-CTB-ID (TX-CTB-IX) = TX-CRQ-COMPLAINT-ID
005160                 MOVE TX-CTB-IX TO TX-CTB-TAB-IX
005170                 SET TX-COMPLAINT-FOUND-YES TO TRUE
005180         END-SEARCH
005190         IF TX-COMPLAINT-FOUND-YES
005200             PERFORM 3210-APPLY-UPDATE
005210             MOVE "Y" TO TX-REQUEST-OK-FLAG
005220         END-IF
005230     END-IF.
005240*
005250*    09-03-01 DWH TIX-0212 - RESOLUTION TEXT ONLY OVERWRITTEN
005260*    WHEN THE TRANSACTION SUPPLIES NON-BLANK TEXT.
005270*    BEFORE THIS FIX A STATUS-ONLY UPDATE (MOVING A COMPLAINT
005280*    FROM "OP" TO "IP" WITH NO RESOLUTION TEXT YET) WOULD BLANK
005290*    OUT ANY RESOLUTION NOTES A PRIOR UPDATE HAD ALREADY WRITTEN.
005300 3210-APPLY-UPDATE.                                               TIX0212
005310     MOVE TX-CRQ-ACTOR-ID  TO TX-CTB-ASSIGNED-TO (TX-CTB-TAB-IX).
005320     MOVE TX-CRQ-NEW-STATUS TO TX-CTB-STATUS (TX-CTB-TAB-IX).
005330     IF TX-CRQ-RESOLUTION NOT = SPACES
005340         MOVE TX-CRQ-RESOLUTION TO TX-CTB-RESOLUTION (TX-CTB-TAB-IX)
005350     END-IF.
005360*
005370*    22-05-02 CAP TIX-0228 - RESULT LOGGING PARAGRAPHS.
005380*    THE LOG KEY ON AN ACCEPTED CREATE IS THE NEWLY MINTED
005390*    COMPLAINT-ID RATHER THAN WHATEVER (LIKELY ZERO) CAME IN ON
005400*    THE TRANSACTION - THE RECONCILIATION RUN NEEDS THE REAL ID
005410*    TO TIE THE LOG LINE BACK TO THE ROW JUST WRITTEN.
005420 7100-LOG-ACCEPTED.                                               TIX0228
005430     MOVE SPACES TO TX-RPT-LINE-WORK.
005440     MOVE "COMPLAINT" TO TX-LOG-TXN-TYPE.
005450     IF TX-CRQ-IS-CREATE
005460         MOVE TX-NEXT-COMPLAINT-ID TO TX-LOG-KEY
005470         MOVE "CREATED " TO TX-LOG-DISPOSITION
005480     ELSE
005490         MOVE TX-CRQ-COMPLAINT-ID TO TX-LOG-KEY
005500         MOVE "UPDATED " TO TX-LOG-DISPOSITION
005510     END-IF.
005520     MOVE SPACES TO TX-LOG-REASON.
005530     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005540*
005550*    A REJECTED CREATE STILL LOGS TX-CRQ-COMPLAINT-ID EVEN
005560*    THOUGH THAT FIELD IS MEANINGLESS ON A CREATE TRANSACTION -
005570*    THE ORIGINAL PROGRAM DID NOT SPLIT THIS PARAGRAPH BY
005580*    TRANSACTION TYPE SINCE TX-REJECT-REASON CARRIES THE DETAIL
005590*    THAT ACTUALLY MATTERS TO THE RECONCILIATION RUN.
005600 7200-LOG-REJECTED.
005610     MOVE SPACES TO TX-RPT-LINE-WORK.
005620     MOVE "COMPLAINT" TO TX-LOG-TXN-TYPE.
005630     MOVE TX-CRQ-COMPLAINT-ID TO TX-LOG-KEY.
005640     MOVE "REJECTED" TO TX-LOG-DISPOSITION.
005650     MOVE TX-REJECT-REASON TO TX-LOG-REASON.
005660     WRITE TX-RPT-OUT-REC FROM TX-RPT-LINE-WORK.
005670*
005680*    ---------------------------------------------------------
005690*    8000 SERIES - REWRITE THE COMPLAINT MASTER
005700*    ---------------------------------------------------------
005710*    COMPLAINTS IS THE ONLY MASTER THIS PROGRAM OWNS - IT NEVER
005720*    REWRITES USERS, BOOKINGS OR EVENTS SINCE IT ONLY EVER READS
005730*    THEM.
005740 8000-REWRITE-MASTERS.
005750     PERFORM 8100-REWRITE-COMPLAINTS
005760             VARYING TX-CTB-IX FROM 1 BY 1
005770             UNTIL TX-CTB-IX > TX-CMP-TAB-COUNT.
005780*
005790*    RUNS ONCE PER TABLE ENTRY INCLUDING THE ROWS ADDED THIS RUN
005800*    BY 3130-WRITE-COMPLAINT - COMPLAINTS-NEW ALWAYS CONTAINS THE
005810*    FULL POPULATION, NOT JUST THE ROWS TOUCHED TODAY.
005820 8100-REWRITE-COMPLAINTS.
005830     MOVE TX-CTB-ID (TX-CTB-IX)          TO TX-CMP-ID.
005840     MOVE TX-CTB-CUSTOMER-ID (TX-CTB-IX) TO TX-CMP-CUSTOMER-ID.
005850     MOVE TX-CTB-BOOKING-ID (TX-CTB-IX)  TO TX-CMP-BOOKING-ID.
005860     MOVE TX-CTB-EVENT-ID (TX-CTB-IX)    TO TX-CMP-EVENT-ID.
005870     MOVE TX-CTB-SUBJECT (TX-CTB-IX)     TO TX-CMP-SUBJECT.
005880     MOVE TX-CTB-DESCRIPTION (TX-CTB-IX) TO TX-CMP-DESCRIPTION.
005890     MOVE TX-CTB-STATUS (TX-CTB-IX)      TO TX-CMP-STATUS.
005900     MOVE TX-CTB-ASSIGNED-TO (TX-CTB-IX) TO TX-CMP-ASSIGNED-TO.
005910     MOVE TX-CTB-RESOLUTION (TX-CTB-IX)  TO TX-CMP-RESOLUTION.
005920     WRITE TX-COMPLAINT-OUT-REC FROM TX-COMPLAINT-REC.
005930*
005940*    ---------------------------------------------------------
005950*    9900 SERIES - CLOSE DOWN AND RETURN
005960*    ---------------------------------------------------------
005970*    NOTE THAT EVENTS-IN AND BOOKINGS-IN HAVE NO "-OUT"
005980*    COUNTERPART TO CLOSE - THIS RUN NEVER WRITES THEM BACK.
005990 9900-EXIT.
006000     CLOSE RUNPARM CMPREQS USERS BOOKINGS-IN EVENTS-IN COMPLAINTS-IN
006010           COMPLAINTS-OUT RPTFILE.
006020     STOP RUN.
006030*
006040* *************** END OF PROGRAM TIXTRAK007 ***************************


