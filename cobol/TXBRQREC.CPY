000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXBRQREC                                       *
000130*   Contains    : Booking-request transaction, one per seat      *
000140*                 order coming off the web front end's queue.    *
000150*   File        : BOOKREQS  (in)                                 *
000160*   Record len  : 150 (144 data + 6 filler)                      *
000170*                                                                *
000180******************************************************************
000190*
000200 01  TX-BOOK-REQ-REC.
000210     05  TX-BRQ-CUSTOMER-ID         PIC 9(6).
000220     05  TX-BRQ-EVENT-ID            PIC 9(6).
000230     05  TX-BRQ-OFFER-CODE          PIC X(10).
000240     05  TX-BRQ-SEAT-COUNT          PIC 9(2).
000250     05  TX-BRQ-SEAT-ID             PIC 9(6) OCCURS 20 TIMES.
000260     05  FILLER                     PIC X(6).
000270*
000280* *************** END OF COPYBOOK TXBRQREC ************************
