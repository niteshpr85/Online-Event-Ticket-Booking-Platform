000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXRRQREC                                       *
000130*   Contains    : Refund transaction - carries both flavours     *
000140*                 the refund workflow processor understands,     *
000150*                 the same way the person-table maintenance      *
000160*                 batch tells insert/delete/modify lines apart   *
000170*                 with one indicator byte:                       *
000180*                    "R" - refund REQUEST  (customer-raised)     *
000190*                    "D" - refund DECISION (support-exec-raised) *
000200*   File        : REFREQS  (in)                                  *
000210*   Record len  : 70 (64 data + 6 filler)                        *
000220*                                                                *
000230******************************************************************
000240*
000250 01  TX-REFUND-REQ-REC.
000260     05  TX-RRQ-TXN-TYPE            PIC X(1).
000270         88  TX-RRQ-IS-REQUEST      VALUE "R".
000280         88  TX-RRQ-IS-DECISION     VALUE "D".
000290     05  TX-RRQ-BOOKING-ID          PIC 9(6).
000300     05  TX-RRQ-ACTOR-ID            PIC 9(6).
000310     05  TX-RRQ-REASON              PIC X(50).
000320     05  TX-RRQ-APPROVE-FLAG        PIC X(1).
000330         88  TX-RRQ-APPROVED        VALUE "Y".
000340         88  TX-RRQ-REJECTED        VALUE "N".
000350     05  FILLER                     PIC X(6).
000360*
000370* *************** END OF COPYBOOK TXRRQREC ************************
