000100******************************************************************
000110*                                                                *
000120*   Copybook    : TXSEATREC                                      *
000130*   Contains    : SEAT master record - one row per physical      *
000140*                 seat in an event's grid.                       *
000150*   File        : SEATS   (in/out - rewritten every run)         *
000160*   Record len  : 30 (28 data + 2 filler)                        *
000170*                                                                *
000180******************************************************************
000190*
000200 01  TX-SEAT-REC.
000210     05  TX-SEA-ID                  PIC 9(6).
000220     05  TX-SEA-EVENT-ID            PIC 9(6).
000230     05  TX-SEA-ROW-LABEL           PIC X(2).
000240     05  TX-SEA-NUMBER              PIC 9(3).
000250     05  TX-SEA-AVAILABLE           PIC X(1).
000260         88  TX-SEA-AVAIL-YES       VALUE "Y".
000270         88  TX-SEA-AVAIL-NO        VALUE "N".
000280     05  TX-SEA-PRICE-OVR           PIC S9(7)V99.
000290     05  TX-SEA-HAS-OVR             PIC X(1).
000300         88  TX-SEA-HAS-OVR-YES     VALUE "Y".
000310         88  TX-SEA-HAS-OVR-NO      VALUE "N".
000320     05  FILLER                     PIC X(2).
000330*
000340* *************** END OF COPYBOOK TXSEATREC **********************
